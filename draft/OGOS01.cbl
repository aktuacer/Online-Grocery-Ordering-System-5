       IDENTIFICATION DIVISION.
       PROGRAM-ID. OGOS01.
       AUTHOR. R A MCCAULEY.
       INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
       DATE-WRITTEN. 03/14/88.
       DATE-COMPILED.
       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
      *
      *****************************************************************
      *               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
      *                GREENFIELD GROCERY DISTRIBUTING                *
      *                                                               *
      * PROGRAM :   OGOS01                                            *
      *                                                               *
      * FUNCTION:   PROGRAM OGOS01 IS A CALLED SUBROUTINE THAT WILL   *
      *             GENERATE A NEW, UNIQUE CUSTOMER KEY FOR A         *
      *             CUSTOMER BEING REGISTERED BY OGOB01.  A SIX-DIGIT *
      *             PSEUDO-RANDOM NUMBER IS DRAWN; THE FIRST THREE    *
      *             DIGITS OF THE DRAW ARE APPENDED TO THE LITERAL    *
      *             'CUS' TO FORM THE CANDIDATE KEY.  IF A CUSTOMER   *
      *             RECORD ALREADY EXISTS ON CUSTOMER-MASTER WITH     *
      *             THAT KEY, THE DRAW IS REPEATED.                   *
      *                                                               *
      * FILES   :   NONE - CALLER PASSES THE CUSTOMER MASTER KEY      *
      *             TABLE IT HAS ALREADY LOADED; THIS ROUTINE DOES    *
      *             NOT OPEN ANY FILE OF ITS OWN.                     *
      *                                                               *
      * CALLED BY:  OGOB01                                            *
      *                                                               *
      *****************************************************************
      *             PROGRAM CHANGE LOG                                *
      *             -------------------                               *
      *                                                               *
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          *
      *  --------   --------------------  --------------------------  *
      *                                                               *
      *  03/14/88   R MCCAULEY            ORIGINAL PROGRAM.           *
      *                                   DRAW 6-DIGIT PSEUDO-RANDOM  *
      *                                   NUMBER FROM TIME-OF-DAY     *
      *                                   SEED, TAKE FIRST 3 DIGITS,  *
      *                                   PREFIX WITH 'CUS', RETRY ON *
      *                                   COLLISION.                  *
      *                                                               *
      *  08/02/91   R MCCAULEY            CR 1091 - CALLER NOW PASSES *
      *                                   CURRENT CUSTOMER COUNT SO   *
      *                                   RETRY LOOP CAN BAIL OUT     *
      *                                   INSTEAD OF SPINNING WHEN    *
      *                                   THE FILE IS NEAR FULL.      *
      *                                                               *
      *  11/29/95   D OKAFOR              CR 1344 - SEED ARITHMETIC     *
      *                                   REWORKED TO MIX IN THE      *
      *                                   RETRY COUNTER SO BACK-TO-   *
      *                                   BACK CALLS IN THE SAME RUN  *
      *                                   DO NOT DRAW THE SAME NUMBER.*
      *                                                               *
      *  01/18/99   D OKAFOR              Y2K READINESS REVIEW - NO    *
      *                                   2-DIGIT YEAR FIELDS IN THIS *
      *                                   PROGRAM.  NO CHANGE REQUIRED.*
      *                                                               *
      *  06/06/03   S PELLETIER           CR 2287 - LOG EACH COLLISION *
      *                                   RETRY COUNT IN THE RETURNED *
      *                                   PARM SO OGOB01 CAN PRINT IT  *
      *                                   ON THE REJECT REPORT.        *
      *                                                               *
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
      *                                                               *
      *****************************************************************
           EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       DATA DIVISION.
           EJECT
       WORKING-STORAGE SECTION.
      *
      *****************************************************************
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
      *****************************************************************
       77  WS-RETRY-CTR                PIC S9(4)  COMP VALUE +0.
       77  WS-MAX-RETRIES              PIC S9(4)  COMP VALUE +2000.
       77  WMF-LOOKUP-SUB              PIC S9(4)  COMP VALUE +0.
      *
      *****************************************************************
      *    SWITCHES                                                   *
      *****************************************************************
      *
       01  WS-SWITCHES.
           05  WS-COLLISION-SW         PIC X     VALUE 'N'.
               88  KEY-COLLIDES                  VALUE 'Y'.
               88  KEY-IS-UNIQUE                 VALUE 'N'.
           05  WS-RETRIES-EXHAUSTED-SW PIC X     VALUE 'N'.
               88  RETRIES-EXHAUSTED              VALUE 'Y'.
      *
      *****************************************************************
      *    PSEUDO-RANDOM SEED WORK FIELDS                             *
      *****************************************************************
      *
       01  WS-SEED-FIELDS.
           05  WS-TIME-OF-DAY          PIC 9(8)   VALUE ZEROES.
      *
      *    ALTERNATE HH/MM/SS/HS VIEW OF THE TIME-OF-DAY SEED -- USED
      *    ONLY WHEN TRACING A RUN OF REPEATED COLLISIONS UNDER SNAPAID.
           05  WS-TIME-OF-DAY-R        REDEFINES
               WS-TIME-OF-DAY.
               10  WS-TOD-HH            PIC 9(2).
               10  WS-TOD-MM            PIC 9(2).
               10  WS-TOD-SS            PIC 9(2).
               10  WS-TOD-HS            PIC 9(2).
           05  WS-SEED                 PIC 9(9)   COMP VALUE ZEROES.
           05  WS-SEED-WORK            PIC 9(12)  COMP VALUE ZEROES.
      *
      *    SAME SNAPAID-TRACE PURPOSE AS WS-TIME-OF-DAY-R ABOVE, SPLIT
      *    SO THE QUOTIENT PORTION OF THE DRAW IS VISIBLE IN A DUMP.
           05  WS-SEED-WORK-R          REDEFINES
               WS-SEED-WORK            PIC X(12).
           05  WS-SEED-QUOTIENT        PIC 9(6)   COMP VALUE ZEROES.
      *
      *****************************************************************
      *    MISCELLANEOUS WORK FIELDS                                  *
      *****************************************************************
      *
       01  WS-MISCELLANEOUS-FIELDS.
           05  WMF-CANDIDATE-ID.
               10  WMF-CAND-LITERAL    PIC X(3)  VALUE 'CUS'.
               10  WMF-CAND-SEQUENCE   PIC 9(3)  VALUE ZEROES.
           05  WMF-CANDIDATE-ID-X      REDEFINES
               WMF-CANDIDATE-ID        PIC X(6).
      *
      *****************************************************************
      *    SUBROUTINE PARAMETER AREA                                  *
      *****************************************************************
      *
           COPY CIDPARM.
           EJECT
      *
      *****************************************************************
      *    CUSTOMER KEY TABLE PASSED FROM OGOB01 (CURRENT MASTER KEYS)*
      *****************************************************************
      *
       01  WS-CKT-COUNT                PIC S9(4)  COMP VALUE +0.
           EJECT
      *
      *****************************************************************
      *    L I N K A G E     S E C T I O N                            *
      *****************************************************************
      *
       LINKAGE SECTION.
      *
       01  LS-OGOS01-PARMS             PIC X(14).
      *
       01  LS-CUSTOMER-KEY-TABLE.
           05  LS-CKT-COUNT            PIC S9(4) COMP.
           05  LS-CKT-ENTRY OCCURS 1 TO 9999 TIMES
                           DEPENDING ON LS-CKT-COUNT
                                       PIC X(6).
      *
      *****************************************************************
      *    P R O C E D U R E    D I V I S I O N                       *
      *****************************************************************
      *
       PROCEDURE DIVISION USING LS-OGOS01-PARMS
                                LS-CUSTOMER-KEY-TABLE.
      *
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P00000-MAINLINE                                *
      *                                                               *
      *    FUNCTION :  SUBROUTINE ENTRY.  DRAW CANDIDATE KEYS UNTIL   *
      *                ONE DOES NOT COLLIDE WITH THE PASSED TABLE OF  *
      *                CURRENT CUSTOMER KEYS, OR UNTIL THE RETRY      *
      *                LIMIT IS REACHED.                              *
      *                                                               *
      *    CALLED BY:  NONE                                           *
      *                                                               *
      *****************************************************************
      *
       P00000-MAINLINE.
      *
           MOVE LS-OGOS01-PARMS        TO OGOS01-PARMS.
           MOVE LS-CKT-COUNT           TO WS-CKT-COUNT.
           MOVE SPACES                 TO OGOS01-GENERATED-ID.
           SET KEY-COLLIDES            TO TRUE.
           MOVE ZEROES                 TO WS-RETRY-CTR WS-SEED.
      *
           PERFORM P10000-DRAW-AND-CHECK THRU P10000-EXIT
               UNTIL KEY-IS-UNIQUE OR RETRIES-EXHAUSTED.
      *
           IF RETRIES-EXHAUSTED
               SET OGOS01-FAILED       TO TRUE
           ELSE
               MOVE WMF-CANDIDATE-ID   TO OGOS01-GENERATED-ID
               SET OGOS01-OK           TO TRUE
           END-IF.
      *
           MOVE OGOS01-PARMS           TO LS-OGOS01-PARMS.
      *
           GOBACK.
      *
       P00000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P10000-DRAW-AND-CHECK                         *
      *                                                               *
      *    FUNCTION :  DRAW A 6-DIGIT PSEUDO-RANDOM NUMBER FROM A     *
      *                TIME-OF-DAY SEED, TAKE THE FIRST 3 DIGITS,     *
      *                FORM THE CANDIDATE KEY 'CUS' + THOSE 3 DIGITS, *
      *                AND CHECK IT AGAINST THE CUSTOMER KEY TABLE    *
      *                PASSED BY OGOB01.                              *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P10000-DRAW-AND-CHECK.
      *
           ADD 1 TO WS-RETRY-CTR.
           IF WS-RETRY-CTR > WS-MAX-RETRIES
               SET RETRIES-EXHAUSTED   TO TRUE
               GO TO P10000-EXIT
           END-IF.
      *
           ACCEPT WS-TIME-OF-DAY       FROM TIME.
           COMPUTE WS-SEED-WORK = (WS-SEED * 31) + WS-TIME-OF-DAY
                                                  + WS-RETRY-CTR.
           DIVIDE WS-SEED-WORK BY 900000
               GIVING WS-SEED-QUOTIENT
               REMAINDER WS-SEED.
           ADD 100000 TO WS-SEED       GIVING OGOS01-RANDOM-DRAW.
           MOVE OGOS01-RANDOM-FIRST-3  TO WMF-CAND-SEQUENCE.
      *
           SET KEY-IS-UNIQUE           TO TRUE.
           IF WS-CKT-COUNT > ZERO
               PERFORM P15000-CHECK-TABLE THRU P15000-EXIT
                   VARYING WMF-LOOKUP-SUB FROM 1 BY 1
                   UNTIL WMF-LOOKUP-SUB > WS-CKT-COUNT
                      OR KEY-COLLIDES
           END-IF.
      *
       P10000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P15000-CHECK-TABLE                             *
      *                                                               *
      *    FUNCTION :  COMPARE THE CANDIDATE KEY TO ONE ENTRY OF THE  *
      *                CUSTOMER KEY TABLE PASSED BY OGOB01.            *
      *                                                               *
      *    CALLED BY:  P10000-DRAW-AND-CHECK                          *
      *                                                               *
      *****************************************************************
      *
       P15000-CHECK-TABLE.
      *
           IF LS-CKT-ENTRY (WMF-LOOKUP-SUB) = WMF-CANDIDATE-ID
               SET KEY-COLLIDES        TO TRUE
           END-IF.
      *
       P15000-EXIT.
           EXIT.
