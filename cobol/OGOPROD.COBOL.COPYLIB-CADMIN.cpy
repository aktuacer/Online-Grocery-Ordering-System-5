000100******************************************************************
000200* ADMIN USER RECORD -- ADMIN-USER-MASTER (LINE SEQUENTIAL        *
000300* EXTRACT)                                                       *
000400*                                                                *
000500*   ONE RECORD PER ADMINISTRATIVE LOGON.  ADM-USERNAME IS THE    *
000600*   UNIQUE KEY.  ADM-PASSWORD IS STORED ENCODED -- SEE OGOSP2.   *
000700******************************************************************
000800 01  ADM-RECORD.
000900     05  ADM-ID                   PIC 9(09).
001000     05  ADM-ID-X                 REDEFINES
001100         ADM-ID                   PIC X(09).
001200     05  ADM-USERNAME             PIC X(50).
001300     05  ADM-PASSWORD             PIC X(100).
001400     05  ADM-EMAIL                PIC X(100).
001500     05  FILLER                   PIC X(02).
