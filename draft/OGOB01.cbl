       IDENTIFICATION DIVISION.
       PROGRAM-ID. OGOB01.
       AUTHOR. R A MCCAULEY.
       INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
       DATE-WRITTEN. 03/28/88.
       DATE-COMPILED.
       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
      *
      *****************************************************************
      *               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
      *                GREENFIELD GROCERY DISTRIBUTING                *
      *                                                               *
      * PROGRAM :   OGOB01                                            *
      *                                                               *
      * FUNCTION:   PROGRAM OGOB01 IS A BATCH PROGRAM THAT MAINTAINS  *
      *             THE CUSTOMER MASTER.  IT LOADS THE CURRENT MASTER *
      *             INTO A WORKING-STORAGE TABLE, APPLIES EACH        *
      *             CUSTOMER TRANSACTION IN THE TRANSACTION EXTRACT   *
      *             (REGISTER, UPDATE, PASSWORD CHANGE, OR SEARCH BY  *
      *             NAME) AGAINST THE TABLE, AND WRITES A NEW MASTER  *
      *             AT END-OF-RUN.  REJECTS AND SEARCH HITS ARE       *
      *             WRITTEN TO THE RESULT REPORT.                     *
      *                                                               *
      * FILES   :   CUSTOMER TRANSACTION EXTRACT - LINE SEQ  (READ)   *
      *             OLD CUSTOMER MASTER           - LINE SEQ  (READ)   *
      *             NEW CUSTOMER MASTER           - LINE SEQ  (OUTPUT) *
      *             CUSTOMER RESULT REPORT        - LINE SEQ  (OUTPUT) *
      *                                                               *
      * CALLS   :   OGOS01 (GENERATE CUSTOMER ID), OGOSP2 (PASSWORD   *
      *             POLICY CHECK, ENCODE, MATCH)                       *
      *                                                               *
      *****************************************************************
      *             PROGRAM CHANGE LOG                                *
      *             -------------------                               *
      *                                                               *
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          *
      *  --------   --------------------  --------------------------  *
      *                                                               *
      *  03/28/88   R MCCAULEY            ORIGINAL PROGRAM.  REGISTER  *
      *                                   AND UPDATE FUNCTIONS ONLY.  *
      *                                                               *
      *  08/02/91   R MCCAULEY            CR 1091 - CUSTOMER KEY TABLE *
      *                                   NOW PASSED TO OGOS01 SO THE  *
      *                                   ID-GENERATION RETRY LOOP CAN *
      *                                   BAIL OUT WHEN THE MASTER IS  *
      *                                   NEAR FULL.                  *
      *                                                               *
      *  02/17/93   L FENWICK             CR 1205 - ADDED FUNCTION 'P' *
      *                                   PASSWORD CHANGE, CALLING     *
      *                                   OGOSP2 FOR THE STRENGTH      *
      *                                   POLICY AND OLD-PASSWORD      *
      *                                   MATCH.                      *
      *                                                               *
      *  04/11/94   R MCCAULEY            CR 1261 - ADDED FUNCTION 'S' *
      *                                   SEARCH BY NAME (SUBSTRING,   *
      *                                   CASE INSENSITIVE); PASSWORD  *
      *                                   MASKED ON THE RESULT REPORT. *
      *                                                               *
      *  01/18/99   D OKAFOR              Y2K READINESS REVIEW - THE    *
      *                                   CREATED-AT/UPDATED-AT FIELDS *
      *                                   ARE CALLER-SUPPLIED X(26)     *
      *                                   TIMESTAMP TEXT, NOT 2-DIGIT   *
      *                                   YEAR FIELDS.  NO CHANGE       *
      *                                   REQUIRED.                    *
      *                                                               *
      *  06/13/03   S PELLETIER           CR 2287 - ENCODE NOW GOES     *
      *                                   THROUGH OGOSP2 FUNCTION 'E'  *
      *                                   INSTEAD OF A LOCAL ROUTINE   *
      *                                   SO CUSTOMER AND ADMIN        *
      *                                   PASSWORDS ARE ENCODED         *
      *                                   IDENTICALLY.                 *
      *                                                               *
      *  11/14/05   T WIERSEMA            CR 2461 - AUDIT FINDING -    *
      *                                   REGISTER AND UPDATE WERE     *
      *                                   ACCEPTING A ONE-CHARACTER    *
      *                                   FULL NAME AND A NINE-        *
      *                                   CHARACTER ADDRESS, AND        *
      *                                   UPDATE COULD BLANK OUT A     *
      *                                   NAME OR ADDRESS OUTRIGHT.    *
      *                                   ADDED LENGTH EDITS (FULL     *
      *                                   NAME 2-100, ADDRESS 10-500)  *
      *                                   AND A MINIMAL '@' SCAN ON    *
      *                                   EMAIL, BOTH PATHS.  SEE       *
      *                                   P05100/P05200/P05300.         *
      *                                                               *
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
      *                                                               *
      *****************************************************************
           EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
      *
       FILE-CONTROL.
      *
           SELECT CUST-TRANS-IN        ASSIGN TO CUSTTRNI
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-CTI-STATUS.
      *
           SELECT CUST-MASTR-IN        ASSIGN TO CUSTMSTI
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-CMI-STATUS.
      *
           SELECT CUST-MASTR-OUT       ASSIGN TO CUSTMSTO
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-CMO-STATUS.
      *
           SELECT CUST-RESULT-OUT      ASSIGN TO CUSTRSLO
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-CRO-STATUS.
           EJECT
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  CUST-TRANS-IN
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 1021 CHARACTERS.
      *
       01  CUST-TRANS-REC.
           05  CTR-FUNCTION             PIC X(01).
               88  CTR-FN-REGISTER                 VALUE 'R'.
               88  CTR-FN-UPDATE                    VALUE 'U'.
               88  CTR-FN-PASSWORD-CHANGE           VALUE 'P'.
               88  CTR-FN-SEARCH                    VALUE 'S'.
           05  CTR-CUST-ID              PIC X(06).
           05  CTR-FULL-NAME            PIC X(100).
           05  CTR-EMAIL                PIC X(100).
           05  CTR-NEW-PASSWORD         PIC X(100).
           05  CTR-OLD-PASSWORD         PIC X(100).
           05  CTR-ADDRESS              PIC X(500).
           05  CTR-CONTACT-NUM          PIC X(10).
           05  CTR-SEARCH-TEXT          PIC X(100).
           05  FILLER                  PIC X(04).
           EJECT
       FD  CUST-MASTR-IN
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 870 CHARACTERS.
      *
       01  CUST-MSTR-IN-REC            PIC X(870).
           EJECT
       FD  CUST-MASTR-OUT
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 870 CHARACTERS.
      *
       01  CUST-MSTR-OUT-REC           PIC X(870).
           EJECT
       FD  CUST-RESULT-OUT
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 133 CHARACTERS.
      *
       01  CUST-RESULT-OUT-REC         PIC X(133).
           EJECT
       WORKING-STORAGE SECTION.
      *
      *****************************************************************
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
      *****************************************************************
      *
       77  WS-CUST-COUNT                PIC S9(4)  COMP VALUE +0.
       77  WS-CUST-SUB                  PIC S9(4)  COMP VALUE +0.
       77  WS-FOUND-SUB                 PIC S9(4)  COMP VALUE +0.
       77  WS-MAX-CUSTOMERS             PIC S9(4)  COMP VALUE +5000.
      *
      *****************************************************************
      *    SWITCHES                                                   *
      *****************************************************************
      *
       01  WS-SWITCHES.
           05  WS-CTI-STATUS            PIC XX    VALUE SPACES.
               88  CTI-OK                         VALUE '00'.
               88  CTI-END                        VALUE '10'.
           05  WS-CMI-STATUS            PIC XX    VALUE SPACES.
               88  CMI-OK                         VALUE '00'.
               88  CMI-END                        VALUE '10'.
           05  WS-CMO-STATUS            PIC XX    VALUE SPACES.
               88  CMO-OK                         VALUE '00'.
           05  WS-CRO-STATUS            PIC XX    VALUE SPACES.
               88  CRO-OK                         VALUE '00'.
           05  WS-FOUND-SW              PIC X     VALUE 'N'.
               88  RECORD-WAS-FOUND               VALUE 'Y'.
           05  WS-VALID-SW              PIC X     VALUE 'Y'.
               88  TRANSACTION-IS-VALID            VALUE 'Y'.
               88  TRANSACTION-IS-INVALID          VALUE 'N'.
           05  WS-MATCH-SW              PIC X     VALUE 'N'.
               88  ANY-SEARCH-MATCH                VALUE 'Y'.
      *
      *****************************************************************
      *    MISCELLANEOUS WORK FIELDS                                  *
      *****************************************************************
      *
       01  WS-MISCELLANEOUS-FIELDS.
           05  WMF-REJECT-REASON        PIC X(50)  VALUE SPACES.
           05  WMF-CONTACT-TEST         PIC 9(10)  VALUE ZEROES.
               05  WMF-CONTACT-TEST-X REDEFINES WMF-CONTACT-TEST
                                       PIC X(10).
           05  WMF-UPPER-NAME           PIC X(100) VALUE SPACES.
           05  WMF-UPPER-SEARCH         PIC X(100) VALUE SPACES.
           05  WMF-NAME-LEN             PIC S9(4)  COMP VALUE +0.
           05  WMF-SEARCH-LEN           PIC S9(4)  COMP VALUE +0.
           05  WMF-SCAN-SUB             PIC S9(4)  COMP VALUE +0.
      *
      *    LENGTH/FORMAT EDIT WORK FIELDS FOR P05000 AND P30000 BELOW.
           05  WMF-FULL-NAME-LEN        PIC S9(4)  COMP VALUE +0.
           05  WMF-ADDRESS-LEN          PIC S9(4)  COMP VALUE +0.
           05  WMF-FLD-SCAN-SUB         PIC S9(4)  COMP VALUE +0.
           05  WMF-AT-SIGN-SUB          PIC S9(4)  COMP VALUE +0.
      *
      *****************************************************************
      *    TRACE FIELD - DISPLAYED UNDER SNAPAID WHEN A REJECT CANNOT  *
      *    BE EXPLAINED FROM THE REJECT REPORT ALONE                   *
      *****************************************************************
      *
       01  WMF-TRACE-SUB-FIELD          PIC 9(04)  VALUE ZEROES.
           05  WMF-TRACE-SUB-X REDEFINES WMF-TRACE-SUB-FIELD
                                       PIC X(04).
      *
      *****************************************************************
      *    WORKING-STORAGE COPY OF THE CUSTOMER RECORD FOR THE         *
      *    TRANSACTION CURRENTLY BEING APPLIED                         *
      *****************************************************************
      *
           COPY CCUSTMR.
           05  CUST-RECORD-X REDEFINES CUST-RECORD
                                       PIC X(870).
           EJECT
      *
      *****************************************************************
      *    CUSTOMER MASTER TABLE - LOADED FROM THE OLD MASTER AT       *
      *    START OF RUN, UPDATED IN PLACE, REWRITTEN AT END OF RUN     *
      *****************************************************************
      *
       01  WS-CUST-TABLE-AREA.
           05  WCT-ENTRY OCCURS 1 TO 5000 TIMES
                         DEPENDING ON WS-CUST-COUNT
                         INDEXED BY WCT-IDX.
               10  WCT-ID.
                   15  WCT-ID-LITERAL   PIC X(03).
                   15  WCT-ID-SEQUENCE  PIC X(03).
               10  WCT-FULL-NAME        PIC X(100).
               10  WCT-EMAIL            PIC X(100).
               10  WCT-PASSWORD         PIC X(100).
               10  WCT-ADDRESS          PIC X(500).
               10  WCT-CONTACT-NUM      PIC X(10).
               10  WCT-CREATED-AT       PIC X(26).
               10  WCT-UPDATED-AT       PIC X(26).
               10  FILLER               PIC X(02).
      *
      *****************************************************************
      *    CUSTOMER KEY TABLE PASSED TO OGOS01 (SAME KEYS AS ABOVE,    *
      *    FLATTENED FOR THE SUBROUTINE'S LINKAGE)                     *
      *****************************************************************
      *
       01  WS-OGOS01-KEY-TABLE.
           05  WS-OKT-COUNT             PIC S9(4) COMP VALUE +0.
           05  WS-OKT-ENTRY OCCURS 1 TO 5000 TIMES
                            DEPENDING ON WS-OKT-COUNT
                                       PIC X(06).
           EJECT
      *
      *****************************************************************
      *    SUBROUTINE PARAMETER AREAS                                  *
      *****************************************************************
      *
           COPY CIDPARM.
           COPY CAUTHPM.
           EJECT
      *
      *****************************************************************
      *    SYSTEM TIMESTAMP WORK FIELDS - BUILT FROM ACCEPT FROM        *
      *    DATE/TIME RATHER THAN A LIBRARY DATE FUNCTION                *
      *****************************************************************
      *
       01  WMF-TIMESTAMP-FIELDS.
           05  WMF-SYS-DATE             PIC 9(06).
           05  WMF-SYS-DATE-R REDEFINES WMF-SYS-DATE.
               10  WMF-SD-YY            PIC 9(02).
               10  WMF-SD-MM            PIC 9(02).
               10  WMF-SD-DD            PIC 9(02).
           05  WMF-SYS-TIME             PIC 9(08).
           05  WMF-SYS-TIME-R REDEFINES WMF-SYS-TIME.
               10  WMF-ST-HH            PIC 9(02).
               10  WMF-ST-MM            PIC 9(02).
               10  WMF-ST-SS            PIC 9(02).
               10  WMF-ST-HS            PIC 9(02).
           05  WMF-CENTURY              PIC 9(02).
           05  WMF-TIMESTAMP            PIC X(26).
      *
      *****************************************************************
      *    SHARED BATCH ERROR / REJECT WORK AREA                       *
      *****************************************************************
      *
           COPY CERRWS.
           EJECT
      *
      *****************************************************************
      *    CUSTOMER SEARCH RESULT REPORT LINE                          *
      *****************************************************************
      *
       01  WS-SEARCH-DETAIL.
           05  WSD-CC                  PIC X      VALUE SPACE.
           05  FILLER                  PIC X(02)  VALUE SPACES.
           05  WSD-CUST-ID             PIC X(06)  VALUE SPACES.
           05  FILLER                  PIC X(02)  VALUE SPACES.
           05  WSD-FULL-NAME           PIC X(40)  VALUE SPACES.
           05  FILLER                  PIC X(02)  VALUE SPACES.
           05  WSD-EMAIL               PIC X(40)  VALUE SPACES.
           05  FILLER                  PIC X(02)  VALUE SPACES.
           05  WSD-PASSWORD-MASK       PIC X(08)  VALUE '********'.
           05  FILLER                  PIC X(30)  VALUE SPACES.
           EJECT
       PROCEDURE DIVISION.
      *
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P00000-MAINLINE                                *
      *                                                               *
      *    FUNCTION :  PROGRAM ENTRY.  LOAD THE OLD MASTER INTO THE   *
      *                TABLE, APPLY ALL TRANSACTIONS, WRITE THE NEW   *
      *                MASTER.                                        *
      *                                                               *
      *    CALLED BY:  NONE                                           *
      *                                                               *
      *****************************************************************
      *
       P00000-MAINLINE.
      *
           OPEN INPUT  CUST-TRANS-IN
                       CUST-MASTR-IN
                OUTPUT CUST-MASTR-OUT
                       CUST-RESULT-OUT.
      *
           MOVE ZEROES                  TO WS-CUST-COUNT.
      *
           PERFORM P01000-LOAD-MASTER THRU P01000-EXIT
               UNTIL CMI-END.
      *
           PERFORM P10000-TRANS-LOOP THRU P10000-EXIT
               UNTIL CTI-END.
      *
           PERFORM P90000-WRITE-MASTER THRU P90000-EXIT
               VARYING WS-CUST-SUB FROM 1 BY 1
               UNTIL WS-CUST-SUB > WS-CUST-COUNT.
      *
           CLOSE CUST-TRANS-IN
                 CUST-MASTR-IN
                 CUST-MASTR-OUT
                 CUST-RESULT-OUT.
      *
           GOBACK.
      *
       P00000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P01000-LOAD-MASTER                             *
      *                                                               *
      *    FUNCTION :  READ ONE OLD MASTER RECORD AND APPEND IT TO    *
      *                THE WORKING-STORAGE CUSTOMER TABLE.            *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P01000-LOAD-MASTER.
      *
           READ CUST-MASTR-IN INTO CUST-RECORD-X.
      *
           IF CMI-END
               GO TO P01000-EXIT
           END-IF.
      *
           ADD 1 TO WS-CUST-COUNT.
           MOVE CUST-RECORD-X          TO WCT-ENTRY (WS-CUST-COUNT).
      *
       P01000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P10000-TRANS-LOOP                              *
      *                                                               *
      *    FUNCTION :  READ ONE TRANSACTION AND DISPATCH IT BY        *
      *                FUNCTION CODE.                                  *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P10000-TRANS-LOOP.
      *
           READ CUST-TRANS-IN.
      *
           IF CTI-END
               GO TO P10000-EXIT
           END-IF.
      *
           IF CTR-FN-REGISTER
               PERFORM P20000-REGISTER-CUSTOMER THRU P20000-EXIT
           ELSE
           IF CTR-FN-UPDATE
               PERFORM P30000-UPDATE-CUSTOMER THRU P30000-EXIT
           ELSE
           IF CTR-FN-PASSWORD-CHANGE
               PERFORM P40000-CHANGE-PASSWORD THRU P40000-EXIT
           ELSE
           IF CTR-FN-SEARCH
               PERFORM P50000-SEARCH-BY-NAME THRU P50000-EXIT
           ELSE
               MOVE 'UNKNOWN TRANSACTION FUNCTION CODE'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
           END-IF
           END-IF
           END-IF
           END-IF.
      *
       P10000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P20000-REGISTER-CUSTOMER                       *
      *                                                               *
      *    FUNCTION :  VALIDATE A NEW CUSTOMER, GENERATE ITS ID VIA   *
      *                OGOS01, ENCODE THE PASSWORD VIA OGOSP2, AND    *
      *                APPEND IT TO THE TABLE.                        *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP                              *
      *                                                               *
      *****************************************************************
      *
       P20000-REGISTER-CUSTOMER.
      *
           PERFORM P05000-VALIDATE-CUSTOMER THRU P05000-EXIT.
      *
           IF TRANSACTION-IS-INVALID
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           MOVE 'P'                    TO OGOSP2-FUNCTION.
           MOVE CTR-NEW-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
           CALL 'OGOSP2' USING OGOSP2-PARMS.
      *
           IF OGOSP2-FAILED
               MOVE 'PASSWORD DOES NOT MEET STRENGTH POLICY'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           MOVE WS-CUST-COUNT          TO WS-OKT-COUNT.
           PERFORM P22000-BUILD-KEY-TABLE THRU P22000-EXIT
               VARYING WS-CUST-SUB FROM 1 BY 1
               UNTIL WS-CUST-SUB > WS-CUST-COUNT.
      *
           CALL 'OGOS01' USING OGOS01-PARMS WS-OGOS01-KEY-TABLE.
      *
           IF OGOS01-FAILED
               MOVE 'UNABLE TO GENERATE A UNIQUE CUSTOMER ID'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           MOVE 'E'                    TO OGOSP2-FUNCTION.
           CALL 'OGOSP2' USING OGOSP2-PARMS.
      *
           IF WS-CUST-COUNT >= WS-MAX-CUSTOMERS
               MOVE 'CUSTOMER MASTER TABLE IS FULL'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           ADD 1 TO WS-CUST-COUNT.
           MOVE OGOS01-GENERATED-ID    TO WCT-ID (WS-CUST-COUNT).
           MOVE CTR-FULL-NAME          TO WCT-FULL-NAME (WS-CUST-COUNT).
           MOVE CTR-EMAIL              TO WCT-EMAIL (WS-CUST-COUNT).
           MOVE OGOSP2-ENCODED-PASSWORD
                                       TO WCT-PASSWORD (WS-CUST-COUNT).
           MOVE CTR-ADDRESS            TO WCT-ADDRESS (WS-CUST-COUNT).
           MOVE CTR-CONTACT-NUM        TO WCT-CONTACT-NUM (WS-CUST-COUNT).
           PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
           MOVE WMF-TIMESTAMP          TO WCT-CREATED-AT (WS-CUST-COUNT).
           MOVE WMF-TIMESTAMP          TO WCT-UPDATED-AT (WS-CUST-COUNT).
      *
       P20000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P22000-BUILD-KEY-TABLE                         *
      *                                                               *
      *    FUNCTION :  COPY ONE CUSTOMER KEY FROM THE MASTER TABLE     *
      *                INTO THE FLAT KEY TABLE PASSED TO OGOS01.       *
      *                                                               *
      *    CALLED BY:  P20000-REGISTER-CUSTOMER                       *
      *                                                               *
      *****************************************************************
      *
       P22000-BUILD-KEY-TABLE.
      *
           MOVE WCT-ID (WS-CUST-SUB)  TO WS-OKT-ENTRY (WS-CUST-SUB).
      *
       P22000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P05000-VALIDATE-CUSTOMER                       *
      *                                                               *
      *    FUNCTION :  EDIT A REGISTER TRANSACTION'S FIELDS AGAINST   *
      *                THE CUSTOMER FIELD RULES.  SETS                *
      *                TRANSACTION-IS-INVALID AND WMF-REJECT-REASON   *
      *                ON THE FIRST RULE VIOLATED.                    *
      *                                                               *
      *    CALLED BY:  P20000-REGISTER-CUSTOMER                       *
      *                                                               *
      *****************************************************************
      *
       P05000-VALIDATE-CUSTOMER.
      *
           SET TRANSACTION-IS-VALID    TO TRUE.
      *
           IF CTR-FULL-NAME = SPACES
               MOVE 'FULL NAME IS REQUIRED'
                                       TO WMF-REJECT-REASON
               SET TRANSACTION-IS-INVALID TO TRUE
               GO TO P05000-EXIT
           END-IF.
      *
           PERFORM P05100-LENGTH-OF-FULL-NAME THRU P05100-EXIT.
           IF WMF-FULL-NAME-LEN < 2
               MOVE 'FULL NAME MUST BE 2 TO 100 CHARACTERS'
                                       TO WMF-REJECT-REASON
               SET TRANSACTION-IS-INVALID TO TRUE
               GO TO P05000-EXIT
           END-IF.
      *
           IF CTR-EMAIL = SPACES
               MOVE 'EMAIL IS REQUIRED'
                                       TO WMF-REJECT-REASON
               SET TRANSACTION-IS-INVALID TO TRUE
               GO TO P05000-EXIT
           END-IF.
      *
           PERFORM P05300-SCAN-EMAIL-AT-SIGN THRU P05300-EXIT.
           IF WMF-AT-SIGN-SUB = ZERO
               MOVE 'EMAIL FORMAT IS INVALID'
                                       TO WMF-REJECT-REASON
               SET TRANSACTION-IS-INVALID TO TRUE
               GO TO P05000-EXIT
           END-IF.
      *
           PERFORM P06000-CHECK-EMAIL-UNIQUE THRU P06000-EXIT.
           IF TRANSACTION-IS-INVALID
               GO TO P05000-EXIT
           END-IF.
      *
           MOVE CTR-CONTACT-NUM        TO WMF-CONTACT-TEST-X.
           IF WMF-CONTACT-TEST-X NOT NUMERIC
               MOVE 'CONTACT NUMBER MUST BE EXACTLY 10 DIGITS'
                                       TO WMF-REJECT-REASON
               SET TRANSACTION-IS-INVALID TO TRUE
               GO TO P05000-EXIT
           END-IF.
      *
           IF CTR-ADDRESS = SPACES
               MOVE 'ADDRESS IS REQUIRED'
                                       TO WMF-REJECT-REASON
               SET TRANSACTION-IS-INVALID TO TRUE
               GO TO P05000-EXIT
           END-IF.
      *
           PERFORM P05200-LENGTH-OF-ADDRESS THRU P05200-EXIT.
           IF WMF-ADDRESS-LEN < 10
               MOVE 'ADDRESS MUST BE 10 TO 500 CHARACTERS'
                                       TO WMF-REJECT-REASON
               SET TRANSACTION-IS-INVALID TO TRUE
               GO TO P05000-EXIT
           END-IF.
      *
       P05000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P06000-CHECK-EMAIL-UNIQUE                      *
      *                                                               *
      *    FUNCTION :  SCAN THE CUSTOMER TABLE FOR A RECORD WITH THE  *
      *                TRANSACTION'S EMAIL, EXCLUDING THE RECORD      *
      *                BEING UPDATED (IF ANY).                         *
      *                                                               *
      *    CALLED BY:  P05000-VALIDATE-CUSTOMER                       *
      *                                                               *
      *****************************************************************
      *
       P06000-CHECK-EMAIL-UNIQUE.
      *
           SET RECORD-WAS-FOUND        TO FALSE.
           IF WS-CUST-COUNT > ZERO
               PERFORM P07000-SCAN-ONE-EMAIL THRU P07000-EXIT
                   VARYING WS-CUST-SUB FROM 1 BY 1
                   UNTIL WS-CUST-SUB > WS-CUST-COUNT
                      OR RECORD-WAS-FOUND
           END-IF.
      *
           IF RECORD-WAS-FOUND
               MOVE 'EMAIL ALREADY EXISTS ON THE CUSTOMER MASTER'
                                       TO WMF-REJECT-REASON
               SET TRANSACTION-IS-INVALID TO TRUE
           END-IF.
      *
       P06000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P07000-SCAN-ONE-EMAIL                          *
      *                                                               *
      *    FUNCTION :  COMPARE ONE TABLE ENTRY'S EMAIL TO THE          *
      *                TRANSACTION'S EMAIL.  WHEN THE TRANSACTION     *
      *                CARRIES A CUST-ID (UPDATE), THAT ENTRY IS       *
      *                EXCLUDED FROM THE COMPARE.                      *
      *                                                               *
      *    CALLED BY:  P06000-CHECK-EMAIL-UNIQUE                      *
      *                                                               *
      *****************************************************************
      *
       P07000-SCAN-ONE-EMAIL.
      *
           IF WCT-EMAIL (WS-CUST-SUB) = CTR-EMAIL
               AND WCT-ID (WS-CUST-SUB) NOT = CTR-CUST-ID
               SET RECORD-WAS-FOUND    TO TRUE
           END-IF.
      *
       P07000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P05100-LENGTH-OF-FULL-NAME                     *
      *                                                               *
      *    FUNCTION :  FIND THE LENGTH OF CTR-FULL-NAME (LAST          *
      *                NON-BLANK BYTE).                                *
      *                                                               *
      *    CALLED BY:  P05000-VALIDATE-CUSTOMER, P30000-UPDATE-CUSTOMER*
      *                                                               *
      *****************************************************************
      *
       P05100-LENGTH-OF-FULL-NAME.
      *
           MOVE ZEROES                 TO WMF-FULL-NAME-LEN.
           PERFORM P05110-SCAN-FNAME-BYTE THRU P05110-EXIT
               VARYING WMF-FLD-SCAN-SUB FROM 100 BY -1
               UNTIL WMF-FLD-SCAN-SUB < 1
                  OR WMF-FULL-NAME-LEN > ZERO.
      *
       P05100-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P05110-SCAN-FNAME-BYTE                         *
      *                                                               *
      *    FUNCTION :  TEST ONE BYTE OF CTR-FULL-NAME FOR NON-BLANK.   *
      *                                                               *
      *    CALLED BY:  P05100-LENGTH-OF-FULL-NAME                     *
      *                                                               *
      *****************************************************************
      *
       P05110-SCAN-FNAME-BYTE.
      *
           IF CTR-FULL-NAME (WMF-FLD-SCAN-SUB:1) NOT = SPACE
               MOVE WMF-FLD-SCAN-SUB    TO WMF-FULL-NAME-LEN
           END-IF.
      *
       P05110-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P05200-LENGTH-OF-ADDRESS                       *
      *                                                               *
      *    FUNCTION :  FIND THE LENGTH OF CTR-ADDRESS (LAST            *
      *                NON-BLANK BYTE).                                *
      *                                                               *
      *    CALLED BY:  P05000-VALIDATE-CUSTOMER, P30000-UPDATE-CUSTOMER*
      *                                                               *
      *****************************************************************
      *
       P05200-LENGTH-OF-ADDRESS.
      *
           MOVE ZEROES                 TO WMF-ADDRESS-LEN.
           PERFORM P05210-SCAN-ADDR-BYTE THRU P05210-EXIT
               VARYING WMF-FLD-SCAN-SUB FROM 500 BY -1
               UNTIL WMF-FLD-SCAN-SUB < 1
                  OR WMF-ADDRESS-LEN > ZERO.
      *
       P05200-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P05210-SCAN-ADDR-BYTE                          *
      *                                                               *
      *    FUNCTION :  TEST ONE BYTE OF CTR-ADDRESS FOR NON-BLANK.     *
      *                                                               *
      *    CALLED BY:  P05200-LENGTH-OF-ADDRESS                       *
      *                                                               *
      *****************************************************************
      *
       P05210-SCAN-ADDR-BYTE.
      *
           IF CTR-ADDRESS (WMF-FLD-SCAN-SUB:1) NOT = SPACE
               MOVE WMF-FLD-SCAN-SUB    TO WMF-ADDRESS-LEN
           END-IF.
      *
       P05210-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P05300-SCAN-EMAIL-AT-SIGN                      *
      *                                                               *
      *    FUNCTION :  FIND THE POSITION OF '@' IN CTR-EMAIL, IF ANY.  *
      *                A MINIMAL STAND-IN FOR A FULL EMAIL-FORMAT      *
      *                EDIT -- NO '@' MEANS THE ADDRESS IS NOT VALID.  *
      *                                                               *
      *    CALLED BY:  P05000-VALIDATE-CUSTOMER, P30000-UPDATE-CUSTOMER*
      *                                                               *
      *****************************************************************
      *
       P05300-SCAN-EMAIL-AT-SIGN.
      *
           MOVE ZEROES                 TO WMF-AT-SIGN-SUB.
           PERFORM P05310-SCAN-EMAIL-BYTE THRU P05310-EXIT
               VARYING WMF-FLD-SCAN-SUB FROM 1 BY 1
               UNTIL WMF-FLD-SCAN-SUB > 100
                  OR WMF-AT-SIGN-SUB > ZERO.
      *
       P05300-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P05310-SCAN-EMAIL-BYTE                         *
      *                                                               *
      *    FUNCTION :  TEST ONE BYTE OF CTR-EMAIL FOR '@'.             *
      *                                                               *
      *    CALLED BY:  P05300-SCAN-EMAIL-AT-SIGN                      *
      *                                                               *
      *****************************************************************
      *
       P05310-SCAN-EMAIL-BYTE.
      *
           IF CTR-EMAIL (WMF-FLD-SCAN-SUB:1) = '@'
               MOVE WMF-FLD-SCAN-SUB    TO WMF-AT-SIGN-SUB
           END-IF.
      *
       P05310-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P30000-UPDATE-CUSTOMER                         *
      *                                                               *
      *    FUNCTION :  LOCATE THE CUSTOMER BY CUST-ID, RE-VALIDATE,   *
      *                AND OVERWRITE THE MUTABLE FIELDS.               *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP                              *
      *                                                               *
      *****************************************************************
      *
       P30000-UPDATE-CUSTOMER.
      *
           PERFORM P31000-FIND-BY-ID THRU P31000-EXIT.
      *
           IF NOT RECORD-WAS-FOUND
               MOVE 'CUSTOMER ID NOT FOUND ON MASTER'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P30000-EXIT
           END-IF.
      *
           IF CTR-EMAIL NOT = SPACES
               AND CTR-EMAIL NOT = WCT-EMAIL (WS-FOUND-SUB)
               PERFORM P05300-SCAN-EMAIL-AT-SIGN THRU P05300-EXIT
               IF WMF-AT-SIGN-SUB = ZERO
                   MOVE 'EMAIL FORMAT IS INVALID'
                                       TO WMF-REJECT-REASON
                   PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
                   GO TO P30000-EXIT
               END-IF
               PERFORM P06000-CHECK-EMAIL-UNIQUE THRU P06000-EXIT
               IF TRANSACTION-IS-INVALID
                   PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
                   GO TO P30000-EXIT
               END-IF
           END-IF.
      *
           MOVE CTR-CONTACT-NUM        TO WMF-CONTACT-TEST-X.
           IF WMF-CONTACT-TEST-X NOT NUMERIC
               MOVE 'CONTACT NUMBER MUST BE EXACTLY 10 DIGITS'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P30000-EXIT
           END-IF.
      *
           IF CTR-FULL-NAME = SPACES
               MOVE 'FULL NAME IS REQUIRED'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P30000-EXIT
           END-IF.
      *
           PERFORM P05100-LENGTH-OF-FULL-NAME THRU P05100-EXIT.
           IF WMF-FULL-NAME-LEN < 2
               MOVE 'FULL NAME MUST BE 2 TO 100 CHARACTERS'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P30000-EXIT
           END-IF.
      *
           IF CTR-ADDRESS = SPACES
               MOVE 'ADDRESS IS REQUIRED'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P30000-EXIT
           END-IF.
      *
           PERFORM P05200-LENGTH-OF-ADDRESS THRU P05200-EXIT.
           IF WMF-ADDRESS-LEN < 10
               MOVE 'ADDRESS MUST BE 10 TO 500 CHARACTERS'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P30000-EXIT
           END-IF.
      *
           IF CTR-NEW-PASSWORD NOT = SPACES
               MOVE 'P'                TO OGOSP2-FUNCTION
               MOVE CTR-NEW-PASSWORD   TO OGOSP2-CANDIDATE-PASSWORD
               CALL 'OGOSP2' USING OGOSP2-PARMS
               IF OGOSP2-FAILED
                   MOVE 'PASSWORD DOES NOT MEET STRENGTH POLICY'
                                       TO WMF-REJECT-REASON
                   PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
                   GO TO P30000-EXIT
               END-IF
               MOVE 'E'                TO OGOSP2-FUNCTION
               CALL 'OGOSP2' USING OGOSP2-PARMS
               MOVE OGOSP2-ENCODED-PASSWORD
                                       TO WCT-PASSWORD (WS-FOUND-SUB)
           END-IF.
      *
           MOVE CTR-FULL-NAME          TO WCT-FULL-NAME (WS-FOUND-SUB).
           MOVE CTR-EMAIL              TO WCT-EMAIL (WS-FOUND-SUB).
           MOVE CTR-ADDRESS            TO WCT-ADDRESS (WS-FOUND-SUB).
           MOVE CTR-CONTACT-NUM        TO WCT-CONTACT-NUM (WS-FOUND-SUB).
           PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
           MOVE WMF-TIMESTAMP          TO WCT-UPDATED-AT (WS-FOUND-SUB).
      *
       P30000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P31000-FIND-BY-ID                              *
      *                                                               *
      *    FUNCTION :  SCAN THE CUSTOMER TABLE FOR CTR-CUST-ID.        *
      *                SETS WS-FOUND-SUB WHEN FOUND.                   *
      *                                                               *
      *    CALLED BY:  P30000-UPDATE-CUSTOMER, P40000-CHANGE-PASSWORD *
      *                                                               *
      *****************************************************************
      *
       P31000-FIND-BY-ID.
      *
           SET RECORD-WAS-FOUND        TO FALSE.
           MOVE ZEROES                 TO WS-FOUND-SUB.
           IF WS-CUST-COUNT > ZERO
               PERFORM P32000-SCAN-ONE-ID THRU P32000-EXIT
                   VARYING WS-CUST-SUB FROM 1 BY 1
                   UNTIL WS-CUST-SUB > WS-CUST-COUNT
                      OR RECORD-WAS-FOUND
           END-IF.
      *
       P31000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P32000-SCAN-ONE-ID                             *
      *                                                               *
      *    FUNCTION :  COMPARE ONE TABLE ENTRY'S CUST-ID TO            *
      *                CTR-CUST-ID.                                   *
      *                                                               *
      *    CALLED BY:  P31000-FIND-BY-ID                              *
      *                                                               *
      *****************************************************************
      *
       P32000-SCAN-ONE-ID.
      *
           IF WCT-ID (WS-CUST-SUB) = CTR-CUST-ID
               SET RECORD-WAS-FOUND    TO TRUE
               MOVE WS-CUST-SUB        TO WS-FOUND-SUB
           END-IF.
      *
       P32000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P40000-CHANGE-PASSWORD                         *
      *                                                               *
      *    FUNCTION :  LOCATE THE CUSTOMER, VERIFY THE OLD PASSWORD   *
      *                MATCHES VIA OGOSP2, VALIDATE AND ENCODE THE    *
      *                NEW PASSWORD.                                  *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP                              *
      *                                                               *
      *****************************************************************
      *
       P40000-CHANGE-PASSWORD.
      *
           PERFORM P31000-FIND-BY-ID THRU P31000-EXIT.
      *
           IF NOT RECORD-WAS-FOUND
               MOVE 'CUSTOMER ID NOT FOUND ON MASTER'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P40000-EXIT
           END-IF.
      *
           MOVE 'M'                    TO OGOSP2-FUNCTION.
           MOVE CTR-OLD-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
           MOVE WCT-PASSWORD (WS-FOUND-SUB)
                                       TO OGOSP2-STORED-PASSWORD.
           CALL 'OGOSP2' USING OGOSP2-PARMS.
      *
           IF OGOSP2-FAILED
               MOVE 'OLD PASSWORD DOES NOT MATCH'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P40000-EXIT
           END-IF.
      *
           MOVE 'P'                    TO OGOSP2-FUNCTION.
           MOVE CTR-NEW-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
           CALL 'OGOSP2' USING OGOSP2-PARMS.
      *
           IF OGOSP2-FAILED
               MOVE 'NEW PASSWORD DOES NOT MEET STRENGTH POLICY'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P40000-EXIT
           END-IF.
      *
           MOVE 'E'                    TO OGOSP2-FUNCTION.
           CALL 'OGOSP2' USING OGOSP2-PARMS.
           MOVE OGOSP2-ENCODED-PASSWORD
                                       TO WCT-PASSWORD (WS-FOUND-SUB).
           PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
           MOVE WMF-TIMESTAMP          TO WCT-UPDATED-AT (WS-FOUND-SUB).
      *
       P40000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P50000-SEARCH-BY-NAME                          *
      *                                                               *
      *    FUNCTION :  CASE-INSENSITIVE SUBSTRING SEARCH OF FULL NAME *
      *                OVER THE ENTIRE TABLE.  EACH HIT IS WRITTEN TO *
      *                THE RESULT REPORT WITH THE PASSWORD MASKED.    *
      *                AN EMPTY RESULT SET IS A REJECT.                *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP                              *
      *                                                               *
      *****************************************************************
      *
       P50000-SEARCH-BY-NAME.
      *
           SET ANY-SEARCH-MATCH        TO FALSE.
           MOVE CTR-SEARCH-TEXT        TO WMF-UPPER-SEARCH.
           INSPECT WMF-UPPER-SEARCH CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
      *
           IF WS-CUST-COUNT > ZERO
               PERFORM P51000-SCAN-ONE-NAME THRU P51000-EXIT
                   VARYING WS-CUST-SUB FROM 1 BY 1
                   UNTIL WS-CUST-SUB > WS-CUST-COUNT
           END-IF.
      *
           IF NOT ANY-SEARCH-MATCH
               MOVE 'NO CUSTOMERS MATCH THE SEARCH TEXT'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
           END-IF.
      *
       P50000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P51000-SCAN-ONE-NAME                           *
      *                                                               *
      *    FUNCTION :  TEST ONE TABLE ENTRY'S FULL NAME FOR THE       *
      *                SEARCH SUBSTRING AND, IF IT MATCHES, WRITE A   *
      *                RESULT LINE.                                   *
      *                                                               *
      *    CALLED BY:  P50000-SEARCH-BY-NAME                          *
      *                                                               *
      *****************************************************************
      *
       P51000-SCAN-ONE-NAME.
      *
           MOVE WCT-FULL-NAME (WS-CUST-SUB) TO WMF-UPPER-NAME.
           INSPECT WMF-UPPER-NAME CONVERTING
               'abcdefghijklmnopqrstuvwxyz' TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
      *
           IF WMF-UPPER-NAME (1:100) IS NOT EQUAL TO SPACES
               AND WMF-UPPER-SEARCH (1:100) IS NOT EQUAL TO SPACES
               IF WMF-UPPER-NAME (1:100) = WMF-UPPER-SEARCH (1:100)
                   PERFORM P52000-WRITE-SEARCH-HIT THRU P52000-EXIT
               ELSE
                   PERFORM P53000-SCAN-SUBSTRING THRU P53000-EXIT
               END-IF
           END-IF.
      *
       P51000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P52000-WRITE-SEARCH-HIT                        *
      *                                                               *
      *    FUNCTION :  WRITE ONE MATCHING CUSTOMER TO THE RESULT      *
      *                REPORT, PASSWORD MASKED.                        *
      *                                                               *
      *    CALLED BY:  P51000-SCAN-ONE-NAME, P53000-SCAN-SUBSTRING    *
      *                                                               *
      *****************************************************************
      *
       P52000-WRITE-SEARCH-HIT.
      *
           SET ANY-SEARCH-MATCH        TO TRUE.
           MOVE SPACES                 TO WS-SEARCH-DETAIL.
           MOVE ' '                    TO WSD-CC.
           MOVE WCT-ID (WS-CUST-SUB)   TO WSD-CUST-ID.
           MOVE WCT-FULL-NAME (WS-CUST-SUB) (1:40)
                                       TO WSD-FULL-NAME.
           MOVE WCT-EMAIL (WS-CUST-SUB) (1:40)
                                       TO WSD-EMAIL.
           WRITE CUST-RESULT-OUT-REC  FROM WS-SEARCH-DETAIL.
      *
       P52000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P53000-SCAN-SUBSTRING                          *
      *                                                               *
      *    FUNCTION :  WHEN THE FULL NAME DOES NOT MATCH THE SEARCH   *
      *                TEXT EXACTLY, SLIDE THE SEARCH TEXT ACROSS THE *
      *                NAME LOOKING FOR A SUBSTRING HIT.               *
      *                                                               *
      *    CALLED BY:  P51000-SCAN-ONE-NAME                           *
      *                                                               *
      *****************************************************************
      *
       P53000-SCAN-SUBSTRING.
      *
           PERFORM P21000-LENGTH-OF-NAME THRU P21000-EXIT.
           PERFORM P21100-LENGTH-OF-SEARCH THRU P21100-EXIT.
      *
           IF WMF-SEARCH-LEN > WMF-NAME-LEN
               GO TO P53000-EXIT
           END-IF.
      *
           IF WMF-SEARCH-LEN = ZERO
               GO TO P53000-EXIT
           END-IF.
      *
           PERFORM P54000-TEST-ONE-POSITION THRU P54000-EXIT
               VARYING WMF-SCAN-SUB FROM 1 BY 1
               UNTIL WMF-SCAN-SUB > (WMF-NAME-LEN - WMF-SEARCH-LEN + 1)
                  OR ANY-SEARCH-MATCH.
      *
       P53000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P21000-LENGTH-OF-NAME                          *
      *                                                               *
      *    FUNCTION :  FIND THE LENGTH OF WMF-UPPER-NAME (LAST         *
      *                NON-BLANK BYTE).                                *
      *                                                               *
      *    CALLED BY:  P53000-SCAN-SUBSTRING                          *
      *                                                               *
      *****************************************************************
      *
       P21000-LENGTH-OF-NAME.
      *
           MOVE ZEROES                 TO WMF-NAME-LEN.
           PERFORM P21010-SCAN-NAME-BYTE THRU P21010-EXIT
               VARYING WMF-SCAN-SUB FROM 100 BY -1
               UNTIL WMF-SCAN-SUB < 1
                  OR WMF-NAME-LEN > ZERO.
      *
       P21000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P21010-SCAN-NAME-BYTE                          *
      *                                                               *
      *    FUNCTION :  TEST ONE BYTE OF WMF-UPPER-NAME FOR NON-BLANK. *
      *                                                               *
      *    CALLED BY:  P21000-LENGTH-OF-NAME                          *
      *                                                               *
      *****************************************************************
      *
       P21010-SCAN-NAME-BYTE.
      *
           IF WMF-UPPER-NAME (WMF-SCAN-SUB:1) NOT = SPACE
               MOVE WMF-SCAN-SUB        TO WMF-NAME-LEN
           END-IF.
      *
       P21010-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P21100-LENGTH-OF-SEARCH                        *
      *                                                               *
      *    FUNCTION :  FIND THE LENGTH OF WMF-UPPER-SEARCH (LAST       *
      *                NON-BLANK BYTE).                                *
      *                                                               *
      *    CALLED BY:  P53000-SCAN-SUBSTRING                          *
      *                                                               *
      *****************************************************************
      *
       P21100-LENGTH-OF-SEARCH.
      *
           MOVE ZEROES                 TO WMF-SEARCH-LEN.
           PERFORM P21110-SCAN-SRCH-BYTE THRU P21110-EXIT
               VARYING WMF-SCAN-SUB FROM 100 BY -1
               UNTIL WMF-SCAN-SUB < 1
                  OR WMF-SEARCH-LEN > ZERO.
      *
       P21100-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P21110-SCAN-SRCH-BYTE                          *
      *                                                               *
      *    FUNCTION :  TEST ONE BYTE OF WMF-UPPER-SEARCH FOR NON-BLANK.*
      *                                                               *
      *    CALLED BY:  P21100-LENGTH-OF-SEARCH                        *
      *                                                               *
      *****************************************************************
      *
       P21110-SCAN-SRCH-BYTE.
      *
           IF WMF-UPPER-SEARCH (WMF-SCAN-SUB:1) NOT = SPACE
               MOVE WMF-SCAN-SUB        TO WMF-SEARCH-LEN
           END-IF.
      *
       P21110-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P54000-TEST-ONE-POSITION                       *
      *                                                               *
      *    FUNCTION :  COMPARE THE SEARCH TEXT TO ONE WINDOW OF THE    *
      *                CUSTOMER NAME STARTING AT WMF-SCAN-SUB.         *
      *                                                               *
      *    CALLED BY:  P53000-SCAN-SUBSTRING                          *
      *                                                               *
      *****************************************************************
      *
       P54000-TEST-ONE-POSITION.
      *
           IF WMF-UPPER-NAME (WMF-SCAN-SUB:WMF-SEARCH-LEN)
                                      = WMF-UPPER-SEARCH (1:WMF-SEARCH-LEN)
               PERFORM P52000-WRITE-SEARCH-HIT THRU P52000-EXIT
           END-IF.
      *
       P54000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P80000-BUILD-TIMESTAMP                         *
      *                                                               *
      *    FUNCTION :  BUILD A 26-BYTE TIMESTAMP TEXT VALUE FROM THE   *
      *                SYSTEM DATE AND TIME.  THE CENTURY IS DERIVED   *
      *                BY A SLIDING WINDOW ON THE 2-DIGIT YEAR, PER    *
      *                THE Y2K REMEDIATION STANDARD.                  *
      *                                                               *
      *    CALLED BY:  P20000-REGISTER-CUSTOMER, P30000-UPDATE-CUSTOMER,*
      *                P40000-CHANGE-PASSWORD                          *
      *                                                               *
      *****************************************************************
      *
       P80000-BUILD-TIMESTAMP.
      *
           ACCEPT WMF-SYS-DATE          FROM DATE.
           ACCEPT WMF-SYS-TIME          FROM TIME.
      *
           IF WMF-SD-YY < 50
               MOVE 20                 TO WMF-CENTURY
           ELSE
               MOVE 19                 TO WMF-CENTURY
           END-IF.
      *
           STRING WMF-CENTURY  WMF-SD-YY  '-'  WMF-SD-MM  '-'  WMF-SD-DD
                  '-'  WMF-ST-HH  '.'  WMF-ST-MM  '.'  WMF-ST-SS  '.'
                  WMF-ST-HS  '0000'
                  DELIMITED BY SIZE INTO WMF-TIMESTAMP.
      *
       P80000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P90000-WRITE-MASTER                            *
      *                                                               *
      *    FUNCTION :  WRITE ONE TABLE ENTRY TO THE NEW CUSTOMER       *
      *                MASTER.                                        *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P90000-WRITE-MASTER.
      *
           WRITE CUST-MASTR-OUT-REC FROM WCT-ENTRY (WS-CUST-SUB).
      *
       P90000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P95000-WRITE-REJECT                            *
      *                                                               *
      *    FUNCTION :  WRITE A THREE-LINE REJECT MESSAGE TO THE        *
      *                RESULT REPORT.                                 *
      *                                                               *
      *    CALLED BY:  VARIOUS                                        *
      *                                                               *
      *****************************************************************
      *
       P95000-WRITE-REJECT.
      *
           MOVE 'OGOB01'                TO WROL-PROGRAM-ID.
           MOVE 'MAIN'                  TO WROL-PARAGRAPH.
           MOVE WMF-REJECT-REASON       TO WROL-REASON.
           MOVE CTR-CUST-ID             TO WROL-TRANS-KEY.
      *
           WRITE CUST-RESULT-OUT-REC   FROM WS-OGO-REJECT-LINE-01.
           WRITE CUST-RESULT-OUT-REC   FROM WS-OGO-REJECT-LINE-02.
           WRITE CUST-RESULT-OUT-REC   FROM WS-OGO-REJECT-LINE-03.
      *
       P95000-EXIT.
           EXIT.
