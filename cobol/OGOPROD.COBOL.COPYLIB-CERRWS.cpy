000100******************************************************************
000200* ONLINE GROCERY ORDERING SYSTEM                                 *
000300*                                                                *
000400* SHARED BATCH REJECT/ERROR WORK AREA -- COPYd INTO EVERY OGOBnn *
000500* BATCH MAINLINE SO REJECT-REPORT LINES LOOK THE SAME FROM ONE   *
000600* MAINLINE TO THE NEXT.                                          *
000700******************************************************************
000800
000900 01  WS-OGO-REJECT-LINE-01.
001000     05  FILLER                  PIC X(01)   VALUE SPACES.
001100     05  FILLER                  PIC X(07)   VALUE 'REJECT:'.
001200     05  FILLER                  PIC X(10)   VALUE 'PROGRAM = '.
001300     05  WROL-PROGRAM-ID         PIC X(08)   VALUE SPACES.
001400     05  FILLER                  PIC X(14)   VALUE ', PARAGRAPH = '.
001500     05  WROL-PARAGRAPH          PIC X(06)   VALUE SPACES.
001600     05  FILLER                  PIC X(05)   VALUE SPACES.
001700
001800 01  WS-OGO-REJECT-LINE-02.
001900     05  FILLER                  PIC X(08)   VALUE SPACES.
002000     05  FILLER                  PIC X(09)   VALUE 'REASON = '.
002100     05  WROL-REASON             PIC X(50)   VALUE SPACES.
002200     05  FILLER                  PIC X(13)   VALUE SPACES.
002300
002400 01  WS-OGO-REJECT-LINE-03.
002500     05  FILLER                  PIC X(08)   VALUE SPACES.
002600     05  FILLER                  PIC X(13)   VALUE 'TRANS KEY = '.
002700     05  WROL-TRANS-KEY          PIC X(09)   VALUE SPACES.
002800     05  FILLER                  PIC X(50)   VALUE SPACES.
