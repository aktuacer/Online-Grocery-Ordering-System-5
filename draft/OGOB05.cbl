       IDENTIFICATION DIVISION.
       PROGRAM-ID. OGOB05.
       AUTHOR. L M FENWICK.
       INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
       DATE-WRITTEN. 04/12/88.
       DATE-COMPILED.
       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
      *
      *****************************************************************
      *               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
      *                GREENFIELD GROCERY DISTRIBUTING                *
      *                                                               *
      * PROGRAM :   OGOB05                                            *
      *                                                               *
      * FUNCTION:   PROGRAM OGOB05 IS A BATCH PROGRAM THAT PROCESSES  *
      *             LOGON AND PASSWORD CHANGE REQUESTS AGAINST THE    *
      *             ADMIN USER MASTER AND THE CUSTOMER MASTER.  AN    *
      *             ADMIN LOGON MATCHES BY USERNAME; A CUSTOMER       *
      *             LOGON MATCHES BY EMAIL.  A GENERIC LOGON REQUEST  *
      *             (USER TYPE NOT GIVEN) INFERS CUSTOMER WHEN THE    *
      *             SUPPLIED USERID CONTAINS '@', OTHERWISE ADMIN.    *
      *             THE PASSWORD POLICY AND MATCH CHECK ARE DELE-     *
      *             GATED TO OGOSP2 SO BOTH USER TYPES SHARE THE      *
      *             IDENTICAL RULE.                                  *
      *                                                               *
      * FILES   :   LOGON TRANSACTION EXTRACT     - LINE SEQ   (READ) *
      *             ADMIN USER MASTER (OLD)        - LINE SEQ  (READ) *
      *             ADMIN USER MASTER (NEW)        - LINE SEQ (OUTPUT)*
      *             CUSTOMER MASTER (OLD)          - LINE SEQ  (READ) *
      *             CUSTOMER MASTER (NEW)          - LINE SEQ (OUTPUT)*
      *             LOGON RESULT REPORT            - LINE SEQ (OUTPUT)*
      *                                                               *
      * CALLS   :   OGOSP2 - PASSWORD POLICY, ENCODE, AND MATCH       *
      *                                                               *
      *****************************************************************
      *             PROGRAM CHANGE LOG                                *
      *             -------------------                               *
      *                                                               *
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          *
      *  --------   --------------------  --------------------------  *
      *                                                               *
      *  04/12/88   L FENWICK             ORIGINAL PROGRAM.  ADMIN     *
      *                                   LOGON ONLY, PLAIN TEXT      *
      *                                   PASSWORD COMPARE.           *
      *                                                               *
      *  08/02/90   R MCCAULEY            CR 1071 - ADDED CUSTOMER     *
      *                                   LOGON BY EMAIL.             *
      *                                                               *
      *  11/14/96   T WIERSEMA            CR 1402 - LOGON AND PASSWORD *
      *                                   CHANGE NOW ROUTE THROUGH     *
      *                                   OGOSP2 SO THE PASSWORD IS    *
      *                                   NEVER COMPARED OR STORED IN *
      *                                   THE CLEAR.                  *
      *                                                               *
      *  03/09/98   L FENWICK             CR 1611 - ADDED FUNCTION 'G' *
      *                                   GENERIC LOGON: INFERS        *
      *                                   CUSTOMER WHEN THE USERID     *
      *                                   CONTAINS '@', ELSE ADMIN.   *
      *                                                               *
      *  01/19/99   D OKAFOR               Y2K READINESS REVIEW - NO    *
      *                                   DATE FIELDS IN THIS PROGRAM.*
      *                                   NO CHANGE REQUIRED.         *
      *                                                               *
      *  06/18/03   S PELLETIER            CR 2287 - ADDED FUNCTION 'C' *
      *                                   PASSWORD CHANGE FOR EITHER   *
      *                                   USER TYPE, SHARING THE SAME  *
      *                                   OGOSP2 POLICY CHECK AS       *
      *                                   CUSTOMER REGISTRATION.      *
      *                                                               *
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
      *                                                               *
      *****************************************************************
           EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
      *
       FILE-CONTROL.
      *
           SELECT LOGON-TRANS-IN       ASSIGN TO LOGTRNI
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-LTI-STATUS.
      *
           SELECT ADM-MASTR-IN         ASSIGN TO ADMMSTI
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-AMI-STATUS.
      *
           SELECT ADM-MASTR-OUT        ASSIGN TO ADMMSTO
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-AMO-STATUS.
      *
           SELECT CUST-MASTR-IN        ASSIGN TO CUSTMSTI
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-CMI-STATUS.
      *
           SELECT CUST-MASTR-OUT       ASSIGN TO CUSTMSTO
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-CMO-STATUS.
      *
           SELECT LOGON-RESULT-OUT     ASSIGN TO LOGRSLO
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-LRO-STATUS.
           EJECT
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  LOGON-TRANS-IN
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 210 CHARACTERS.
      *
       01  LOGON-TRANS-REC.
           05  LTR-FUNCTION             PIC X(01).
               88  LTR-FN-ADMIN-LOGIN                VALUE 'A'.
               88  LTR-FN-CUSTOMER-LOGIN              VALUE 'C'.
               88  LTR-FN-GENERIC-LOGIN               VALUE 'G'.
               88  LTR-FN-PASSWORD-CHANGE             VALUE 'P'.
           05  LTR-USER-TYPE            PIC X(01).
               88  LTR-TYPE-ADMIN                     VALUE 'A'.
               88  LTR-TYPE-CUSTOMER                  VALUE 'C'.
               88  LTR-TYPE-NOT-GIVEN                 VALUE ' '.
           05  LTR-USERID               PIC X(100).
           05  LTR-OLD-PASSWORD         PIC X(100).
           05  LTR-NEW-PASSWORD         PIC X(100).
           05  FILLER                  PIC X(08).
           EJECT
       FD  ADM-MASTR-IN
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 261 CHARACTERS.
      *
       01  ADM-MSTR-IN-REC             PIC X(261).
           EJECT
       FD  ADM-MASTR-OUT
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 261 CHARACTERS.
      *
       01  ADM-MSTR-OUT-REC            PIC X(261).
           EJECT
       FD  CUST-MASTR-IN
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 870 CHARACTERS.
      *
       01  CUST-MSTR-IN-REC            PIC X(870).
           EJECT
       FD  CUST-MASTR-OUT
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 870 CHARACTERS.
      *
       01  CUST-MSTR-OUT-REC           PIC X(870).
           EJECT
       FD  LOGON-RESULT-OUT
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 133 CHARACTERS.
      *
       01  LOGON-RESULT-OUT-REC        PIC X(133).
           EJECT
       WORKING-STORAGE SECTION.
      *
      *****************************************************************
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
      *****************************************************************
      *
       77  WS-ADM-COUNT                  PIC S9(4) COMP VALUE +0.
       77  WS-CUST-COUNT                 PIC S9(4) COMP VALUE +0.
       77  WS-SCAN-SUB                   PIC S9(4) COMP VALUE +0.
       77  WS-FOUND-SUB                  PIC S9(4) COMP VALUE +0.
       77  WS-AT-SIGN-SUB                PIC S9(4) COMP VALUE +0.
       77  WMF-CHAR-SUB                  PIC S9(4) COMP VALUE +0.
      *
      *****************************************************************
      *    SWITCHES                                                   *
      *****************************************************************
      *
       01  WS-SWITCHES.
           05  WS-LTI-STATUS            PIC XX    VALUE SPACES.
               88  LTI-OK                         VALUE '00'.
               88  LTI-END                        VALUE '10'.
           05  WS-AMI-STATUS            PIC XX    VALUE SPACES.
               88  AMI-OK                         VALUE '00'.
               88  AMI-END                        VALUE '10'.
           05  WS-AMO-STATUS            PIC XX    VALUE SPACES.
               88  AMO-OK                         VALUE '00'.
           05  WS-CMI-STATUS            PIC XX    VALUE SPACES.
               88  CMI-OK                         VALUE '00'.
               88  CMI-END                        VALUE '10'.
           05  WS-CMO-STATUS            PIC XX    VALUE SPACES.
               88  CMO-OK                         VALUE '00'.
           05  WS-LRO-STATUS            PIC XX    VALUE SPACES.
               88  LRO-OK                         VALUE '00'.
           05  WS-FOUND-SW              PIC X     VALUE 'N'.
               88  RECORD-WAS-FOUND               VALUE 'Y'.
      *
      *****************************************************************
      *    MISCELLANEOUS WORK FIELDS                                  *
      *****************************************************************
      *
       01  WS-MISCELLANEOUS-FIELDS.
           05  WMF-REJECT-REASON        PIC X(50)  VALUE SPACES.
           05  WMF-TRACE-KEY            PIC X(09)  VALUE SPACES.
           05  WMF-TRACE-KEY-N          REDEFINES
               WMF-TRACE-KEY            PIC 9(09).
      *
      *    ALTERNATE HEX-TRACE VIEW OF THE FUNCTION/TYPE PAIR OFF THE
      *    CURRENT TRANSACTION -- USED ONLY WHEN TRACING A REJECTED
      *    LOGON UNDER SNAPAID.  NOT MOVED TO IN NORMAL PROCESSING.
           05  WMF-FN-TYPE-PAIR         PIC X(02)  VALUE SPACES.
           05  WMF-FN-TYPE-PAIR-N       REDEFINES
               WMF-FN-TYPE-PAIR         PIC 9(02).
      *
      *****************************************************************
      *    WORKING-STORAGE COPY OF THE ADMIN AND CUSTOMER RECORDS      *
      *****************************************************************
      *
           COPY CADMIN.
           EJECT
           COPY CCUSTMR.
           EJECT
      *
      *****************************************************************
      *    ADMIN USER TABLE - NO RANDOM ACCESS ON THE LINE SEQUENTIAL  *
      *    MASTER, SO THE WHOLE FILE IS HELD IN WORKING STORAGE FOR    *
      *    THE DURATION OF THE RUN.                                   *
      *****************************************************************
      *
       01  WS-ADM-TABLE-AREA.
           05  WAT-ENTRY OCCURS 1 TO 5000 TIMES
                         DEPENDING ON WS-ADM-COUNT
                         INDEXED BY WAT-IDX.
               10  WAT-ID                PIC 9(09).
               10  WAT-ID-X              REDEFINES
                   WAT-ID                PIC X(09).
               10  WAT-USERNAME          PIC X(50).
               10  WAT-PASSWORD          PIC X(100).
               10  WAT-EMAIL             PIC X(100).
               10  FILLER                PIC X(02).
           EJECT
      *
      *****************************************************************
      *    CUSTOMER TABLE - SAME OLD-MASTER/TABLE/NEW-MASTER PATTERN  *
      *    AS OGOB01, CARRYING ONLY THE FIELDS THIS PROGRAM TOUCHES.  *
      *****************************************************************
      *
       01  WS-CUST-TABLE-AREA.
           05  WCT-ENTRY OCCURS 1 TO 5000 TIMES
                         DEPENDING ON WS-CUST-COUNT
                         INDEXED BY WCT-IDX.
               10  WCT-RAW-REC           PIC X(870).
               10  WCT-EMAIL             PIC X(100).
               10  WCT-PASSWORD          PIC X(100).
      *
      *****************************************************************
      *    OGOSP2 PARAMETER AREA                                      *
      *****************************************************************
      *
           COPY CAUTHPM.
           EJECT
      *
      *****************************************************************
      *    SHARED BATCH ERROR / REJECT WORK AREA                       *
      *****************************************************************
      *
           COPY CERRWS.
           EJECT
       PROCEDURE DIVISION.
      *
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P00000-MAINLINE                                *
      *                                                               *
      *    FUNCTION :  PROGRAM ENTRY.  LOAD BOTH MASTER TABLES,        *
      *                APPLY ALL LOGON TRANSACTIONS, WRITE BOTH NEW   *
      *                MASTERS.                                       *
      *                                                               *
      *    CALLED BY:  NONE                                           *
      *                                                               *
      *****************************************************************
      *
       P00000-MAINLINE.
      *
           OPEN INPUT  LOGON-TRANS-IN
                       ADM-MASTR-IN
                       CUST-MASTR-IN
                OUTPUT ADM-MASTR-OUT
                       CUST-MASTR-OUT
                       LOGON-RESULT-OUT.
      *
           MOVE ZEROES TO WS-ADM-COUNT WS-CUST-COUNT.
      *
           PERFORM P01000-LOAD-ADMINS THRU P01000-EXIT
               UNTIL AMI-END.
      *
           PERFORM P02000-LOAD-CUSTOMERS THRU P02000-EXIT
               UNTIL CMI-END.
      *
           PERFORM P10000-TRANS-LOOP THRU P10000-EXIT
               UNTIL LTI-END.
      *
           PERFORM P90000-WRITE-ADMINS THRU P90000-EXIT
               VARYING WS-SCAN-SUB FROM 1 BY 1
               UNTIL WS-SCAN-SUB > WS-ADM-COUNT.
      *
           PERFORM P91000-WRITE-CUSTOMERS THRU P91000-EXIT
               VARYING WS-SCAN-SUB FROM 1 BY 1
               UNTIL WS-SCAN-SUB > WS-CUST-COUNT.
      *
           CLOSE LOGON-TRANS-IN
                 ADM-MASTR-IN
                 ADM-MASTR-OUT
                 CUST-MASTR-IN
                 CUST-MASTR-OUT
                 LOGON-RESULT-OUT.
      *
           GOBACK.
      *
       P00000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P01000-LOAD-ADMINS                             *
      *                                                               *
      *    FUNCTION :  READ ONE ADMIN MASTER RECORD INTO THE TABLE.   *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P01000-LOAD-ADMINS.
      *
           READ ADM-MASTR-IN INTO ADM-RECORD.
      *
           IF AMI-END
               GO TO P01000-EXIT
           END-IF.
      *
           ADD 1 TO WS-ADM-COUNT.
           MOVE ADM-ID                  TO WAT-ID (WS-ADM-COUNT).
           MOVE ADM-USERNAME            TO WAT-USERNAME (WS-ADM-COUNT).
           MOVE ADM-PASSWORD            TO WAT-PASSWORD (WS-ADM-COUNT).
           MOVE ADM-EMAIL               TO WAT-EMAIL (WS-ADM-COUNT).
      *
       P01000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P02000-LOAD-CUSTOMERS                          *
      *                                                               *
      *    FUNCTION :  READ ONE CUSTOMER MASTER RECORD INTO THE       *
      *                TABLE.  THE RAW RECORD IS KEPT VERBATIM SO     *
      *                FIELDS THIS PROGRAM DOES NOT TOUCH ARE         *
      *                WRITTEN BACK UNCHANGED.                        *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P02000-LOAD-CUSTOMERS.
      *
           READ CUST-MASTR-IN INTO CUST-RECORD.
      *
           IF CMI-END
               GO TO P02000-EXIT
           END-IF.
      *
           ADD 1 TO WS-CUST-COUNT.
           MOVE CUST-RECORD             TO WCT-RAW-REC (WS-CUST-COUNT).
           MOVE CUST-EMAIL              TO WCT-EMAIL (WS-CUST-COUNT).
           MOVE CUST-PASSWORD           TO WCT-PASSWORD (WS-CUST-COUNT).
      *
       P02000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P10000-TRANS-LOOP                              *
      *                                                               *
      *    FUNCTION :  READ ONE LOGON TRANSACTION AND DISPATCH IT BY  *
      *                FUNCTION CODE.                                  *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P10000-TRANS-LOOP.
      *
           READ LOGON-TRANS-IN.
      *
           IF LTI-END
               GO TO P10000-EXIT
           END-IF.
      *
           IF LTR-FN-ADMIN-LOGIN
               PERFORM P20000-ADMIN-LOGIN THRU P20000-EXIT
           ELSE
           IF LTR-FN-CUSTOMER-LOGIN
               PERFORM P30000-CUSTOMER-LOGIN THRU P30000-EXIT
           ELSE
           IF LTR-FN-GENERIC-LOGIN
               PERFORM P40000-GENERIC-LOGIN THRU P40000-EXIT
           ELSE
           IF LTR-FN-PASSWORD-CHANGE
               PERFORM P50000-CHANGE-PASSWORD THRU P50000-EXIT
           ELSE
               MOVE 'UNKNOWN TRANSACTION FUNCTION CODE'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
           END-IF
           END-IF
           END-IF
           END-IF.
      *
       P10000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P20000-ADMIN-LOGIN                             *
      *                                                               *
      *    FUNCTION :  LOOK UP THE ADMIN BY USERNAME AND MATCH THE    *
      *                SUPPLIED PASSWORD VIA OGOSP2.  THE RESULT      *
      *                LINE NEVER CARRIES THE PASSWORD VALUE.          *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP, P40000-GENERIC-LOGIN        *
      *                                                               *
      *****************************************************************
      *
       P20000-ADMIN-LOGIN.
      *
           SET RECORD-WAS-FOUND        TO FALSE.
           MOVE ZEROES                 TO WS-FOUND-SUB.
           IF WS-ADM-COUNT > ZERO
               PERFORM P21000-SCAN-ONE-ADMIN THRU P21000-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-ADM-COUNT
                      OR RECORD-WAS-FOUND
           END-IF.
      *
           IF NOT RECORD-WAS-FOUND
               MOVE 'INCORRECT CREDENTIALS'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           MOVE LTR-OLD-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
           MOVE WAT-PASSWORD (WS-FOUND-SUB)
                                       TO OGOSP2-STORED-PASSWORD.
           SET OGOSP2-FN-MATCH-PASSWORD TO TRUE.
           CALL 'OGOSP2' USING OGOSP2-PARMS.
      *
           IF OGOSP2-FAILED
               MOVE 'INCORRECT CREDENTIALS'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
           END-IF.
      *
       P20000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P21000-SCAN-ONE-ADMIN                          *
      *                                                               *
      *    FUNCTION :  COMPARE ONE ADMIN TABLE ENTRY'S USERNAME TO    *
      *                LTR-USERID.  SETS WS-FOUND-SUB.                 *
      *                                                               *
      *    CALLED BY:  P20000-ADMIN-LOGIN                             *
      *                                                               *
      *****************************************************************
      *
       P21000-SCAN-ONE-ADMIN.
      *
           IF WAT-USERNAME (WS-SCAN-SUB) = LTR-USERID (1:50)
               SET RECORD-WAS-FOUND    TO TRUE
               MOVE WS-SCAN-SUB        TO WS-FOUND-SUB
           END-IF.
      *
       P21000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P30000-CUSTOMER-LOGIN                          *
      *                                                               *
      *    FUNCTION :  LOOK UP THE CUSTOMER BY EMAIL AND MATCH THE    *
      *                SUPPLIED PASSWORD VIA OGOSP2.                   *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP, P40000-GENERIC-LOGIN        *
      *                                                               *
      *****************************************************************
      *
       P30000-CUSTOMER-LOGIN.
      *
           SET RECORD-WAS-FOUND        TO FALSE.
           MOVE ZEROES                 TO WS-FOUND-SUB.
           IF WS-CUST-COUNT > ZERO
               PERFORM P31000-SCAN-ONE-CUSTOMER THRU P31000-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-CUST-COUNT
                      OR RECORD-WAS-FOUND
           END-IF.
      *
           IF NOT RECORD-WAS-FOUND
               MOVE 'INCORRECT CREDENTIALS'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P30000-EXIT
           END-IF.
      *
           MOVE LTR-OLD-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
           MOVE WCT-PASSWORD (WS-FOUND-SUB)
                                       TO OGOSP2-STORED-PASSWORD.
           SET OGOSP2-FN-MATCH-PASSWORD TO TRUE.
           CALL 'OGOSP2' USING OGOSP2-PARMS.
      *
           IF OGOSP2-FAILED
               MOVE 'INCORRECT CREDENTIALS'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
           END-IF.
      *
       P30000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P31000-SCAN-ONE-CUSTOMER                       *
      *                                                               *
      *    FUNCTION :  COMPARE ONE CUSTOMER TABLE ENTRY'S EMAIL TO    *
      *                LTR-USERID.  SETS WS-FOUND-SUB.                 *
      *                                                               *
      *    CALLED BY:  P30000-CUSTOMER-LOGIN                          *
      *                                                               *
      *****************************************************************
      *
       P31000-SCAN-ONE-CUSTOMER.
      *
           IF WCT-EMAIL (WS-SCAN-SUB) = LTR-USERID (1:100)
               SET RECORD-WAS-FOUND    TO TRUE
               MOVE WS-SCAN-SUB        TO WS-FOUND-SUB
           END-IF.
      *
       P31000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P40000-GENERIC-LOGIN                           *
      *                                                               *
      *    FUNCTION :  SCAN LTR-USERID FOR AN '@' BYTE.  IF ONE IS    *
      *                FOUND, TREAT THIS AS A CUSTOMER LOGON;          *
      *                OTHERWISE TREAT IT AS AN ADMIN LOGON.           *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP                              *
      *                                                               *
      *****************************************************************
      *
       P40000-GENERIC-LOGIN.
      *
           MOVE ZEROES                 TO WS-AT-SIGN-SUB.
      *
           PERFORM P41000-SCAN-FOR-AT-SIGN THRU P41000-EXIT
               VARYING WMF-CHAR-SUB FROM 1 BY 1
               UNTIL WMF-CHAR-SUB > 100
                  OR WS-AT-SIGN-SUB > ZERO.
      *
           IF WS-AT-SIGN-SUB > ZERO
               PERFORM P30000-CUSTOMER-LOGIN THRU P30000-EXIT
           ELSE
               PERFORM P20000-ADMIN-LOGIN THRU P20000-EXIT
           END-IF.
      *
       P40000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P41000-SCAN-FOR-AT-SIGN                        *
      *                                                               *
      *    FUNCTION :  LOOK AT ONE BYTE OF LTR-USERID FOR '@'.         *
      *                                                               *
      *    CALLED BY:  P40000-GENERIC-LOGIN                           *
      *                                                               *
      *****************************************************************
      *
       P41000-SCAN-FOR-AT-SIGN.
      *
           IF LTR-USERID (WMF-CHAR-SUB:1) = '@'
               MOVE WMF-CHAR-SUB       TO WS-AT-SIGN-SUB
           END-IF.
      *
       P41000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P50000-CHANGE-PASSWORD                        *
      *                                                               *
      *    FUNCTION :  LOCATE THE USER BY TYPE AND USERID, VERIFY THE *
      *                OLD PASSWORD MATCHES, VALIDATE THE NEW          *
      *                PASSWORD AGAINST THE STRENGTH POLICY, ENCODE    *
      *                IT, AND STORE IT.                               *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP                              *
      *                                                               *
      *****************************************************************
      *
       P50000-CHANGE-PASSWORD.
      *
           IF LTR-TYPE-ADMIN
               PERFORM P51000-CHANGE-ADMIN-PASSWORD THRU P51000-EXIT
           ELSE
           IF LTR-TYPE-CUSTOMER
               PERFORM P52000-CHANGE-CUST-PASSWORD THRU P52000-EXIT
           ELSE
               MOVE 'USER TYPE MUST BE A OR C FOR PASSWORD CHANGE'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
           END-IF
           END-IF.
      *
       P50000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P51000-CHANGE-ADMIN-PASSWORD                   *
      *                                                               *
      *    FUNCTION :  CHANGE PASSWORD FOR AN ADMIN TABLE ENTRY.      *
      *                                                               *
      *    CALLED BY:  P50000-CHANGE-PASSWORD                        *
      *                                                               *
      *****************************************************************
      *
       P51000-CHANGE-ADMIN-PASSWORD.
      *
           SET RECORD-WAS-FOUND        TO FALSE.
           MOVE ZEROES                 TO WS-FOUND-SUB.
           IF WS-ADM-COUNT > ZERO
               PERFORM P21000-SCAN-ONE-ADMIN THRU P21000-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-ADM-COUNT
                      OR RECORD-WAS-FOUND
           END-IF.
      *
           IF NOT RECORD-WAS-FOUND
               MOVE 'ADMIN USERNAME NOT FOUND'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P51000-EXIT
           END-IF.
      *
           MOVE LTR-OLD-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
           MOVE WAT-PASSWORD (WS-FOUND-SUB)
                                       TO OGOSP2-STORED-PASSWORD.
           SET OGOSP2-FN-MATCH-PASSWORD TO TRUE.
           CALL 'OGOSP2' USING OGOSP2-PARMS.
      *
           IF OGOSP2-FAILED
               MOVE 'OLD PASSWORD DOES NOT MATCH'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P51000-EXIT
           END-IF.
      *
           MOVE LTR-NEW-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
           SET OGOSP2-FN-CHECK-POLICY  TO TRUE.
           CALL 'OGOSP2' USING OGOSP2-PARMS.
      *
           IF OGOSP2-FAILED
               MOVE 'NEW PASSWORD FAILS STRENGTH POLICY'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P51000-EXIT
           END-IF.
      *
           SET OGOSP2-FN-ENCODE        TO TRUE.
           CALL 'OGOSP2' USING OGOSP2-PARMS.
      *
           MOVE OGOSP2-ENCODED-PASSWORD
                                       TO WAT-PASSWORD (WS-FOUND-SUB).
      *
       P51000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P52000-CHANGE-CUST-PASSWORD                    *
      *                                                               *
      *    FUNCTION :  CHANGE PASSWORD FOR A CUSTOMER TABLE ENTRY.    *
      *                                                               *
      *    CALLED BY:  P50000-CHANGE-PASSWORD                        *
      *                                                               *
      *****************************************************************
      *
       P52000-CHANGE-CUST-PASSWORD.
      *
           SET RECORD-WAS-FOUND        TO FALSE.
           MOVE ZEROES                 TO WS-FOUND-SUB.
           IF WS-CUST-COUNT > ZERO
               PERFORM P31000-SCAN-ONE-CUSTOMER THRU P31000-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-CUST-COUNT
                      OR RECORD-WAS-FOUND
           END-IF.
      *
           IF NOT RECORD-WAS-FOUND
               MOVE 'CUSTOMER EMAIL NOT FOUND'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P52000-EXIT
           END-IF.
      *
           MOVE LTR-OLD-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
           MOVE WCT-PASSWORD (WS-FOUND-SUB)
                                       TO OGOSP2-STORED-PASSWORD.
           SET OGOSP2-FN-MATCH-PASSWORD TO TRUE.
           CALL 'OGOSP2' USING OGOSP2-PARMS.
      *
           IF OGOSP2-FAILED
               MOVE 'OLD PASSWORD DOES NOT MATCH'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P52000-EXIT
           END-IF.
      *
           MOVE LTR-NEW-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
           SET OGOSP2-FN-CHECK-POLICY  TO TRUE.
           CALL 'OGOSP2' USING OGOSP2-PARMS.
      *
           IF OGOSP2-FAILED
               MOVE 'NEW PASSWORD FAILS STRENGTH POLICY'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P52000-EXIT
           END-IF.
      *
           SET OGOSP2-FN-ENCODE        TO TRUE.
           CALL 'OGOSP2' USING OGOSP2-PARMS.
      *
           MOVE OGOSP2-ENCODED-PASSWORD
                                       TO WCT-PASSWORD (WS-FOUND-SUB).
      *
       P52000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P90000-WRITE-ADMINS                            *
      *                                                               *
      *    FUNCTION :  WRITE ONE ADMIN TABLE ENTRY TO THE NEW ADMIN   *
      *                MASTER.                                        *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P90000-WRITE-ADMINS.
      *
           MOVE WAT-ID (WS-SCAN-SUB)          TO ADM-ID.
           MOVE WAT-USERNAME (WS-SCAN-SUB)    TO ADM-USERNAME.
           MOVE WAT-PASSWORD (WS-SCAN-SUB)    TO ADM-PASSWORD.
           MOVE WAT-EMAIL (WS-SCAN-SUB)        TO ADM-EMAIL.
      *
           WRITE ADM-MASTR-OUT-REC FROM ADM-RECORD.
      *
       P90000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P91000-WRITE-CUSTOMERS                         *
      *                                                               *
      *    FUNCTION :  WRITE ONE CUSTOMER TABLE ENTRY TO THE NEW      *
      *                CUSTOMER MASTER, SPLICING THE UPDATED          *
      *                PASSWORD BACK INTO THE RAW RECORD.              *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P91000-WRITE-CUSTOMERS.
      *
           MOVE WCT-RAW-REC (WS-SCAN-SUB)      TO CUST-RECORD.
           MOVE WCT-PASSWORD (WS-SCAN-SUB)     TO CUST-PASSWORD.
      *
           WRITE CUST-MASTR-OUT-REC FROM CUST-RECORD.
      *
       P91000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P95000-WRITE-REJECT                            *
      *                                                               *
      *    FUNCTION :  WRITE A THREE-LINE REJECT MESSAGE TO THE        *
      *                RESULT REPORT.                                 *
      *                                                               *
      *    CALLED BY:  VARIOUS                                        *
      *                                                               *
      *****************************************************************
      *
       P95000-WRITE-REJECT.
      *
           MOVE 'OGOB05'                TO WROL-PROGRAM-ID.
           MOVE 'MAIN'                  TO WROL-PARAGRAPH.
           MOVE WMF-REJECT-REASON       TO WROL-REASON.
           MOVE LTR-USERID (1:9)        TO WMF-TRACE-KEY.
           MOVE WMF-TRACE-KEY           TO WROL-TRANS-KEY.
      *
           WRITE LOGON-RESULT-OUT-REC  FROM WS-OGO-REJECT-LINE-01.
           WRITE LOGON-RESULT-OUT-REC  FROM WS-OGO-REJECT-LINE-02.
           WRITE LOGON-RESULT-OUT-REC  FROM WS-OGO-REJECT-LINE-03.
      *
       P95000-EXIT.
           EXIT.
