000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OGOB05.
000300 AUTHOR. L M FENWICK.
000400 INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
000500 DATE-WRITTEN. 04/12/88.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
001100*                GREENFIELD GROCERY DISTRIBUTING                *
001200*                                                               *
001300* PROGRAM :   OGOB05                                            *
001400*                                                               *
001500* FUNCTION:   PROGRAM OGOB05 IS A BATCH PROGRAM THAT PROCESSES  *
001600*             LOGON AND PASSWORD CHANGE REQUESTS AGAINST THE    *
001700*             ADMIN USER MASTER AND THE CUSTOMER MASTER.  AN    *
001800*             ADMIN LOGON MATCHES BY USERNAME; A CUSTOMER       *
001900*             LOGON MATCHES BY EMAIL.  A GENERIC LOGON REQUEST  *
002000*             (USER TYPE NOT GIVEN) INFERS CUSTOMER WHEN THE    *
002100*             SUPPLIED USERID CONTAINS '@', OTHERWISE ADMIN.    *
002200*             THE PASSWORD POLICY AND MATCH CHECK ARE DELE-     *
002300*             GATED TO OGOSP2 SO BOTH USER TYPES SHARE THE      *
002400*             IDENTICAL RULE.                                  *
002500*                                                               *
002600* FILES   :   LOGON TRANSACTION EXTRACT     - LINE SEQ   (READ) *
002700*             ADMIN USER MASTER (OLD)        - LINE SEQ  (READ) *
002800*             ADMIN USER MASTER (NEW)        - LINE SEQ (OUTPUT)*
002900*             CUSTOMER MASTER (OLD)          - LINE SEQ  (READ) *
003000*             CUSTOMER MASTER (NEW)          - LINE SEQ (OUTPUT)*
003100*             LOGON RESULT REPORT            - LINE SEQ (OUTPUT)*
003200*                                                               *
003300* CALLS   :   OGOSP2 - PASSWORD POLICY, ENCODE, AND MATCH       *
003400*                                                               *
003500*****************************************************************
003600*             PROGRAM CHANGE LOG                                *
003700*             -------------------                               *
003800*                                                               *
003900*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
004000*  --------   --------------------  --------------------------  *
004100*                                                               *
004200*  04/12/88   L FENWICK             ORIGINAL PROGRAM.  ADMIN     *
004300*                                   LOGON ONLY, PLAIN TEXT      *
004400*                                   PASSWORD COMPARE.           *
004500*                                                               *
004600*  08/02/90   R MCCAULEY            CR 1071 - ADDED CUSTOMER     *
004700*                                   LOGON BY EMAIL.             *
004800*                                                               *
004900*  11/14/96   T WIERSEMA            CR 1402 - LOGON AND PASSWORD *
005000*                                   CHANGE NOW ROUTE THROUGH     *
005100*                                   OGOSP2 SO THE PASSWORD IS    *
005200*                                   NEVER COMPARED OR STORED IN *
005300*                                   THE CLEAR.                  *
005400*                                                               *
005500*  03/09/98   L FENWICK             CR 1611 - ADDED FUNCTION 'G' *
005600*                                   GENERIC LOGON: INFERS        *
005700*                                   CUSTOMER WHEN THE USERID     *
005800*                                   CONTAINS '@', ELSE ADMIN.   *
005900*                                                               *
006000*  01/19/99   D OKAFOR               Y2K READINESS REVIEW - NO    *
006100*                                   DATE FIELDS IN THIS PROGRAM.*
006200*                                   NO CHANGE REQUIRED.         *
006300*                                                               *
006400*  06/18/03   S PELLETIER            CR 2287 - ADDED FUNCTION 'C' *
006500*                                   PASSWORD CHANGE FOR EITHER   *
006600*                                   USER TYPE, SHARING THE SAME  *
006700*                                   OGOSP2 POLICY CHECK AS       *
006800*                                   CUSTOMER REGISTRATION.      *
006900*                                                               *
007000*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
007100*                                                               *
007200*****************************************************************
007300     EJECT
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800*
007900 INPUT-OUTPUT SECTION.
008000*
008100 FILE-CONTROL.
008200*
008300     SELECT LOGON-TRANS-IN       ASSIGN TO LOGTRNI
008400                                 ORGANIZATION IS LINE SEQUENTIAL
008500                                 FILE STATUS IS WS-LTI-STATUS.
008600*
008700     SELECT ADM-MASTR-IN         ASSIGN TO ADMMSTI
008800                                 ORGANIZATION IS LINE SEQUENTIAL
008900                                 FILE STATUS IS WS-AMI-STATUS.
009000*
009100     SELECT ADM-MASTR-OUT        ASSIGN TO ADMMSTO
009200                                 ORGANIZATION IS LINE SEQUENTIAL
009300                                 FILE STATUS IS WS-AMO-STATUS.
009400*
009500     SELECT CUST-MASTR-IN        ASSIGN TO CUSTMSTI
009600                                 ORGANIZATION IS LINE SEQUENTIAL
009700                                 FILE STATUS IS WS-CMI-STATUS.
009800*
009900     SELECT CUST-MASTR-OUT       ASSIGN TO CUSTMSTO
010000                                 ORGANIZATION IS LINE SEQUENTIAL
010100                                 FILE STATUS IS WS-CMO-STATUS.
010200*
010300     SELECT LOGON-RESULT-OUT     ASSIGN TO LOGRSLO
010400                                 ORGANIZATION IS LINE SEQUENTIAL
010500                                 FILE STATUS IS WS-LRO-STATUS.
010600     EJECT
010700 DATA DIVISION.
010800*
010900 FILE SECTION.
011000*
011100 FD  LOGON-TRANS-IN
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F
011400     RECORD CONTAINS 210 CHARACTERS.
011500*
011600 01  LOGON-TRANS-REC.
011700     05  LTR-FUNCTION             PIC X(01).
011800         88  LTR-FN-ADMIN-LOGIN                VALUE 'A'.
011900         88  LTR-FN-CUSTOMER-LOGIN              VALUE 'C'.
012000         88  LTR-FN-GENERIC-LOGIN               VALUE 'G'.
012100         88  LTR-FN-PASSWORD-CHANGE             VALUE 'P'.
012200     05  LTR-USER-TYPE            PIC X(01).
012300         88  LTR-TYPE-ADMIN                     VALUE 'A'.
012400         88  LTR-TYPE-CUSTOMER                  VALUE 'C'.
012500         88  LTR-TYPE-NOT-GIVEN                 VALUE ' '.
012600     05  LTR-USERID               PIC X(100).
012700     05  LTR-OLD-PASSWORD         PIC X(100).
012800     05  LTR-NEW-PASSWORD         PIC X(100).
012900     05  FILLER                  PIC X(08).
013000     EJECT
013100 FD  ADM-MASTR-IN
013200     LABEL RECORDS ARE STANDARD
013300     RECORDING MODE IS F
013400     RECORD CONTAINS 261 CHARACTERS.
013500*
013600 01  ADM-MSTR-IN-REC             PIC X(261).
013700     EJECT
013800 FD  ADM-MASTR-OUT
013900     LABEL RECORDS ARE STANDARD
014000     RECORDING MODE IS F
014100     RECORD CONTAINS 261 CHARACTERS.
014200*
014300 01  ADM-MSTR-OUT-REC            PIC X(261).
014400     EJECT
014500 FD  CUST-MASTR-IN
014600     LABEL RECORDS ARE STANDARD
014700     RECORDING MODE IS F
014800     RECORD CONTAINS 870 CHARACTERS.
014900*
015000 01  CUST-MSTR-IN-REC            PIC X(870).
015100     EJECT
015200 FD  CUST-MASTR-OUT
015300     LABEL RECORDS ARE STANDARD
015400     RECORDING MODE IS F
015500     RECORD CONTAINS 870 CHARACTERS.
015600*
015700 01  CUST-MSTR-OUT-REC           PIC X(870).
015800     EJECT
015900 FD  LOGON-RESULT-OUT
016000     LABEL RECORDS ARE STANDARD
016100     RECORDING MODE IS F
016200     RECORD CONTAINS 133 CHARACTERS.
016300*
016400 01  LOGON-RESULT-OUT-REC        PIC X(133).
016500     EJECT
016600 WORKING-STORAGE SECTION.
016700*
016800*****************************************************************
016900*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
017000*****************************************************************
017100*
017200 77  WS-ADM-COUNT                  PIC S9(4) COMP VALUE +0.
017300 77  WS-CUST-COUNT                 PIC S9(4) COMP VALUE +0.
017400 77  WS-SCAN-SUB                   PIC S9(4) COMP VALUE +0.
017500 77  WS-FOUND-SUB                  PIC S9(4) COMP VALUE +0.
017600 77  WS-AT-SIGN-SUB                PIC S9(4) COMP VALUE +0.
017700 77  WMF-CHAR-SUB                  PIC S9(4) COMP VALUE +0.
017800*
017900*****************************************************************
018000*    SWITCHES                                                   *
018100*****************************************************************
018200*
018300 01  WS-SWITCHES.
018400     05  WS-LTI-STATUS            PIC XX    VALUE SPACES.
018500         88  LTI-OK                         VALUE '00'.
018600         88  LTI-END                        VALUE '10'.
018700     05  WS-AMI-STATUS            PIC XX    VALUE SPACES.
018800         88  AMI-OK                         VALUE '00'.
018900         88  AMI-END                        VALUE '10'.
019000     05  WS-AMO-STATUS            PIC XX    VALUE SPACES.
019100         88  AMO-OK                         VALUE '00'.
019200     05  WS-CMI-STATUS            PIC XX    VALUE SPACES.
019300         88  CMI-OK                         VALUE '00'.
019400         88  CMI-END                        VALUE '10'.
019500     05  WS-CMO-STATUS            PIC XX    VALUE SPACES.
019600         88  CMO-OK                         VALUE '00'.
019700     05  WS-LRO-STATUS            PIC XX    VALUE SPACES.
019800         88  LRO-OK                         VALUE '00'.
019900     05  WS-FOUND-SW              PIC X     VALUE 'N'.
020000         88  RECORD-WAS-FOUND               VALUE 'Y'.
020100*
020200*****************************************************************
020300*    MISCELLANEOUS WORK FIELDS                                  *
020400*****************************************************************
020500*
020600 01  WS-MISCELLANEOUS-FIELDS.
020700     05  WMF-REJECT-REASON        PIC X(50)  VALUE SPACES.
020800     05  WMF-TRACE-KEY            PIC X(09)  VALUE SPACES.
020900     05  WMF-TRACE-KEY-N          REDEFINES
021000         WMF-TRACE-KEY            PIC 9(09).
021100*
021200*    ALTERNATE HEX-TRACE VIEW OF THE FUNCTION/TYPE PAIR OFF THE
021300*    CURRENT TRANSACTION -- USED ONLY WHEN TRACING A REJECTED
021400*    LOGON UNDER SNAPAID.  NOT MOVED TO IN NORMAL PROCESSING.
021500     05  WMF-FN-TYPE-PAIR         PIC X(02)  VALUE SPACES.
021600     05  WMF-FN-TYPE-PAIR-N       REDEFINES
021700         WMF-FN-TYPE-PAIR         PIC 9(02).
021800*
021900*****************************************************************
022000*    WORKING-STORAGE COPY OF THE ADMIN AND CUSTOMER RECORDS      *
022100*****************************************************************
022200*
022300     COPY CADMIN.
022400     EJECT
022500     COPY CCUSTMR.
022600     EJECT
022700*
022800*****************************************************************
022900*    ADMIN USER TABLE - NO RANDOM ACCESS ON THE LINE SEQUENTIAL  *
023000*    MASTER, SO THE WHOLE FILE IS HELD IN WORKING STORAGE FOR    *
023100*    THE DURATION OF THE RUN.                                   *
023200*****************************************************************
023300*
023400 01  WS-ADM-TABLE-AREA.
023500     05  WAT-ENTRY OCCURS 1 TO 5000 TIMES
023600                   DEPENDING ON WS-ADM-COUNT
023700                   INDEXED BY WAT-IDX.
023800         10  WAT-ID                PIC 9(09).
023900         10  WAT-ID-X              REDEFINES
024000             WAT-ID                PIC X(09).
024100         10  WAT-USERNAME          PIC X(50).
024200         10  WAT-PASSWORD          PIC X(100).
024300         10  WAT-EMAIL             PIC X(100).
024400         10  FILLER                PIC X(02).
024500     EJECT
024600*
024700*****************************************************************
024800*    CUSTOMER TABLE - SAME OLD-MASTER/TABLE/NEW-MASTER PATTERN  *
024900*    AS OGOB01, CARRYING ONLY THE FIELDS THIS PROGRAM TOUCHES.  *
025000*****************************************************************
025100*
025200 01  WS-CUST-TABLE-AREA.
025300     05  WCT-ENTRY OCCURS 1 TO 5000 TIMES
025400                   DEPENDING ON WS-CUST-COUNT
025500                   INDEXED BY WCT-IDX.
025600         10  WCT-RAW-REC           PIC X(870).
025700         10  WCT-EMAIL             PIC X(100).
025800         10  WCT-PASSWORD          PIC X(100).
025900*
026000*****************************************************************
026100*    OGOSP2 PARAMETER AREA                                      *
026200*****************************************************************
026300*
026400     COPY CAUTHPM.
026500     EJECT
026600*
026700*****************************************************************
026800*    SHARED BATCH ERROR / REJECT WORK AREA                       *
026900*****************************************************************
027000*
027100     COPY CERRWS.
027200     EJECT
027300 PROCEDURE DIVISION.
027400*
027500*****************************************************************
027600*                                                               *
027700*    PARAGRAPH:  P00000-MAINLINE                                *
027800*                                                               *
027900*    FUNCTION :  PROGRAM ENTRY.  LOAD BOTH MASTER TABLES,        *
028000*                APPLY ALL LOGON TRANSACTIONS, WRITE BOTH NEW   *
028100*                MASTERS.                                       *
028200*                                                               *
028300*    CALLED BY:  NONE                                           *
028400*                                                               *
028500*****************************************************************
028600*
028700 P00000-MAINLINE.
028800*
028900     OPEN INPUT  LOGON-TRANS-IN
029000                 ADM-MASTR-IN
029100                 CUST-MASTR-IN
029200          OUTPUT ADM-MASTR-OUT
029300                 CUST-MASTR-OUT
029400                 LOGON-RESULT-OUT.
029500*
029600     MOVE ZEROES TO WS-ADM-COUNT WS-CUST-COUNT.
029700*
029800     PERFORM P01000-LOAD-ADMINS THRU P01000-EXIT
029900         UNTIL AMI-END.
030000*
030100     PERFORM P02000-LOAD-CUSTOMERS THRU P02000-EXIT
030200         UNTIL CMI-END.
030300*
030400     PERFORM P10000-TRANS-LOOP THRU P10000-EXIT
030500         UNTIL LTI-END.
030600*
030700     PERFORM P90000-WRITE-ADMINS THRU P90000-EXIT
030800         VARYING WS-SCAN-SUB FROM 1 BY 1
030900         UNTIL WS-SCAN-SUB > WS-ADM-COUNT.
031000*
031100     PERFORM P91000-WRITE-CUSTOMERS THRU P91000-EXIT
031200         VARYING WS-SCAN-SUB FROM 1 BY 1
031300         UNTIL WS-SCAN-SUB > WS-CUST-COUNT.
031400*
031500     CLOSE LOGON-TRANS-IN
031600           ADM-MASTR-IN
031700           ADM-MASTR-OUT
031800           CUST-MASTR-IN
031900           CUST-MASTR-OUT
032000           LOGON-RESULT-OUT.
032100*
032200     GOBACK.
032300*
032400 P00000-EXIT.
032500     EXIT.
032600     EJECT
032700*****************************************************************
032800*                                                               *
032900*    PARAGRAPH:  P01000-LOAD-ADMINS                             *
033000*                                                               *
033100*    FUNCTION :  READ ONE ADMIN MASTER RECORD INTO THE TABLE.   *
033200*                                                               *
033300*    CALLED BY:  P00000-MAINLINE                                *
033400*                                                               *
033500*****************************************************************
033600*
033700 P01000-LOAD-ADMINS.
033800*
033900     READ ADM-MASTR-IN INTO ADM-RECORD.
034000*
034100     IF AMI-END
034200         GO TO P01000-EXIT
034300     END-IF.
034400*
034500     ADD 1 TO WS-ADM-COUNT.
034600     MOVE ADM-ID                  TO WAT-ID (WS-ADM-COUNT).
034700     MOVE ADM-USERNAME            TO WAT-USERNAME (WS-ADM-COUNT).
034800     MOVE ADM-PASSWORD            TO WAT-PASSWORD (WS-ADM-COUNT).
034900     MOVE ADM-EMAIL               TO WAT-EMAIL (WS-ADM-COUNT).
035000*
035100 P01000-EXIT.
035200     EXIT.
035300     EJECT
035400*****************************************************************
035500*                                                               *
035600*    PARAGRAPH:  P02000-LOAD-CUSTOMERS                          *
035700*                                                               *
035800*    FUNCTION :  READ ONE CUSTOMER MASTER RECORD INTO THE       *
035900*                TABLE.  THE RAW RECORD IS KEPT VERBATIM SO     *
036000*                FIELDS THIS PROGRAM DOES NOT TOUCH ARE         *
036100*                WRITTEN BACK UNCHANGED.                        *
036200*                                                               *
036300*    CALLED BY:  P00000-MAINLINE                                *
036400*                                                               *
036500*****************************************************************
036600*
036700 P02000-LOAD-CUSTOMERS.
036800*
036900     READ CUST-MASTR-IN INTO CUST-RECORD.
037000*
037100     IF CMI-END
037200         GO TO P02000-EXIT
037300     END-IF.
037400*
037500     ADD 1 TO WS-CUST-COUNT.
037600     MOVE CUST-RECORD             TO WCT-RAW-REC (WS-CUST-COUNT).
037700     MOVE CUST-EMAIL              TO WCT-EMAIL (WS-CUST-COUNT).
037800     MOVE CUST-PASSWORD           TO WCT-PASSWORD (WS-CUST-COUNT).
037900*
038000 P02000-EXIT.
038100     EXIT.
038200     EJECT
038300*****************************************************************
038400*                                                               *
038500*    PARAGRAPH:  P10000-TRANS-LOOP                              *
038600*                                                               *
038700*    FUNCTION :  READ ONE LOGON TRANSACTION AND DISPATCH IT BY  *
038800*                FUNCTION CODE.                                  *
038900*                                                               *
039000*    CALLED BY:  P00000-MAINLINE                                *
039100*                                                               *
039200*****************************************************************
039300*
039400 P10000-TRANS-LOOP.
039500*
039600     READ LOGON-TRANS-IN.
039700*
039800     IF LTI-END
039900         GO TO P10000-EXIT
040000     END-IF.
040100*
040200     IF LTR-FN-ADMIN-LOGIN
040300         PERFORM P20000-ADMIN-LOGIN THRU P20000-EXIT
040400     ELSE
040500     IF LTR-FN-CUSTOMER-LOGIN
040600         PERFORM P30000-CUSTOMER-LOGIN THRU P30000-EXIT
040700     ELSE
040800     IF LTR-FN-GENERIC-LOGIN
040900         PERFORM P40000-GENERIC-LOGIN THRU P40000-EXIT
041000     ELSE
041100     IF LTR-FN-PASSWORD-CHANGE
041200         PERFORM P50000-CHANGE-PASSWORD THRU P50000-EXIT
041300     ELSE
041400         MOVE 'UNKNOWN TRANSACTION FUNCTION CODE'
041500                                 TO WMF-REJECT-REASON
041600         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
041700     END-IF
041800     END-IF
041900     END-IF
042000     END-IF.
042100*
042200 P10000-EXIT.
042300     EXIT.
042400     EJECT
042500*****************************************************************
042600*                                                               *
042700*    PARAGRAPH:  P20000-ADMIN-LOGIN                             *
042800*                                                               *
042900*    FUNCTION :  LOOK UP THE ADMIN BY USERNAME AND MATCH THE    *
043000*                SUPPLIED PASSWORD VIA OGOSP2.  THE RESULT      *
043100*                LINE NEVER CARRIES THE PASSWORD VALUE.          *
043200*                                                               *
043300*    CALLED BY:  P10000-TRANS-LOOP, P40000-GENERIC-LOGIN        *
043400*                                                               *
043500*****************************************************************
043600*
043700 P20000-ADMIN-LOGIN.
043800*
043900     SET RECORD-WAS-FOUND        TO FALSE.
044000     MOVE ZEROES                 TO WS-FOUND-SUB.
044100     IF WS-ADM-COUNT > ZERO
044200         PERFORM P21000-SCAN-ONE-ADMIN THRU P21000-EXIT
044300             VARYING WS-SCAN-SUB FROM 1 BY 1
044400             UNTIL WS-SCAN-SUB > WS-ADM-COUNT
044500                OR RECORD-WAS-FOUND
044600     END-IF.
044700*
044800     IF NOT RECORD-WAS-FOUND
044900         MOVE 'INCORRECT CREDENTIALS'
045000                                 TO WMF-REJECT-REASON
045100         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
045200         GO TO P20000-EXIT
045300     END-IF.
045400*
045500     MOVE LTR-OLD-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
045600     MOVE WAT-PASSWORD (WS-FOUND-SUB)
045700                                 TO OGOSP2-STORED-PASSWORD.
045800     SET OGOSP2-FN-MATCH-PASSWORD TO TRUE.
045900     CALL 'OGOSP2' USING OGOSP2-PARMS.
046000*
046100     IF OGOSP2-FAILED
046200         MOVE 'INCORRECT CREDENTIALS'
046300                                 TO WMF-REJECT-REASON
046400         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
046500     END-IF.
046600*
046700 P20000-EXIT.
046800     EXIT.
046900     EJECT
047000*****************************************************************
047100*                                                               *
047200*    PARAGRAPH:  P21000-SCAN-ONE-ADMIN                          *
047300*                                                               *
047400*    FUNCTION :  COMPARE ONE ADMIN TABLE ENTRY'S USERNAME TO    *
047500*                LTR-USERID.  SETS WS-FOUND-SUB.                 *
047600*                                                               *
047700*    CALLED BY:  P20000-ADMIN-LOGIN                             *
047800*                                                               *
047900*****************************************************************
048000*
048100 P21000-SCAN-ONE-ADMIN.
048200*
048300     IF WAT-USERNAME (WS-SCAN-SUB) = LTR-USERID (1:50)
048400         SET RECORD-WAS-FOUND    TO TRUE
048500         MOVE WS-SCAN-SUB        TO WS-FOUND-SUB
048600     END-IF.
048700*
048800 P21000-EXIT.
048900     EXIT.
049000     EJECT
049100*****************************************************************
049200*                                                               *
049300*    PARAGRAPH:  P30000-CUSTOMER-LOGIN                          *
049400*                                                               *
049500*    FUNCTION :  LOOK UP THE CUSTOMER BY EMAIL AND MATCH THE    *
049600*                SUPPLIED PASSWORD VIA OGOSP2.                   *
049700*                                                               *
049800*    CALLED BY:  P10000-TRANS-LOOP, P40000-GENERIC-LOGIN        *
049900*                                                               *
050000*****************************************************************
050100*
050200 P30000-CUSTOMER-LOGIN.
050300*
050400     SET RECORD-WAS-FOUND        TO FALSE.
050500     MOVE ZEROES                 TO WS-FOUND-SUB.
050600     IF WS-CUST-COUNT > ZERO
050700         PERFORM P31000-SCAN-ONE-CUSTOMER THRU P31000-EXIT
050800             VARYING WS-SCAN-SUB FROM 1 BY 1
050900             UNTIL WS-SCAN-SUB > WS-CUST-COUNT
051000                OR RECORD-WAS-FOUND
051100     END-IF.
051200*
051300     IF NOT RECORD-WAS-FOUND
051400         MOVE 'INCORRECT CREDENTIALS'
051500                                 TO WMF-REJECT-REASON
051600         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
051700         GO TO P30000-EXIT
051800     END-IF.
051900*
052000     MOVE LTR-OLD-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
052100     MOVE WCT-PASSWORD (WS-FOUND-SUB)
052200                                 TO OGOSP2-STORED-PASSWORD.
052300     SET OGOSP2-FN-MATCH-PASSWORD TO TRUE.
052400     CALL 'OGOSP2' USING OGOSP2-PARMS.
052500*
052600     IF OGOSP2-FAILED
052700         MOVE 'INCORRECT CREDENTIALS'
052800                                 TO WMF-REJECT-REASON
052900         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
053000     END-IF.
053100*
053200 P30000-EXIT.
053300     EXIT.
053400     EJECT
053500*****************************************************************
053600*                                                               *
053700*    PARAGRAPH:  P31000-SCAN-ONE-CUSTOMER                       *
053800*                                                               *
053900*    FUNCTION :  COMPARE ONE CUSTOMER TABLE ENTRY'S EMAIL TO    *
054000*                LTR-USERID.  SETS WS-FOUND-SUB.                 *
054100*                                                               *
054200*    CALLED BY:  P30000-CUSTOMER-LOGIN                          *
054300*                                                               *
054400*****************************************************************
054500*
054600 P31000-SCAN-ONE-CUSTOMER.
054700*
054800     IF WCT-EMAIL (WS-SCAN-SUB) = LTR-USERID (1:100)
054900         SET RECORD-WAS-FOUND    TO TRUE
055000         MOVE WS-SCAN-SUB        TO WS-FOUND-SUB
055100     END-IF.
055200*
055300 P31000-EXIT.
055400     EXIT.
055500     EJECT
055600*****************************************************************
055700*                                                               *
055800*    PARAGRAPH:  P40000-GENERIC-LOGIN                           *
055900*                                                               *
056000*    FUNCTION :  SCAN LTR-USERID FOR AN '@' BYTE.  IF ONE IS    *
056100*                FOUND, TREAT THIS AS A CUSTOMER LOGON;          *
056200*                OTHERWISE TREAT IT AS AN ADMIN LOGON.           *
056300*                                                               *
056400*    CALLED BY:  P10000-TRANS-LOOP                              *
056500*                                                               *
056600*****************************************************************
056700*
056800 P40000-GENERIC-LOGIN.
056900*
057000     MOVE ZEROES                 TO WS-AT-SIGN-SUB.
057100*
057200     PERFORM P41000-SCAN-FOR-AT-SIGN THRU P41000-EXIT
057300         VARYING WMF-CHAR-SUB FROM 1 BY 1
057400         UNTIL WMF-CHAR-SUB > 100
057500            OR WS-AT-SIGN-SUB > ZERO.
057600*
057700     IF WS-AT-SIGN-SUB > ZERO
057800         PERFORM P30000-CUSTOMER-LOGIN THRU P30000-EXIT
057900     ELSE
058000         PERFORM P20000-ADMIN-LOGIN THRU P20000-EXIT
058100     END-IF.
058200*
058300 P40000-EXIT.
058400     EXIT.
058500     EJECT
058600*****************************************************************
058700*                                                               *
058800*    PARAGRAPH:  P41000-SCAN-FOR-AT-SIGN                        *
058900*                                                               *
059000*    FUNCTION :  LOOK AT ONE BYTE OF LTR-USERID FOR '@'.         *
059100*                                                               *
059200*    CALLED BY:  P40000-GENERIC-LOGIN                           *
059300*                                                               *
059400*****************************************************************
059500*
059600 P41000-SCAN-FOR-AT-SIGN.
059700*
059800     IF LTR-USERID (WMF-CHAR-SUB:1) = '@'
059900         MOVE WMF-CHAR-SUB       TO WS-AT-SIGN-SUB
060000     END-IF.
060100*
060200 P41000-EXIT.
060300     EXIT.
060400     EJECT
060500*****************************************************************
060600*                                                               *
060700*    PARAGRAPH:  P50000-CHANGE-PASSWORD                        *
060800*                                                               *
060900*    FUNCTION :  LOCATE THE USER BY TYPE AND USERID, VERIFY THE *
061000*                OLD PASSWORD MATCHES, VALIDATE THE NEW          *
061100*                PASSWORD AGAINST THE STRENGTH POLICY, ENCODE    *
061200*                IT, AND STORE IT.                               *
061300*                                                               *
061400*    CALLED BY:  P10000-TRANS-LOOP                              *
061500*                                                               *
061600*****************************************************************
061700*
061800 P50000-CHANGE-PASSWORD.
061900*
062000     IF LTR-TYPE-ADMIN
062100         PERFORM P51000-CHANGE-ADMIN-PASSWORD THRU P51000-EXIT
062200     ELSE
062300     IF LTR-TYPE-CUSTOMER
062400         PERFORM P52000-CHANGE-CUST-PASSWORD THRU P52000-EXIT
062500     ELSE
062600         MOVE 'USER TYPE MUST BE A OR C FOR PASSWORD CHANGE'
062700                                 TO WMF-REJECT-REASON
062800         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
062900     END-IF
063000     END-IF.
063100*
063200 P50000-EXIT.
063300     EXIT.
063400     EJECT
063500*****************************************************************
063600*                                                               *
063700*    PARAGRAPH:  P51000-CHANGE-ADMIN-PASSWORD                   *
063800*                                                               *
063900*    FUNCTION :  CHANGE PASSWORD FOR AN ADMIN TABLE ENTRY.      *
064000*                                                               *
064100*    CALLED BY:  P50000-CHANGE-PASSWORD                        *
064200*                                                               *
064300*****************************************************************
064400*
064500 P51000-CHANGE-ADMIN-PASSWORD.
064600*
064700     SET RECORD-WAS-FOUND        TO FALSE.
064800     MOVE ZEROES                 TO WS-FOUND-SUB.
064900     IF WS-ADM-COUNT > ZERO
065000         PERFORM P21000-SCAN-ONE-ADMIN THRU P21000-EXIT
065100             VARYING WS-SCAN-SUB FROM 1 BY 1
065200             UNTIL WS-SCAN-SUB > WS-ADM-COUNT
065300                OR RECORD-WAS-FOUND
065400     END-IF.
065500*
065600     IF NOT RECORD-WAS-FOUND
065700         MOVE 'ADMIN USERNAME NOT FOUND'
065800                                 TO WMF-REJECT-REASON
065900         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
066000         GO TO P51000-EXIT
066100     END-IF.
066200*
066300     MOVE LTR-OLD-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
066400     MOVE WAT-PASSWORD (WS-FOUND-SUB)
066500                                 TO OGOSP2-STORED-PASSWORD.
066600     SET OGOSP2-FN-MATCH-PASSWORD TO TRUE.
066700     CALL 'OGOSP2' USING OGOSP2-PARMS.
066800*
066900     IF OGOSP2-FAILED
067000         MOVE 'OLD PASSWORD DOES NOT MATCH'
067100                                 TO WMF-REJECT-REASON
067200         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
067300         GO TO P51000-EXIT
067400     END-IF.
067500*
067600     MOVE LTR-NEW-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
067700     SET OGOSP2-FN-CHECK-POLICY  TO TRUE.
067800     CALL 'OGOSP2' USING OGOSP2-PARMS.
067900*
068000     IF OGOSP2-FAILED
068100         MOVE 'NEW PASSWORD FAILS STRENGTH POLICY'
068200                                 TO WMF-REJECT-REASON
068300         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
068400         GO TO P51000-EXIT
068500     END-IF.
068600*
068700     SET OGOSP2-FN-ENCODE        TO TRUE.
068800     CALL 'OGOSP2' USING OGOSP2-PARMS.
068900*
069000     MOVE OGOSP2-ENCODED-PASSWORD
069100                                 TO WAT-PASSWORD (WS-FOUND-SUB).
069200*
069300 P51000-EXIT.
069400     EXIT.
069500     EJECT
069600*****************************************************************
069700*                                                               *
069800*    PARAGRAPH:  P52000-CHANGE-CUST-PASSWORD                    *
069900*                                                               *
070000*    FUNCTION :  CHANGE PASSWORD FOR A CUSTOMER TABLE ENTRY.    *
070100*                                                               *
070200*    CALLED BY:  P50000-CHANGE-PASSWORD                        *
070300*                                                               *
070400*****************************************************************
070500*
070600 P52000-CHANGE-CUST-PASSWORD.
070700*
070800     SET RECORD-WAS-FOUND        TO FALSE.
070900     MOVE ZEROES                 TO WS-FOUND-SUB.
071000     IF WS-CUST-COUNT > ZERO
071100         PERFORM P31000-SCAN-ONE-CUSTOMER THRU P31000-EXIT
071200             VARYING WS-SCAN-SUB FROM 1 BY 1
071300             UNTIL WS-SCAN-SUB > WS-CUST-COUNT
071400                OR RECORD-WAS-FOUND
071500     END-IF.
071600*
071700     IF NOT RECORD-WAS-FOUND
071800         MOVE 'CUSTOMER EMAIL NOT FOUND'
071900                                 TO WMF-REJECT-REASON
072000         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
072100         GO TO P52000-EXIT
072200     END-IF.
072300*
072400     MOVE LTR-OLD-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
072500     MOVE WCT-PASSWORD (WS-FOUND-SUB)
072600                                 TO OGOSP2-STORED-PASSWORD.
072700     SET OGOSP2-FN-MATCH-PASSWORD TO TRUE.
072800     CALL 'OGOSP2' USING OGOSP2-PARMS.
072900*
073000     IF OGOSP2-FAILED
073100         MOVE 'OLD PASSWORD DOES NOT MATCH'
073200                                 TO WMF-REJECT-REASON
073300         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
073400         GO TO P52000-EXIT
073500     END-IF.
073600*
073700     MOVE LTR-NEW-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
073800     SET OGOSP2-FN-CHECK-POLICY  TO TRUE.
073900     CALL 'OGOSP2' USING OGOSP2-PARMS.
074000*
074100     IF OGOSP2-FAILED
074200         MOVE 'NEW PASSWORD FAILS STRENGTH POLICY'
074300                                 TO WMF-REJECT-REASON
074400         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
074500         GO TO P52000-EXIT
074600     END-IF.
074700*
074800     SET OGOSP2-FN-ENCODE        TO TRUE.
074900     CALL 'OGOSP2' USING OGOSP2-PARMS.
075000*
075100     MOVE OGOSP2-ENCODED-PASSWORD
075200                                 TO WCT-PASSWORD (WS-FOUND-SUB).
075300*
075400 P52000-EXIT.
075500     EXIT.
075600     EJECT
075700*****************************************************************
075800*                                                               *
075900*    PARAGRAPH:  P90000-WRITE-ADMINS                            *
076000*                                                               *
076100*    FUNCTION :  WRITE ONE ADMIN TABLE ENTRY TO THE NEW ADMIN   *
076200*                MASTER.                                        *
076300*                                                               *
076400*    CALLED BY:  P00000-MAINLINE                                *
076500*                                                               *
076600*****************************************************************
076700*
076800 P90000-WRITE-ADMINS.
076900*
077000     MOVE WAT-ID (WS-SCAN-SUB)          TO ADM-ID.
077100     MOVE WAT-USERNAME (WS-SCAN-SUB)    TO ADM-USERNAME.
077200     MOVE WAT-PASSWORD (WS-SCAN-SUB)    TO ADM-PASSWORD.
077300     MOVE WAT-EMAIL (WS-SCAN-SUB)        TO ADM-EMAIL.
077400*
077500     WRITE ADM-MASTR-OUT-REC FROM ADM-RECORD.
077600*
077700 P90000-EXIT.
077800     EXIT.
077900     EJECT
078000*****************************************************************
078100*                                                               *
078200*    PARAGRAPH:  P91000-WRITE-CUSTOMERS                         *
078300*                                                               *
078400*    FUNCTION :  WRITE ONE CUSTOMER TABLE ENTRY TO THE NEW      *
078500*                CUSTOMER MASTER, SPLICING THE UPDATED          *
078600*                PASSWORD BACK INTO THE RAW RECORD.              *
078700*                                                               *
078800*    CALLED BY:  P00000-MAINLINE                                *
078900*                                                               *
079000*****************************************************************
079100*
079200 P91000-WRITE-CUSTOMERS.
079300*
079400     MOVE WCT-RAW-REC (WS-SCAN-SUB)      TO CUST-RECORD.
079500     MOVE WCT-PASSWORD (WS-SCAN-SUB)     TO CUST-PASSWORD.
079600*
079700     WRITE CUST-MASTR-OUT-REC FROM CUST-RECORD.
079800*
079900 P91000-EXIT.
080000     EXIT.
080100     EJECT
080200*****************************************************************
080300*                                                               *
080400*    PARAGRAPH:  P95000-WRITE-REJECT                            *
080500*                                                               *
080600*    FUNCTION :  WRITE A THREE-LINE REJECT MESSAGE TO THE        *
080700*                RESULT REPORT.                                 *
080800*                                                               *
080900*    CALLED BY:  VARIOUS                                        *
081000*                                                               *
081100*****************************************************************
081200*
081300 P95000-WRITE-REJECT.
081400*
081500     MOVE 'OGOB05'                TO WROL-PROGRAM-ID.
081600     MOVE 'MAIN'                  TO WROL-PARAGRAPH.
081700     MOVE WMF-REJECT-REASON       TO WROL-REASON.
081800     MOVE LTR-USERID (1:9)        TO WMF-TRACE-KEY.
081900     MOVE WMF-TRACE-KEY           TO WROL-TRANS-KEY.
082000*
082100     WRITE LOGON-RESULT-OUT-REC  FROM WS-OGO-REJECT-LINE-01.
082200     WRITE LOGON-RESULT-OUT-REC  FROM WS-OGO-REJECT-LINE-02.
082300     WRITE LOGON-RESULT-OUT-REC  FROM WS-OGO-REJECT-LINE-03.
082400*
082500 P95000-EXIT.
082600     EXIT.
