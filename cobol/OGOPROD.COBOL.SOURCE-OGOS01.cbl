000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OGOS01.
000300 AUTHOR. R A MCCAULEY.
000400 INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
000500 DATE-WRITTEN. 03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
001100*                GREENFIELD GROCERY DISTRIBUTING                *
001200*                                                               *
001300* PROGRAM :   OGOS01                                            *
001400*                                                               *
001500* FUNCTION:   PROGRAM OGOS01 IS A CALLED SUBROUTINE THAT WILL   *
001600*             GENERATE A NEW, UNIQUE CUSTOMER KEY FOR A         *
001700*             CUSTOMER BEING REGISTERED BY OGOB01.  A SIX-DIGIT *
001800*             PSEUDO-RANDOM NUMBER IS DRAWN; THE FIRST THREE    *
001900*             DIGITS OF THE DRAW ARE APPENDED TO THE LITERAL    *
002000*             'CUS' TO FORM THE CANDIDATE KEY.  IF A CUSTOMER   *
002100*             RECORD ALREADY EXISTS ON CUSTOMER-MASTER WITH     *
002200*             THAT KEY, THE DRAW IS REPEATED.                   *
002300*                                                               *
002400* FILES   :   NONE - CALLER PASSES THE CUSTOMER MASTER KEY      *
002500*             TABLE IT HAS ALREADY LOADED; THIS ROUTINE DOES    *
002600*             NOT OPEN ANY FILE OF ITS OWN.                     *
002700*                                                               *
002800* CALLED BY:  OGOB01                                            *
002900*                                                               *
003000*****************************************************************
003100*             PROGRAM CHANGE LOG                                *
003200*             -------------------                               *
003300*                                                               *
003400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003500*  --------   --------------------  --------------------------  *
003600*                                                               *
003700*  03/14/88   R MCCAULEY            ORIGINAL PROGRAM.           *
003800*                                   DRAW 6-DIGIT PSEUDO-RANDOM  *
003900*                                   NUMBER FROM TIME-OF-DAY     *
004000*                                   SEED, TAKE FIRST 3 DIGITS,  *
004100*                                   PREFIX WITH 'CUS', RETRY ON *
004200*                                   COLLISION.                  *
004300*                                                               *
004400*  08/02/91   R MCCAULEY            CR 1091 - CALLER NOW PASSES *
004500*                                   CURRENT CUSTOMER COUNT SO   *
004600*                                   RETRY LOOP CAN BAIL OUT     *
004700*                                   INSTEAD OF SPINNING WHEN    *
004800*                                   THE FILE IS NEAR FULL.      *
004900*                                                               *
005000*  11/29/95   D OKAFOR              CR 1344 - SEED ARITHMETIC     *
005100*                                   REWORKED TO MIX IN THE      *
005200*                                   RETRY COUNTER SO BACK-TO-   *
005300*                                   BACK CALLS IN THE SAME RUN  *
005400*                                   DO NOT DRAW THE SAME NUMBER.*
005500*                                                               *
005600*  01/18/99   D OKAFOR              Y2K READINESS REVIEW - NO    *
005700*                                   2-DIGIT YEAR FIELDS IN THIS *
005800*                                   PROGRAM.  NO CHANGE REQUIRED.*
005900*                                                               *
006000*  06/06/03   S PELLETIER           CR 2287 - LOG EACH COLLISION *
006100*                                   RETRY COUNT IN THE RETURNED *
006200*                                   PARM SO OGOB01 CAN PRINT IT  *
006300*                                   ON THE REJECT REPORT.        *
006400*                                                               *
006500*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
006600*                                                               *
006700*****************************************************************
006800     EJECT
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300 DATA DIVISION.
007400     EJECT
007500 WORKING-STORAGE SECTION.
007600*
007700*****************************************************************
007800*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
007900*****************************************************************
008000 77  WS-RETRY-CTR                PIC S9(4)  COMP VALUE +0.
008100 77  WS-MAX-RETRIES              PIC S9(4)  COMP VALUE +2000.
008200 77  WMF-LOOKUP-SUB              PIC S9(4)  COMP VALUE +0.
008300*
008400*****************************************************************
008500*    SWITCHES                                                   *
008600*****************************************************************
008700*
008800 01  WS-SWITCHES.
008900     05  WS-COLLISION-SW         PIC X     VALUE 'N'.
009000         88  KEY-COLLIDES                  VALUE 'Y'.
009100         88  KEY-IS-UNIQUE                 VALUE 'N'.
009200     05  WS-RETRIES-EXHAUSTED-SW PIC X     VALUE 'N'.
009300         88  RETRIES-EXHAUSTED              VALUE 'Y'.
009400*
009500*****************************************************************
009600*    PSEUDO-RANDOM SEED WORK FIELDS                             *
009700*****************************************************************
009800*
009900 01  WS-SEED-FIELDS.
010000     05  WS-TIME-OF-DAY          PIC 9(8)   VALUE ZEROES.
010100*
010200*    ALTERNATE HH/MM/SS/HS VIEW OF THE TIME-OF-DAY SEED -- USED
010300*    ONLY WHEN TRACING A RUN OF REPEATED COLLISIONS UNDER SNAPAID.
010400     05  WS-TIME-OF-DAY-R        REDEFINES
010500         WS-TIME-OF-DAY.
010600         10  WS-TOD-HH            PIC 9(2).
010700         10  WS-TOD-MM            PIC 9(2).
010800         10  WS-TOD-SS            PIC 9(2).
010900         10  WS-TOD-HS            PIC 9(2).
011000     05  WS-SEED                 PIC 9(9)   COMP VALUE ZEROES.
011100     05  WS-SEED-WORK            PIC 9(12)  COMP VALUE ZEROES.
011200*
011300*    SAME SNAPAID-TRACE PURPOSE AS WS-TIME-OF-DAY-R ABOVE, SPLIT
011400*    SO THE QUOTIENT PORTION OF THE DRAW IS VISIBLE IN A DUMP.
011500     05  WS-SEED-WORK-R          REDEFINES
011600         WS-SEED-WORK            PIC X(12).
011700     05  WS-SEED-QUOTIENT        PIC 9(6)   COMP VALUE ZEROES.
011800*
011900*****************************************************************
012000*    MISCELLANEOUS WORK FIELDS                                  *
012100*****************************************************************
012200*
012300 01  WS-MISCELLANEOUS-FIELDS.
012400     05  WMF-CANDIDATE-ID.
012500         10  WMF-CAND-LITERAL    PIC X(3)  VALUE 'CUS'.
012600         10  WMF-CAND-SEQUENCE   PIC 9(3)  VALUE ZEROES.
012700     05  WMF-CANDIDATE-ID-X      REDEFINES
012800         WMF-CANDIDATE-ID        PIC X(6).
012900*
013000*****************************************************************
013100*    SUBROUTINE PARAMETER AREA                                  *
013200*****************************************************************
013300*
013400     COPY CIDPARM.
013500     EJECT
013600*
013700*****************************************************************
013800*    CUSTOMER KEY TABLE PASSED FROM OGOB01 (CURRENT MASTER KEYS)*
013900*****************************************************************
014000*
014100 01  WS-CKT-COUNT                PIC S9(4)  COMP VALUE +0.
014200     EJECT
014300*
014400*****************************************************************
014500*    L I N K A G E     S E C T I O N                            *
014600*****************************************************************
014700*
014800 LINKAGE SECTION.
014900*
015000 01  LS-OGOS01-PARMS             PIC X(14).
015100*
015200 01  LS-CUSTOMER-KEY-TABLE.
015300     05  LS-CKT-COUNT            PIC S9(4) COMP.
015400     05  LS-CKT-ENTRY OCCURS 1 TO 9999 TIMES
015500                     DEPENDING ON LS-CKT-COUNT
015600                                 PIC X(6).
015700*
015800*****************************************************************
015900*    P R O C E D U R E    D I V I S I O N                       *
016000*****************************************************************
016100*
016200 PROCEDURE DIVISION USING LS-OGOS01-PARMS
016300                          LS-CUSTOMER-KEY-TABLE.
016400*
016500*****************************************************************
016600*                                                               *
016700*    PARAGRAPH:  P00000-MAINLINE                                *
016800*                                                               *
016900*    FUNCTION :  SUBROUTINE ENTRY.  DRAW CANDIDATE KEYS UNTIL   *
017000*                ONE DOES NOT COLLIDE WITH THE PASSED TABLE OF  *
017100*                CURRENT CUSTOMER KEYS, OR UNTIL THE RETRY      *
017200*                LIMIT IS REACHED.                              *
017300*                                                               *
017400*    CALLED BY:  NONE                                           *
017500*                                                               *
017600*****************************************************************
017700*
017800 P00000-MAINLINE.
017900*
018000     MOVE LS-OGOS01-PARMS        TO OGOS01-PARMS.
018100     MOVE LS-CKT-COUNT           TO WS-CKT-COUNT.
018200     MOVE SPACES                 TO OGOS01-GENERATED-ID.
018300     SET KEY-COLLIDES            TO TRUE.
018400     MOVE ZEROES                 TO WS-RETRY-CTR WS-SEED.
018500*
018600     PERFORM P10000-DRAW-AND-CHECK THRU P10000-EXIT
018700         UNTIL KEY-IS-UNIQUE OR RETRIES-EXHAUSTED.
018800*
018900     IF RETRIES-EXHAUSTED
019000         SET OGOS01-FAILED       TO TRUE
019100     ELSE
019200         MOVE WMF-CANDIDATE-ID   TO OGOS01-GENERATED-ID
019300         SET OGOS01-OK           TO TRUE
019400     END-IF.
019500*
019600     MOVE OGOS01-PARMS           TO LS-OGOS01-PARMS.
019700*
019800     GOBACK.
019900*
020000 P00000-EXIT.
020100     EXIT.
020200     EJECT
020300*****************************************************************
020400*                                                               *
020500*    PARAGRAPH:  P10000-DRAW-AND-CHECK                         *
020600*                                                               *
020700*    FUNCTION :  DRAW A 6-DIGIT PSEUDO-RANDOM NUMBER FROM A     *
020800*                TIME-OF-DAY SEED, TAKE THE FIRST 3 DIGITS,     *
020900*                FORM THE CANDIDATE KEY 'CUS' + THOSE 3 DIGITS, *
021000*                AND CHECK IT AGAINST THE CUSTOMER KEY TABLE    *
021100*                PASSED BY OGOB01.                              *
021200*                                                               *
021300*    CALLED BY:  P00000-MAINLINE                                *
021400*                                                               *
021500*****************************************************************
021600*
021700 P10000-DRAW-AND-CHECK.
021800*
021900     ADD 1 TO WS-RETRY-CTR.
022000     IF WS-RETRY-CTR > WS-MAX-RETRIES
022100         SET RETRIES-EXHAUSTED   TO TRUE
022200         GO TO P10000-EXIT
022300     END-IF.
022400*
022500     ACCEPT WS-TIME-OF-DAY       FROM TIME.
022600     COMPUTE WS-SEED-WORK = (WS-SEED * 31) + WS-TIME-OF-DAY
022700                                            + WS-RETRY-CTR.
022800     DIVIDE WS-SEED-WORK BY 900000
022900         GIVING WS-SEED-QUOTIENT
023000         REMAINDER WS-SEED.
023100     ADD 100000 TO WS-SEED       GIVING OGOS01-RANDOM-DRAW.
023200     MOVE OGOS01-RANDOM-FIRST-3  TO WMF-CAND-SEQUENCE.
023300*
023400     SET KEY-IS-UNIQUE           TO TRUE.
023500     IF WS-CKT-COUNT > ZERO
023600         PERFORM P15000-CHECK-TABLE THRU P15000-EXIT
023700             VARYING WMF-LOOKUP-SUB FROM 1 BY 1
023800             UNTIL WMF-LOOKUP-SUB > WS-CKT-COUNT
023900                OR KEY-COLLIDES
024000     END-IF.
024100*
024200 P10000-EXIT.
024300     EXIT.
024400     EJECT
024500*****************************************************************
024600*                                                               *
024700*    PARAGRAPH:  P15000-CHECK-TABLE                             *
024800*                                                               *
024900*    FUNCTION :  COMPARE THE CANDIDATE KEY TO ONE ENTRY OF THE  *
025000*                CUSTOMER KEY TABLE PASSED BY OGOB01.            *
025100*                                                               *
025200*    CALLED BY:  P10000-DRAW-AND-CHECK                          *
025300*                                                               *
025400*****************************************************************
025500*
025600 P15000-CHECK-TABLE.
025700*
025800     IF LS-CKT-ENTRY (WMF-LOOKUP-SUB) = WMF-CANDIDATE-ID
025900         SET KEY-COLLIDES        TO TRUE
026000     END-IF.
026100*
026200 P15000-EXIT.
026300     EXIT.
