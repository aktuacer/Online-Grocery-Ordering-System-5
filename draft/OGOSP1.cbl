       IDENTIFICATION DIVISION.
       PROGRAM-ID. OGOSP1.
       AUTHOR. R A MCCAULEY.
       INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
       DATE-WRITTEN. 03/21/88.
       DATE-COMPILED.
       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
      *
      *****************************************************************
      *               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
      *                GREENFIELD GROCERY DISTRIBUTING                *
      *                                                               *
      * PROGRAM :   OGOSP1                                            *
      *                                                               *
      * FUNCTION:   PROGRAM OGOSP1 IS A CALLED SUBROUTINE THAT        *
      *             PERFORMS ALL PRODUCT-RESERVED-QUANTITY ARITHMETIC *
      *             FOR THE CATALOG.  FUNCTION 'R' RESERVES STOCK     *
      *             AGAINST A PENDING ORDER (FAILS IF NOT ENOUGH IS   *
      *             AVAILABLE); FUNCTION 'L' RELEASES PREVIOUSLY      *
      *             RESERVED STOCK (NEVER BELOW ZERO); FUNCTION 'A'   *
      *             SIMPLY RETURNS THE CURRENT AVAILABLE QUANTITY.    *
      *             THE CALLER OWNS THE PRODUCT RECORD AND MUST       *
      *             REWRITE PROD-RESERVED FROM THE RETURNED PARM.     *
      *                                                               *
      * FILES   :   NONE - CALLER SUPPLIES THE ON-HAND AND RESERVED   *
      *             QUANTITIES FROM THE PRODUCT MASTER RECORD IT HAS  *
      *             ALREADY READ.                                    *
      *                                                               *
      * CALLED BY:  OGOB03                                             *
      *                                                               *
      *****************************************************************
      *             PROGRAM CHANGE LOG                                *
      *             -------------------                               *
      *                                                               *
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          *
      *  --------   --------------------  --------------------------  *
      *                                                               *
      *  03/21/88   R MCCAULEY            ORIGINAL PROGRAM.  RESERVE  *
      *                                   AND RELEASE FUNCTIONS ONLY. *
      *                                                               *
      *  05/09/92   R MCCAULEY            CR 1140 - ADDED FUNCTION 'A' *
      *                                   (AVAILABLE QUANTITY ONLY)   *
      *                                   SO CALLERS THAT ONLY NEED   *
      *                                   TO DISPLAY AVAILABILITY     *
      *                                   DO NOT HAVE TO FAKE A       *
      *                                   ZERO-QUANTITY RESERVE CALL. *
      *                                                               *
      *  01/14/99   D OKAFOR              Y2K READINESS REVIEW - NO    *
      *                                   DATE FIELDS IN THIS PROGRAM.*
      *                                   NO CHANGE REQUIRED.         *
      *                                                               *
      *  06/06/03   S PELLETIER           CR 2287 - RELEASE NOW FLOORS *
      *                                   AT ZERO EXPLICITLY RATHER   *
      *                                   THAN RELYING ON THE CALLER  *
      *                                   NEVER OVER-RELEASING.       *
      *                                                               *
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
      *                                                               *
      *****************************************************************
           EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       DATA DIVISION.
           EJECT
       WORKING-STORAGE SECTION.
      *
      *****************************************************************
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
      *****************************************************************
      *
      *    CALL-COUNT IS RETAINED ACROSS INVOCATIONS FOR THE LIFE OF
      *    THE RUN UNIT -- USED ONLY WHEN TRACING A RUN OF REPEATED
      *    RESERVE/RELEASE CALLS UNDER SNAPAID.
       77  WS-CALL-COUNT                PIC S9(4)  COMP VALUE +0.
      *
      *****************************************************************
      *    SUBROUTINE PARAMETER AREA                                  *
      *****************************************************************
      *
           COPY CSTKPRM.
           EJECT
      *
      *****************************************************************
      *    MISCELLANEOUS WORK FIELDS                                  *
      *****************************************************************
      *
       01  WS-MISCELLANEOUS-FIELDS.
           05  WMF-ALREADY-AVAILABLE    PIC S9(7)  COMP-3 VALUE +0.
           05  WMF-ALREADY-AVAIL-X      REDEFINES
               WMF-ALREADY-AVAILABLE    PIC S9(7).
      *
      *    DISPLAY-NUMERIC TRACE VIEWS OF THE REQUEST AND RESULT, SO A
      *    SNAPAID DUMP SHOWS READABLE DIGITS INSTEAD OF PACKED BYTES.
           05  WMF-TRACE-REQUESTED-QTY  PIC S9(7)  COMP-3 VALUE +0.
           05  WMF-TRACE-REQ-QTY-X      REDEFINES
               WMF-TRACE-REQUESTED-QTY  PIC S9(7).
           05  WMF-TRACE-AVAILABLE-QTY  PIC S9(7)  COMP-3 VALUE +0.
           05  WMF-TRACE-AVAIL-QTY-X    REDEFINES
               WMF-TRACE-AVAILABLE-QTY  PIC S9(7).
      *
      *****************************************************************
      *    L I N K A G E     S E C T I O N                            *
      *****************************************************************
      *
       LINKAGE SECTION.
      *
       01  LS-OGOSP1-PARMS             PIC X(29).
      *
      *****************************************************************
      *    P R O C E D U R E    D I V I S I O N                       *
      *****************************************************************
      *
       PROCEDURE DIVISION USING LS-OGOSP1-PARMS.
      *
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P00000-MAINLINE                                *
      *                                                               *
      *    FUNCTION :  SUBROUTINE ENTRY.  DISPATCH ON THE REQUESTED   *
      *                FUNCTION CODE.                                 *
      *                                                               *
      *    CALLED BY:  NONE                                           *
      *                                                               *
      *****************************************************************
      *
       P00000-MAINLINE.
      *
           MOVE LS-OGOSP1-PARMS        TO OGOSP1-PARMS.
           SET OGOSP1-OK               TO TRUE.
           ADD 1 TO WS-CALL-COUNT.
      *
           IF OGOSP1-FN-RESERVE
               PERFORM P10000-RESERVE-QUANTITY THRU P10000-EXIT
           ELSE
           IF OGOSP1-FN-RELEASE
               PERFORM P20000-RELEASE-QUANTITY THRU P20000-EXIT
           ELSE
           IF OGOSP1-FN-AVAILABLE
               PERFORM P30000-AVAILABLE-QUANTITY THRU P30000-EXIT
           ELSE
               SET OGOSP1-FAILED       TO TRUE
           END-IF
           END-IF
           END-IF.
      *
           MOVE OGOSP1-PARMS           TO LS-OGOSP1-PARMS.
      *
           GOBACK.
      *
       P00000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P10000-RESERVE-QUANTITY                        *
      *                                                               *
      *    FUNCTION :  RESERVE IS A CONDITIONAL UPDATE.  IT SUCCEEDS  *
      *                ONLY WHEN THE REQUESTED QUANTITY DOES NOT      *
      *                EXCEED (ON-HAND MINUS ALREADY RESERVED).  IF   *
      *                IT FAILS, OGOSP1-QUANTITY-RESERVED IS RETURNED *
      *                UNCHANGED AND THE CALLER MUST TREAT THE ORDER  *
      *                AS REJECTED.                                   *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P10000-RESERVE-QUANTITY.
      *
           SUBTRACT OGOSP1-QUANTITY-RESERVED FROM
               OGOSP1-QUANTITY-ON-HAND GIVING WMF-ALREADY-AVAILABLE.
      *
           IF WMF-ALREADY-AVAILABLE < OGOSP1-REQUESTED-QTY
               SET OGOSP1-FAILED       TO TRUE
               MOVE WMF-ALREADY-AVAILABLE
                                       TO OGOSP1-AVAILABLE-QTY
               GO TO P10000-EXIT
           END-IF.
      *
           ADD OGOSP1-REQUESTED-QTY TO OGOSP1-QUANTITY-RESERVED.
           SUBTRACT OGOSP1-QUANTITY-RESERVED FROM
               OGOSP1-QUANTITY-ON-HAND GIVING OGOSP1-AVAILABLE-QTY.
      *
       P10000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P20000-RELEASE-QUANTITY                        *
      *                                                               *
      *    FUNCTION :  RELEASE DECREASES RESERVED BY THE REQUESTED    *
      *                QUANTITY, FLOORED AT ZERO.  RELEASE NEVER      *
      *                FAILS.                                         *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P20000-RELEASE-QUANTITY.
      *
           SUBTRACT OGOSP1-REQUESTED-QTY FROM OGOSP1-QUANTITY-RESERVED.
      *
           IF OGOSP1-QUANTITY-RESERVED < ZERO
               MOVE ZERO                TO OGOSP1-QUANTITY-RESERVED
           END-IF.
      *
           SUBTRACT OGOSP1-QUANTITY-RESERVED FROM
               OGOSP1-QUANTITY-ON-HAND GIVING OGOSP1-AVAILABLE-QTY.
      *
           IF OGOSP1-AVAILABLE-QTY < ZERO
               MOVE ZERO                TO OGOSP1-AVAILABLE-QTY
           END-IF.
      *
       P20000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P30000-AVAILABLE-QUANTITY                      *
      *                                                               *
      *    FUNCTION :  RETURN THE AVAILABLE QUANTITY (ON-HAND MINUS   *
      *                RESERVED, FLOORED AT ZERO) WITHOUT CHANGING    *
      *                EITHER CONTROL FIELD.                          *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P30000-AVAILABLE-QUANTITY.
      *
           SUBTRACT OGOSP1-QUANTITY-RESERVED FROM
               OGOSP1-QUANTITY-ON-HAND GIVING OGOSP1-AVAILABLE-QTY.
      *
           IF OGOSP1-AVAILABLE-QTY < ZERO
               MOVE ZERO                TO OGOSP1-AVAILABLE-QTY
           END-IF.
      *
       P30000-EXIT.
           EXIT.
