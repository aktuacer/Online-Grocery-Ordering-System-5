000100******************************************************************
000200* ORDER RECORD -- ORDER-MASTER (LINE SEQUENTIAL EXTRACT)         *
000300*                                                                *
000400*   ONE RECORD PER ORDER.  ORD-ID IS SYSTEM-ASSIGNED, SEQUENTIAL.*
000500*   ORD-CUSTOMER-ID AND ORD-PRODUCT-ID ARE FOREIGN KEYS INTO     *
000600*   CUSTOMER-MASTER AND PRODUCT-MASTER AND ARE VALIDATED BY      *
000700*   OGOB03 BEFORE THE ORDER IS WRITTEN.  ORD-STATUS DRIVES THE   *
000800*   STATE MACHINE ENFORCED IN OGOB03 P25000-VALIDATE-TRANSITION. *
000900*   ORD-AMOUNT AND ORD-QTY ARE DISPLAY NUMERIC ON THE EXTRACT -- *
001000*   NO PACKED-DECIMAL BYTES ARE WRITTEN TO THE LINE SEQUENTIAL   *
001100*   MASTER; OGOB03 REPACKS THEM TO COMP-3 FOR ARITHMETIC.        *
001200******************************************************************
001300 01  ORD-RECORD.
001400     05  ORD-ID                   PIC 9(09).
001500     05  ORD-ID-X                 REDEFINES
001600         ORD-ID                   PIC X(09).
001700     05  ORD-CUSTOMER-ID          PIC X(06).
001800     05  ORD-PRODUCT-ID           PIC 9(09).
001900     05  ORD-DATE                 PIC X(26).
002000     05  ORD-AMOUNT               PIC S9(09)V99.
002100     05  ORD-QTY                  PIC S9(07).
002200     05  ORD-STATUS               PIC X(09).
002300         88  ORD-STATUS-PENDING           VALUE 'PENDING  '.
002400         88  ORD-STATUS-CONFIRMED         VALUE 'CONFIRMED'.
002500         88  ORD-STATUS-SHIPPED           VALUE 'SHIPPED  '.
002600         88  ORD-STATUS-DELIVERED         VALUE 'DELIVERED'.
002700         88  ORD-STATUS-CANCELLED         VALUE 'CANCELLED'.
002800     05  FILLER                   PIC X(03).
