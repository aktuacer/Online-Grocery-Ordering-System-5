       IDENTIFICATION DIVISION.
       PROGRAM-ID. OGOB04.
       AUTHOR. R A MCCAULEY.
       INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
       DATE-WRITTEN. 06/02/88.
       DATE-COMPILED.
       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
      *
      *****************************************************************
      *               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
      *                GREENFIELD GROCERY DISTRIBUTING                *
      *                                                               *
      * PROGRAM :   OGOB04                                            *
      *                                                               *
      * FUNCTION:   PROGRAM OGOB04 IS A BATCH PROGRAM THAT WILL READ  *
      *             THE ORDER MASTER FILE, ONE PASS, AND PRODUCE THE  *
      *             ORDER STATISTICS REPORT -- A COUNT OF ORDERS BY    *
      *             STATUS AND THE TOTAL REVENUE FROM DELIVERED        *
      *             ORDERS ONLY.  THERE ARE NO CONTROL BREAKS; THE     *
      *             REPORT IS A SINGLE SUMMARY WRITTEN AT END OF FILE. *
      *                                                               *
      * FILES   :   ORDER MASTER                  - LINE SEQ   (READ) *
      *             ORDER STATISTICS REPORT       - LINE SEQ (OUTPUT) *
      *                                                               *
      *****************************************************************
      *             PROGRAM CHANGE LOG                                *
      *             -------------------                               *
      *                                                               *
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          *
      *  --------   --------------------  --------------------------  *
      *                                                               *
      *  06/02/88   R MCCAULEY            ORIGINAL PROGRAM.           *
      *                                                               *
      *  02/14/95   L FENWICK            CR 1322 - TOTAL REVENUE WAS   *
      *                                   SUMMING ALL ORDERS REGARD-   *
      *                                   LESS OF STATUS; CORRECTED TO *
      *                                   DELIVERED ORDERS ONLY, PER   *
      *                                   FINANCE'S RECONCILIATION     *
      *                                   COMPLAINT.                   *
      *                                                               *
      *  01/22/99   D OKAFOR              Y2K READINESS REVIEW - NO     *
      *                                   2-DIGIT YEAR FIELDS IN THIS  *
      *                                   REPORT.  NO CHANGE REQUIRED. *
      *                                                               *
      *  11/12/03   S PELLETIER           CR 2314 - ORD-AMOUNT IS NOW   *
      *                                   DISPLAY NUMERIC ON THE       *
      *                                   EXTRACT, NOT COMP-3; REVENUE  *
      *                                   ACCUMULATOR REPACKS IT ON    *
      *                                   READ PER THE SAME AUDIT THAT  *
      *                                   TOUCHED OGOB02 AND OGOB03.    *
      *                                                               *
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
      *                                                               *
      *****************************************************************
           EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
      *
       FILE-CONTROL.
      *
           SELECT ORD-MASTR-IN         ASSIGN TO ORDMSTI
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-OMI-STATUS.
      *
           SELECT ORD-STATS-OUT        ASSIGN TO ORDSTSO.
           EJECT
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  ORD-MASTR-IN
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 80 CHARACTERS.
      *
       01  ORD-MSTR-IN-REC             PIC X(80).
           EJECT
       FD  ORD-STATS-OUT
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 133 CHARACTERS.
      *
       01  ORD-STATS-OUT-REC           PIC X(133).
           EJECT
       WORKING-STORAGE SECTION.
      *
      *****************************************************************
      *    SWITCHES                                                   *
      *****************************************************************
      *
       01  WS-SWITCHES.
           05  WS-OMI-STATUS            PIC XX    VALUE SPACES.
               88  OMI-OK                         VALUE '00'.
               88  OMI-END                        VALUE '10'.
      *
      *****************************************************************
      *    MISCELLANEOUS WORK FIELDS                                  *
      *****************************************************************
      *
       01  WS-MISCELLANEOUS-FIELDS.
           05  WS-RETURN-CODE           PIC 9(4)   COMP VALUE ZEROES.
               88  WS-RC-NORMAL                    VALUE 0.
               88  WS-RC-NO-ORDERS                 VALUE 4.
           05  WMF-REVENUE-ACCUM        PIC S9(09)V99 COMP-3 VALUE +0.
           05  WMF-REVENUE-ACCUM-X      REDEFINES
               WMF-REVENUE-ACCUM       PIC S9(09)V99.
      *
      *****************************************************************
      *    RUN-DATE WORK FIELDS - BUILT FROM ACCEPT FROM DATE RATHER   *
      *    THAN A LIBRARY DATE FUNCTION                                *
      *****************************************************************
      *
       01  WMF-RUN-DATE-FIELDS.
           05  WMF-SYS-DATE             PIC 9(06).
           05  WMF-SYS-DATE-R REDEFINES WMF-SYS-DATE.
               10  WMF-SD-YY            PIC 9(02).
               10  WMF-SD-MM            PIC 9(02).
               10  WMF-SD-DD            PIC 9(02).
           05  WMF-CENTURY              PIC 9(02).
      *
      *****************************************************************
      *    WORKING-STORAGE COPY OF THE ORDER RECORD                    *
      *****************************************************************
      *
           COPY CORDERM.
           EJECT
      *
      *****************************************************************
      *    COUNTERS - ONE PER ORD-STATUS VALUE PLUS A GRAND TOTAL      *
      *****************************************************************
      *
       01  WS-ORDER-COUNTERS.
           05  WOC-TOTAL-ORDERS         PIC S9(09) COMP-3 VALUE +0.
           05  WOC-TOTAL-ORDERS-X       REDEFINES
               WOC-TOTAL-ORDERS        PIC S9(09).
           05  WOC-PENDING-ORDERS       PIC S9(09) COMP-3 VALUE +0.
           05  WOC-CONFIRMED-ORDERS     PIC S9(09) COMP-3 VALUE +0.
           05  WOC-SHIPPED-ORDERS       PIC S9(09) COMP-3 VALUE +0.
           05  WOC-DELIVERED-ORDERS     PIC S9(09) COMP-3 VALUE +0.
           05  WOC-CANCELLED-ORDERS     PIC S9(09) COMP-3 VALUE +0.
      *
      *****************************************************************
      *    ORDER STATISTICS REPORT                                    *
      *****************************************************************
      *
       01  WS-RPT-TITLE.
           05  WRT-CC                  PIC X     VALUE '1'.
           05  FILLER                  PIC X(50) VALUE SPACES.
           05  FILLER                  PIC X(24) VALUE
               'ORDER STATISTICS REPORT'.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  FILLER                  PIC X(09) VALUE
               'AS OF '.
           05  WRT-MM                  PIC 99.
           05  FILLER                  PIC X VALUE '/'.
           05  WRT-DD                  PIC 99.
           05  FILLER                  PIC X VALUE '/'.
           05  WRT-CCYY                PIC 9(4).
           05  FILLER                  PIC X(37) VALUE SPACES.
      *
       01  WS-RPT-DETAIL.
           05  WRD-CC                  PIC X     VALUE ' '.
           05  FILLER                  PIC X(03) VALUE SPACES.
           05  WRD-LABEL               PIC X(22) VALUE SPACES.
           05  WRD-DOTS                PIC X(10) VALUE SPACES.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  WRD-COUNT-OUT           PIC Z,ZZZ,ZZ9 VALUE SPACES.
           05  FILLER                  PIC X(89) VALUE SPACES.
      *
       01  WS-RPT-REVENUE-LINE.
           05  WRR-CC                  PIC X     VALUE ' '.
           05  FILLER                  PIC X(03) VALUE SPACES.
           05  WRR-LABEL               PIC X(22) VALUE
               'TOTAL REVENUE'.
           05  WRR-DOTS                PIC X(10) VALUE
               '..........'.
           05  FILLER                  PIC X(02) VALUE SPACES.
           05  WRR-AMOUNT-OUT          PIC Z,ZZZ,ZZZ,ZZ9.99.
           05  FILLER                  PIC X(80) VALUE SPACES.
      *
      *****************************************************************
      *    SHARED BATCH ERROR / REJECT WORK AREA                       *
      *****************************************************************
      *
           COPY CERRWS.
           EJECT
       PROCEDURE DIVISION.
      *
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P00000-MAINLINE                                *
      *                                                               *
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, ACCUMULATE, PRINT.  *
      *                                                               *
      *    CALLED BY:  NONE                                           *
      *                                                               *
      *****************************************************************
      *
       P00000-MAINLINE.
      *
           OPEN INPUT  ORD-MASTR-IN
                OUTPUT ORD-STATS-OUT.
      *
           PERFORM P80000-BUILD-RUN-DATE THRU P80000-EXIT.
      *
           WRITE ORD-STATS-OUT-REC    FROM WS-RPT-TITLE.
      *
           PERFORM P10000-ACCUMULATE-LOOP THRU P10000-EXIT
               UNTIL OMI-END.
      *
           IF WOC-TOTAL-ORDERS = ZERO
               SET WS-RC-NO-ORDERS     TO TRUE
           END-IF.
      *
           PERFORM P20000-WRITE-REPORT THRU P20000-EXIT.
      *
           CLOSE ORD-MASTR-IN
                 ORD-STATS-OUT.
      *
           MOVE WS-RETURN-CODE         TO RETURN-CODE.
      *
           GOBACK.
      *
       P00000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P10000-ACCUMULATE-LOOP                         *
      *                                                               *
      *    FUNCTION :  READ ONE ORDER MASTER RECORD AND ADD IT TO THE *
      *                TOTAL AND STATUS COUNTERS.  IF THE STATUS IS   *
      *                DELIVERED, ADD ITS AMOUNT TO THE REVENUE        *
      *                ACCUMULATOR.                                    *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P10000-ACCUMULATE-LOOP.
      *
           READ ORD-MASTR-IN INTO ORD-RECORD.
      *
           IF OMI-END
               GO TO P10000-EXIT
           END-IF.
      *
           ADD 1 TO WOC-TOTAL-ORDERS.
      *
           IF ORD-STATUS-PENDING
               ADD 1 TO WOC-PENDING-ORDERS
           ELSE
           IF ORD-STATUS-CONFIRMED
               ADD 1 TO WOC-CONFIRMED-ORDERS
           ELSE
           IF ORD-STATUS-SHIPPED
               ADD 1 TO WOC-SHIPPED-ORDERS
           ELSE
           IF ORD-STATUS-DELIVERED
               ADD 1 TO WOC-DELIVERED-ORDERS
               ADD ORD-AMOUNT TO WMF-REVENUE-ACCUM
           ELSE
           IF ORD-STATUS-CANCELLED
               ADD 1 TO WOC-CANCELLED-ORDERS
           END-IF
           END-IF
           END-IF
           END-IF
           END-IF.
      *
       P10000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P20000-WRITE-REPORT                            *
      *                                                               *
      *    FUNCTION :  WRITE THE SIX COUNT LINES AND THE REVENUE LINE *
      *                OF THE ORDER STATISTICS REPORT.                *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P20000-WRITE-REPORT.
      *
           MOVE 'TOTAL ORDERS'         TO WRD-LABEL.
           MOVE '..........'           TO WRD-DOTS.
           MOVE WOC-TOTAL-ORDERS       TO WRD-COUNT-OUT.
           WRITE ORD-STATS-OUT-REC    FROM WS-RPT-DETAIL.
      *
           MOVE 'PENDING ORDERS'       TO WRD-LABEL.
           MOVE '........'             TO WRD-DOTS.
           MOVE WOC-PENDING-ORDERS     TO WRD-COUNT-OUT.
           WRITE ORD-STATS-OUT-REC    FROM WS-RPT-DETAIL.
      *
           MOVE 'CONFIRMED ORDERS'     TO WRD-LABEL.
           MOVE '......'               TO WRD-DOTS.
           MOVE WOC-CONFIRMED-ORDERS   TO WRD-COUNT-OUT.
           WRITE ORD-STATS-OUT-REC    FROM WS-RPT-DETAIL.
      *
           MOVE 'SHIPPED ORDERS'       TO WRD-LABEL.
           MOVE '........'             TO WRD-DOTS.
           MOVE WOC-SHIPPED-ORDERS     TO WRD-COUNT-OUT.
           WRITE ORD-STATS-OUT-REC    FROM WS-RPT-DETAIL.
      *
           MOVE 'DELIVERED ORDERS'     TO WRD-LABEL.
           MOVE '......'               TO WRD-DOTS.
           MOVE WOC-DELIVERED-ORDERS   TO WRD-COUNT-OUT.
           WRITE ORD-STATS-OUT-REC    FROM WS-RPT-DETAIL.
      *
           MOVE 'CANCELLED ORDERS'     TO WRD-LABEL.
           MOVE '......'               TO WRD-DOTS.
           MOVE WOC-CANCELLED-ORDERS   TO WRD-COUNT-OUT.
           WRITE ORD-STATS-OUT-REC    FROM WS-RPT-DETAIL.
      *
           MOVE WMF-REVENUE-ACCUM      TO WRR-AMOUNT-OUT.
           WRITE ORD-STATS-OUT-REC    FROM WS-RPT-REVENUE-LINE.
      *
       P20000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P80000-BUILD-RUN-DATE                          *
      *                                                               *
      *    FUNCTION :  BUILD THE MM/DD/CCYY RUN DATE SHOWN IN THE      *
      *                REPORT TITLE LINE.  THE CENTURY IS DERIVED BY  *
      *                A SLIDING WINDOW ON THE 2-DIGIT YEAR, PER THE   *
      *                Y2K REMEDIATION STANDARD.                      *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P80000-BUILD-RUN-DATE.
      *
           ACCEPT WMF-SYS-DATE          FROM DATE.
      *
           IF WMF-SD-YY < 50
               MOVE 20                 TO WMF-CENTURY
           ELSE
               MOVE 19                 TO WMF-CENTURY
           END-IF.
      *
           MOVE WMF-SD-MM               TO WRT-MM.
           MOVE WMF-SD-DD               TO WRT-DD.
           MOVE WMF-CENTURY             TO WRT-CCYY (1:2).
           MOVE WMF-SD-YY                TO WRT-CCYY (3:2).
      *
       P80000-EXIT.
           EXIT.
