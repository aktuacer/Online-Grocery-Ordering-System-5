       IDENTIFICATION DIVISION.
       PROGRAM-ID. OGOB03.
       AUTHOR. T WIERSEMA.
       INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
       DATE-WRITTEN. 05/16/88.
       DATE-COMPILED.
       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
      *
      *****************************************************************
      *               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
      *                GREENFIELD GROCERY DISTRIBUTING                *
      *                                                               *
      * PROGRAM :   OGOB03                                            *
      *                                                               *
      * FUNCTION:   PROGRAM OGOB03 IS A BATCH PROGRAM THAT MAINTAINS  *
      *             THE ORDER MASTER.  IT LOADS THE CUSTOMER-ID KEY    *
      *             LIST, THE PRODUCT MASTER, AND THE ORDER MASTER     *
      *             INTO WORKING-STORAGE TABLES, APPLIES EACH ORDER    *
      *             TRANSACTION (CREATE, STATUS UPDATE, CANCEL, OR     *
      *             DELETE) AGAINST THOSE TABLES, AND WRITES A NEW     *
      *             PRODUCT MASTER AND A NEW ORDER MASTER AT END OF    *
      *             RUN.  PRODUCT STOCK RESERVATION ARITHMETIC IS      *
      *             DELEGATED TO OGOSP1.                                *
      *                                                               *
      * FILES   :   ORDER TRANSACTION EXTRACT    - LINE SEQ   (READ)   *
      *             CUSTOMER MASTER               - LINE SEQ   (READ)  *
      *             OLD PRODUCT MASTER             - LINE SEQ  (READ)  *
      *             NEW PRODUCT MASTER             - LINE SEQ (OUTPUT) *
      *             OLD ORDER MASTER               - LINE SEQ  (READ)  *
      *             NEW ORDER MASTER               - LINE SEQ (OUTPUT) *
      *             ORDER RESULT REPORT            - LINE SEQ (OUTPUT) *
      *                                                               *
      * CALLS   :   OGOSP1 - RESERVE/RELEASE PRODUCT STOCK             *
      *                                                               *
      *****************************************************************
      *             PROGRAM CHANGE LOG                                *
      *             -------------------                               *
      *                                                               *
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          *
      *  --------   --------------------  --------------------------  *
      *                                                               *
      *  05/16/88   T WIERSEMA            ORIGINAL PROGRAM.  CREATE    *
      *                                   ORDER FUNCTION ONLY.        *
      *                                                               *
      *  11/02/90   R MCCAULEY            CR 1062 - ADDED FUNCTION 'U' *
      *                                   UPDATE STATUS, WITH THE      *
      *                                   TRANSITION TABLE ENFORCED    *
      *                                   IN P25000-VALIDATE-          *
      *                                   TRANSITION.                  *
      *                                                               *
      *  03/19/94   L FENWICK            CR 1298 - ADDED FUNCTIONS 'X' *
      *                                   CANCEL AND 'D' DELETE, EACH  *
      *                                   RELEASING RESERVED STOCK     *
      *                                   WHEN STOCK WAS STILL HELD.   *
      *                                                               *
      *  01/21/99   D OKAFOR              Y2K READINESS REVIEW - ORD-   *
      *                                   DATE IS A CALLER-SUPPLIED     *
      *                                   X(26) TIMESTAMP, NOT A 2-     *
      *                                   DIGIT YEAR FIELD.  NO CHANGE  *
      *                                   REQUIRED.                    *
      *                                                               *
      *  11/10/03   S PELLETIER           CR 2314 - ORDER AND PRODUCT   *
      *                                   MASTER EXTRACTS CARRY         *
      *                                   AMOUNT/QUANTITY/PRICE AS      *
      *                                   DISPLAY NUMERIC, NOT COMP-3,  *
      *                                   PER THE SAME AUDIT THAT       *
      *                                   TOUCHED OGOB02.                *
      *                                                               *
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
      *                                                               *
      *****************************************************************
           EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
      *
       FILE-CONTROL.
      *
           SELECT ORD-TRANS-IN         ASSIGN TO ORDTRNI
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-OTI-STATUS.
      *
           SELECT CUST-MASTR-IN        ASSIGN TO CUSTMSTI
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-CMI-STATUS.
      *
           SELECT PROD-MASTR-IN        ASSIGN TO PRODMSTI
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-PMI-STATUS.
      *
           SELECT PROD-MASTR-OUT       ASSIGN TO PRODMSTO
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-PMO-STATUS.
      *
           SELECT ORD-MASTR-IN         ASSIGN TO ORDMSTI
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-OMI-STATUS.
      *
           SELECT ORD-MASTR-OUT        ASSIGN TO ORDMSTO
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-OMO-STATUS.
      *
           SELECT ORD-RESULT-OUT       ASSIGN TO ORDRSLO
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-ORO-STATUS.
           EJECT
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  ORD-TRANS-IN
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 56 CHARACTERS.
      *
       01  ORD-TRANS-REC.
           05  OTR-FUNCTION             PIC X(01).
               88  OTR-FN-CREATE                    VALUE 'C'.
               88  OTR-FN-UPDATE-STATUS              VALUE 'U'.
               88  OTR-FN-CANCEL                     VALUE 'X'.
               88  OTR-FN-DELETE                     VALUE 'D'.
           05  OTR-ORD-ID               PIC 9(09).
           05  OTR-CUSTOMER-ID          PIC X(06).
           05  OTR-PRODUCT-ID           PIC 9(09).
           05  OTR-QTY                  PIC S9(07).
           05  OTR-AMOUNT-PRES-SW       PIC X(01).
               88  OTR-AMOUNT-PRESENT                VALUE 'Y'.
           05  OTR-AMOUNT               PIC S9(09)V99.
           05  OTR-NEW-STATUS           PIC X(09).
           05  FILLER                  PIC X(03).
           EJECT
       FD  CUST-MASTR-IN
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 870 CHARACTERS.
      *
       01  CUST-MSTR-IN-REC            PIC X(870).
           EJECT
       FD  PROD-MASTR-IN
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 192 CHARACTERS.
      *
       01  PROD-MSTR-IN-REC            PIC X(192).
           EJECT
       FD  PROD-MASTR-OUT
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 192 CHARACTERS.
      *
       01  PROD-MSTR-OUT-REC           PIC X(192).
           EJECT
       FD  ORD-MASTR-IN
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 80 CHARACTERS.
      *
       01  ORD-MSTR-IN-REC             PIC X(80).
           EJECT
       FD  ORD-MASTR-OUT
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 80 CHARACTERS.
      *
       01  ORD-MSTR-OUT-REC            PIC X(80).
           EJECT
       FD  ORD-RESULT-OUT
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 133 CHARACTERS.
      *
       01  ORD-RESULT-OUT-REC          PIC X(133).
           EJECT
       WORKING-STORAGE SECTION.
      *
      *****************************************************************
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
      *****************************************************************
      *
       77  WS-CKT-COUNT                 PIC S9(4)  COMP VALUE +0.
       77  WS-PROD-COUNT                PIC S9(4)  COMP VALUE +0.
       77  WS-ORD-COUNT                 PIC S9(4)  COMP VALUE +0.
       77  WS-SCAN-SUB                  PIC S9(4)  COMP VALUE +0.
       77  WS-FOUND-SUB                 PIC S9(4)  COMP VALUE +0.
       77  WS-ORDER-SUB-SAVE             PIC S9(4) COMP VALUE +0.
       77  WS-MAX-ENTRIES                PIC S9(4) COMP VALUE +5000.
      *
      *****************************************************************
      *    SWITCHES                                                   *
      *****************************************************************
      *
       01  WS-SWITCHES.
           05  WS-OTI-STATUS            PIC XX    VALUE SPACES.
               88  OTI-OK                         VALUE '00'.
               88  OTI-END                        VALUE '10'.
           05  WS-CMI-STATUS            PIC XX    VALUE SPACES.
               88  CMI-OK                         VALUE '00'.
               88  CMI-END                        VALUE '10'.
           05  WS-PMI-STATUS            PIC XX    VALUE SPACES.
               88  PMI-OK                         VALUE '00'.
               88  PMI-END                        VALUE '10'.
           05  WS-PMO-STATUS            PIC XX    VALUE SPACES.
               88  PMO-OK                         VALUE '00'.
           05  WS-OMI-STATUS            PIC XX    VALUE SPACES.
               88  OMI-OK                         VALUE '00'.
               88  OMI-END                        VALUE '10'.
           05  WS-OMO-STATUS            PIC XX    VALUE SPACES.
               88  OMO-OK                         VALUE '00'.
           05  WS-ORO-STATUS            PIC XX    VALUE SPACES.
               88  ORO-OK                         VALUE '00'.
           05  WS-FOUND-SW              PIC X     VALUE 'N'.
               88  RECORD-WAS-FOUND               VALUE 'Y'.
           05  WS-VALID-SW              PIC X     VALUE 'Y'.
               88  TRANSACTION-IS-VALID            VALUE 'Y'.
               88  TRANSACTION-IS-INVALID          VALUE 'N'.
           05  WS-TRANSITION-SW         PIC X     VALUE 'Y'.
               88  TRANSITION-IS-LEGAL             VALUE 'Y'.
               88  TRANSITION-IS-ILLEGAL           VALUE 'N'.
      *
      *****************************************************************
      *    MISCELLANEOUS WORK FIELDS                                  *
      *****************************************************************
      *
       01  WS-MISCELLANEOUS-FIELDS.
           05  WMF-REJECT-REASON        PIC X(50)  VALUE SPACES.
           05  WMF-NEXT-ORD-ID          PIC 9(09)  VALUE ZEROES.
           05  WMF-NEXT-ORD-ID-X REDEFINES WMF-NEXT-ORD-ID
                                       PIC X(09).
           05  WMF-AVAILABLE-QTY        PIC S9(07) COMP-3 VALUE +0.
           05  WMF-COMPUTED-AMOUNT      PIC S9(09)V99 COMP-3 VALUE +0.
      *
      *    EDITED VIEWS OF THE AVAILABLE/ORDERED QUANTITIES, BUILT SO
      *    THE REJECT-REASON TEXT BELOW CAN STRING READABLE DIGITS
      *    RATHER THAN JUST A STATIC MESSAGE.
           05  WMF-AVAIL-QTY-EDIT        PIC ZZZZZZ9.
           05  WMF-ORDERED-QTY-EDIT      PIC ZZZZZZ9.
      *
      *****************************************************************
      *    SYSTEM TIMESTAMP WORK FIELDS - BUILT FROM ACCEPT FROM        *
      *    DATE/TIME RATHER THAN A LIBRARY DATE FUNCTION                *
      *****************************************************************
      *
       01  WMF-TIMESTAMP-FIELDS.
           05  WMF-SYS-DATE             PIC 9(06).
           05  WMF-SYS-DATE-R REDEFINES WMF-SYS-DATE.
               10  WMF-SD-YY            PIC 9(02).
               10  WMF-SD-MM            PIC 9(02).
               10  WMF-SD-DD            PIC 9(02).
           05  WMF-SYS-TIME             PIC 9(08).
           05  WMF-SYS-TIME-R REDEFINES WMF-SYS-TIME.
               10  WMF-ST-HH            PIC 9(02).
               10  WMF-ST-MM            PIC 9(02).
               10  WMF-ST-SS            PIC 9(02).
               10  WMF-ST-HS            PIC 9(02).
           05  WMF-CENTURY              PIC 9(02).
           05  WMF-TIMESTAMP            PIC X(26).
      *
      *****************************************************************
      *    CUSTOMER-ID KEY LIST -- EXISTENCE CHECK ONLY                *
      *****************************************************************
      *
       01  WS-CUST-KEY-TABLE-AREA.
           05  WCK-ENTRY OCCURS 1 TO 5000 TIMES
                         DEPENDING ON WS-CKT-COUNT
                         INDEXED BY WCK-IDX
                         PIC X(06).
      *
      *****************************************************************
      *    WORKING-STORAGE COPY OF THE PRODUCT RECORD FOR ONE          *
      *    TRANSACTION'S PRODUCT LOOKUP                                *
      *****************************************************************
      *
           COPY CPRODCT.
           EJECT
      *
      *****************************************************************
      *    PRODUCT MASTER TABLE - SAME PATTERN AS OGOB02               *
      *****************************************************************
      *
       01  WS-PROD-TABLE-AREA.
           05  OPT-ENTRY OCCURS 1 TO 5000 TIMES
                         DEPENDING ON WS-PROD-COUNT
                         INDEXED BY OPT-IDX.
               10  OPT-PROD-ID           PIC 9(09).
               10  OPT-NAME              PIC X(100).
               10  OPT-PRICE             PIC S9(07)V99 COMP-3.
               10  OPT-QUANTITY          PIC S9(07)    COMP-3.
               10  OPT-RESERVED          PIC S9(07)    COMP-3.
               10  OPT-CUSTOMER-ID       PIC X(06).
               10  OPT-CREATED-AT        PIC X(26).
               10  OPT-UPDATED-AT        PIC X(26).
               10  FILLER                PIC X(02).
           EJECT
      *
      *****************************************************************
      *    WORKING-STORAGE COPY OF THE ORDER RECORD                    *
      *****************************************************************
      *
           COPY CORDERM.
           EJECT
      *
      *****************************************************************
      *    ORDER MASTER TABLE.  OOT-DELETED-SW MARKS AN ENTRY AS        *
      *    LOGICALLY DELETED SO THE TABLE STAYS FLAT -- IT IS SKIPPED  *
      *    WHEN THE NEW ORDER MASTER IS WRITTEN.                       *
      *****************************************************************
      *
       01  WS-ORDER-TABLE-AREA.
           05  OOT-ENTRY OCCURS 1 TO 5000 TIMES
                         DEPENDING ON WS-ORD-COUNT
                         INDEXED BY OOT-IDX.
               10  OOT-ORD-ID            PIC 9(09).
               10  OOT-CUSTOMER-ID       PIC X(06).
               10  OOT-PRODUCT-ID        PIC 9(09).
               10  OOT-DATE              PIC X(26).
               10  OOT-AMOUNT            PIC S9(09)V99 COMP-3.
               10  OOT-QTY               PIC S9(07)    COMP-3.
               10  OOT-STATUS            PIC X(09).
               10  OOT-DELETED-SW        PIC X.
                   88  OOT-IS-DELETED             VALUE 'Y'.
               10  FILLER                PIC X(02).
           EJECT
      *
      *****************************************************************
      *    OGOSP1 PARAMETER AREA                                      *
      *****************************************************************
      *
           COPY CSTKPRM.
           EJECT
      *
      *****************************************************************
      *    SHARED BATCH ERROR / REJECT WORK AREA                       *
      *****************************************************************
      *
           COPY CERRWS.
           EJECT
       PROCEDURE DIVISION.
      *
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P00000-MAINLINE                                *
      *                                                               *
      *    FUNCTION :  PROGRAM ENTRY.  LOAD THE THREE MASTER TABLES,  *
      *                APPLY ALL TRANSACTIONS, WRITE THE NEW PRODUCT  *
      *                AND ORDER MASTERS.                              *
      *                                                               *
      *    CALLED BY:  NONE                                           *
      *                                                               *
      *****************************************************************
      *
       P00000-MAINLINE.
      *
           OPEN INPUT  ORD-TRANS-IN
                       CUST-MASTR-IN
                       PROD-MASTR-IN
                       ORD-MASTR-IN
                OUTPUT PROD-MASTR-OUT
                       ORD-MASTR-OUT
                       ORD-RESULT-OUT.
      *
           MOVE ZEROES TO WS-CKT-COUNT WS-PROD-COUNT WS-ORD-COUNT
                          WMF-NEXT-ORD-ID.
      *
           PERFORM P01000-LOAD-CUSTOMERS THRU P01000-EXIT
               UNTIL CMI-END.
      *
           PERFORM P02000-LOAD-PRODUCTS THRU P02000-EXIT
               UNTIL PMI-END.
      *
           PERFORM P03000-LOAD-ORDERS THRU P03000-EXIT
               UNTIL OMI-END.
      *
           ADD 1 TO WMF-NEXT-ORD-ID.
      *
           PERFORM P10000-TRANS-LOOP THRU P10000-EXIT
               UNTIL OTI-END.
      *
           PERFORM P90000-WRITE-PRODUCTS THRU P90000-EXIT
               VARYING WS-SCAN-SUB FROM 1 BY 1
               UNTIL WS-SCAN-SUB > WS-PROD-COUNT.
      *
           PERFORM P91000-WRITE-ORDERS THRU P91000-EXIT
               VARYING WS-SCAN-SUB FROM 1 BY 1
               UNTIL WS-SCAN-SUB > WS-ORD-COUNT.
      *
           CLOSE ORD-TRANS-IN
                 CUST-MASTR-IN
                 PROD-MASTR-IN
                 PROD-MASTR-OUT
                 ORD-MASTR-IN
                 ORD-MASTR-OUT
                 ORD-RESULT-OUT.
      *
           GOBACK.
      *
       P00000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P01000-LOAD-CUSTOMERS                          *
      *                                                               *
      *    FUNCTION :  READ ONE CUSTOMER MASTER RECORD AND APPEND     *
      *                ITS CUST-ID TO THE KEY LIST.                   *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P01000-LOAD-CUSTOMERS.
      *
           READ CUST-MASTR-IN.
      *
           IF CMI-END
               GO TO P01000-EXIT
           END-IF.
      *
           ADD 1 TO WS-CKT-COUNT.
           MOVE CUST-MSTR-IN-REC (1:6) TO WCK-ENTRY (WS-CKT-COUNT).
      *
       P01000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P02000-LOAD-PRODUCTS                           *
      *                                                               *
      *    FUNCTION :  READ ONE PRODUCT MASTER RECORD, UNPACK ITS     *
      *                DISPLAY-NUMERIC FIELDS, AND APPEND IT TO THE   *
      *                PRODUCT TABLE.                                  *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P02000-LOAD-PRODUCTS.
      *
           READ PROD-MASTR-IN INTO PROD-RECORD.
      *
           IF PMI-END
               GO TO P02000-EXIT
           END-IF.
      *
           ADD 1 TO WS-PROD-COUNT.
           MOVE PROD-ID                 TO OPT-PROD-ID (WS-PROD-COUNT).
           MOVE PROD-NAME                TO OPT-NAME (WS-PROD-COUNT).
           MOVE PROD-PRICE                TO OPT-PRICE (WS-PROD-COUNT).
           MOVE PROD-QUANTITY             TO OPT-QUANTITY (WS-PROD-COUNT).
           MOVE PROD-RESERVED             TO OPT-RESERVED (WS-PROD-COUNT).
           MOVE PROD-CUSTOMER-ID           TO OPT-CUSTOMER-ID (WS-PROD-COUNT).
           MOVE PROD-CREATED-AT            TO OPT-CREATED-AT (WS-PROD-COUNT).
           MOVE PROD-UPDATED-AT            TO OPT-UPDATED-AT (WS-PROD-COUNT).
      *
       P02000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P03000-LOAD-ORDERS                             *
      *                                                               *
      *    FUNCTION :  READ ONE ORDER MASTER RECORD, UNPACK ITS       *
      *                DISPLAY-NUMERIC FIELDS, APPEND IT TO THE ORDER *
      *                TABLE, AND TRACK THE HIGHEST ORD-ID SEEN.       *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P03000-LOAD-ORDERS.
      *
           READ ORD-MASTR-IN INTO ORD-RECORD.
      *
           IF OMI-END
               GO TO P03000-EXIT
           END-IF.
      *
           ADD 1 TO WS-ORD-COUNT.
           MOVE ORD-ID                  TO OOT-ORD-ID (WS-ORD-COUNT).
           MOVE ORD-CUSTOMER-ID          TO OOT-CUSTOMER-ID (WS-ORD-COUNT).
           MOVE ORD-PRODUCT-ID            TO OOT-PRODUCT-ID (WS-ORD-COUNT).
           MOVE ORD-DATE                  TO OOT-DATE (WS-ORD-COUNT).
           MOVE ORD-AMOUNT                 TO OOT-AMOUNT (WS-ORD-COUNT).
           MOVE ORD-QTY                    TO OOT-QTY (WS-ORD-COUNT).
           MOVE ORD-STATUS                 TO OOT-STATUS (WS-ORD-COUNT).
           MOVE 'N'                        TO OOT-DELETED-SW (WS-ORD-COUNT).
      *
           IF ORD-ID > WMF-NEXT-ORD-ID
               MOVE ORD-ID               TO WMF-NEXT-ORD-ID
           END-IF.
      *
       P03000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P10000-TRANS-LOOP                              *
      *                                                               *
      *    FUNCTION :  READ ONE TRANSACTION AND DISPATCH IT BY        *
      *                FUNCTION CODE.                                  *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P10000-TRANS-LOOP.
      *
           READ ORD-TRANS-IN.
      *
           IF OTI-END
               GO TO P10000-EXIT
           END-IF.
      *
           IF OTR-FN-CREATE
               PERFORM P20000-CREATE-ORDER THRU P20000-EXIT
           ELSE
           IF OTR-FN-UPDATE-STATUS
               PERFORM P30000-UPDATE-STATUS THRU P30000-EXIT
           ELSE
           IF OTR-FN-CANCEL
               PERFORM P40000-CANCEL-ORDER THRU P40000-EXIT
           ELSE
           IF OTR-FN-DELETE
               PERFORM P50000-DELETE-ORDER THRU P50000-EXIT
           ELSE
               MOVE 'UNKNOWN TRANSACTION FUNCTION CODE'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
           END-IF
           END-IF
           END-IF
           END-IF.
      *
       P10000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P20000-CREATE-ORDER                            *
      *                                                               *
      *    FUNCTION :  VALIDATE CUSTOMER, PRODUCT, QUANTITY, AND      *
      *                AVAILABILITY; COMPUTE THE ORDER AMOUNT WHEN    *
      *                NOT SUPPLIED; RESERVE PRODUCT STOCK; APPEND A  *
      *                NEW PENDING ORDER.  IF THE APPEND WOULD        *
      *                OVERFLOW THE TABLE (THE "WRITE FAILED"         *
      *                ANALOGUE FOR THIS RUN), RELEASE THE JUST-       *
      *                RESERVED STOCK AND REJECT.                      *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP                              *
      *                                                               *
      *****************************************************************
      *
       P20000-CREATE-ORDER.
      *
           PERFORM P21000-FIND-CUSTOMER THRU P21000-EXIT.
           IF NOT RECORD-WAS-FOUND
               MOVE 'CUSTOMER ID NOT FOUND'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           PERFORM P22000-FIND-PRODUCT THRU P22000-EXIT.
           IF NOT RECORD-WAS-FOUND
               MOVE 'PRODUCT ID NOT FOUND'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           IF OTR-QTY NOT > ZERO
               MOVE 'QUANTITY ORDERED MUST BE GREATER THAN ZERO'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           SUBTRACT OPT-RESERVED (WS-FOUND-SUB) FROM
               OPT-QUANTITY (WS-FOUND-SUB) GIVING WMF-AVAILABLE-QTY.
           IF WMF-AVAILABLE-QTY < ZERO
               MOVE ZERO                TO WMF-AVAILABLE-QTY
           END-IF.
      *
           IF WMF-AVAILABLE-QTY < OTR-QTY
               MOVE WMF-AVAILABLE-QTY   TO WMF-AVAIL-QTY-EDIT
               MOVE OTR-QTY             TO WMF-ORDERED-QTY-EDIT
               MOVE SPACES              TO WMF-REJECT-REASON
               STRING 'AVAIL QTY '       DELIMITED BY SIZE
                      WMF-AVAIL-QTY-EDIT DELIMITED BY SIZE
                      ' LESS THAN ORD QTY '
                                        DELIMITED BY SIZE
                      WMF-ORDERED-QTY-EDIT
                                        DELIMITED BY SIZE
                   INTO WMF-REJECT-REASON
               END-STRING
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           IF OTR-AMOUNT-PRESENT
               MOVE OTR-AMOUNT          TO WMF-COMPUTED-AMOUNT
           ELSE
               COMPUTE WMF-COMPUTED-AMOUNT ROUNDED =
                   OPT-PRICE (WS-FOUND-SUB) * OTR-QTY
           END-IF.
      *
           IF WMF-COMPUTED-AMOUNT NOT > ZERO
               MOVE 'ORDER AMOUNT MUST BE GREATER THAN ZERO'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           MOVE OPT-QUANTITY (WS-FOUND-SUB)
                                       TO OGOSP1-QUANTITY-ON-HAND.
           MOVE OPT-RESERVED (WS-FOUND-SUB)
                                       TO OGOSP1-QUANTITY-RESERVED.
           MOVE OTR-QTY                TO OGOSP1-REQUESTED-QTY.
           SET OGOSP1-FN-RESERVE       TO TRUE.
           CALL 'OGOSP1' USING OGOSP1-PARMS.
      *
           IF OGOSP1-FAILED
               MOVE 'STOCK RESERVATION FAILED'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           IF WS-ORD-COUNT >= WS-MAX-ENTRIES
               MOVE OPT-QUANTITY (WS-FOUND-SUB)
                                       TO OGOSP1-QUANTITY-ON-HAND
               MOVE OGOSP1-QUANTITY-RESERVED
                                       TO OGOSP1-QUANTITY-RESERVED
               MOVE OTR-QTY             TO OGOSP1-REQUESTED-QTY
               SET OGOSP1-FN-RELEASE   TO TRUE
               CALL 'OGOSP1' USING OGOSP1-PARMS
               MOVE OGOSP1-QUANTITY-RESERVED
                                       TO OPT-RESERVED (WS-FOUND-SUB)
               MOVE 'ORDER MASTER TABLE IS FULL'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           MOVE OGOSP1-QUANTITY-RESERVED
                                       TO OPT-RESERVED (WS-FOUND-SUB).
      *
           PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
      *
           ADD 1 TO WS-ORD-COUNT.
           MOVE WMF-NEXT-ORD-ID        TO OOT-ORD-ID (WS-ORD-COUNT).
           MOVE OTR-CUSTOMER-ID        TO OOT-CUSTOMER-ID (WS-ORD-COUNT).
           MOVE OTR-PRODUCT-ID         TO OOT-PRODUCT-ID (WS-ORD-COUNT).
           MOVE WMF-TIMESTAMP          TO OOT-DATE (WS-ORD-COUNT).
           MOVE WMF-COMPUTED-AMOUNT    TO OOT-AMOUNT (WS-ORD-COUNT).
           MOVE OTR-QTY                TO OOT-QTY (WS-ORD-COUNT).
           MOVE 'PENDING   '           TO OOT-STATUS (WS-ORD-COUNT).
           MOVE 'N'                    TO OOT-DELETED-SW (WS-ORD-COUNT).
      *
           ADD 1 TO WMF-NEXT-ORD-ID.
      *
       P20000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P21000-FIND-CUSTOMER                           *
      *                                                               *
      *    FUNCTION :  SCAN THE CUSTOMER KEY LIST FOR                  *
      *                OTR-CUSTOMER-ID.                                *
      *                                                               *
      *    CALLED BY:  P20000-CREATE-ORDER                            *
      *                                                               *
      *****************************************************************
      *
       P21000-FIND-CUSTOMER.
      *
           SET RECORD-WAS-FOUND        TO FALSE.
           IF WS-CKT-COUNT > ZERO
               PERFORM P21100-SCAN-ONE-CUSTOMER THRU P21100-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-CKT-COUNT
                      OR RECORD-WAS-FOUND
           END-IF.
      *
       P21000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P21100-SCAN-ONE-CUSTOMER                       *
      *                                                               *
      *    FUNCTION :  COMPARE ONE KEY LIST ENTRY TO                  *
      *                OTR-CUSTOMER-ID.                                *
      *                                                               *
      *    CALLED BY:  P21000-FIND-CUSTOMER                           *
      *                                                               *
      *****************************************************************
      *
       P21100-SCAN-ONE-CUSTOMER.
      *
           IF WCK-ENTRY (WS-SCAN-SUB) = OTR-CUSTOMER-ID
               SET RECORD-WAS-FOUND    TO TRUE
           END-IF.
      *
       P21100-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P22000-FIND-PRODUCT                            *
      *                                                               *
      *    FUNCTION :  SCAN THE PRODUCT TABLE FOR                      *
      *                OTR-PRODUCT-ID.  SETS WS-FOUND-SUB.            *
      *                                                               *
      *    CALLED BY:  P20000-CREATE-ORDER                            *
      *                                                               *
      *****************************************************************
      *
       P22000-FIND-PRODUCT.
      *
           SET RECORD-WAS-FOUND        TO FALSE.
           MOVE ZEROES                 TO WS-FOUND-SUB.
           IF WS-PROD-COUNT > ZERO
               PERFORM P22100-SCAN-ONE-PRODUCT THRU P22100-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-PROD-COUNT
                      OR RECORD-WAS-FOUND
           END-IF.
      *
       P22000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P22100-SCAN-ONE-PRODUCT                        *
      *                                                               *
      *    FUNCTION :  COMPARE ONE TABLE ENTRY'S PROD-ID TO            *
      *                OTR-PRODUCT-ID.                                 *
      *                                                               *
      *    CALLED BY:  P22000-FIND-PRODUCT                            *
      *                                                               *
      *****************************************************************
      *
       P22100-SCAN-ONE-PRODUCT.
      *
           IF OPT-PROD-ID (WS-SCAN-SUB) = OTR-PRODUCT-ID
               SET RECORD-WAS-FOUND    TO TRUE
               MOVE WS-SCAN-SUB        TO WS-FOUND-SUB
           END-IF.
      *
       P22100-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P30000-UPDATE-STATUS                           *
      *                                                               *
      *    FUNCTION :  LOCATE THE ORDER, VALIDATE THE REQUESTED       *
      *                STATUS TRANSITION, RELEASE RESERVED STOCK IF    *
      *                THE TRANSITION IS TO CANCELLED, AND STORE THE  *
      *                NEW STATUS.                                    *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP                              *
      *                                                               *
      *****************************************************************
      *
       P30000-UPDATE-STATUS.
      *
           PERFORM P31000-FIND-ORDER THRU P31000-EXIT.
           IF NOT RECORD-WAS-FOUND
               MOVE 'ORDER ID NOT FOUND'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P30000-EXIT
           END-IF.
      *
           PERFORM P25000-VALIDATE-TRANSITION THRU P25000-EXIT.
           IF TRANSITION-IS-ILLEGAL
               MOVE 'ILLEGAL ORDER STATUS TRANSITION'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P30000-EXIT
           END-IF.
      *
           IF OTR-NEW-STATUS = 'CANCELLED'
               AND OOT-STATUS (WS-FOUND-SUB) NOT = 'CANCELLED'
               PERFORM P35000-RELEASE-ORDER-STOCK THRU P35000-EXIT
           END-IF.
      *
           MOVE OTR-NEW-STATUS         TO OOT-STATUS (WS-FOUND-SUB).
      *
       P30000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P31000-FIND-ORDER                              *
      *                                                               *
      *    FUNCTION :  SCAN THE ORDER TABLE FOR OTR-ORD-ID, SKIPPING  *
      *                ENTRIES ALREADY MARKED DELETED.  SETS           *
      *                WS-FOUND-SUB.                                   *
      *                                                               *
      *    CALLED BY:  P30000-UPDATE-STATUS, P40000-CANCEL-ORDER,      *
      *                P50000-DELETE-ORDER                            *
      *                                                               *
      *****************************************************************
      *
       P31000-FIND-ORDER.
      *
           SET RECORD-WAS-FOUND        TO FALSE.
           MOVE ZEROES                 TO WS-FOUND-SUB.
           IF WS-ORD-COUNT > ZERO
               PERFORM P31100-SCAN-ONE-ORDER THRU P31100-EXIT
                   VARYING WS-SCAN-SUB FROM 1 BY 1
                   UNTIL WS-SCAN-SUB > WS-ORD-COUNT
                      OR RECORD-WAS-FOUND
           END-IF.
      *
       P31000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P31100-SCAN-ONE-ORDER                          *
      *                                                               *
      *    FUNCTION :  COMPARE ONE TABLE ENTRY'S ORD-ID TO             *
      *                OTR-ORD-ID.                                    *
      *                                                               *
      *    CALLED BY:  P31000-FIND-ORDER                              *
      *                                                               *
      *****************************************************************
      *
       P31100-SCAN-ONE-ORDER.
      *
           IF NOT OOT-IS-DELETED (WS-SCAN-SUB)
               AND OOT-ORD-ID (WS-SCAN-SUB) = OTR-ORD-ID
               SET RECORD-WAS-FOUND    TO TRUE
               MOVE WS-SCAN-SUB        TO WS-FOUND-SUB
           END-IF.
      *
       P31100-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P25000-VALIDATE-TRANSITION                     *
      *                                                               *
      *    FUNCTION :  ENFORCE THE ORDER STATUS STATE MACHINE.  A     *
      *                NO-OP TRANSITION TO THE SAME STATUS IS ALWAYS  *
      *                LEGAL.  ANY TRANSITION NOT LISTED BELOW IS     *
      *                ILLEGAL.                                       *
      *                                                               *
      *    CALLED BY:  P30000-UPDATE-STATUS                           *
      *                                                               *
      *****************************************************************
      *
       P25000-VALIDATE-TRANSITION.
      *
           SET TRANSITION-IS-ILLEGAL   TO TRUE.
      *
           IF OTR-NEW-STATUS = OOT-STATUS (WS-FOUND-SUB)
               SET TRANSITION-IS-LEGAL TO TRUE
               GO TO P25000-EXIT
           END-IF.
      *
           IF OOT-STATUS (WS-FOUND-SUB) = 'PENDING  '
               AND (OTR-NEW-STATUS = 'CONFIRMED' OR
                    OTR-NEW-STATUS = 'CANCELLED')
               SET TRANSITION-IS-LEGAL TO TRUE
               GO TO P25000-EXIT
           END-IF.
      *
           IF OOT-STATUS (WS-FOUND-SUB) = 'CONFIRMED'
               AND (OTR-NEW-STATUS = 'SHIPPED  ' OR
                    OTR-NEW-STATUS = 'CANCELLED')
               SET TRANSITION-IS-LEGAL TO TRUE
               GO TO P25000-EXIT
           END-IF.
      *
           IF OOT-STATUS (WS-FOUND-SUB) = 'SHIPPED  '
               AND (OTR-NEW-STATUS = 'DELIVERED' OR
                    OTR-NEW-STATUS = 'CANCELLED')
               SET TRANSITION-IS-LEGAL TO TRUE
               GO TO P25000-EXIT
           END-IF.
      *
       P25000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P35000-RELEASE-ORDER-STOCK                     *
      *                                                               *
      *    FUNCTION :  RELEASE THE PRODUCT QUANTITY RESERVED FOR THE  *
      *                ORDER AT WS-FOUND-SUB, CALLING OGOSP1.  IF     *
      *                THE PRODUCT IS NO LONGER ON THE MASTER, THE    *
      *                RELEASE IS SIMPLY SKIPPED.                      *
      *                                                               *
      *    CALLED BY:  P30000-UPDATE-STATUS, P40000-CANCEL-ORDER,      *
      *                P50000-DELETE-ORDER                            *
      *                                                               *
      *****************************************************************
      *
       P35000-RELEASE-ORDER-STOCK.
      *
           MOVE WS-FOUND-SUB            TO WS-ORDER-SUB-SAVE.
           MOVE OOT-PRODUCT-ID (WS-ORDER-SUB-SAVE) TO OTR-PRODUCT-ID.
           PERFORM P22000-FIND-PRODUCT THRU P22000-EXIT.
      *
           IF NOT RECORD-WAS-FOUND
               MOVE WS-ORDER-SUB-SAVE   TO WS-FOUND-SUB
               GO TO P35000-EXIT
           END-IF.
      *
           MOVE OPT-QUANTITY (WS-FOUND-SUB)
                                       TO OGOSP1-QUANTITY-ON-HAND.
           MOVE OPT-RESERVED (WS-FOUND-SUB)
                                       TO OGOSP1-QUANTITY-RESERVED.
           MOVE OOT-QTY (WS-ORDER-SUB-SAVE) TO OGOSP1-REQUESTED-QTY.
           SET OGOSP1-FN-RELEASE       TO TRUE.
           CALL 'OGOSP1' USING OGOSP1-PARMS.
      *
           MOVE OGOSP1-QUANTITY-RESERVED TO OPT-RESERVED (WS-FOUND-SUB).
      *
           MOVE WS-ORDER-SUB-SAVE       TO WS-FOUND-SUB.
      *
       P35000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P40000-CANCEL-ORDER                            *
      *                                                               *
      *    FUNCTION :  LOCATE THE ORDER, REJECT IF ALREADY DELIVERED  *
      *                OR CANCELLED, RELEASE RESERVED STOCK, AND SET  *
      *                STATUS CANCELLED.                               *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP                              *
      *                                                               *
      *****************************************************************
      *
       P40000-CANCEL-ORDER.
      *
           PERFORM P31000-FIND-ORDER THRU P31000-EXIT.
           IF NOT RECORD-WAS-FOUND
               MOVE 'ORDER ID NOT FOUND'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P40000-EXIT
           END-IF.
      *
           IF OOT-STATUS (WS-FOUND-SUB) = 'DELIVERED'
               OR OOT-STATUS (WS-FOUND-SUB) = 'CANCELLED'
               MOVE 'ORDER IS ALREADY DELIVERED OR CANCELLED'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P40000-EXIT
           END-IF.
      *
           PERFORM P35000-RELEASE-ORDER-STOCK THRU P35000-EXIT.
           MOVE 'CANCELLED'            TO OOT-STATUS (WS-FOUND-SUB).
      *
       P40000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P50000-DELETE-ORDER                            *
      *                                                               *
      *    FUNCTION :  LOCATE THE ORDER; IF STOCK IS STILL HELD       *
      *                (STATUS NOT DELIVERED AND NOT CANCELLED),       *
      *                RELEASE IT; MARK THE ENTRY LOGICALLY DELETED.   *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP                              *
      *                                                               *
      *****************************************************************
      *
       P50000-DELETE-ORDER.
      *
           PERFORM P31000-FIND-ORDER THRU P31000-EXIT.
           IF NOT RECORD-WAS-FOUND
               MOVE 'ORDER ID NOT FOUND'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P50000-EXIT
           END-IF.
      *
           IF OOT-STATUS (WS-FOUND-SUB) NOT = 'DELIVERED'
               AND OOT-STATUS (WS-FOUND-SUB) NOT = 'CANCELLED'
               PERFORM P35000-RELEASE-ORDER-STOCK THRU P35000-EXIT
           END-IF.
      *
           MOVE 'Y'                    TO OOT-DELETED-SW (WS-FOUND-SUB).
      *
       P50000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P80000-BUILD-TIMESTAMP                         *
      *                                                               *
      *    FUNCTION :  BUILD A 26-BYTE TIMESTAMP TEXT VALUE FROM THE   *
      *                SYSTEM DATE AND TIME.  THE CENTURY IS DERIVED   *
      *                BY A SLIDING WINDOW ON THE 2-DIGIT YEAR, PER    *
      *                THE Y2K REMEDIATION STANDARD.                  *
      *                                                               *
      *    CALLED BY:  P20000-CREATE-ORDER                            *
      *                                                               *
      *****************************************************************
      *
       P80000-BUILD-TIMESTAMP.
      *
           ACCEPT WMF-SYS-DATE          FROM DATE.
           ACCEPT WMF-SYS-TIME          FROM TIME.
      *
           IF WMF-SD-YY < 50
               MOVE 20                 TO WMF-CENTURY
           ELSE
               MOVE 19                 TO WMF-CENTURY
           END-IF.
      *
           STRING WMF-CENTURY  WMF-SD-YY  '-'  WMF-SD-MM  '-'  WMF-SD-DD
                  '-'  WMF-ST-HH  '.'  WMF-ST-MM  '.'  WMF-ST-SS  '.'
                  WMF-ST-HS  '0000'
                  DELIMITED BY SIZE INTO WMF-TIMESTAMP.
      *
       P80000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P90000-WRITE-PRODUCTS                          *
      *                                                               *
      *    FUNCTION :  REPACK ONE PRODUCT TABLE ENTRY TO DISPLAY       *
      *                NUMERIC AND WRITE IT TO THE NEW PRODUCT         *
      *                MASTER.                                        *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P90000-WRITE-PRODUCTS.
      *
           MOVE OPT-PROD-ID (WS-SCAN-SUB)      TO PROD-ID.
           MOVE OPT-NAME (WS-SCAN-SUB)         TO PROD-NAME.
           MOVE OPT-PRICE (WS-SCAN-SUB)        TO PROD-PRICE.
           MOVE OPT-QUANTITY (WS-SCAN-SUB)     TO PROD-QUANTITY.
           MOVE OPT-RESERVED (WS-SCAN-SUB)     TO PROD-RESERVED.
           MOVE OPT-CUSTOMER-ID (WS-SCAN-SUB)  TO PROD-CUSTOMER-ID.
           MOVE OPT-CREATED-AT (WS-SCAN-SUB)   TO PROD-CREATED-AT.
           MOVE OPT-UPDATED-AT (WS-SCAN-SUB)   TO PROD-UPDATED-AT.
      *
           WRITE PROD-MASTR-OUT-REC FROM PROD-RECORD.
      *
       P90000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P91000-WRITE-ORDERS                            *
      *                                                               *
      *    FUNCTION :  REPACK ONE ORDER TABLE ENTRY TO DISPLAY         *
      *                NUMERIC AND WRITE IT TO THE NEW ORDER MASTER,  *
      *                UNLESS THE ENTRY IS MARKED LOGICALLY DELETED.  *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P91000-WRITE-ORDERS.
      *
           IF OOT-IS-DELETED (WS-SCAN-SUB)
               GO TO P91000-EXIT
           END-IF.
      *
           MOVE OOT-ORD-ID (WS-SCAN-SUB)       TO ORD-ID.
           MOVE OOT-CUSTOMER-ID (WS-SCAN-SUB)  TO ORD-CUSTOMER-ID.
           MOVE OOT-PRODUCT-ID (WS-SCAN-SUB)   TO ORD-PRODUCT-ID.
           MOVE OOT-DATE (WS-SCAN-SUB)         TO ORD-DATE.
           MOVE OOT-AMOUNT (WS-SCAN-SUB)       TO ORD-AMOUNT.
           MOVE OOT-QTY (WS-SCAN-SUB)          TO ORD-QTY.
           MOVE OOT-STATUS (WS-SCAN-SUB)       TO ORD-STATUS.
      *
           WRITE ORD-MASTR-OUT-REC FROM ORD-RECORD.
      *
       P91000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P95000-WRITE-REJECT                            *
      *                                                               *
      *    FUNCTION :  WRITE A THREE-LINE REJECT MESSAGE TO THE        *
      *                RESULT REPORT.                                 *
      *                                                               *
      *    CALLED BY:  VARIOUS                                        *
      *                                                               *
      *****************************************************************
      *
       P95000-WRITE-REJECT.
      *
           MOVE 'OGOB03'                TO WROL-PROGRAM-ID.
           MOVE 'MAIN'                  TO WROL-PARAGRAPH.
           MOVE WMF-REJECT-REASON       TO WROL-REASON.
           MOVE OTR-ORD-ID              TO WMF-NEXT-ORD-ID-X.
           MOVE WMF-NEXT-ORD-ID-X       TO WROL-TRANS-KEY.
      *
           WRITE ORD-RESULT-OUT-REC    FROM WS-OGO-REJECT-LINE-01.
           WRITE ORD-RESULT-OUT-REC    FROM WS-OGO-REJECT-LINE-02.
           WRITE ORD-RESULT-OUT-REC    FROM WS-OGO-REJECT-LINE-03.
      *
       P95000-EXIT.
           EXIT.
