       IDENTIFICATION DIVISION.
       PROGRAM-ID. OGOB02.
       AUTHOR. R A MCCAULEY.
       INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
       DATE-WRITTEN. 04/02/88.
       DATE-COMPILED.
       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
      *
      *****************************************************************
      *               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
      *                GREENFIELD GROCERY DISTRIBUTING                *
      *                                                               *
      * PROGRAM :   OGOB02                                            *
      *                                                               *
      * FUNCTION:   PROGRAM OGOB02 IS A BATCH PROGRAM THAT MAINTAINS  *
      *             THE PRODUCT CATALOG.  IT LOADS THE CURRENT        *
      *             PRODUCT MASTER INTO A WORKING-STORAGE TABLE,       *
      *             APPLIES EACH PRODUCT TRANSACTION (REGISTER,        *
      *             UPDATE, OR SET-QUANTITY) AGAINST THE TABLE, AND    *
      *             WRITES A NEW MASTER AT END-OF-RUN.  PROD-ID IS     *
      *             SYSTEM-ASSIGNED -- THE NEXT SEQUENTIAL INTEGER     *
      *             AFTER THE HIGHEST ID ON THE OLD MASTER.            *
      *                                                               *
      * FILES   :   PRODUCT TRANSACTION EXTRACT  - LINE SEQ   (READ)   *
      *             OLD PRODUCT MASTER            - LINE SEQ   (READ)  *
      *             NEW PRODUCT MASTER            - LINE SEQ  (OUTPUT) *
      *             PRODUCT RESULT REPORT         - LINE SEQ  (OUTPUT) *
      *                                                               *
      * CALLS   :   NONE                                               *
      *                                                               *
      *****************************************************************
      *             PROGRAM CHANGE LOG                                *
      *             -------------------                               *
      *                                                               *
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          *
      *  --------   --------------------  --------------------------  *
      *                                                               *
      *  04/02/88   R MCCAULEY            ORIGINAL PROGRAM.  REGISTER  *
      *                                   FUNCTION ONLY.              *
      *                                                               *
      *  09/14/90   R MCCAULEY             CR 1048 - ADDED FUNCTION     *
      *                                   'U' UPDATE, CONDITIONALLY    *
      *                                   OVERWRITING NAME/PRICE/      *
      *                                   QUANTITY/RESERVED/CUSTOMER-  *
      *                                   ID ONLY WHEN SUPPLIED.       *
      *                                                               *
      *  02/05/96   T WIERSEMA            CR 1389 - ADDED FUNCTION 'Q'  *
      *                                   SET-QUANTITY FOR NIGHTLY     *
      *                                   CYCLE-COUNT CORRECTIONS.      *
      *                                                               *
      *  01/18/99   D OKAFOR              Y2K READINESS REVIEW - THE    *
      *                                   CREATED-AT/UPDATED-AT FIELDS *
      *                                   ARE CALLER-SUPPLIED X(26)     *
      *                                   TIMESTAMP TEXT, NOT 2-DIGIT   *
      *                                   YEAR FIELDS.  NO CHANGE       *
      *                                   REQUIRED.                    *
      *                                                               *
      *  06/20/03   S PELLETIER           CR 2287 - NAME IS NOW         *
      *                                   TRIMMED OF TRAILING BLANKS    *
      *                                   BEFORE IT IS STORED, AS       *
      *                                   AGREED WITH THE WEB TEAM.    *
      *                                                               *
      *  11/03/03   S PELLETIER           CR 2314 - AUDIT FOUND THE     *
      *                                   MASTER RECORD WAS CARRYING    *
      *                                   PRICE/QUANTITY/RESERVED AS    *
      *                                   COMP-3 ON THE EXTRACT ITSELF. *
      *                                   CORRECTED TO DISPLAY NUMERIC   *
      *                                   ON DISK; THE TABLE ENTRY IN    *
      *                                   STORAGE IS STILL PACKED FOR    *
      *                                   ARITHMETIC.  RECORD LENGTH     *
      *                                   CHANGES FROM 182 TO 192.       *
      *                                                               *
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
      *                                                               *
      *****************************************************************
           EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
      *
       FILE-CONTROL.
      *
           SELECT PROD-TRANS-IN        ASSIGN TO PRODTRNI
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-PTI-STATUS.
      *
           SELECT PROD-MASTR-IN        ASSIGN TO PRODMSTI
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-PMI-STATUS.
      *
           SELECT PROD-MASTR-OUT       ASSIGN TO PRODMSTO
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-PMO-STATUS.
      *
           SELECT PROD-RESULT-OUT      ASSIGN TO PRODRSLO
                                       ORGANIZATION IS LINE SEQUENTIAL
                                       FILE STATUS IS WS-PRO-STATUS.
           EJECT
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  PROD-TRANS-IN
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 146 CHARACTERS.
      *
       01  PROD-TRANS-REC.
           05  PTR-FUNCTION             PIC X(01).
               88  PTR-FN-REGISTER                  VALUE 'R'.
               88  PTR-FN-UPDATE                     VALUE 'U'.
               88  PTR-FN-SET-QUANTITY               VALUE 'Q'.
           05  PTR-PROD-ID              PIC 9(09).
           05  PTR-NAME                 PIC X(100).
           05  PTR-PRICE-PRESENT-SW     PIC X(01).
               88  PTR-PRICE-PRESENT                 VALUE 'Y'.
           05  PTR-PRICE                PIC S9(07)V99.
           05  PTR-QUANTITY-PRESENT-SW  PIC X(01).
               88  PTR-QUANTITY-PRESENT              VALUE 'Y'.
           05  PTR-QUANTITY             PIC S9(07).
           05  PTR-RESERVED-PRESENT-SW  PIC X(01).
               88  PTR-RESERVED-PRESENT              VALUE 'Y'.
           05  PTR-RESERVED             PIC S9(07).
           05  PTR-CUSTOMER-ID-PRES-SW  PIC X(01).
               88  PTR-CUSTOMER-ID-PRESENT            VALUE 'Y'.
           05  PTR-CUSTOMER-ID          PIC X(06).
           05  FILLER                  PIC X(02).
           EJECT
       FD  PROD-MASTR-IN
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 192 CHARACTERS.
      *
       01  PROD-MSTR-IN-REC            PIC X(192).
           EJECT
       FD  PROD-MASTR-OUT
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 192 CHARACTERS.
      *
       01  PROD-MSTR-OUT-REC           PIC X(192).
           EJECT
       FD  PROD-RESULT-OUT
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           RECORD CONTAINS 133 CHARACTERS.
      *
       01  PROD-RESULT-OUT-REC         PIC X(133).
           EJECT
       WORKING-STORAGE SECTION.
      *
      *****************************************************************
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
      *****************************************************************
      *
       77  WS-PROD-COUNT                PIC S9(4)  COMP VALUE +0.
       77  WS-PROD-SUB                  PIC S9(4)  COMP VALUE +0.
       77  WS-FOUND-SUB                 PIC S9(4)  COMP VALUE +0.
       77  WS-MAX-PRODUCTS              PIC S9(4)  COMP VALUE +5000.
      *
      *****************************************************************
      *    SWITCHES                                                   *
      *****************************************************************
      *
       01  WS-SWITCHES.
           05  WS-PTI-STATUS            PIC XX    VALUE SPACES.
               88  PTI-OK                         VALUE '00'.
               88  PTI-END                        VALUE '10'.
           05  WS-PMI-STATUS            PIC XX    VALUE SPACES.
               88  PMI-OK                         VALUE '00'.
               88  PMI-END                        VALUE '10'.
           05  WS-PMO-STATUS            PIC XX    VALUE SPACES.
               88  PMO-OK                         VALUE '00'.
           05  WS-PRO-STATUS            PIC XX    VALUE SPACES.
               88  PRO-OK                         VALUE '00'.
           05  WS-FOUND-SW              PIC X     VALUE 'N'.
               88  RECORD-WAS-FOUND               VALUE 'Y'.
           05  WS-VALID-SW              PIC X     VALUE 'Y'.
               88  TRANSACTION-IS-VALID            VALUE 'Y'.
               88  TRANSACTION-IS-INVALID          VALUE 'N'.
      *
      *****************************************************************
      *    MISCELLANEOUS WORK FIELDS                                  *
      *****************************************************************
      *
       01  WS-MISCELLANEOUS-FIELDS.
           05  WMF-REJECT-REASON        PIC X(50)  VALUE SPACES.
           05  WMF-NEXT-PROD-ID         PIC 9(09)  VALUE ZEROES.
           05  WMF-NEXT-PROD-ID-X REDEFINES WMF-NEXT-PROD-ID
                                       PIC X(09).
           05  WMF-SCAN-SUB             PIC S9(4)  COMP VALUE +0.
           05  WMF-NAME-LEN             PIC S9(4)  COMP VALUE +0.
      *
      *****************************************************************
      *    TRIMMED NAME WORK FIELD - TRAILING BLANKS REMOVED BEFORE    *
      *    STORAGE, PER CR 2287                                        *
      *****************************************************************
      *
       01  WMF-TRIMMED-NAME-GRP.
           05  WMF-TRIMMED-NAME         PIC X(100) VALUE SPACES.
           05  WMF-TRIMMED-NAME-TBL REDEFINES WMF-TRIMMED-NAME
                                       PIC X OCCURS 100 TIMES.
      *
      *****************************************************************
      *    WORKING-STORAGE COPY OF THE PRODUCT RECORD FOR THE          *
      *    TRANSACTION CURRENTLY BEING APPLIED.  THE MASTER EXTRACT    *
      *    IS DISPLAY NUMERIC END TO END, SO PROD-RECORD'S FIELDS ARE  *
      *    READ DIRECTLY WITHOUT ANY REPACK -- REPACKING TO COMP-3     *
      *    HAPPENS ONLY WHEN THE VALUE MOVES INTO THE IN-MEMORY TABLE. *
      *****************************************************************
      *
           COPY CPRODCT.
           EJECT
      *
      *****************************************************************
      *    PRODUCT MASTER TABLE - LOADED FROM THE OLD MASTER AT START  *
      *    OF RUN, UPDATED IN PLACE, REWRITTEN AT END OF RUN           *
      *****************************************************************
      *
       01  WS-PROD-TABLE-AREA.
           05  WPT-ENTRY OCCURS 1 TO 5000 TIMES
                         DEPENDING ON WS-PROD-COUNT
                         INDEXED BY WPT-IDX.
               10  WPT-PROD-ID          PIC 9(09).
               10  WPT-NAME             PIC X(100).
               10  WPT-PRICE            PIC S9(07)V99 COMP-3.
               10  WPT-QUANTITY         PIC S9(07)    COMP-3.
               10  WPT-RESERVED         PIC S9(07)    COMP-3.
               10  WPT-CUSTOMER-ID      PIC X(06).
               10  WPT-CREATED-AT       PIC X(26).
               10  WPT-UPDATED-AT       PIC X(26).
               10  FILLER               PIC X(02).
           EJECT
      *
      *****************************************************************
      *    SYSTEM TIMESTAMP WORK FIELDS - BUILT FROM ACCEPT FROM        *
      *    DATE/TIME RATHER THAN A LIBRARY DATE FUNCTION                *
      *****************************************************************
      *
       01  WMF-TIMESTAMP-FIELDS.
           05  WMF-SYS-DATE             PIC 9(06).
           05  WMF-SYS-DATE-R REDEFINES WMF-SYS-DATE.
               10  WMF-SD-YY            PIC 9(02).
               10  WMF-SD-MM            PIC 9(02).
               10  WMF-SD-DD            PIC 9(02).
           05  WMF-SYS-TIME             PIC 9(08).
           05  WMF-SYS-TIME-R REDEFINES WMF-SYS-TIME.
               10  WMF-ST-HH            PIC 9(02).
               10  WMF-ST-MM            PIC 9(02).
               10  WMF-ST-SS            PIC 9(02).
               10  WMF-ST-HS            PIC 9(02).
           05  WMF-CENTURY              PIC 9(02).
           05  WMF-TIMESTAMP            PIC X(26).
      *
      *****************************************************************
      *    SHARED BATCH ERROR / REJECT WORK AREA                       *
      *****************************************************************
      *
           COPY CERRWS.
           EJECT
       PROCEDURE DIVISION.
      *
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P00000-MAINLINE                                *
      *                                                               *
      *    FUNCTION :  PROGRAM ENTRY.  LOAD THE OLD MASTER INTO THE   *
      *                TABLE, APPLY ALL TRANSACTIONS, WRITE THE NEW   *
      *                MASTER.                                        *
      *                                                               *
      *    CALLED BY:  NONE                                           *
      *                                                               *
      *****************************************************************
      *
       P00000-MAINLINE.
      *
           OPEN INPUT  PROD-TRANS-IN
                       PROD-MASTR-IN
                OUTPUT PROD-MASTR-OUT
                       PROD-RESULT-OUT.
      *
           MOVE ZEROES                  TO WS-PROD-COUNT WMF-NEXT-PROD-ID.
      *
           PERFORM P01000-LOAD-MASTER THRU P01000-EXIT
               UNTIL PMI-END.
      *
           ADD 1 TO WMF-NEXT-PROD-ID.
      *
           PERFORM P10000-TRANS-LOOP THRU P10000-EXIT
               UNTIL PTI-END.
      *
           PERFORM P90000-WRITE-MASTER THRU P90000-EXIT
               VARYING WS-PROD-SUB FROM 1 BY 1
               UNTIL WS-PROD-SUB > WS-PROD-COUNT.
      *
           CLOSE PROD-TRANS-IN
                 PROD-MASTR-IN
                 PROD-MASTR-OUT
                 PROD-RESULT-OUT.
      *
           GOBACK.
      *
       P00000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P01000-LOAD-MASTER                             *
      *                                                               *
      *    FUNCTION :  READ ONE OLD MASTER RECORD, APPEND IT TO THE   *
      *                TABLE, AND TRACK THE HIGHEST PROD-ID SEEN.     *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P01000-LOAD-MASTER.
      *
           READ PROD-MASTR-IN INTO PROD-RECORD.
      *
           IF PMI-END
               GO TO P01000-EXIT
           END-IF.
      *
           ADD 1 TO WS-PROD-COUNT.
           MOVE PROD-ID                TO WPT-PROD-ID (WS-PROD-COUNT).
           MOVE PROD-NAME               TO WPT-NAME (WS-PROD-COUNT).
           MOVE PROD-PRICE              TO WPT-PRICE (WS-PROD-COUNT).
           MOVE PROD-QUANTITY           TO WPT-QUANTITY (WS-PROD-COUNT).
           MOVE PROD-RESERVED           TO WPT-RESERVED (WS-PROD-COUNT).
           MOVE PROD-CUSTOMER-ID        TO WPT-CUSTOMER-ID (WS-PROD-COUNT).
           MOVE PROD-CREATED-AT         TO WPT-CREATED-AT (WS-PROD-COUNT).
           MOVE PROD-UPDATED-AT         TO WPT-UPDATED-AT (WS-PROD-COUNT).
      *
           IF PROD-ID > WMF-NEXT-PROD-ID
               MOVE PROD-ID             TO WMF-NEXT-PROD-ID
           END-IF.
      *
       P01000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P10000-TRANS-LOOP                              *
      *                                                               *
      *    FUNCTION :  READ ONE TRANSACTION AND DISPATCH IT BY        *
      *                FUNCTION CODE.                                  *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P10000-TRANS-LOOP.
      *
           READ PROD-TRANS-IN.
      *
           IF PTI-END
               GO TO P10000-EXIT
           END-IF.
      *
           IF PTR-FN-REGISTER
               PERFORM P20000-REGISTER-PRODUCT THRU P20000-EXIT
           ELSE
           IF PTR-FN-UPDATE
               PERFORM P30000-UPDATE-PRODUCT THRU P30000-EXIT
           ELSE
           IF PTR-FN-SET-QUANTITY
               PERFORM P40000-SET-QUANTITY THRU P40000-EXIT
           ELSE
               MOVE 'UNKNOWN TRANSACTION FUNCTION CODE'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
           END-IF
           END-IF
           END-IF.
      *
       P10000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P05000-EDIT-PRODUCT                            *
      *                                                               *
      *    FUNCTION :  EDIT A REGISTER TRANSACTION AGAINST THE        *
      *                PRODUCT FIELD RULES.  SETS                     *
      *                TRANSACTION-IS-INVALID AND WMF-REJECT-REASON    *
      *                ON THE FIRST RULE VIOLATED.                     *
      *                                                               *
      *    CALLED BY:  P20000-REGISTER-PRODUCT                        *
      *                                                               *
      *****************************************************************
      *
       P05000-EDIT-PRODUCT.
      *
           SET TRANSACTION-IS-VALID    TO TRUE.
      *
           IF PTR-NAME = SPACES
               MOVE 'PRODUCT NAME IS REQUIRED'
                                       TO WMF-REJECT-REASON
               SET TRANSACTION-IS-INVALID TO TRUE
               GO TO P05000-EXIT
           END-IF.
      *
           IF NOT PTR-PRICE-PRESENT OR PTR-PRICE NOT > ZERO
               MOVE 'PRICE MUST BE GREATER THAN ZERO'
                                       TO WMF-REJECT-REASON
               SET TRANSACTION-IS-INVALID TO TRUE
               GO TO P05000-EXIT
           END-IF.
      *
           IF NOT PTR-QUANTITY-PRESENT OR PTR-QUANTITY < ZERO
               MOVE 'QUANTITY IS REQUIRED AND MUST NOT BE NEGATIVE'
                                       TO WMF-REJECT-REASON
               SET TRANSACTION-IS-INVALID TO TRUE
               GO TO P05000-EXIT
           END-IF.
      *
           IF PTR-RESERVED-PRESENT AND PTR-RESERVED < ZERO
               MOVE 'RESERVED QUANTITY MUST NOT BE NEGATIVE'
                                       TO WMF-REJECT-REASON
               SET TRANSACTION-IS-INVALID TO TRUE
               GO TO P05000-EXIT
           END-IF.
      *
       P05000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P20000-REGISTER-PRODUCT                        *
      *                                                               *
      *    FUNCTION :  VALIDATE A NEW PRODUCT, ASSIGN THE NEXT         *
      *                SEQUENTIAL PROD-ID, DEFAULT RESERVED TO ZERO   *
      *                IF ABSENT, AND APPEND IT TO THE TABLE.          *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP                              *
      *                                                               *
      *****************************************************************
      *
       P20000-REGISTER-PRODUCT.
      *
           PERFORM P05000-EDIT-PRODUCT THRU P05000-EXIT.
      *
           IF TRANSACTION-IS-INVALID
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           IF WS-PROD-COUNT >= WS-MAX-PRODUCTS
               MOVE 'PRODUCT MASTER TABLE IS FULL'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P20000-EXIT
           END-IF.
      *
           PERFORM P06000-TRIM-NAME THRU P06000-EXIT.
      *
           ADD 1 TO WS-PROD-COUNT.
           MOVE WMF-NEXT-PROD-ID       TO WPT-PROD-ID (WS-PROD-COUNT).
           MOVE WMF-TRIMMED-NAME       TO WPT-NAME (WS-PROD-COUNT).
           MOVE PTR-PRICE              TO WPT-PRICE (WS-PROD-COUNT).
           MOVE PTR-QUANTITY           TO WPT-QUANTITY (WS-PROD-COUNT).
      *
           IF PTR-RESERVED-PRESENT
               MOVE PTR-RESERVED       TO WPT-RESERVED (WS-PROD-COUNT)
           ELSE
               MOVE ZERO               TO WPT-RESERVED (WS-PROD-COUNT)
           END-IF.
      *
           IF PTR-CUSTOMER-ID-PRESENT
               MOVE PTR-CUSTOMER-ID    TO WPT-CUSTOMER-ID (WS-PROD-COUNT)
           ELSE
               MOVE SPACES             TO WPT-CUSTOMER-ID (WS-PROD-COUNT)
           END-IF.
      *
           PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
           MOVE WMF-TIMESTAMP          TO WPT-CREATED-AT (WS-PROD-COUNT).
           MOVE WMF-TIMESTAMP          TO WPT-UPDATED-AT (WS-PROD-COUNT).
      *
           ADD 1 TO WMF-NEXT-PROD-ID.
      *
       P20000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P06000-TRIM-NAME                               *
      *                                                               *
      *    FUNCTION :  COPY PTR-NAME TO THE TRIMMED-NAME WORK FIELD   *
      *                (TRAILING BLANKS ARE ALREADY IMPLICIT IN THE   *
      *                FIXED-LENGTH FIELD, SO TRIM IS A NO-OP BEYOND   *
      *                THE MOVE -- KEPT AS ITS OWN PARAGRAPH SINCE     *
      *                CR 2287 CALLS IT OUT AS A DISTINCT STEP).       *
      *                                                               *
      *    CALLED BY:  P20000-REGISTER-PRODUCT, P30000-UPDATE-PRODUCT *
      *                                                               *
      *****************************************************************
      *
       P06000-TRIM-NAME.
      *
           MOVE PTR-NAME                TO WMF-TRIMMED-NAME.
      *
       P06000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P30000-UPDATE-PRODUCT                          *
      *                                                               *
      *    FUNCTION :  LOCATE THE PRODUCT BY PROD-ID AND               *
      *                CONDITIONALLY OVERWRITE NAME/PRICE/QUANTITY/   *
      *                RESERVED/CUSTOMER-ID.                           *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP                              *
      *                                                               *
      *****************************************************************
      *
       P30000-UPDATE-PRODUCT.
      *
           PERFORM P31000-FIND-BY-ID THRU P31000-EXIT.
      *
           IF NOT RECORD-WAS-FOUND
               MOVE 'PRODUCT ID NOT FOUND ON MASTER'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P30000-EXIT
           END-IF.
      *
           IF PTR-NAME NOT = SPACES
               PERFORM P06000-TRIM-NAME THRU P06000-EXIT
               MOVE WMF-TRIMMED-NAME   TO WPT-NAME (WS-FOUND-SUB)
           END-IF.
      *
           IF PTR-PRICE-PRESENT
               IF PTR-PRICE NOT > ZERO
                   MOVE 'PRICE MUST BE GREATER THAN ZERO'
                                       TO WMF-REJECT-REASON
                   PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
                   GO TO P30000-EXIT
               END-IF
               MOVE PTR-PRICE          TO WPT-PRICE (WS-FOUND-SUB)
           END-IF.
      *
           IF PTR-QUANTITY-PRESENT
               IF PTR-QUANTITY < ZERO
                   MOVE 'QUANTITY MUST NOT BE NEGATIVE'
                                       TO WMF-REJECT-REASON
                   PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
                   GO TO P30000-EXIT
               END-IF
               MOVE PTR-QUANTITY       TO WPT-QUANTITY (WS-FOUND-SUB)
           END-IF.
      *
           IF PTR-RESERVED-PRESENT
               IF PTR-RESERVED < ZERO
                   MOVE 'RESERVED QUANTITY MUST NOT BE NEGATIVE'
                                       TO WMF-REJECT-REASON
                   PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
                   GO TO P30000-EXIT
               END-IF
               MOVE PTR-RESERVED       TO WPT-RESERVED (WS-FOUND-SUB)
           END-IF.
      *
           IF PTR-CUSTOMER-ID-PRESENT
               MOVE PTR-CUSTOMER-ID    TO WPT-CUSTOMER-ID (WS-FOUND-SUB)
           END-IF.
      *
           PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
           MOVE WMF-TIMESTAMP          TO WPT-UPDATED-AT (WS-FOUND-SUB).
      *
       P30000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P31000-FIND-BY-ID                              *
      *                                                               *
      *    FUNCTION :  SCAN THE PRODUCT TABLE FOR PTR-PROD-ID.  SETS  *
      *                WS-FOUND-SUB WHEN FOUND.                        *
      *                                                               *
      *    CALLED BY:  P30000-UPDATE-PRODUCT, P40000-SET-QUANTITY     *
      *                                                               *
      *****************************************************************
      *
       P31000-FIND-BY-ID.
      *
           SET RECORD-WAS-FOUND        TO FALSE.
           MOVE ZEROES                 TO WS-FOUND-SUB.
           IF WS-PROD-COUNT > ZERO
               PERFORM P32000-SCAN-ONE-ID THRU P32000-EXIT
                   VARYING WS-PROD-SUB FROM 1 BY 1
                   UNTIL WS-PROD-SUB > WS-PROD-COUNT
                      OR RECORD-WAS-FOUND
           END-IF.
      *
       P31000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P32000-SCAN-ONE-ID                             *
      *                                                               *
      *    FUNCTION :  COMPARE ONE TABLE ENTRY'S PROD-ID TO            *
      *                PTR-PROD-ID.                                   *
      *                                                               *
      *    CALLED BY:  P31000-FIND-BY-ID                              *
      *                                                               *
      *****************************************************************
      *
       P32000-SCAN-ONE-ID.
      *
           IF WPT-PROD-ID (WS-PROD-SUB) = PTR-PROD-ID
               SET RECORD-WAS-FOUND    TO TRUE
               MOVE WS-PROD-SUB        TO WS-FOUND-SUB
           END-IF.
      *
       P32000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P40000-SET-QUANTITY                            *
      *                                                               *
      *    FUNCTION :  LOCATE THE PRODUCT AND OVERWRITE                *
      *                PROD-QUANTITY.  REJECTS A NEGATIVE QUANTITY OR *
      *                A PRODUCT NOT FOUND.                            *
      *                                                               *
      *    CALLED BY:  P10000-TRANS-LOOP                              *
      *                                                               *
      *****************************************************************
      *
       P40000-SET-QUANTITY.
      *
           PERFORM P31000-FIND-BY-ID THRU P31000-EXIT.
      *
           IF NOT RECORD-WAS-FOUND
               MOVE 'PRODUCT ID NOT FOUND ON MASTER'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P40000-EXIT
           END-IF.
      *
           IF PTR-QUANTITY < ZERO
               MOVE 'QUANTITY MUST NOT BE NEGATIVE'
                                       TO WMF-REJECT-REASON
               PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
               GO TO P40000-EXIT
           END-IF.
      *
           MOVE PTR-QUANTITY           TO WPT-QUANTITY (WS-FOUND-SUB).
           PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
           MOVE WMF-TIMESTAMP          TO WPT-UPDATED-AT (WS-FOUND-SUB).
      *
       P40000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P80000-BUILD-TIMESTAMP                         *
      *                                                               *
      *    FUNCTION :  BUILD A 26-BYTE TIMESTAMP TEXT VALUE FROM THE   *
      *                SYSTEM DATE AND TIME.  THE CENTURY IS DERIVED   *
      *                BY A SLIDING WINDOW ON THE 2-DIGIT YEAR, PER    *
      *                THE Y2K REMEDIATION STANDARD.                  *
      *                                                               *
      *    CALLED BY:  P20000-REGISTER-PRODUCT, P30000-UPDATE-PRODUCT, *
      *                P40000-SET-QUANTITY                             *
      *                                                               *
      *****************************************************************
      *
       P80000-BUILD-TIMESTAMP.
      *
           ACCEPT WMF-SYS-DATE          FROM DATE.
           ACCEPT WMF-SYS-TIME          FROM TIME.
      *
           IF WMF-SD-YY < 50
               MOVE 20                 TO WMF-CENTURY
           ELSE
               MOVE 19                 TO WMF-CENTURY
           END-IF.
      *
           STRING WMF-CENTURY  WMF-SD-YY  '-'  WMF-SD-MM  '-'  WMF-SD-DD
                  '-'  WMF-ST-HH  '.'  WMF-ST-MM  '.'  WMF-ST-SS  '.'
                  WMF-ST-HS  '0000'
                  DELIMITED BY SIZE INTO WMF-TIMESTAMP.
      *
       P80000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P90000-WRITE-MASTER                            *
      *                                                               *
      *    FUNCTION :  WRITE ONE TABLE ENTRY TO THE NEW PRODUCT        *
      *                MASTER.                                        *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P90000-WRITE-MASTER.
      *
           MOVE WPT-PROD-ID (WS-PROD-SUB)       TO PROD-ID.
           MOVE WPT-NAME (WS-PROD-SUB)          TO PROD-NAME.
           MOVE WPT-PRICE (WS-PROD-SUB)         TO PROD-PRICE.
           MOVE WPT-QUANTITY (WS-PROD-SUB)      TO PROD-QUANTITY.
           MOVE WPT-RESERVED (WS-PROD-SUB)      TO PROD-RESERVED.
           MOVE WPT-CUSTOMER-ID (WS-PROD-SUB)   TO PROD-CUSTOMER-ID.
           MOVE WPT-CREATED-AT (WS-PROD-SUB)    TO PROD-CREATED-AT.
           MOVE WPT-UPDATED-AT (WS-PROD-SUB)    TO PROD-UPDATED-AT.
      *
           WRITE PROD-MASTR-OUT-REC FROM PROD-RECORD.
      *
       P90000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P95000-WRITE-REJECT                            *
      *                                                               *
      *    FUNCTION :  WRITE A THREE-LINE REJECT MESSAGE TO THE        *
      *                RESULT REPORT.                                 *
      *                                                               *
      *    CALLED BY:  VARIOUS                                        *
      *                                                               *
      *****************************************************************
      *
       P95000-WRITE-REJECT.
      *
           MOVE 'OGOB02'                TO WROL-PROGRAM-ID.
           MOVE 'MAIN'                  TO WROL-PARAGRAPH.
           MOVE WMF-REJECT-REASON       TO WROL-REASON.
           MOVE PTR-PROD-ID             TO WMF-NEXT-PROD-ID-X.
           MOVE WMF-NEXT-PROD-ID-X      TO WROL-TRANS-KEY.
      *
           WRITE PROD-RESULT-OUT-REC   FROM WS-OGO-REJECT-LINE-01.
           WRITE PROD-RESULT-OUT-REC   FROM WS-OGO-REJECT-LINE-02.
           WRITE PROD-RESULT-OUT-REC   FROM WS-OGO-REJECT-LINE-03.
      *
       P95000-EXIT.
           EXIT.
