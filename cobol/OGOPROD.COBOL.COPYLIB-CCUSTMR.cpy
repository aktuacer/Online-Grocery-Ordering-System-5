000100******************************************************************
000200* CUSTOMER RECORD -- CUSTOMER-MASTER (LINE SEQUENTIAL EXTRACT)   *
000300*                                                                *
000400*   ONE RECORD PER CUSTOMER.  CUST-ID IS THE UNIQUE KEY AND IS   *
000500*   IMMUTABLE ONCE ASSIGNED (SEE OGOS01).  UNIQUENESS OF KEY AND *
000600*   EMAIL IS ENFORCED IN THE APPLICATION -- THE MASTER FILE HAS  *
000700*   NO ISAM/VSAM ALTERNATE INDEX BEHIND IT.                      *
000800******************************************************************
000900 01  CUST-RECORD.
001000     05  CUST-ID.
001100         10  CUST-ID-LITERAL      PIC X(03).
001200         10  CUST-ID-SEQUENCE     PIC 9(03).
001300         10  CUST-ID-SEQUENCE-X   REDEFINES
001400             CUST-ID-SEQUENCE     PIC X(03).
001500     05  CUST-FULL-NAME           PIC X(100).
001600     05  CUST-EMAIL               PIC X(100).
001700     05  CUST-PASSWORD            PIC X(100).
001800     05  CUST-ADDRESS             PIC X(500).
001900     05  CUST-CONTACT-NUM         PIC X(10).
002000     05  CUST-CREATED-AT          PIC X(26).
002100     05  CUST-UPDATED-AT          PIC X(26).
002200     05  FILLER                   PIC X(02).
