000100
000200*****************************************************************
000300*    OGOS01 PARAMETER PASS AREA                                 *
000400*    CALLING PROGRAM SUPPLIES NOTHING; OGOS01 RETURNS A NEWLY    *
000500*    GENERATED, COLLISION-CHECKED CUST-ID.                       *
000600*****************************************************************
000700
000800 01  OGOS01-PARMS.
000900     03  OGOS01-GENERATED-ID     PIC X(6)    VALUE SPACES.
001000     03  OGOS01-RANDOM-DRAW      PIC 9(6)    VALUE ZEROES.
001100     03  OGOS01-RANDOM-DRAW-GRP  REDEFINES
001200         OGOS01-RANDOM-DRAW.
001300         05  OGOS01-RANDOM-FIRST-3
001400                                 PIC 9(3).
001500         05  OGOS01-RANDOM-LAST-3
001600                                 PIC 9(3).
001700     03  OGOS01-RETURN-CODE      PIC 9(4)    VALUE ZEROES COMP.
001800         88  OGOS01-OK                       VALUE 0.
001900         88  OGOS01-FAILED                   VALUE 8.
