000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OGOB01.
000300 AUTHOR. R A MCCAULEY.
000400 INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
000500 DATE-WRITTEN. 03/28/88.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
001100*                GREENFIELD GROCERY DISTRIBUTING                *
001200*                                                               *
001300* PROGRAM :   OGOB01                                            *
001400*                                                               *
001500* FUNCTION:   PROGRAM OGOB01 IS A BATCH PROGRAM THAT MAINTAINS  *
001600*             THE CUSTOMER MASTER.  IT LOADS THE CURRENT MASTER *
001700*             INTO A WORKING-STORAGE TABLE, APPLIES EACH        *
001800*             CUSTOMER TRANSACTION IN THE TRANSACTION EXTRACT   *
001900*             (REGISTER, UPDATE, PASSWORD CHANGE, OR SEARCH BY  *
002000*             NAME) AGAINST THE TABLE, AND WRITES A NEW MASTER  *
002100*             AT END-OF-RUN.  REJECTS AND SEARCH HITS ARE       *
002200*             WRITTEN TO THE RESULT REPORT.                     *
002300*                                                               *
002400* FILES   :   CUSTOMER TRANSACTION EXTRACT - LINE SEQ  (READ)   *
002500*             OLD CUSTOMER MASTER           - LINE SEQ  (READ)   *
002600*             NEW CUSTOMER MASTER           - LINE SEQ  (OUTPUT) *
002700*             CUSTOMER RESULT REPORT        - LINE SEQ  (OUTPUT) *
002800*                                                               *
002900* CALLS   :   OGOS01 (GENERATE CUSTOMER ID), OGOSP2 (PASSWORD   *
003000*             POLICY CHECK, ENCODE, MATCH)                       *
003100*                                                               *
003200*****************************************************************
003300*             PROGRAM CHANGE LOG                                *
003400*             -------------------                               *
003500*                                                               *
003600*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003700*  --------   --------------------  --------------------------  *
003800*                                                               *
003900*  03/28/88   R MCCAULEY            ORIGINAL PROGRAM.  REGISTER  *
004000*                                   AND UPDATE FUNCTIONS ONLY.  *
004100*                                                               *
004200*  08/02/91   R MCCAULEY            CR 1091 - CUSTOMER KEY TABLE *
004300*                                   NOW PASSED TO OGOS01 SO THE  *
004400*                                   ID-GENERATION RETRY LOOP CAN *
004500*                                   BAIL OUT WHEN THE MASTER IS  *
004600*                                   NEAR FULL.                  *
004700*                                                               *
004800*  02/17/93   L FENWICK             CR 1205 - ADDED FUNCTION 'P' *
004900*                                   PASSWORD CHANGE, CALLING     *
005000*                                   OGOSP2 FOR THE STRENGTH      *
005100*                                   POLICY AND OLD-PASSWORD      *
005200*                                   MATCH.                      *
005300*                                                               *
005400*  04/11/94   R MCCAULEY            CR 1261 - ADDED FUNCTION 'S' *
005500*                                   SEARCH BY NAME (SUBSTRING,   *
005600*                                   CASE INSENSITIVE); PASSWORD  *
005700*                                   MASKED ON THE RESULT REPORT. *
005800*                                                               *
005900*  01/18/99   D OKAFOR              Y2K READINESS REVIEW - THE    *
006000*                                   CREATED-AT/UPDATED-AT FIELDS *
006100*                                   ARE CALLER-SUPPLIED X(26)     *
006200*                                   TIMESTAMP TEXT, NOT 2-DIGIT   *
006300*                                   YEAR FIELDS.  NO CHANGE       *
006400*                                   REQUIRED.                    *
006500*                                                               *
006600*  06/13/03   S PELLETIER           CR 2287 - ENCODE NOW GOES     *
006700*                                   THROUGH OGOSP2 FUNCTION 'E'  *
006800*                                   INSTEAD OF A LOCAL ROUTINE   *
006900*                                   SO CUSTOMER AND ADMIN        *
007000*                                   PASSWORDS ARE ENCODED         *
007100*                                   IDENTICALLY.                 *
007200*                                                               *
007300*  11/14/05   T WIERSEMA            CR 2461 - AUDIT FINDING -    *
007400*                                   REGISTER AND UPDATE WERE     *
007500*                                   ACCEPTING A ONE-CHARACTER    *
007600*                                   FULL NAME AND A NINE-        *
007700*                                   CHARACTER ADDRESS, AND        *
007800*                                   UPDATE COULD BLANK OUT A     *
007900*                                   NAME OR ADDRESS OUTRIGHT.    *
008000*                                   ADDED LENGTH EDITS (FULL     *
008100*                                   NAME 2-100, ADDRESS 10-500)  *
008200*                                   AND A MINIMAL '@' SCAN ON    *
008300*                                   EMAIL, BOTH PATHS.  SEE       *
008400*                                   P05100/P05200/P05300.         *
008500*                                                               *
008600*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
008700*                                                               *
008800*****************************************************************
008900     EJECT
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM.
009400*
009500 INPUT-OUTPUT SECTION.
009600*
009700 FILE-CONTROL.
009800*
009900     SELECT CUST-TRANS-IN        ASSIGN TO CUSTTRNI
010000                                 ORGANIZATION IS LINE SEQUENTIAL
010100                                 FILE STATUS IS WS-CTI-STATUS.
010200*
010300     SELECT CUST-MASTR-IN        ASSIGN TO CUSTMSTI
010400                                 ORGANIZATION IS LINE SEQUENTIAL
010500                                 FILE STATUS IS WS-CMI-STATUS.
010600*
010700     SELECT CUST-MASTR-OUT       ASSIGN TO CUSTMSTO
010800                                 ORGANIZATION IS LINE SEQUENTIAL
010900                                 FILE STATUS IS WS-CMO-STATUS.
011000*
011100     SELECT CUST-RESULT-OUT      ASSIGN TO CUSTRSLO
011200                                 ORGANIZATION IS LINE SEQUENTIAL
011300                                 FILE STATUS IS WS-CRO-STATUS.
011400     EJECT
011500 DATA DIVISION.
011600*
011700 FILE SECTION.
011800*
011900 FD  CUST-TRANS-IN
012000     LABEL RECORDS ARE STANDARD
012100     RECORDING MODE IS F
012200     RECORD CONTAINS 1021 CHARACTERS.
012300*
012400 01  CUST-TRANS-REC.
012500     05  CTR-FUNCTION             PIC X(01).
012600         88  CTR-FN-REGISTER                 VALUE 'R'.
012700         88  CTR-FN-UPDATE                    VALUE 'U'.
012800         88  CTR-FN-PASSWORD-CHANGE           VALUE 'P'.
012900         88  CTR-FN-SEARCH                    VALUE 'S'.
013000     05  CTR-CUST-ID              PIC X(06).
013100     05  CTR-FULL-NAME            PIC X(100).
013200     05  CTR-EMAIL                PIC X(100).
013300     05  CTR-NEW-PASSWORD         PIC X(100).
013400     05  CTR-OLD-PASSWORD         PIC X(100).
013500     05  CTR-ADDRESS              PIC X(500).
013600     05  CTR-CONTACT-NUM          PIC X(10).
013700     05  CTR-SEARCH-TEXT          PIC X(100).
013800     05  FILLER                  PIC X(04).
013900     EJECT
014000 FD  CUST-MASTR-IN
014100     LABEL RECORDS ARE STANDARD
014200     RECORDING MODE IS F
014300     RECORD CONTAINS 870 CHARACTERS.
014400*
014500 01  CUST-MSTR-IN-REC            PIC X(870).
014600     EJECT
014700 FD  CUST-MASTR-OUT
014800     LABEL RECORDS ARE STANDARD
014900     RECORDING MODE IS F
015000     RECORD CONTAINS 870 CHARACTERS.
015100*
015200 01  CUST-MSTR-OUT-REC           PIC X(870).
015300     EJECT
015400 FD  CUST-RESULT-OUT
015500     LABEL RECORDS ARE STANDARD
015600     RECORDING MODE IS F
015700     RECORD CONTAINS 133 CHARACTERS.
015800*
015900 01  CUST-RESULT-OUT-REC         PIC X(133).
016000     EJECT
016100 WORKING-STORAGE SECTION.
016200*
016300*****************************************************************
016400*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
016500*****************************************************************
016600*
016700 77  WS-CUST-COUNT                PIC S9(4)  COMP VALUE +0.
016800 77  WS-CUST-SUB                  PIC S9(4)  COMP VALUE +0.
016900 77  WS-FOUND-SUB                 PIC S9(4)  COMP VALUE +0.
017000 77  WS-MAX-CUSTOMERS             PIC S9(4)  COMP VALUE +5000.
017100*
017200*****************************************************************
017300*    SWITCHES                                                   *
017400*****************************************************************
017500*
017600 01  WS-SWITCHES.
017700     05  WS-CTI-STATUS            PIC XX    VALUE SPACES.
017800         88  CTI-OK                         VALUE '00'.
017900         88  CTI-END                        VALUE '10'.
018000     05  WS-CMI-STATUS            PIC XX    VALUE SPACES.
018100         88  CMI-OK                         VALUE '00'.
018200         88  CMI-END                        VALUE '10'.
018300     05  WS-CMO-STATUS            PIC XX    VALUE SPACES.
018400         88  CMO-OK                         VALUE '00'.
018500     05  WS-CRO-STATUS            PIC XX    VALUE SPACES.
018600         88  CRO-OK                         VALUE '00'.
018700     05  WS-FOUND-SW              PIC X     VALUE 'N'.
018800         88  RECORD-WAS-FOUND               VALUE 'Y'.
018900     05  WS-VALID-SW              PIC X     VALUE 'Y'.
019000         88  TRANSACTION-IS-VALID            VALUE 'Y'.
019100         88  TRANSACTION-IS-INVALID          VALUE 'N'.
019200     05  WS-MATCH-SW              PIC X     VALUE 'N'.
019300         88  ANY-SEARCH-MATCH                VALUE 'Y'.
019400*
019500*****************************************************************
019600*    MISCELLANEOUS WORK FIELDS                                  *
019700*****************************************************************
019800*
019900 01  WS-MISCELLANEOUS-FIELDS.
020000     05  WMF-REJECT-REASON        PIC X(50)  VALUE SPACES.
020100     05  WMF-CONTACT-TEST         PIC 9(10)  VALUE ZEROES.
020200         05  WMF-CONTACT-TEST-X REDEFINES WMF-CONTACT-TEST
020300                                 PIC X(10).
020400     05  WMF-UPPER-NAME           PIC X(100) VALUE SPACES.
020500     05  WMF-UPPER-SEARCH         PIC X(100) VALUE SPACES.
020600     05  WMF-NAME-LEN             PIC S9(4)  COMP VALUE +0.
020700     05  WMF-SEARCH-LEN           PIC S9(4)  COMP VALUE +0.
020800     05  WMF-SCAN-SUB             PIC S9(4)  COMP VALUE +0.
020900*
021000*    LENGTH/FORMAT EDIT WORK FIELDS FOR P05000 AND P30000 BELOW.
021100     05  WMF-FULL-NAME-LEN        PIC S9(4)  COMP VALUE +0.
021200     05  WMF-ADDRESS-LEN          PIC S9(4)  COMP VALUE +0.
021300     05  WMF-FLD-SCAN-SUB         PIC S9(4)  COMP VALUE +0.
021400     05  WMF-AT-SIGN-SUB          PIC S9(4)  COMP VALUE +0.
021500*
021600*****************************************************************
021700*    TRACE FIELD - DISPLAYED UNDER SNAPAID WHEN A REJECT CANNOT  *
021800*    BE EXPLAINED FROM THE REJECT REPORT ALONE                   *
021900*****************************************************************
022000*
022100 01  WMF-TRACE-SUB-FIELD          PIC 9(04)  VALUE ZEROES.
022200     05  WMF-TRACE-SUB-X REDEFINES WMF-TRACE-SUB-FIELD
022300                                 PIC X(04).
022400*
022500*****************************************************************
022600*    WORKING-STORAGE COPY OF THE CUSTOMER RECORD FOR THE         *
022700*    TRANSACTION CURRENTLY BEING APPLIED                         *
022800*****************************************************************
022900*
023000     COPY CCUSTMR.
023100     05  CUST-RECORD-X REDEFINES CUST-RECORD
023200                                 PIC X(870).
023300     EJECT
023400*
023500*****************************************************************
023600*    CUSTOMER MASTER TABLE - LOADED FROM THE OLD MASTER AT       *
023700*    START OF RUN, UPDATED IN PLACE, REWRITTEN AT END OF RUN     *
023800*****************************************************************
023900*
024000 01  WS-CUST-TABLE-AREA.
024100     05  WCT-ENTRY OCCURS 1 TO 5000 TIMES
024200                   DEPENDING ON WS-CUST-COUNT
024300                   INDEXED BY WCT-IDX.
024400         10  WCT-ID.
024500             15  WCT-ID-LITERAL   PIC X(03).
024600             15  WCT-ID-SEQUENCE  PIC X(03).
024700         10  WCT-FULL-NAME        PIC X(100).
024800         10  WCT-EMAIL            PIC X(100).
024900         10  WCT-PASSWORD         PIC X(100).
025000         10  WCT-ADDRESS          PIC X(500).
025100         10  WCT-CONTACT-NUM      PIC X(10).
025200         10  WCT-CREATED-AT       PIC X(26).
025300         10  WCT-UPDATED-AT       PIC X(26).
025400         10  FILLER               PIC X(02).
025500*
025600*****************************************************************
025700*    CUSTOMER KEY TABLE PASSED TO OGOS01 (SAME KEYS AS ABOVE,    *
025800*    FLATTENED FOR THE SUBROUTINE'S LINKAGE)                     *
025900*****************************************************************
026000*
026100 01  WS-OGOS01-KEY-TABLE.
026200     05  WS-OKT-COUNT             PIC S9(4) COMP VALUE +0.
026300     05  WS-OKT-ENTRY OCCURS 1 TO 5000 TIMES
026400                      DEPENDING ON WS-OKT-COUNT
026500                                 PIC X(06).
026600     EJECT
026700*
026800*****************************************************************
026900*    SUBROUTINE PARAMETER AREAS                                  *
027000*****************************************************************
027100*
027200     COPY CIDPARM.
027300     COPY CAUTHPM.
027400     EJECT
027500*
027600*****************************************************************
027700*    SYSTEM TIMESTAMP WORK FIELDS - BUILT FROM ACCEPT FROM        *
027800*    DATE/TIME RATHER THAN A LIBRARY DATE FUNCTION                *
027900*****************************************************************
028000*
028100 01  WMF-TIMESTAMP-FIELDS.
028200     05  WMF-SYS-DATE             PIC 9(06).
028300     05  WMF-SYS-DATE-R REDEFINES WMF-SYS-DATE.
028400         10  WMF-SD-YY            PIC 9(02).
028500         10  WMF-SD-MM            PIC 9(02).
028600         10  WMF-SD-DD            PIC 9(02).
028700     05  WMF-SYS-TIME             PIC 9(08).
028800     05  WMF-SYS-TIME-R REDEFINES WMF-SYS-TIME.
028900         10  WMF-ST-HH            PIC 9(02).
029000         10  WMF-ST-MM            PIC 9(02).
029100         10  WMF-ST-SS            PIC 9(02).
029200         10  WMF-ST-HS            PIC 9(02).
029300     05  WMF-CENTURY              PIC 9(02).
029400     05  WMF-TIMESTAMP            PIC X(26).
029500*
029600*****************************************************************
029700*    SHARED BATCH ERROR / REJECT WORK AREA                       *
029800*****************************************************************
029900*
030000     COPY CERRWS.
030100     EJECT
030200*
030300*****************************************************************
030400*    CUSTOMER SEARCH RESULT REPORT LINE                          *
030500*****************************************************************
030600*
030700 01  WS-SEARCH-DETAIL.
030800     05  WSD-CC                  PIC X      VALUE SPACE.
030900     05  FILLER                  PIC X(02)  VALUE SPACES.
031000     05  WSD-CUST-ID             PIC X(06)  VALUE SPACES.
031100     05  FILLER                  PIC X(02)  VALUE SPACES.
031200     05  WSD-FULL-NAME           PIC X(40)  VALUE SPACES.
031300     05  FILLER                  PIC X(02)  VALUE SPACES.
031400     05  WSD-EMAIL               PIC X(40)  VALUE SPACES.
031500     05  FILLER                  PIC X(02)  VALUE SPACES.
031600     05  WSD-PASSWORD-MASK       PIC X(08)  VALUE '********'.
031700     05  FILLER                  PIC X(30)  VALUE SPACES.
031800     EJECT
031900 PROCEDURE DIVISION.
032000*
032100*****************************************************************
032200*                                                               *
032300*    PARAGRAPH:  P00000-MAINLINE                                *
032400*                                                               *
032500*    FUNCTION :  PROGRAM ENTRY.  LOAD THE OLD MASTER INTO THE   *
032600*                TABLE, APPLY ALL TRANSACTIONS, WRITE THE NEW   *
032700*                MASTER.                                        *
032800*                                                               *
032900*    CALLED BY:  NONE                                           *
033000*                                                               *
033100*****************************************************************
033200*
033300 P00000-MAINLINE.
033400*
033500     OPEN INPUT  CUST-TRANS-IN
033600                 CUST-MASTR-IN
033700          OUTPUT CUST-MASTR-OUT
033800                 CUST-RESULT-OUT.
033900*
034000     MOVE ZEROES                  TO WS-CUST-COUNT.
034100*
034200     PERFORM P01000-LOAD-MASTER THRU P01000-EXIT
034300         UNTIL CMI-END.
034400*
034500     PERFORM P10000-TRANS-LOOP THRU P10000-EXIT
034600         UNTIL CTI-END.
034700*
034800     PERFORM P90000-WRITE-MASTER THRU P90000-EXIT
034900         VARYING WS-CUST-SUB FROM 1 BY 1
035000         UNTIL WS-CUST-SUB > WS-CUST-COUNT.
035100*
035200     CLOSE CUST-TRANS-IN
035300           CUST-MASTR-IN
035400           CUST-MASTR-OUT
035500           CUST-RESULT-OUT.
035600*
035700     GOBACK.
035800*
035900 P00000-EXIT.
036000     EXIT.
036100     EJECT
036200*****************************************************************
036300*                                                               *
036400*    PARAGRAPH:  P01000-LOAD-MASTER                             *
036500*                                                               *
036600*    FUNCTION :  READ ONE OLD MASTER RECORD AND APPEND IT TO    *
036700*                THE WORKING-STORAGE CUSTOMER TABLE.            *
036800*                                                               *
036900*    CALLED BY:  P00000-MAINLINE                                *
037000*                                                               *
037100*****************************************************************
037200*
037300 P01000-LOAD-MASTER.
037400*
037500     READ CUST-MASTR-IN INTO CUST-RECORD-X.
037600*
037700     IF CMI-END
037800         GO TO P01000-EXIT
037900     END-IF.
038000*
038100     ADD 1 TO WS-CUST-COUNT.
038200     MOVE CUST-RECORD-X          TO WCT-ENTRY (WS-CUST-COUNT).
038300*
038400 P01000-EXIT.
038500     EXIT.
038600     EJECT
038700*****************************************************************
038800*                                                               *
038900*    PARAGRAPH:  P10000-TRANS-LOOP                              *
039000*                                                               *
039100*    FUNCTION :  READ ONE TRANSACTION AND DISPATCH IT BY        *
039200*                FUNCTION CODE.                                  *
039300*                                                               *
039400*    CALLED BY:  P00000-MAINLINE                                *
039500*                                                               *
039600*****************************************************************
039700*
039800 P10000-TRANS-LOOP.
039900*
040000     READ CUST-TRANS-IN.
040100*
040200     IF CTI-END
040300         GO TO P10000-EXIT
040400     END-IF.
040500*
040600     IF CTR-FN-REGISTER
040700         PERFORM P20000-REGISTER-CUSTOMER THRU P20000-EXIT
040800     ELSE
040900     IF CTR-FN-UPDATE
041000         PERFORM P30000-UPDATE-CUSTOMER THRU P30000-EXIT
041100     ELSE
041200     IF CTR-FN-PASSWORD-CHANGE
041300         PERFORM P40000-CHANGE-PASSWORD THRU P40000-EXIT
041400     ELSE
041500     IF CTR-FN-SEARCH
041600         PERFORM P50000-SEARCH-BY-NAME THRU P50000-EXIT
041700     ELSE
041800         MOVE 'UNKNOWN TRANSACTION FUNCTION CODE'
041900                                 TO WMF-REJECT-REASON
042000         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
042100     END-IF
042200     END-IF
042300     END-IF
042400     END-IF.
042500*
042600 P10000-EXIT.
042700     EXIT.
042800     EJECT
042900*****************************************************************
043000*                                                               *
043100*    PARAGRAPH:  P20000-REGISTER-CUSTOMER                       *
043200*                                                               *
043300*    FUNCTION :  VALIDATE A NEW CUSTOMER, GENERATE ITS ID VIA   *
043400*                OGOS01, ENCODE THE PASSWORD VIA OGOSP2, AND    *
043500*                APPEND IT TO THE TABLE.                        *
043600*                                                               *
043700*    CALLED BY:  P10000-TRANS-LOOP                              *
043800*                                                               *
043900*****************************************************************
044000*
044100 P20000-REGISTER-CUSTOMER.
044200*
044300     PERFORM P05000-VALIDATE-CUSTOMER THRU P05000-EXIT.
044400*
044500     IF TRANSACTION-IS-INVALID
044600         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
044700         GO TO P20000-EXIT
044800     END-IF.
044900*
045000     MOVE 'P'                    TO OGOSP2-FUNCTION.
045100     MOVE CTR-NEW-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
045200     CALL 'OGOSP2' USING OGOSP2-PARMS.
045300*
045400     IF OGOSP2-FAILED
045500         MOVE 'PASSWORD DOES NOT MEET STRENGTH POLICY'
045600                                 TO WMF-REJECT-REASON
045700         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
045800         GO TO P20000-EXIT
045900     END-IF.
046000*
046100     MOVE WS-CUST-COUNT          TO WS-OKT-COUNT.
046200     PERFORM P22000-BUILD-KEY-TABLE THRU P22000-EXIT
046300         VARYING WS-CUST-SUB FROM 1 BY 1
046400         UNTIL WS-CUST-SUB > WS-CUST-COUNT.
046500*
046600     CALL 'OGOS01' USING OGOS01-PARMS WS-OGOS01-KEY-TABLE.
046700*
046800     IF OGOS01-FAILED
046900         MOVE 'UNABLE TO GENERATE A UNIQUE CUSTOMER ID'
047000                                 TO WMF-REJECT-REASON
047100         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
047200         GO TO P20000-EXIT
047300     END-IF.
047400*
047500     MOVE 'E'                    TO OGOSP2-FUNCTION.
047600     CALL 'OGOSP2' USING OGOSP2-PARMS.
047700*
047800     IF WS-CUST-COUNT >= WS-MAX-CUSTOMERS
047900         MOVE 'CUSTOMER MASTER TABLE IS FULL'
048000                                 TO WMF-REJECT-REASON
048100         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
048200         GO TO P20000-EXIT
048300     END-IF.
048400*
048500     ADD 1 TO WS-CUST-COUNT.
048600     MOVE OGOS01-GENERATED-ID    TO WCT-ID (WS-CUST-COUNT).
048700     MOVE CTR-FULL-NAME          TO WCT-FULL-NAME (WS-CUST-COUNT).
048800     MOVE CTR-EMAIL              TO WCT-EMAIL (WS-CUST-COUNT).
048900     MOVE OGOSP2-ENCODED-PASSWORD
049000                                 TO WCT-PASSWORD (WS-CUST-COUNT).
049100     MOVE CTR-ADDRESS            TO WCT-ADDRESS (WS-CUST-COUNT).
049200     MOVE CTR-CONTACT-NUM        TO WCT-CONTACT-NUM (WS-CUST-COUNT).
049300     PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
049400     MOVE WMF-TIMESTAMP          TO WCT-CREATED-AT (WS-CUST-COUNT).
049500     MOVE WMF-TIMESTAMP          TO WCT-UPDATED-AT (WS-CUST-COUNT).
049600*
049700 P20000-EXIT.
049800     EXIT.
049900     EJECT
050000*****************************************************************
050100*                                                               *
050200*    PARAGRAPH:  P22000-BUILD-KEY-TABLE                         *
050300*                                                               *
050400*    FUNCTION :  COPY ONE CUSTOMER KEY FROM THE MASTER TABLE     *
050500*                INTO THE FLAT KEY TABLE PASSED TO OGOS01.       *
050600*                                                               *
050700*    CALLED BY:  P20000-REGISTER-CUSTOMER                       *
050800*                                                               *
050900*****************************************************************
051000*
051100 P22000-BUILD-KEY-TABLE.
051200*
051300     MOVE WCT-ID (WS-CUST-SUB)  TO WS-OKT-ENTRY (WS-CUST-SUB).
051400*
051500 P22000-EXIT.
051600     EXIT.
051700     EJECT
051800*****************************************************************
051900*                                                               *
052000*    PARAGRAPH:  P05000-VALIDATE-CUSTOMER                       *
052100*                                                               *
052200*    FUNCTION :  EDIT A REGISTER TRANSACTION'S FIELDS AGAINST   *
052300*                THE CUSTOMER FIELD RULES.  SETS                *
052400*                TRANSACTION-IS-INVALID AND WMF-REJECT-REASON   *
052500*                ON THE FIRST RULE VIOLATED.                    *
052600*                                                               *
052700*    CALLED BY:  P20000-REGISTER-CUSTOMER                       *
052800*                                                               *
052900*****************************************************************
053000*
053100 P05000-VALIDATE-CUSTOMER.
053200*
053300     SET TRANSACTION-IS-VALID    TO TRUE.
053400*
053500     IF CTR-FULL-NAME = SPACES
053600         MOVE 'FULL NAME IS REQUIRED'
053700                                 TO WMF-REJECT-REASON
053800         SET TRANSACTION-IS-INVALID TO TRUE
053900         GO TO P05000-EXIT
054000     END-IF.
054100*
054200     PERFORM P05100-LENGTH-OF-FULL-NAME THRU P05100-EXIT.
054300     IF WMF-FULL-NAME-LEN < 2
054400         MOVE 'FULL NAME MUST BE 2 TO 100 CHARACTERS'
054500                                 TO WMF-REJECT-REASON
054600         SET TRANSACTION-IS-INVALID TO TRUE
054700         GO TO P05000-EXIT
054800     END-IF.
054900*
055000     IF CTR-EMAIL = SPACES
055100         MOVE 'EMAIL IS REQUIRED'
055200                                 TO WMF-REJECT-REASON
055300         SET TRANSACTION-IS-INVALID TO TRUE
055400         GO TO P05000-EXIT
055500     END-IF.
055600*
055700     PERFORM P05300-SCAN-EMAIL-AT-SIGN THRU P05300-EXIT.
055800     IF WMF-AT-SIGN-SUB = ZERO
055900         MOVE 'EMAIL FORMAT IS INVALID'
056000                                 TO WMF-REJECT-REASON
056100         SET TRANSACTION-IS-INVALID TO TRUE
056200         GO TO P05000-EXIT
056300     END-IF.
056400*
056500     PERFORM P06000-CHECK-EMAIL-UNIQUE THRU P06000-EXIT.
056600     IF TRANSACTION-IS-INVALID
056700         GO TO P05000-EXIT
056800     END-IF.
056900*
057000     MOVE CTR-CONTACT-NUM        TO WMF-CONTACT-TEST-X.
057100     IF WMF-CONTACT-TEST-X NOT NUMERIC
057200         MOVE 'CONTACT NUMBER MUST BE EXACTLY 10 DIGITS'
057300                                 TO WMF-REJECT-REASON
057400         SET TRANSACTION-IS-INVALID TO TRUE
057500         GO TO P05000-EXIT
057600     END-IF.
057700*
057800     IF CTR-ADDRESS = SPACES
057900         MOVE 'ADDRESS IS REQUIRED'
058000                                 TO WMF-REJECT-REASON
058100         SET TRANSACTION-IS-INVALID TO TRUE
058200         GO TO P05000-EXIT
058300     END-IF.
058400*
058500     PERFORM P05200-LENGTH-OF-ADDRESS THRU P05200-EXIT.
058600     IF WMF-ADDRESS-LEN < 10
058700         MOVE 'ADDRESS MUST BE 10 TO 500 CHARACTERS'
058800                                 TO WMF-REJECT-REASON
058900         SET TRANSACTION-IS-INVALID TO TRUE
059000         GO TO P05000-EXIT
059100     END-IF.
059200*
059300 P05000-EXIT.
059400     EXIT.
059500     EJECT
059600*****************************************************************
059700*                                                               *
059800*    PARAGRAPH:  P06000-CHECK-EMAIL-UNIQUE                      *
059900*                                                               *
060000*    FUNCTION :  SCAN THE CUSTOMER TABLE FOR A RECORD WITH THE  *
060100*                TRANSACTION'S EMAIL, EXCLUDING THE RECORD      *
060200*                BEING UPDATED (IF ANY).                         *
060300*                                                               *
060400*    CALLED BY:  P05000-VALIDATE-CUSTOMER                       *
060500*                                                               *
060600*****************************************************************
060700*
060800 P06000-CHECK-EMAIL-UNIQUE.
060900*
061000     SET RECORD-WAS-FOUND        TO FALSE.
061100     IF WS-CUST-COUNT > ZERO
061200         PERFORM P07000-SCAN-ONE-EMAIL THRU P07000-EXIT
061300             VARYING WS-CUST-SUB FROM 1 BY 1
061400             UNTIL WS-CUST-SUB > WS-CUST-COUNT
061500                OR RECORD-WAS-FOUND
061600     END-IF.
061700*
061800     IF RECORD-WAS-FOUND
061900         MOVE 'EMAIL ALREADY EXISTS ON THE CUSTOMER MASTER'
062000                                 TO WMF-REJECT-REASON
062100         SET TRANSACTION-IS-INVALID TO TRUE
062200     END-IF.
062300*
062400 P06000-EXIT.
062500     EXIT.
062600     EJECT
062700*****************************************************************
062800*                                                               *
062900*    PARAGRAPH:  P07000-SCAN-ONE-EMAIL                          *
063000*                                                               *
063100*    FUNCTION :  COMPARE ONE TABLE ENTRY'S EMAIL TO THE          *
063200*                TRANSACTION'S EMAIL.  WHEN THE TRANSACTION     *
063300*                CARRIES A CUST-ID (UPDATE), THAT ENTRY IS       *
063400*                EXCLUDED FROM THE COMPARE.                      *
063500*                                                               *
063600*    CALLED BY:  P06000-CHECK-EMAIL-UNIQUE                      *
063700*                                                               *
063800*****************************************************************
063900*
064000 P07000-SCAN-ONE-EMAIL.
064100*
064200     IF WCT-EMAIL (WS-CUST-SUB) = CTR-EMAIL
064300         AND WCT-ID (WS-CUST-SUB) NOT = CTR-CUST-ID
064400         SET RECORD-WAS-FOUND    TO TRUE
064500     END-IF.
064600*
064700 P07000-EXIT.
064800     EXIT.
064900     EJECT
065000*****************************************************************
065100*                                                               *
065200*    PARAGRAPH:  P05100-LENGTH-OF-FULL-NAME                     *
065300*                                                               *
065400*    FUNCTION :  FIND THE LENGTH OF CTR-FULL-NAME (LAST          *
065500*                NON-BLANK BYTE).                                *
065600*                                                               *
065700*    CALLED BY:  P05000-VALIDATE-CUSTOMER, P30000-UPDATE-CUSTOMER*
065800*                                                               *
065900*****************************************************************
066000*
066100 P05100-LENGTH-OF-FULL-NAME.
066200*
066300     MOVE ZEROES                 TO WMF-FULL-NAME-LEN.
066400     PERFORM P05110-SCAN-FNAME-BYTE THRU P05110-EXIT
066500         VARYING WMF-FLD-SCAN-SUB FROM 100 BY -1
066600         UNTIL WMF-FLD-SCAN-SUB < 1
066700            OR WMF-FULL-NAME-LEN > ZERO.
066800*
066900 P05100-EXIT.
067000     EXIT.
067100     EJECT
067200*****************************************************************
067300*                                                               *
067400*    PARAGRAPH:  P05110-SCAN-FNAME-BYTE                         *
067500*                                                               *
067600*    FUNCTION :  TEST ONE BYTE OF CTR-FULL-NAME FOR NON-BLANK.   *
067700*                                                               *
067800*    CALLED BY:  P05100-LENGTH-OF-FULL-NAME                     *
067900*                                                               *
068000*****************************************************************
068100*
068200 P05110-SCAN-FNAME-BYTE.
068300*
068400     IF CTR-FULL-NAME (WMF-FLD-SCAN-SUB:1) NOT = SPACE
068500         MOVE WMF-FLD-SCAN-SUB    TO WMF-FULL-NAME-LEN
068600     END-IF.
068700*
068800 P05110-EXIT.
068900     EXIT.
069000     EJECT
069100*****************************************************************
069200*                                                               *
069300*    PARAGRAPH:  P05200-LENGTH-OF-ADDRESS                       *
069400*                                                               *
069500*    FUNCTION :  FIND THE LENGTH OF CTR-ADDRESS (LAST            *
069600*                NON-BLANK BYTE).                                *
069700*                                                               *
069800*    CALLED BY:  P05000-VALIDATE-CUSTOMER, P30000-UPDATE-CUSTOMER*
069900*                                                               *
070000*****************************************************************
070100*
070200 P05200-LENGTH-OF-ADDRESS.
070300*
070400     MOVE ZEROES                 TO WMF-ADDRESS-LEN.
070500     PERFORM P05210-SCAN-ADDR-BYTE THRU P05210-EXIT
070600         VARYING WMF-FLD-SCAN-SUB FROM 500 BY -1
070700         UNTIL WMF-FLD-SCAN-SUB < 1
070800            OR WMF-ADDRESS-LEN > ZERO.
070900*
071000 P05200-EXIT.
071100     EXIT.
071200     EJECT
071300*****************************************************************
071400*                                                               *
071500*    PARAGRAPH:  P05210-SCAN-ADDR-BYTE                          *
071600*                                                               *
071700*    FUNCTION :  TEST ONE BYTE OF CTR-ADDRESS FOR NON-BLANK.     *
071800*                                                               *
071900*    CALLED BY:  P05200-LENGTH-OF-ADDRESS                       *
072000*                                                               *
072100*****************************************************************
072200*
072300 P05210-SCAN-ADDR-BYTE.
072400*
072500     IF CTR-ADDRESS (WMF-FLD-SCAN-SUB:1) NOT = SPACE
072600         MOVE WMF-FLD-SCAN-SUB    TO WMF-ADDRESS-LEN
072700     END-IF.
072800*
072900 P05210-EXIT.
073000     EXIT.
073100     EJECT
073200*****************************************************************
073300*                                                               *
073400*    PARAGRAPH:  P05300-SCAN-EMAIL-AT-SIGN                      *
073500*                                                               *
073600*    FUNCTION :  FIND THE POSITION OF '@' IN CTR-EMAIL, IF ANY.  *
073700*                A MINIMAL STAND-IN FOR A FULL EMAIL-FORMAT      *
073800*                EDIT -- NO '@' MEANS THE ADDRESS IS NOT VALID.  *
073900*                                                               *
074000*    CALLED BY:  P05000-VALIDATE-CUSTOMER, P30000-UPDATE-CUSTOMER*
074100*                                                               *
074200*****************************************************************
074300*
074400 P05300-SCAN-EMAIL-AT-SIGN.
074500*
074600     MOVE ZEROES                 TO WMF-AT-SIGN-SUB.
074700     PERFORM P05310-SCAN-EMAIL-BYTE THRU P05310-EXIT
074800         VARYING WMF-FLD-SCAN-SUB FROM 1 BY 1
074900         UNTIL WMF-FLD-SCAN-SUB > 100
075000            OR WMF-AT-SIGN-SUB > ZERO.
075100*
075200 P05300-EXIT.
075300     EXIT.
075400     EJECT
075500*****************************************************************
075600*                                                               *
075700*    PARAGRAPH:  P05310-SCAN-EMAIL-BYTE                         *
075800*                                                               *
075900*    FUNCTION :  TEST ONE BYTE OF CTR-EMAIL FOR '@'.             *
076000*                                                               *
076100*    CALLED BY:  P05300-SCAN-EMAIL-AT-SIGN                      *
076200*                                                               *
076300*****************************************************************
076400*
076500 P05310-SCAN-EMAIL-BYTE.
076600*
076700     IF CTR-EMAIL (WMF-FLD-SCAN-SUB:1) = '@'
076800         MOVE WMF-FLD-SCAN-SUB    TO WMF-AT-SIGN-SUB
076900     END-IF.
077000*
077100 P05310-EXIT.
077200     EXIT.
077300     EJECT
077400*****************************************************************
077500*                                                               *
077600*    PARAGRAPH:  P30000-UPDATE-CUSTOMER                         *
077700*                                                               *
077800*    FUNCTION :  LOCATE THE CUSTOMER BY CUST-ID, RE-VALIDATE,   *
077900*                AND OVERWRITE THE MUTABLE FIELDS.               *
078000*                                                               *
078100*    CALLED BY:  P10000-TRANS-LOOP                              *
078200*                                                               *
078300*****************************************************************
078400*
078500 P30000-UPDATE-CUSTOMER.
078600*
078700     PERFORM P31000-FIND-BY-ID THRU P31000-EXIT.
078800*
078900     IF NOT RECORD-WAS-FOUND
079000         MOVE 'CUSTOMER ID NOT FOUND ON MASTER'
079100                                 TO WMF-REJECT-REASON
079200         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
079300         GO TO P30000-EXIT
079400     END-IF.
079500*
079600     IF CTR-EMAIL NOT = SPACES
079700         AND CTR-EMAIL NOT = WCT-EMAIL (WS-FOUND-SUB)
079800         PERFORM P05300-SCAN-EMAIL-AT-SIGN THRU P05300-EXIT
079900         IF WMF-AT-SIGN-SUB = ZERO
080000             MOVE 'EMAIL FORMAT IS INVALID'
080100                                 TO WMF-REJECT-REASON
080200             PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
080300             GO TO P30000-EXIT
080400         END-IF
080500         PERFORM P06000-CHECK-EMAIL-UNIQUE THRU P06000-EXIT
080600         IF TRANSACTION-IS-INVALID
080700             PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
080800             GO TO P30000-EXIT
080900         END-IF
081000     END-IF.
081100*
081200     MOVE CTR-CONTACT-NUM        TO WMF-CONTACT-TEST-X.
081300     IF WMF-CONTACT-TEST-X NOT NUMERIC
081400         MOVE 'CONTACT NUMBER MUST BE EXACTLY 10 DIGITS'
081500                                 TO WMF-REJECT-REASON
081600         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
081700         GO TO P30000-EXIT
081800     END-IF.
081900*
082000     IF CTR-FULL-NAME = SPACES
082100         MOVE 'FULL NAME IS REQUIRED'
082200                                 TO WMF-REJECT-REASON
082300         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
082400         GO TO P30000-EXIT
082500     END-IF.
082600*
082700     PERFORM P05100-LENGTH-OF-FULL-NAME THRU P05100-EXIT.
082800     IF WMF-FULL-NAME-LEN < 2
082900         MOVE 'FULL NAME MUST BE 2 TO 100 CHARACTERS'
083000                                 TO WMF-REJECT-REASON
083100         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
083200         GO TO P30000-EXIT
083300     END-IF.
083400*
083500     IF CTR-ADDRESS = SPACES
083600         MOVE 'ADDRESS IS REQUIRED'
083700                                 TO WMF-REJECT-REASON
083800         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
083900         GO TO P30000-EXIT
084000     END-IF.
084100*
084200     PERFORM P05200-LENGTH-OF-ADDRESS THRU P05200-EXIT.
084300     IF WMF-ADDRESS-LEN < 10
084400         MOVE 'ADDRESS MUST BE 10 TO 500 CHARACTERS'
084500                                 TO WMF-REJECT-REASON
084600         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
084700         GO TO P30000-EXIT
084800     END-IF.
084900*
085000     IF CTR-NEW-PASSWORD NOT = SPACES
085100         MOVE 'P'                TO OGOSP2-FUNCTION
085200         MOVE CTR-NEW-PASSWORD   TO OGOSP2-CANDIDATE-PASSWORD
085300         CALL 'OGOSP2' USING OGOSP2-PARMS
085400         IF OGOSP2-FAILED
085500             MOVE 'PASSWORD DOES NOT MEET STRENGTH POLICY'
085600                                 TO WMF-REJECT-REASON
085700             PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
085800             GO TO P30000-EXIT
085900         END-IF
086000         MOVE 'E'                TO OGOSP2-FUNCTION
086100         CALL 'OGOSP2' USING OGOSP2-PARMS
086200         MOVE OGOSP2-ENCODED-PASSWORD
086300                                 TO WCT-PASSWORD (WS-FOUND-SUB)
086400     END-IF.
086500*
086600     MOVE CTR-FULL-NAME          TO WCT-FULL-NAME (WS-FOUND-SUB).
086700     MOVE CTR-EMAIL              TO WCT-EMAIL (WS-FOUND-SUB).
086800     MOVE CTR-ADDRESS            TO WCT-ADDRESS (WS-FOUND-SUB).
086900     MOVE CTR-CONTACT-NUM        TO WCT-CONTACT-NUM (WS-FOUND-SUB).
087000     PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
087100     MOVE WMF-TIMESTAMP          TO WCT-UPDATED-AT (WS-FOUND-SUB).
087200*
087300 P30000-EXIT.
087400     EXIT.
087500     EJECT
087600*****************************************************************
087700*                                                               *
087800*    PARAGRAPH:  P31000-FIND-BY-ID                              *
087900*                                                               *
088000*    FUNCTION :  SCAN THE CUSTOMER TABLE FOR CTR-CUST-ID.        *
088100*                SETS WS-FOUND-SUB WHEN FOUND.                   *
088200*                                                               *
088300*    CALLED BY:  P30000-UPDATE-CUSTOMER, P40000-CHANGE-PASSWORD *
088400*                                                               *
088500*****************************************************************
088600*
088700 P31000-FIND-BY-ID.
088800*
088900     SET RECORD-WAS-FOUND        TO FALSE.
089000     MOVE ZEROES                 TO WS-FOUND-SUB.
089100     IF WS-CUST-COUNT > ZERO
089200         PERFORM P32000-SCAN-ONE-ID THRU P32000-EXIT
089300             VARYING WS-CUST-SUB FROM 1 BY 1
089400             UNTIL WS-CUST-SUB > WS-CUST-COUNT
089500                OR RECORD-WAS-FOUND
089600     END-IF.
089700*
089800 P31000-EXIT.
089900     EXIT.
090000     EJECT
090100*****************************************************************
090200*                                                               *
090300*    PARAGRAPH:  P32000-SCAN-ONE-ID                             *
090400*                                                               *
090500*    FUNCTION :  COMPARE ONE TABLE ENTRY'S CUST-ID TO            *
090600*                CTR-CUST-ID.                                   *
090700*                                                               *
090800*    CALLED BY:  P31000-FIND-BY-ID                              *
090900*                                                               *
091000*****************************************************************
091100*
091200 P32000-SCAN-ONE-ID.
091300*
091400     IF WCT-ID (WS-CUST-SUB) = CTR-CUST-ID
091500         SET RECORD-WAS-FOUND    TO TRUE
091600         MOVE WS-CUST-SUB        TO WS-FOUND-SUB
091700     END-IF.
091800*
091900 P32000-EXIT.
092000     EXIT.
092100     EJECT
092200*****************************************************************
092300*                                                               *
092400*    PARAGRAPH:  P40000-CHANGE-PASSWORD                         *
092500*                                                               *
092600*    FUNCTION :  LOCATE THE CUSTOMER, VERIFY THE OLD PASSWORD   *
092700*                MATCHES VIA OGOSP2, VALIDATE AND ENCODE THE    *
092800*                NEW PASSWORD.                                  *
092900*                                                               *
093000*    CALLED BY:  P10000-TRANS-LOOP                              *
093100*                                                               *
093200*****************************************************************
093300*
093400 P40000-CHANGE-PASSWORD.
093500*
093600     PERFORM P31000-FIND-BY-ID THRU P31000-EXIT.
093700*
093800     IF NOT RECORD-WAS-FOUND
093900         MOVE 'CUSTOMER ID NOT FOUND ON MASTER'
094000                                 TO WMF-REJECT-REASON
094100         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
094200         GO TO P40000-EXIT
094300     END-IF.
094400*
094500     MOVE 'M'                    TO OGOSP2-FUNCTION.
094600     MOVE CTR-OLD-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
094700     MOVE WCT-PASSWORD (WS-FOUND-SUB)
094800                                 TO OGOSP2-STORED-PASSWORD.
094900     CALL 'OGOSP2' USING OGOSP2-PARMS.
095000*
095100     IF OGOSP2-FAILED
095200         MOVE 'OLD PASSWORD DOES NOT MATCH'
095300                                 TO WMF-REJECT-REASON
095400         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
095500         GO TO P40000-EXIT
095600     END-IF.
095700*
095800     MOVE 'P'                    TO OGOSP2-FUNCTION.
095900     MOVE CTR-NEW-PASSWORD       TO OGOSP2-CANDIDATE-PASSWORD.
096000     CALL 'OGOSP2' USING OGOSP2-PARMS.
096100*
096200     IF OGOSP2-FAILED
096300         MOVE 'NEW PASSWORD DOES NOT MEET STRENGTH POLICY'
096400                                 TO WMF-REJECT-REASON
096500         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
096600         GO TO P40000-EXIT
096700     END-IF.
096800*
096900     MOVE 'E'                    TO OGOSP2-FUNCTION.
097000     CALL 'OGOSP2' USING OGOSP2-PARMS.
097100     MOVE OGOSP2-ENCODED-PASSWORD
097200                                 TO WCT-PASSWORD (WS-FOUND-SUB).
097300     PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
097400     MOVE WMF-TIMESTAMP          TO WCT-UPDATED-AT (WS-FOUND-SUB).
097500*
097600 P40000-EXIT.
097700     EXIT.
097800     EJECT
097900*****************************************************************
098000*                                                               *
098100*    PARAGRAPH:  P50000-SEARCH-BY-NAME                          *
098200*                                                               *
098300*    FUNCTION :  CASE-INSENSITIVE SUBSTRING SEARCH OF FULL NAME *
098400*                OVER THE ENTIRE TABLE.  EACH HIT IS WRITTEN TO *
098500*                THE RESULT REPORT WITH THE PASSWORD MASKED.    *
098600*                AN EMPTY RESULT SET IS A REJECT.                *
098700*                                                               *
098800*    CALLED BY:  P10000-TRANS-LOOP                              *
098900*                                                               *
099000*****************************************************************
099100*
099200 P50000-SEARCH-BY-NAME.
099300*
099400     SET ANY-SEARCH-MATCH        TO FALSE.
099500     MOVE CTR-SEARCH-TEXT        TO WMF-UPPER-SEARCH.
099600     INSPECT WMF-UPPER-SEARCH CONVERTING
099700         'abcdefghijklmnopqrstuvwxyz' TO
099800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
099900*
100000     IF WS-CUST-COUNT > ZERO
100100         PERFORM P51000-SCAN-ONE-NAME THRU P51000-EXIT
100200             VARYING WS-CUST-SUB FROM 1 BY 1
100300             UNTIL WS-CUST-SUB > WS-CUST-COUNT
100400     END-IF.
100500*
100600     IF NOT ANY-SEARCH-MATCH
100700         MOVE 'NO CUSTOMERS MATCH THE SEARCH TEXT'
100800                                 TO WMF-REJECT-REASON
100900         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
101000     END-IF.
101100*
101200 P50000-EXIT.
101300     EXIT.
101400     EJECT
101500*****************************************************************
101600*                                                               *
101700*    PARAGRAPH:  P51000-SCAN-ONE-NAME                           *
101800*                                                               *
101900*    FUNCTION :  TEST ONE TABLE ENTRY'S FULL NAME FOR THE       *
102000*                SEARCH SUBSTRING AND, IF IT MATCHES, WRITE A   *
102100*                RESULT LINE.                                   *
102200*                                                               *
102300*    CALLED BY:  P50000-SEARCH-BY-NAME                          *
102400*                                                               *
102500*****************************************************************
102600*
102700 P51000-SCAN-ONE-NAME.
102800*
102900     MOVE WCT-FULL-NAME (WS-CUST-SUB) TO WMF-UPPER-NAME.
103000     INSPECT WMF-UPPER-NAME CONVERTING
103100         'abcdefghijklmnopqrstuvwxyz' TO
103200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
103300*
103400     IF WMF-UPPER-NAME (1:100) IS NOT EQUAL TO SPACES
103500         AND WMF-UPPER-SEARCH (1:100) IS NOT EQUAL TO SPACES
103600         IF WMF-UPPER-NAME (1:100) = WMF-UPPER-SEARCH (1:100)
103700             PERFORM P52000-WRITE-SEARCH-HIT THRU P52000-EXIT
103800         ELSE
103900             PERFORM P53000-SCAN-SUBSTRING THRU P53000-EXIT
104000         END-IF
104100     END-IF.
104200*
104300 P51000-EXIT.
104400     EXIT.
104500     EJECT
104600*****************************************************************
104700*                                                               *
104800*    PARAGRAPH:  P52000-WRITE-SEARCH-HIT                        *
104900*                                                               *
105000*    FUNCTION :  WRITE ONE MATCHING CUSTOMER TO THE RESULT      *
105100*                REPORT, PASSWORD MASKED.                        *
105200*                                                               *
105300*    CALLED BY:  P51000-SCAN-ONE-NAME, P53000-SCAN-SUBSTRING    *
105400*                                                               *
105500*****************************************************************
105600*
105700 P52000-WRITE-SEARCH-HIT.
105800*
105900     SET ANY-SEARCH-MATCH        TO TRUE.
106000     MOVE SPACES                 TO WS-SEARCH-DETAIL.
106100     MOVE ' '                    TO WSD-CC.
106200     MOVE WCT-ID (WS-CUST-SUB)   TO WSD-CUST-ID.
106300     MOVE WCT-FULL-NAME (WS-CUST-SUB) (1:40)
106400                                 TO WSD-FULL-NAME.
106500     MOVE WCT-EMAIL (WS-CUST-SUB) (1:40)
106600                                 TO WSD-EMAIL.
106700     WRITE CUST-RESULT-OUT-REC  FROM WS-SEARCH-DETAIL.
106800*
106900 P52000-EXIT.
107000     EXIT.
107100     EJECT
107200*****************************************************************
107300*                                                               *
107400*    PARAGRAPH:  P53000-SCAN-SUBSTRING                          *
107500*                                                               *
107600*    FUNCTION :  WHEN THE FULL NAME DOES NOT MATCH THE SEARCH   *
107700*                TEXT EXACTLY, SLIDE THE SEARCH TEXT ACROSS THE *
107800*                NAME LOOKING FOR A SUBSTRING HIT.               *
107900*                                                               *
108000*    CALLED BY:  P51000-SCAN-ONE-NAME                           *
108100*                                                               *
108200*****************************************************************
108300*
108400 P53000-SCAN-SUBSTRING.
108500*
108600     PERFORM P21000-LENGTH-OF-NAME THRU P21000-EXIT.
108700     PERFORM P21100-LENGTH-OF-SEARCH THRU P21100-EXIT.
108800*
108900     IF WMF-SEARCH-LEN > WMF-NAME-LEN
109000         GO TO P53000-EXIT
109100     END-IF.
109200*
109300     IF WMF-SEARCH-LEN = ZERO
109400         GO TO P53000-EXIT
109500     END-IF.
109600*
109700     PERFORM P54000-TEST-ONE-POSITION THRU P54000-EXIT
109800         VARYING WMF-SCAN-SUB FROM 1 BY 1
109900         UNTIL WMF-SCAN-SUB > (WMF-NAME-LEN - WMF-SEARCH-LEN + 1)
110000            OR ANY-SEARCH-MATCH.
110100*
110200 P53000-EXIT.
110300     EXIT.
110400     EJECT
110500*****************************************************************
110600*                                                               *
110700*    PARAGRAPH:  P21000-LENGTH-OF-NAME                          *
110800*                                                               *
110900*    FUNCTION :  FIND THE LENGTH OF WMF-UPPER-NAME (LAST         *
111000*                NON-BLANK BYTE).                                *
111100*                                                               *
111200*    CALLED BY:  P53000-SCAN-SUBSTRING                          *
111300*                                                               *
111400*****************************************************************
111500*
111600 P21000-LENGTH-OF-NAME.
111700*
111800     MOVE ZEROES                 TO WMF-NAME-LEN.
111900     PERFORM P21010-SCAN-NAME-BYTE THRU P21010-EXIT
112000         VARYING WMF-SCAN-SUB FROM 100 BY -1
112100         UNTIL WMF-SCAN-SUB < 1
112200            OR WMF-NAME-LEN > ZERO.
112300*
112400 P21000-EXIT.
112500     EXIT.
112600     EJECT
112700*****************************************************************
112800*                                                               *
112900*    PARAGRAPH:  P21010-SCAN-NAME-BYTE                          *
113000*                                                               *
113100*    FUNCTION :  TEST ONE BYTE OF WMF-UPPER-NAME FOR NON-BLANK. *
113200*                                                               *
113300*    CALLED BY:  P21000-LENGTH-OF-NAME                          *
113400*                                                               *
113500*****************************************************************
113600*
113700 P21010-SCAN-NAME-BYTE.
113800*
113900     IF WMF-UPPER-NAME (WMF-SCAN-SUB:1) NOT = SPACE
114000         MOVE WMF-SCAN-SUB        TO WMF-NAME-LEN
114100     END-IF.
114200*
114300 P21010-EXIT.
114400     EXIT.
114500     EJECT
114600*****************************************************************
114700*                                                               *
114800*    PARAGRAPH:  P21100-LENGTH-OF-SEARCH                        *
114900*                                                               *
115000*    FUNCTION :  FIND THE LENGTH OF WMF-UPPER-SEARCH (LAST       *
115100*                NON-BLANK BYTE).                                *
115200*                                                               *
115300*    CALLED BY:  P53000-SCAN-SUBSTRING                          *
115400*                                                               *
115500*****************************************************************
115600*
115700 P21100-LENGTH-OF-SEARCH.
115800*
115900     MOVE ZEROES                 TO WMF-SEARCH-LEN.
116000     PERFORM P21110-SCAN-SRCH-BYTE THRU P21110-EXIT
116100         VARYING WMF-SCAN-SUB FROM 100 BY -1
116200         UNTIL WMF-SCAN-SUB < 1
116300            OR WMF-SEARCH-LEN > ZERO.
116400*
116500 P21100-EXIT.
116600     EXIT.
116700     EJECT
116800*****************************************************************
116900*                                                               *
117000*    PARAGRAPH:  P21110-SCAN-SRCH-BYTE                          *
117100*                                                               *
117200*    FUNCTION :  TEST ONE BYTE OF WMF-UPPER-SEARCH FOR NON-BLANK.*
117300*                                                               *
117400*    CALLED BY:  P21100-LENGTH-OF-SEARCH                        *
117500*                                                               *
117600*****************************************************************
117700*
117800 P21110-SCAN-SRCH-BYTE.
117900*
118000     IF WMF-UPPER-SEARCH (WMF-SCAN-SUB:1) NOT = SPACE
118100         MOVE WMF-SCAN-SUB        TO WMF-SEARCH-LEN
118200     END-IF.
118300*
118400 P21110-EXIT.
118500     EXIT.
118600     EJECT
118700*****************************************************************
118800*                                                               *
118900*    PARAGRAPH:  P54000-TEST-ONE-POSITION                       *
119000*                                                               *
119100*    FUNCTION :  COMPARE THE SEARCH TEXT TO ONE WINDOW OF THE    *
119200*                CUSTOMER NAME STARTING AT WMF-SCAN-SUB.         *
119300*                                                               *
119400*    CALLED BY:  P53000-SCAN-SUBSTRING                          *
119500*                                                               *
119600*****************************************************************
119700*
119800 P54000-TEST-ONE-POSITION.
119900*
120000     IF WMF-UPPER-NAME (WMF-SCAN-SUB:WMF-SEARCH-LEN)
120100                                = WMF-UPPER-SEARCH (1:WMF-SEARCH-LEN)
120200         PERFORM P52000-WRITE-SEARCH-HIT THRU P52000-EXIT
120300     END-IF.
120400*
120500 P54000-EXIT.
120600     EXIT.
120700     EJECT
120800*****************************************************************
120900*                                                               *
121000*    PARAGRAPH:  P80000-BUILD-TIMESTAMP                         *
121100*                                                               *
121200*    FUNCTION :  BUILD A 26-BYTE TIMESTAMP TEXT VALUE FROM THE   *
121300*                SYSTEM DATE AND TIME.  THE CENTURY IS DERIVED   *
121400*                BY A SLIDING WINDOW ON THE 2-DIGIT YEAR, PER    *
121500*                THE Y2K REMEDIATION STANDARD.                  *
121600*                                                               *
121700*    CALLED BY:  P20000-REGISTER-CUSTOMER, P30000-UPDATE-CUSTOMER,*
121800*                P40000-CHANGE-PASSWORD                          *
121900*                                                               *
122000*****************************************************************
122100*
122200 P80000-BUILD-TIMESTAMP.
122300*
122400     ACCEPT WMF-SYS-DATE          FROM DATE.
122500     ACCEPT WMF-SYS-TIME          FROM TIME.
122600*
122700     IF WMF-SD-YY < 50
122800         MOVE 20                 TO WMF-CENTURY
122900     ELSE
123000         MOVE 19                 TO WMF-CENTURY
123100     END-IF.
123200*
123300     STRING WMF-CENTURY  WMF-SD-YY  '-'  WMF-SD-MM  '-'  WMF-SD-DD
123400            '-'  WMF-ST-HH  '.'  WMF-ST-MM  '.'  WMF-ST-SS  '.'
123500            WMF-ST-HS  '0000'
123600            DELIMITED BY SIZE INTO WMF-TIMESTAMP.
123700*
123800 P80000-EXIT.
123900     EXIT.
124000     EJECT
124100*****************************************************************
124200*                                                               *
124300*    PARAGRAPH:  P90000-WRITE-MASTER                            *
124400*                                                               *
124500*    FUNCTION :  WRITE ONE TABLE ENTRY TO THE NEW CUSTOMER       *
124600*                MASTER.                                        *
124700*                                                               *
124800*    CALLED BY:  P00000-MAINLINE                                *
124900*                                                               *
125000*****************************************************************
125100*
125200 P90000-WRITE-MASTER.
125300*
125400     WRITE CUST-MASTR-OUT-REC FROM WCT-ENTRY (WS-CUST-SUB).
125500*
125600 P90000-EXIT.
125700     EXIT.
125800     EJECT
125900*****************************************************************
126000*                                                               *
126100*    PARAGRAPH:  P95000-WRITE-REJECT                            *
126200*                                                               *
126300*    FUNCTION :  WRITE A THREE-LINE REJECT MESSAGE TO THE        *
126400*                RESULT REPORT.                                 *
126500*                                                               *
126600*    CALLED BY:  VARIOUS                                        *
126700*                                                               *
126800*****************************************************************
126900*
127000 P95000-WRITE-REJECT.
127100*
127200     MOVE 'OGOB01'                TO WROL-PROGRAM-ID.
127300     MOVE 'MAIN'                  TO WROL-PARAGRAPH.
127400     MOVE WMF-REJECT-REASON       TO WROL-REASON.
127500     MOVE CTR-CUST-ID             TO WROL-TRANS-KEY.
127600*
127700     WRITE CUST-RESULT-OUT-REC   FROM WS-OGO-REJECT-LINE-01.
127800     WRITE CUST-RESULT-OUT-REC   FROM WS-OGO-REJECT-LINE-02.
127900     WRITE CUST-RESULT-OUT-REC   FROM WS-OGO-REJECT-LINE-03.
128000*
128100 P95000-EXIT.
128200     EXIT.
