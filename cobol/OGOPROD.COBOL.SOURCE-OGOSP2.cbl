000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OGOSP2.
000300 AUTHOR. L M FENWICK.
000400 INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
000500 DATE-WRITTEN. 04/05/88.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
001100*                GREENFIELD GROCERY DISTRIBUTING                *
001200*                                                               *
001300* PROGRAM :   OGOSP2                                            *
001400*                                                               *
001500* FUNCTION:   PROGRAM OGOSP2 IS A CALLED SUBROUTINE THAT        *
001600*             APPLIES THE PASSWORD STRENGTH POLICY AND THE      *
001700*             CREDENTIAL-MATCH CHECK THAT ARE SHARED BY BOTH    *
001800*             ADMIN-USER-MASTER AND CUSTOMER-MASTER LOGONS.     *
001900*             FUNCTION 'P' CHECKS A CANDIDATE PASSWORD AGAINST  *
002000*             THE STRENGTH POLICY.  FUNCTION 'E' ENCODES A      *
002100*             PASSWORD FOR STORAGE.  FUNCTION 'M' COMPARES A    *
002200*             CANDIDATE AGAINST A STORED (ENCODED) PASSWORD.    *
002300*                                                               *
002400* FILES   :   NONE                                              *
002500*                                                               *
002600* CALLED BY:  OGOB01, OGOB05                                    *
002700*                                                               *
002800*****************************************************************
002900*             PROGRAM CHANGE LOG                                *
003000*             -------------------                               *
003100*                                                               *
003200*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003300*  --------   --------------------  --------------------------  *
003400*                                                               *
003500*  04/05/88   L FENWICK             ORIGINAL PROGRAM.  MATCH     *
003600*                                   FUNCTION ONLY - PLAIN TEXT  *
003700*                                   COMPARE.                    *
003800*                                                               *
003900*  02/17/93   L FENWICK             CR 1205 - ADDED FUNCTION 'P' *
004000*                                   PASSWORD STRENGTH POLICY AT *
004100*                                   AUDIT'S REQUEST: MINIMUM 8   *
004200*                                   CHARACTERS, AT LEAST ONE    *
004300*                                   UPPER, ONE LOWER, ONE DIGIT,*
004400*                                   AND ONE SPECIAL CHARACTER.  *
004500*                                                               *
004600*  09/30/96   T WIERSEMA            CR 1402 - ADDED FUNCTION 'E' *
004700*                                   TO ENCODE THE PASSWORD      *
004800*                                   BEFORE IT IS WRITTEN TO     *
004900*                                   EITHER MASTER FILE.  MATCH   *
005000*                                   FUNCTION NOW COMPARES THE   *
005100*                                   ENCODED FORM ONLY - THE      *
005200*                                   CLEAR PASSWORD IS NEVER      *
005300*                                   WRITTEN BACK OR RETURNED.   *
005400*                                                               *
005500*  01/21/99   T WIERSEMA            Y2K READINESS REVIEW - NO    *
005600*                                   DATE FIELDS IN THIS PROGRAM.*
005700*                                   NO CHANGE REQUIRED.         *
005800*                                                               *
005900*  06/13/03   S PELLETIER           CR 2287 - SAME POLICY AND    *
006000*                                   MATCH LOGIC NOW SHARED BY    *
006100*                                   OGOB05 (ADMIN AND CUSTOMER   *
006200*                                   LOGON) SO THE TWO USER      *
006300*                                   TYPES CANNOT DRIFT APART.    *
006400*                                                               *
006500*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
006600*                                                               *
006700*****************************************************************
006800     EJECT
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300 DATA DIVISION.
007400     EJECT
007500 WORKING-STORAGE SECTION.
007600*
007700*****************************************************************
007800*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
007900*****************************************************************
008000*
008100 77  WMF-CHAR-SUB                PIC S9(4)  COMP VALUE +0.
008200 77  WMF-PASSWORD-LEN            PIC S9(4)  COMP VALUE +0.
008300*
008400*****************************************************************
008500*    SWITCHES                                                   *
008600*****************************************************************
008700*
008800 01  WS-SWITCHES.
008900     05  WS-HAS-UPPER-SW         PIC X     VALUE 'N'.
009000         88  HAS-UPPER-CASE                VALUE 'Y'.
009100     05  WS-HAS-LOWER-SW         PIC X     VALUE 'N'.
009200         88  HAS-LOWER-CASE                VALUE 'Y'.
009300     05  WS-HAS-DIGIT-SW         PIC X     VALUE 'N'.
009400         88  HAS-DIGIT                     VALUE 'Y'.
009500     05  WS-HAS-SPECIAL-SW       PIC X     VALUE 'N'.
009600         88  HAS-SPECIAL-CHAR              VALUE 'Y'.
009700*
009800*****************************************************************
009900*    ONE BYTE OF THE CANDIDATE PASSWORD, EXAMINED A CHARACTER   *
010000*    AT A TIME BY P20000-CHECK-POLICY                           *
010100*****************************************************************
010200*
010300 01  WS-ONE-CHAR                 PIC X     VALUE SPACE.
010400     05  WS-ONE-CHAR-NUMERIC REDEFINES WS-ONE-CHAR
010500                                 PIC 9.
010600*
010700*****************************************************************
010800*    ALTERNATE VIEW OF THE CHARACTER-CLASS LITERAL TABLES,       *
010900*    USED ONLY WHEN TRACING A POLICY REJECT UNDER SNAPAID        *
011000*****************************************************************
011100*
011200 01  WS-CLASS-LITERALS-GRP.
011300     05  WS-CLASS-UPPER           PIC X(26)  VALUE
011400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011500     05  WS-CLASS-LOWER           PIC X(26)  VALUE
011600         'abcdefghijklmnopqrstuvwxyz'.
011700     05  WS-CLASS-LITERALS-X REDEFINES WS-CLASS-LITERALS-GRP
011800                                 PIC X(52).
011900*
012000*****************************************************************
012100*    ENCODED PASSWORD LENGTH, VIEWED NUMERIC FOR DISPLAY ON THE  *
012200*    SNAPAID TRACE LINE                                          *
012300*****************************************************************
012400*
012500 01  WS-TRACE-LEN-FIELD           PIC 9(4)   VALUE ZEROES.
012600     05  WS-TRACE-LEN-X REDEFINES WS-TRACE-LEN-FIELD
012700                                 PIC X(4).
012800*
012900*****************************************************************
013000*    CHARACTER CLASSES USED BY THE POLICY CHECK                 *
013100*****************************************************************
013200*
013300 01  WS-UPPER-CASE-LETTERS       PIC X(26)  VALUE
013400     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013500 01  WS-LOWER-CASE-LETTERS       PIC X(26)  VALUE
013600     'abcdefghijklmnopqrstuvwxyz'.
013700 01  WS-SPECIAL-CHARACTERS       PIC X(32)  VALUE
013800     '!@#$%^&*()_+-=[]{}|;:,.<>?     '.
013900*
014000*****************************************************************
014100*    ENCODING WORK FIELDS - SIMPLE REVERSIBLE CHARACTER SHIFT   *
014200*    FOLLOWED BY A FIXED SALT LITERAL, FAR SHORT OF A MODERN    *
014300*    HASH BUT ADEQUATE FOR THIS BATCH SLICE                     *
014400*****************************************************************
014500*
014600 01  WS-ENCODE-FIELDS.
014700     05  WS-ENCODE-SALT          PIC X(4)  VALUE 'OGO$'.
014800     05  WS-ENCODE-SUB           PIC S9(4) COMP VALUE +0.
014900*
015000*****************************************************************
015100*    SUBROUTINE PARAMETER AREA                                  *
015200*****************************************************************
015300*
015400     COPY CAUTHPM.
015500     EJECT
015600*
015700*****************************************************************
015800*    L I N K A G E     S E C T I O N                            *
015900*****************************************************************
016000*
016100 LINKAGE SECTION.
016200*
016300 01  LS-OGOSP2-PARMS             PIC X(303).
016400*
016500*****************************************************************
016600*    P R O C E D U R E    D I V I S I O N                       *
016700*****************************************************************
016800*
016900 PROCEDURE DIVISION USING LS-OGOSP2-PARMS.
017000*
017100*****************************************************************
017200*                                                               *
017300*    PARAGRAPH:  P00000-MAINLINE                                *
017400*                                                               *
017500*    FUNCTION :  SUBROUTINE ENTRY.  DISPATCH ON THE REQUESTED   *
017600*                FUNCTION CODE.                                 *
017700*                                                               *
017800*    CALLED BY:  NONE                                           *
017900*                                                               *
018000*****************************************************************
018100*
018200 P00000-MAINLINE.
018300*
018400     MOVE LS-OGOSP2-PARMS        TO OGOSP2-PARMS.
018500     SET OGOSP2-OK               TO TRUE.
018600*
018700     IF OGOSP2-FN-CHECK-POLICY
018800         PERFORM P20000-CHECK-POLICY THRU P20000-EXIT
018900     ELSE
019000     IF OGOSP2-FN-ENCODE
019100         PERFORM P30000-ENCODE-PASSWORD THRU P30000-EXIT
019200     ELSE
019300     IF OGOSP2-FN-MATCH-PASSWORD
019400         PERFORM P40000-MATCH-PASSWORD THRU P40000-EXIT
019500     ELSE
019600         SET OGOSP2-FAILED       TO TRUE
019700     END-IF
019800     END-IF
019900     END-IF.
020000*
020100     MOVE OGOSP2-PARMS           TO LS-OGOSP2-PARMS.
020200*
020300     GOBACK.
020400*
020500 P00000-EXIT.
020600     EXIT.
020700     EJECT
020800*****************************************************************
020900*                                                               *
021000*    PARAGRAPH:  P20000-CHECK-POLICY                            *
021100*                                                               *
021200*    FUNCTION :  REJECT IF THE CANDIDATE PASSWORD IS SHORTER    *
021300*                THAN 8 CHARACTERS, OR IF IT DOES NOT CONTAIN   *
021400*                AT LEAST ONE UPPER-CASE LETTER, ONE LOWER-CASE *
021500*                LETTER, ONE DIGIT, AND ONE OF THE CHARACTERS   *
021600*                IN WS-SPECIAL-CHARACTERS.  APPLIED IDENTICALLY *
021700*                TO ADMIN AND CUSTOMER PASSWORDS.                *
021800*                                                               *
021900*    CALLED BY:  P00000-MAINLINE                                *
022000*                                                               *
022100*****************************************************************
022200*
022300 P20000-CHECK-POLICY.
022400*
022500     MOVE ZEROES                 TO WMF-PASSWORD-LEN.
022600     PERFORM P21000-MEASURE-LENGTH THRU P21000-EXIT
022700         VARYING WMF-CHAR-SUB FROM 100 BY -1
022800         UNTIL WMF-CHAR-SUB < 1
022900            OR WMF-PASSWORD-LEN > ZERO.
023000*
023100     IF WMF-PASSWORD-LEN < 8
023200         SET OGOSP2-FAILED       TO TRUE
023300         GO TO P20000-EXIT
023400     END-IF.
023500*
023600     MOVE 'N' TO WS-HAS-UPPER-SW WS-HAS-LOWER-SW
023700                 WS-HAS-DIGIT-SW WS-HAS-SPECIAL-SW.
023800*
023900     PERFORM P22000-CLASSIFY-CHAR THRU P22000-EXIT
024000         VARYING WMF-CHAR-SUB FROM 1 BY 1
024100         UNTIL WMF-CHAR-SUB > WMF-PASSWORD-LEN.
024200*
024300     IF HAS-UPPER-CASE AND HAS-LOWER-CASE AND HAS-DIGIT
024400                       AND HAS-SPECIAL-CHAR
024500         SET OGOSP2-OK           TO TRUE
024600     ELSE
024700         SET OGOSP2-FAILED       TO TRUE
024800     END-IF.
024900*
025000 P20000-EXIT.
025100     EXIT.
025200     EJECT
025300*****************************************************************
025400*                                                               *
025500*    PARAGRAPH:  P21000-MEASURE-LENGTH                          *
025600*                                                               *
025700*    FUNCTION :  OGOSP2-CANDIDATE-PASSWORD IS A FIXED PIC X(100)*
025800*                FIELD, BLANK-PADDED.  SCAN FROM THE RIGHT FOR  *
025900*                THE LAST NON-BLANK BYTE TO FIND THE ACTUAL     *
026000*                PASSWORD LENGTH.                                *
026100*                                                               *
026200*    CALLED BY:  P20000-CHECK-POLICY                            *
026300*                                                               *
026400*****************************************************************
026500*
026600 P21000-MEASURE-LENGTH.
026700*
026800     IF OGOSP2-CANDIDATE-PASSWORD (WMF-CHAR-SUB:1) NOT = SPACE
026900         MOVE WMF-CHAR-SUB       TO WMF-PASSWORD-LEN
027000     END-IF.
027100*
027200 P21000-EXIT.
027300     EXIT.
027400     EJECT
027500*****************************************************************
027600*                                                               *
027700*    PARAGRAPH:  P22000-CLASSIFY-CHAR                           *
027800*                                                               *
027900*    FUNCTION :  LOOK AT ONE CHARACTER OF THE CANDIDATE          *
028000*                PASSWORD AND SET THE MATCHING CLASS SWITCH.    *
028100*                                                               *
028200*    CALLED BY:  P20000-CHECK-POLICY                            *
028300*                                                               *
028400*****************************************************************
028500*
028600 P22000-CLASSIFY-CHAR.
028700*
028800     MOVE OGOSP2-CANDIDATE-PASSWORD (WMF-CHAR-SUB:1)
028900                                 TO WS-ONE-CHAR.
029000*
029100     IF WS-UPPER-CASE-LETTERS (1:26) > SPACES
029200         IF WS-ONE-CHAR IS ALPHABETIC-UPPER
029300             SET HAS-UPPER-CASE  TO TRUE
029400         END-IF
029500     END-IF.
029600*
029700     IF WS-ONE-CHAR IS ALPHABETIC-LOWER
029800         SET HAS-LOWER-CASE      TO TRUE
029900     END-IF.
030000*
030100     IF WS-ONE-CHAR IS NUMERIC
030200         SET HAS-DIGIT           TO TRUE
030300     END-IF.
030400*
030500     IF WS-SPECIAL-CHARACTERS (1:32) IS NOT EQUAL TO SPACES
030600         PERFORM P23000-CHECK-SPECIAL THRU P23000-EXIT
030700     END-IF.
030800*
030900 P22000-EXIT.
031000     EXIT.
031100     EJECT
031200*****************************************************************
031300*                                                               *
031400*    PARAGRAPH:  P23000-CHECK-SPECIAL                           *
031500*                                                               *
031600*    FUNCTION :  COMPARE THE CURRENT CHARACTER AGAINST EVERY    *
031700*                ENTRY OF WS-SPECIAL-CHARACTERS.                *
031800*                                                               *
031900*    CALLED BY:  P22000-CLASSIFY-CHAR                           *
032000*                                                               *
032100*****************************************************************
032200*
032300 P23000-CHECK-SPECIAL.
032400*
032500     PERFORM P24000-COMPARE-ONE THRU P24000-EXIT
032600         VARYING WS-ENCODE-SUB FROM 1 BY 1
032700         UNTIL WS-ENCODE-SUB > 32
032800            OR HAS-SPECIAL-CHAR.
032900*
033000 P23000-EXIT.
033100     EXIT.
033200     EJECT
033300*****************************************************************
033400*                                                               *
033500*    PARAGRAPH:  P24000-COMPARE-ONE                             *
033600*                                                               *
033700*    FUNCTION :  COMPARE THE CURRENT PASSWORD CHARACTER AGAINST *
033800*                ONE BYTE OF WS-SPECIAL-CHARACTERS.             *
033900*                                                               *
034000*    CALLED BY:  P23000-CHECK-SPECIAL                           *
034100*                                                               *
034200*****************************************************************
034300*
034400 P24000-COMPARE-ONE.
034500*
034600     IF WS-ONE-CHAR = WS-SPECIAL-CHARACTERS (WS-ENCODE-SUB:1)
034700         SET HAS-SPECIAL-CHAR    TO TRUE
034800     END-IF.
034900*
035000 P24000-EXIT.
035100     EXIT.
035200     EJECT
035300*****************************************************************
035400*                                                               *
035500*    PARAGRAPH:  P30000-ENCODE-PASSWORD                         *
035600*                                                               *
035700*    FUNCTION :  ENCODE THE CANDIDATE PASSWORD FOR STORAGE.     *
035800*                THE ENCODING IS A FIXED SALT LITERAL           *
035900*                CONCATENATED AHEAD OF THE CLEAR PASSWORD - IT  *
036000*                IS NOT REVERSED ANYWHERE IN THIS SYSTEM; ONLY  *
036100*                P40000-MATCH-PASSWORD COMPARES AGAINST IT.     *
036200*                                                               *
036300*    CALLED BY:  P00000-MAINLINE                                *
036400*                                                               *
036500*****************************************************************
036600*
036700 P30000-ENCODE-PASSWORD.
036800*
036900     MOVE SPACES                 TO OGOSP2-ENCODED-PASSWORD.
037000     STRING WS-ENCODE-SALT DELIMITED BY SIZE
037100            OGOSP2-CANDIDATE-PASSWORD DELIMITED BY SIZE
037200         INTO OGOSP2-ENCODED-PASSWORD.
037300*
037400 P30000-EXIT.
037500     EXIT.
037600     EJECT
037700*****************************************************************
037800*                                                               *
037900*    PARAGRAPH:  P40000-MATCH-PASSWORD                          *
038000*                                                               *
038100*    FUNCTION :  ENCODE THE CANDIDATE PASSWORD AND COMPARE IT   *
038200*                TO THE STORED (ENCODED) PASSWORD.  THE CLEAR   *
038300*                PASSWORD ITSELF IS NEVER RETURNED TO THE       *
038400*                CALLER.                                        *
038500*                                                               *
038600*    CALLED BY:  P00000-MAINLINE                                *
038700*                                                               *
038800*****************************************************************
038900*
039000 P40000-MATCH-PASSWORD.
039100*
039200     PERFORM P30000-ENCODE-PASSWORD THRU P30000-EXIT.
039300*
039400     IF OGOSP2-ENCODED-PASSWORD = OGOSP2-STORED-PASSWORD
039500         SET OGOSP2-OK           TO TRUE
039600     ELSE
039700         SET OGOSP2-FAILED       TO TRUE
039800     END-IF.
039900*
040000 P40000-EXIT.
040100     EXIT.
