000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OGOB04.
000300 AUTHOR. R A MCCAULEY.
000400 INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
000500 DATE-WRITTEN. 06/02/88.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
001100*                GREENFIELD GROCERY DISTRIBUTING                *
001200*                                                               *
001300* PROGRAM :   OGOB04                                            *
001400*                                                               *
001500* FUNCTION:   PROGRAM OGOB04 IS A BATCH PROGRAM THAT WILL READ  *
001600*             THE ORDER MASTER FILE, ONE PASS, AND PRODUCE THE  *
001700*             ORDER STATISTICS REPORT -- A COUNT OF ORDERS BY    *
001800*             STATUS AND THE TOTAL REVENUE FROM DELIVERED        *
001900*             ORDERS ONLY.  THERE ARE NO CONTROL BREAKS; THE     *
002000*             REPORT IS A SINGLE SUMMARY WRITTEN AT END OF FILE. *
002100*                                                               *
002200* FILES   :   ORDER MASTER                  - LINE SEQ   (READ) *
002300*             ORDER STATISTICS REPORT       - LINE SEQ (OUTPUT) *
002400*                                                               *
002500*****************************************************************
002600*             PROGRAM CHANGE LOG                                *
002700*             -------------------                               *
002800*                                                               *
002900*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003000*  --------   --------------------  --------------------------  *
003100*                                                               *
003200*  06/02/88   R MCCAULEY            ORIGINAL PROGRAM.           *
003300*                                                               *
003400*  02/14/95   L FENWICK            CR 1322 - TOTAL REVENUE WAS   *
003500*                                   SUMMING ALL ORDERS REGARD-   *
003600*                                   LESS OF STATUS; CORRECTED TO *
003700*                                   DELIVERED ORDERS ONLY, PER   *
003800*                                   FINANCE'S RECONCILIATION     *
003900*                                   COMPLAINT.                   *
004000*                                                               *
004100*  01/22/99   D OKAFOR              Y2K READINESS REVIEW - NO     *
004200*                                   2-DIGIT YEAR FIELDS IN THIS  *
004300*                                   REPORT.  NO CHANGE REQUIRED. *
004400*                                                               *
004500*  11/12/03   S PELLETIER           CR 2314 - ORD-AMOUNT IS NOW   *
004600*                                   DISPLAY NUMERIC ON THE       *
004700*                                   EXTRACT, NOT COMP-3; REVENUE  *
004800*                                   ACCUMULATOR REPACKS IT ON    *
004900*                                   READ PER THE SAME AUDIT THAT  *
005000*                                   TOUCHED OGOB02 AND OGOB03.    *
005100*                                                               *
005200*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
005300*                                                               *
005400*****************************************************************
005500     EJECT
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200*
006300 FILE-CONTROL.
006400*
006500     SELECT ORD-MASTR-IN         ASSIGN TO ORDMSTI
006600                                 ORGANIZATION IS LINE SEQUENTIAL
006700                                 FILE STATUS IS WS-OMI-STATUS.
006800*
006900     SELECT ORD-STATS-OUT        ASSIGN TO ORDSTSO.
007000     EJECT
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400*
007500 FD  ORD-MASTR-IN
007600     LABEL RECORDS ARE STANDARD
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 80 CHARACTERS.
007900*
008000 01  ORD-MSTR-IN-REC             PIC X(80).
008100     EJECT
008200 FD  ORD-STATS-OUT
008300     LABEL RECORDS ARE STANDARD
008400     RECORDING MODE IS F
008500     RECORD CONTAINS 133 CHARACTERS.
008600*
008700 01  ORD-STATS-OUT-REC           PIC X(133).
008800     EJECT
008900 WORKING-STORAGE SECTION.
009000*
009100*****************************************************************
009200*    SWITCHES                                                   *
009300*****************************************************************
009400*
009500 01  WS-SWITCHES.
009600     05  WS-OMI-STATUS            PIC XX    VALUE SPACES.
009700         88  OMI-OK                         VALUE '00'.
009800         88  OMI-END                        VALUE '10'.
009900*
010000*****************************************************************
010100*    MISCELLANEOUS WORK FIELDS                                  *
010200*****************************************************************
010300*
010400 01  WS-MISCELLANEOUS-FIELDS.
010500     05  WS-RETURN-CODE           PIC 9(4)   COMP VALUE ZEROES.
010600         88  WS-RC-NORMAL                    VALUE 0.
010700         88  WS-RC-NO-ORDERS                 VALUE 4.
010800     05  WMF-REVENUE-ACCUM        PIC S9(09)V99 COMP-3 VALUE +0.
010900     05  WMF-REVENUE-ACCUM-X      REDEFINES
011000         WMF-REVENUE-ACCUM       PIC S9(09)V99.
011100*
011200*****************************************************************
011300*    RUN-DATE WORK FIELDS - BUILT FROM ACCEPT FROM DATE RATHER   *
011400*    THAN A LIBRARY DATE FUNCTION                                *
011500*****************************************************************
011600*
011700 01  WMF-RUN-DATE-FIELDS.
011800     05  WMF-SYS-DATE             PIC 9(06).
011900     05  WMF-SYS-DATE-R REDEFINES WMF-SYS-DATE.
012000         10  WMF-SD-YY            PIC 9(02).
012100         10  WMF-SD-MM            PIC 9(02).
012200         10  WMF-SD-DD            PIC 9(02).
012300     05  WMF-CENTURY              PIC 9(02).
012400*
012500*****************************************************************
012600*    WORKING-STORAGE COPY OF THE ORDER RECORD                    *
012700*****************************************************************
012800*
012900     COPY CORDERM.
013000     EJECT
013100*
013200*****************************************************************
013300*    COUNTERS - ONE PER ORD-STATUS VALUE PLUS A GRAND TOTAL      *
013400*****************************************************************
013500*
013600 01  WS-ORDER-COUNTERS.
013700     05  WOC-TOTAL-ORDERS         PIC S9(09) COMP-3 VALUE +0.
013800     05  WOC-TOTAL-ORDERS-X       REDEFINES
013900         WOC-TOTAL-ORDERS        PIC S9(09).
014000     05  WOC-PENDING-ORDERS       PIC S9(09) COMP-3 VALUE +0.
014100     05  WOC-CONFIRMED-ORDERS     PIC S9(09) COMP-3 VALUE +0.
014200     05  WOC-SHIPPED-ORDERS       PIC S9(09) COMP-3 VALUE +0.
014300     05  WOC-DELIVERED-ORDERS     PIC S9(09) COMP-3 VALUE +0.
014400     05  WOC-CANCELLED-ORDERS     PIC S9(09) COMP-3 VALUE +0.
014500*
014600*****************************************************************
014700*    ORDER STATISTICS REPORT                                    *
014800*****************************************************************
014900*
015000 01  WS-RPT-TITLE.
015100     05  WRT-CC                  PIC X     VALUE '1'.
015200     05  FILLER                  PIC X(50) VALUE SPACES.
015300     05  FILLER                  PIC X(24) VALUE
015400         'ORDER STATISTICS REPORT'.
015500     05  FILLER                  PIC X(02) VALUE SPACES.
015600     05  FILLER                  PIC X(09) VALUE
015700         'AS OF '.
015800     05  WRT-MM                  PIC 99.
015900     05  FILLER                  PIC X VALUE '/'.
016000     05  WRT-DD                  PIC 99.
016100     05  FILLER                  PIC X VALUE '/'.
016200     05  WRT-CCYY                PIC 9(4).
016300     05  FILLER                  PIC X(37) VALUE SPACES.
016400*
016500 01  WS-RPT-DETAIL.
016600     05  WRD-CC                  PIC X     VALUE ' '.
016700     05  FILLER                  PIC X(03) VALUE SPACES.
016800     05  WRD-LABEL               PIC X(22) VALUE SPACES.
016900     05  WRD-DOTS                PIC X(10) VALUE SPACES.
017000     05  FILLER                  PIC X(02) VALUE SPACES.
017100     05  WRD-COUNT-OUT           PIC Z,ZZZ,ZZ9 VALUE SPACES.
017200     05  FILLER                  PIC X(89) VALUE SPACES.
017300*
017400 01  WS-RPT-REVENUE-LINE.
017500     05  WRR-CC                  PIC X     VALUE ' '.
017600     05  FILLER                  PIC X(03) VALUE SPACES.
017700     05  WRR-LABEL               PIC X(22) VALUE
017800         'TOTAL REVENUE'.
017900     05  WRR-DOTS                PIC X(10) VALUE
018000         '..........'.
018100     05  FILLER                  PIC X(02) VALUE SPACES.
018200     05  WRR-AMOUNT-OUT          PIC Z,ZZZ,ZZZ,ZZ9.99.
018300     05  FILLER                  PIC X(80) VALUE SPACES.
018400*
018500*****************************************************************
018600*    SHARED BATCH ERROR / REJECT WORK AREA                       *
018700*****************************************************************
018800*
018900     COPY CERRWS.
019000     EJECT
019100 PROCEDURE DIVISION.
019200*
019300*****************************************************************
019400*                                                               *
019500*    PARAGRAPH:  P00000-MAINLINE                                *
019600*                                                               *
019700*    FUNCTION :  PROGRAM ENTRY, OPEN FILES, ACCUMULATE, PRINT.  *
019800*                                                               *
019900*    CALLED BY:  NONE                                           *
020000*                                                               *
020100*****************************************************************
020200*
020300 P00000-MAINLINE.
020400*
020500     OPEN INPUT  ORD-MASTR-IN
020600          OUTPUT ORD-STATS-OUT.
020700*
020800     PERFORM P80000-BUILD-RUN-DATE THRU P80000-EXIT.
020900*
021000     WRITE ORD-STATS-OUT-REC    FROM WS-RPT-TITLE.
021100*
021200     PERFORM P10000-ACCUMULATE-LOOP THRU P10000-EXIT
021300         UNTIL OMI-END.
021400*
021500     IF WOC-TOTAL-ORDERS = ZERO
021600         SET WS-RC-NO-ORDERS     TO TRUE
021700     END-IF.
021800*
021900     PERFORM P20000-WRITE-REPORT THRU P20000-EXIT.
022000*
022100     CLOSE ORD-MASTR-IN
022200           ORD-STATS-OUT.
022300*
022400     MOVE WS-RETURN-CODE         TO RETURN-CODE.
022500*
022600     GOBACK.
022700*
022800 P00000-EXIT.
022900     EXIT.
023000     EJECT
023100*****************************************************************
023200*                                                               *
023300*    PARAGRAPH:  P10000-ACCUMULATE-LOOP                         *
023400*                                                               *
023500*    FUNCTION :  READ ONE ORDER MASTER RECORD AND ADD IT TO THE *
023600*                TOTAL AND STATUS COUNTERS.  IF THE STATUS IS   *
023700*                DELIVERED, ADD ITS AMOUNT TO THE REVENUE        *
023800*                ACCUMULATOR.                                    *
023900*                                                               *
024000*    CALLED BY:  P00000-MAINLINE                                *
024100*                                                               *
024200*****************************************************************
024300*
024400 P10000-ACCUMULATE-LOOP.
024500*
024600     READ ORD-MASTR-IN INTO ORD-RECORD.
024700*
024800     IF OMI-END
024900         GO TO P10000-EXIT
025000     END-IF.
025100*
025200     ADD 1 TO WOC-TOTAL-ORDERS.
025300*
025400     IF ORD-STATUS-PENDING
025500         ADD 1 TO WOC-PENDING-ORDERS
025600     ELSE
025700     IF ORD-STATUS-CONFIRMED
025800         ADD 1 TO WOC-CONFIRMED-ORDERS
025900     ELSE
026000     IF ORD-STATUS-SHIPPED
026100         ADD 1 TO WOC-SHIPPED-ORDERS
026200     ELSE
026300     IF ORD-STATUS-DELIVERED
026400         ADD 1 TO WOC-DELIVERED-ORDERS
026500         ADD ORD-AMOUNT TO WMF-REVENUE-ACCUM
026600     ELSE
026700     IF ORD-STATUS-CANCELLED
026800         ADD 1 TO WOC-CANCELLED-ORDERS
026900     END-IF
027000     END-IF
027100     END-IF
027200     END-IF
027300     END-IF.
027400*
027500 P10000-EXIT.
027600     EXIT.
027700     EJECT
027800*****************************************************************
027900*                                                               *
028000*    PARAGRAPH:  P20000-WRITE-REPORT                            *
028100*                                                               *
028200*    FUNCTION :  WRITE THE SIX COUNT LINES AND THE REVENUE LINE *
028300*                OF THE ORDER STATISTICS REPORT.                *
028400*                                                               *
028500*    CALLED BY:  P00000-MAINLINE                                *
028600*                                                               *
028700*****************************************************************
028800*
028900 P20000-WRITE-REPORT.
029000*
029100     MOVE 'TOTAL ORDERS'         TO WRD-LABEL.
029200     MOVE '..........'           TO WRD-DOTS.
029300     MOVE WOC-TOTAL-ORDERS       TO WRD-COUNT-OUT.
029400     WRITE ORD-STATS-OUT-REC    FROM WS-RPT-DETAIL.
029500*
029600     MOVE 'PENDING ORDERS'       TO WRD-LABEL.
029700     MOVE '........'             TO WRD-DOTS.
029800     MOVE WOC-PENDING-ORDERS     TO WRD-COUNT-OUT.
029900     WRITE ORD-STATS-OUT-REC    FROM WS-RPT-DETAIL.
030000*
030100     MOVE 'CONFIRMED ORDERS'     TO WRD-LABEL.
030200     MOVE '......'               TO WRD-DOTS.
030300     MOVE WOC-CONFIRMED-ORDERS   TO WRD-COUNT-OUT.
030400     WRITE ORD-STATS-OUT-REC    FROM WS-RPT-DETAIL.
030500*
030600     MOVE 'SHIPPED ORDERS'       TO WRD-LABEL.
030700     MOVE '........'             TO WRD-DOTS.
030800     MOVE WOC-SHIPPED-ORDERS     TO WRD-COUNT-OUT.
030900     WRITE ORD-STATS-OUT-REC    FROM WS-RPT-DETAIL.
031000*
031100     MOVE 'DELIVERED ORDERS'     TO WRD-LABEL.
031200     MOVE '......'               TO WRD-DOTS.
031300     MOVE WOC-DELIVERED-ORDERS   TO WRD-COUNT-OUT.
031400     WRITE ORD-STATS-OUT-REC    FROM WS-RPT-DETAIL.
031500*
031600     MOVE 'CANCELLED ORDERS'     TO WRD-LABEL.
031700     MOVE '......'               TO WRD-DOTS.
031800     MOVE WOC-CANCELLED-ORDERS   TO WRD-COUNT-OUT.
031900     WRITE ORD-STATS-OUT-REC    FROM WS-RPT-DETAIL.
032000*
032100     MOVE WMF-REVENUE-ACCUM      TO WRR-AMOUNT-OUT.
032200     WRITE ORD-STATS-OUT-REC    FROM WS-RPT-REVENUE-LINE.
032300*
032400 P20000-EXIT.
032500     EXIT.
032600     EJECT
032700*****************************************************************
032800*                                                               *
032900*    PARAGRAPH:  P80000-BUILD-RUN-DATE                          *
033000*                                                               *
033100*    FUNCTION :  BUILD THE MM/DD/CCYY RUN DATE SHOWN IN THE      *
033200*                REPORT TITLE LINE.  THE CENTURY IS DERIVED BY  *
033300*                A SLIDING WINDOW ON THE 2-DIGIT YEAR, PER THE   *
033400*                Y2K REMEDIATION STANDARD.                      *
033500*                                                               *
033600*    CALLED BY:  P00000-MAINLINE                                *
033700*                                                               *
033800*****************************************************************
033900*
034000 P80000-BUILD-RUN-DATE.
034100*
034200     ACCEPT WMF-SYS-DATE          FROM DATE.
034300*
034400     IF WMF-SD-YY < 50
034500         MOVE 20                 TO WMF-CENTURY
034600     ELSE
034700         MOVE 19                 TO WMF-CENTURY
034800     END-IF.
034900*
035000     MOVE WMF-SD-MM               TO WRT-MM.
035100     MOVE WMF-SD-DD               TO WRT-DD.
035200     MOVE WMF-CENTURY             TO WRT-CCYY (1:2).
035300     MOVE WMF-SD-YY                TO WRT-CCYY (3:2).
035400*
035500 P80000-EXIT.
035600     EXIT.
