000100******************************************************************
000200*    OGOSP1 PARAMETER PASS AREA                                  *
000300*    CALLING PROGRAM SETS OGOSP1-FUNCTION AND THE QUANTITY       *
000400*    FIELDS IT OWNS; OGOSP1 RETURNS THE AVAILABLE QUANTITY AND A *
000500*    RETURN CODE.  RESERVE/RELEASE RESULTS ARE RETURNED IN THE   *
000600*    QUANTITY-RESERVED FIELD, WHICH THE CALLER THEN WRITES BACK  *
000700*    TO PROD-RESERVED.                                           *
000800******************************************************************
000900 01  OGOSP1-PARMS.
001000     03  OGOSP1-FUNCTION          PIC X(1)    VALUE SPACE.
001100         88  OGOSP1-FN-RESERVE                VALUE 'R'.
001200         88  OGOSP1-FN-RELEASE                 VALUE 'L'.
001300         88  OGOSP1-FN-AVAILABLE               VALUE 'A'.
001400     03  OGOSP1-QUANTITY-ON-HAND  PIC S9(7)   COMP-3 VALUE ZEROES.
001500     03  OGOSP1-QUANTITY-RESERVED PIC S9(7)   COMP-3 VALUE ZEROES.
001600     03  OGOSP1-REQUESTED-QTY     PIC S9(7)   COMP-3 VALUE ZEROES.
001700     03  OGOSP1-AVAILABLE-QTY     PIC S9(7)   COMP-3 VALUE ZEROES.
001800     03  OGOSP1-RETURN-CODE       PIC 9(4)    VALUE ZEROES COMP.
001900         88  OGOSP1-OK                        VALUE 0.
002000         88  OGOSP1-FAILED                    VALUE 8.
