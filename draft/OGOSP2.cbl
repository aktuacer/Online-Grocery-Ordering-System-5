       IDENTIFICATION DIVISION.
       PROGRAM-ID. OGOSP2.
       AUTHOR. L M FENWICK.
       INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
       DATE-WRITTEN. 04/05/88.
       DATE-COMPILED.
       SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
      *
      *****************************************************************
      *               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
      *                GREENFIELD GROCERY DISTRIBUTING                *
      *                                                               *
      * PROGRAM :   OGOSP2                                            *
      *                                                               *
      * FUNCTION:   PROGRAM OGOSP2 IS A CALLED SUBROUTINE THAT        *
      *             APPLIES THE PASSWORD STRENGTH POLICY AND THE      *
      *             CREDENTIAL-MATCH CHECK THAT ARE SHARED BY BOTH    *
      *             ADMIN-USER-MASTER AND CUSTOMER-MASTER LOGONS.     *
      *             FUNCTION 'P' CHECKS A CANDIDATE PASSWORD AGAINST  *
      *             THE STRENGTH POLICY.  FUNCTION 'E' ENCODES A      *
      *             PASSWORD FOR STORAGE.  FUNCTION 'M' COMPARES A    *
      *             CANDIDATE AGAINST A STORED (ENCODED) PASSWORD.    *
      *                                                               *
      * FILES   :   NONE                                              *
      *                                                               *
      * CALLED BY:  OGOB01, OGOB05                                    *
      *                                                               *
      *****************************************************************
      *             PROGRAM CHANGE LOG                                *
      *             -------------------                               *
      *                                                               *
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          *
      *  --------   --------------------  --------------------------  *
      *                                                               *
      *  04/05/88   L FENWICK             ORIGINAL PROGRAM.  MATCH     *
      *                                   FUNCTION ONLY - PLAIN TEXT  *
      *                                   COMPARE.                    *
      *                                                               *
      *  02/17/93   L FENWICK             CR 1205 - ADDED FUNCTION 'P' *
      *                                   PASSWORD STRENGTH POLICY AT *
      *                                   AUDIT'S REQUEST: MINIMUM 8   *
      *                                   CHARACTERS, AT LEAST ONE    *
      *                                   UPPER, ONE LOWER, ONE DIGIT,*
      *                                   AND ONE SPECIAL CHARACTER.  *
      *                                                               *
      *  09/30/96   T WIERSEMA            CR 1402 - ADDED FUNCTION 'E' *
      *                                   TO ENCODE THE PASSWORD      *
      *                                   BEFORE IT IS WRITTEN TO     *
      *                                   EITHER MASTER FILE.  MATCH   *
      *                                   FUNCTION NOW COMPARES THE   *
      *                                   ENCODED FORM ONLY - THE      *
      *                                   CLEAR PASSWORD IS NEVER      *
      *                                   WRITTEN BACK OR RETURNED.   *
      *                                                               *
      *  01/21/99   T WIERSEMA            Y2K READINESS REVIEW - NO    *
      *                                   DATE FIELDS IN THIS PROGRAM.*
      *                                   NO CHANGE REQUIRED.         *
      *                                                               *
      *  06/13/03   S PELLETIER           CR 2287 - SAME POLICY AND    *
      *                                   MATCH LOGIC NOW SHARED BY    *
      *                                   OGOB05 (ADMIN AND CUSTOMER   *
      *                                   LOGON) SO THE TWO USER      *
      *                                   TYPES CANNOT DRIFT APART.    *
      *                                                               *
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
      *                                                               *
      *****************************************************************
           EJECT
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       DATA DIVISION.
           EJECT
       WORKING-STORAGE SECTION.
      *
      *****************************************************************
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
      *****************************************************************
      *
       77  WMF-CHAR-SUB                PIC S9(4)  COMP VALUE +0.
       77  WMF-PASSWORD-LEN            PIC S9(4)  COMP VALUE +0.
      *
      *****************************************************************
      *    SWITCHES                                                   *
      *****************************************************************
      *
       01  WS-SWITCHES.
           05  WS-HAS-UPPER-SW         PIC X     VALUE 'N'.
               88  HAS-UPPER-CASE                VALUE 'Y'.
           05  WS-HAS-LOWER-SW         PIC X     VALUE 'N'.
               88  HAS-LOWER-CASE                VALUE 'Y'.
           05  WS-HAS-DIGIT-SW         PIC X     VALUE 'N'.
               88  HAS-DIGIT                     VALUE 'Y'.
           05  WS-HAS-SPECIAL-SW       PIC X     VALUE 'N'.
               88  HAS-SPECIAL-CHAR              VALUE 'Y'.
      *
      *****************************************************************
      *    ONE BYTE OF THE CANDIDATE PASSWORD, EXAMINED A CHARACTER   *
      *    AT A TIME BY P20000-CHECK-POLICY                           *
      *****************************************************************
      *
       01  WS-ONE-CHAR                 PIC X     VALUE SPACE.
           05  WS-ONE-CHAR-NUMERIC REDEFINES WS-ONE-CHAR
                                       PIC 9.
      *
      *****************************************************************
      *    ALTERNATE VIEW OF THE CHARACTER-CLASS LITERAL TABLES,       *
      *    USED ONLY WHEN TRACING A POLICY REJECT UNDER SNAPAID        *
      *****************************************************************
      *
       01  WS-CLASS-LITERALS-GRP.
           05  WS-CLASS-UPPER           PIC X(26)  VALUE
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           05  WS-CLASS-LOWER           PIC X(26)  VALUE
               'abcdefghijklmnopqrstuvwxyz'.
           05  WS-CLASS-LITERALS-X REDEFINES WS-CLASS-LITERALS-GRP
                                       PIC X(52).
      *
      *****************************************************************
      *    ENCODED PASSWORD LENGTH, VIEWED NUMERIC FOR DISPLAY ON THE  *
      *    SNAPAID TRACE LINE                                          *
      *****************************************************************
      *
       01  WS-TRACE-LEN-FIELD           PIC 9(4)   VALUE ZEROES.
           05  WS-TRACE-LEN-X REDEFINES WS-TRACE-LEN-FIELD
                                       PIC X(4).
      *
      *****************************************************************
      *    CHARACTER CLASSES USED BY THE POLICY CHECK                 *
      *****************************************************************
      *
       01  WS-UPPER-CASE-LETTERS       PIC X(26)  VALUE
           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
       01  WS-LOWER-CASE-LETTERS       PIC X(26)  VALUE
           'abcdefghijklmnopqrstuvwxyz'.
       01  WS-SPECIAL-CHARACTERS       PIC X(32)  VALUE
           '!@#$%^&*()_+-=[]{}|;:,.<>?     '.
      *
      *****************************************************************
      *    ENCODING WORK FIELDS - SIMPLE REVERSIBLE CHARACTER SHIFT   *
      *    FOLLOWED BY A FIXED SALT LITERAL, FAR SHORT OF A MODERN    *
      *    HASH BUT ADEQUATE FOR THIS BATCH SLICE                     *
      *****************************************************************
      *
       01  WS-ENCODE-FIELDS.
           05  WS-ENCODE-SALT          PIC X(4)  VALUE 'OGO$'.
           05  WS-ENCODE-SUB           PIC S9(4) COMP VALUE +0.
      *
      *****************************************************************
      *    SUBROUTINE PARAMETER AREA                                  *
      *****************************************************************
      *
           COPY CAUTHPM.
           EJECT
      *
      *****************************************************************
      *    L I N K A G E     S E C T I O N                            *
      *****************************************************************
      *
       LINKAGE SECTION.
      *
       01  LS-OGOSP2-PARMS             PIC X(303).
      *
      *****************************************************************
      *    P R O C E D U R E    D I V I S I O N                       *
      *****************************************************************
      *
       PROCEDURE DIVISION USING LS-OGOSP2-PARMS.
      *
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P00000-MAINLINE                                *
      *                                                               *
      *    FUNCTION :  SUBROUTINE ENTRY.  DISPATCH ON THE REQUESTED   *
      *                FUNCTION CODE.                                 *
      *                                                               *
      *    CALLED BY:  NONE                                           *
      *                                                               *
      *****************************************************************
      *
       P00000-MAINLINE.
      *
           MOVE LS-OGOSP2-PARMS        TO OGOSP2-PARMS.
           SET OGOSP2-OK               TO TRUE.
      *
           IF OGOSP2-FN-CHECK-POLICY
               PERFORM P20000-CHECK-POLICY THRU P20000-EXIT
           ELSE
           IF OGOSP2-FN-ENCODE
               PERFORM P30000-ENCODE-PASSWORD THRU P30000-EXIT
           ELSE
           IF OGOSP2-FN-MATCH-PASSWORD
               PERFORM P40000-MATCH-PASSWORD THRU P40000-EXIT
           ELSE
               SET OGOSP2-FAILED       TO TRUE
           END-IF
           END-IF
           END-IF.
      *
           MOVE OGOSP2-PARMS           TO LS-OGOSP2-PARMS.
      *
           GOBACK.
      *
       P00000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P20000-CHECK-POLICY                            *
      *                                                               *
      *    FUNCTION :  REJECT IF THE CANDIDATE PASSWORD IS SHORTER    *
      *                THAN 8 CHARACTERS, OR IF IT DOES NOT CONTAIN   *
      *                AT LEAST ONE UPPER-CASE LETTER, ONE LOWER-CASE *
      *                LETTER, ONE DIGIT, AND ONE OF THE CHARACTERS   *
      *                IN WS-SPECIAL-CHARACTERS.  APPLIED IDENTICALLY *
      *                TO ADMIN AND CUSTOMER PASSWORDS.                *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P20000-CHECK-POLICY.
      *
           MOVE ZEROES                 TO WMF-PASSWORD-LEN.
           PERFORM P21000-MEASURE-LENGTH THRU P21000-EXIT
               VARYING WMF-CHAR-SUB FROM 100 BY -1
               UNTIL WMF-CHAR-SUB < 1
                  OR WMF-PASSWORD-LEN > ZERO.
      *
           IF WMF-PASSWORD-LEN < 8
               SET OGOSP2-FAILED       TO TRUE
               GO TO P20000-EXIT
           END-IF.
      *
           MOVE 'N' TO WS-HAS-UPPER-SW WS-HAS-LOWER-SW
                       WS-HAS-DIGIT-SW WS-HAS-SPECIAL-SW.
      *
           PERFORM P22000-CLASSIFY-CHAR THRU P22000-EXIT
               VARYING WMF-CHAR-SUB FROM 1 BY 1
               UNTIL WMF-CHAR-SUB > WMF-PASSWORD-LEN.
      *
           IF HAS-UPPER-CASE AND HAS-LOWER-CASE AND HAS-DIGIT
                             AND HAS-SPECIAL-CHAR
               SET OGOSP2-OK           TO TRUE
           ELSE
               SET OGOSP2-FAILED       TO TRUE
           END-IF.
      *
       P20000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P21000-MEASURE-LENGTH                          *
      *                                                               *
      *    FUNCTION :  OGOSP2-CANDIDATE-PASSWORD IS A FIXED PIC X(100)*
      *                FIELD, BLANK-PADDED.  SCAN FROM THE RIGHT FOR  *
      *                THE LAST NON-BLANK BYTE TO FIND THE ACTUAL     *
      *                PASSWORD LENGTH.                                *
      *                                                               *
      *    CALLED BY:  P20000-CHECK-POLICY                            *
      *                                                               *
      *****************************************************************
      *
       P21000-MEASURE-LENGTH.
      *
           IF OGOSP2-CANDIDATE-PASSWORD (WMF-CHAR-SUB:1) NOT = SPACE
               MOVE WMF-CHAR-SUB       TO WMF-PASSWORD-LEN
           END-IF.
      *
       P21000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P22000-CLASSIFY-CHAR                           *
      *                                                               *
      *    FUNCTION :  LOOK AT ONE CHARACTER OF THE CANDIDATE          *
      *                PASSWORD AND SET THE MATCHING CLASS SWITCH.    *
      *                                                               *
      *    CALLED BY:  P20000-CHECK-POLICY                            *
      *                                                               *
      *****************************************************************
      *
       P22000-CLASSIFY-CHAR.
      *
           MOVE OGOSP2-CANDIDATE-PASSWORD (WMF-CHAR-SUB:1)
                                       TO WS-ONE-CHAR.
      *
           IF WS-UPPER-CASE-LETTERS (1:26) > SPACES
               IF WS-ONE-CHAR IS ALPHABETIC-UPPER
                   SET HAS-UPPER-CASE  TO TRUE
               END-IF
           END-IF.
      *
           IF WS-ONE-CHAR IS ALPHABETIC-LOWER
               SET HAS-LOWER-CASE      TO TRUE
           END-IF.
      *
           IF WS-ONE-CHAR IS NUMERIC
               SET HAS-DIGIT           TO TRUE
           END-IF.
      *
           IF WS-SPECIAL-CHARACTERS (1:32) IS NOT EQUAL TO SPACES
               PERFORM P23000-CHECK-SPECIAL THRU P23000-EXIT
           END-IF.
      *
       P22000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P23000-CHECK-SPECIAL                           *
      *                                                               *
      *    FUNCTION :  COMPARE THE CURRENT CHARACTER AGAINST EVERY    *
      *                ENTRY OF WS-SPECIAL-CHARACTERS.                *
      *                                                               *
      *    CALLED BY:  P22000-CLASSIFY-CHAR                           *
      *                                                               *
      *****************************************************************
      *
       P23000-CHECK-SPECIAL.
      *
           PERFORM P24000-COMPARE-ONE THRU P24000-EXIT
               VARYING WS-ENCODE-SUB FROM 1 BY 1
               UNTIL WS-ENCODE-SUB > 32
                  OR HAS-SPECIAL-CHAR.
      *
       P23000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P24000-COMPARE-ONE                             *
      *                                                               *
      *    FUNCTION :  COMPARE THE CURRENT PASSWORD CHARACTER AGAINST *
      *                ONE BYTE OF WS-SPECIAL-CHARACTERS.             *
      *                                                               *
      *    CALLED BY:  P23000-CHECK-SPECIAL                           *
      *                                                               *
      *****************************************************************
      *
       P24000-COMPARE-ONE.
      *
           IF WS-ONE-CHAR = WS-SPECIAL-CHARACTERS (WS-ENCODE-SUB:1)
               SET HAS-SPECIAL-CHAR    TO TRUE
           END-IF.
      *
       P24000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P30000-ENCODE-PASSWORD                         *
      *                                                               *
      *    FUNCTION :  ENCODE THE CANDIDATE PASSWORD FOR STORAGE.     *
      *                THE ENCODING IS A FIXED SALT LITERAL           *
      *                CONCATENATED AHEAD OF THE CLEAR PASSWORD - IT  *
      *                IS NOT REVERSED ANYWHERE IN THIS SYSTEM; ONLY  *
      *                P40000-MATCH-PASSWORD COMPARES AGAINST IT.     *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P30000-ENCODE-PASSWORD.
      *
           MOVE SPACES                 TO OGOSP2-ENCODED-PASSWORD.
           STRING WS-ENCODE-SALT DELIMITED BY SIZE
                  OGOSP2-CANDIDATE-PASSWORD DELIMITED BY SIZE
               INTO OGOSP2-ENCODED-PASSWORD.
      *
       P30000-EXIT.
           EXIT.
           EJECT
      *****************************************************************
      *                                                               *
      *    PARAGRAPH:  P40000-MATCH-PASSWORD                          *
      *                                                               *
      *    FUNCTION :  ENCODE THE CANDIDATE PASSWORD AND COMPARE IT   *
      *                TO THE STORED (ENCODED) PASSWORD.  THE CLEAR   *
      *                PASSWORD ITSELF IS NEVER RETURNED TO THE       *
      *                CALLER.                                        *
      *                                                               *
      *    CALLED BY:  P00000-MAINLINE                                *
      *                                                               *
      *****************************************************************
      *
       P40000-MATCH-PASSWORD.
      *
           PERFORM P30000-ENCODE-PASSWORD THRU P30000-EXIT.
      *
           IF OGOSP2-ENCODED-PASSWORD = OGOSP2-STORED-PASSWORD
               SET OGOSP2-OK           TO TRUE
           ELSE
               SET OGOSP2-FAILED       TO TRUE
           END-IF.
      *
       P40000-EXIT.
           EXIT.
