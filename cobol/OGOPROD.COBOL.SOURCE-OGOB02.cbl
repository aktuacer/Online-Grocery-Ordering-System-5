000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OGOB02.
000300 AUTHOR. R A MCCAULEY.
000400 INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
000500 DATE-WRITTEN. 04/02/88.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
001100*                GREENFIELD GROCERY DISTRIBUTING                *
001200*                                                               *
001300* PROGRAM :   OGOB02                                            *
001400*                                                               *
001500* FUNCTION:   PROGRAM OGOB02 IS A BATCH PROGRAM THAT MAINTAINS  *
001600*             THE PRODUCT CATALOG.  IT LOADS THE CURRENT        *
001700*             PRODUCT MASTER INTO A WORKING-STORAGE TABLE,       *
001800*             APPLIES EACH PRODUCT TRANSACTION (REGISTER,        *
001900*             UPDATE, OR SET-QUANTITY) AGAINST THE TABLE, AND    *
002000*             WRITES A NEW MASTER AT END-OF-RUN.  PROD-ID IS     *
002100*             SYSTEM-ASSIGNED -- THE NEXT SEQUENTIAL INTEGER     *
002200*             AFTER THE HIGHEST ID ON THE OLD MASTER.            *
002300*                                                               *
002400* FILES   :   PRODUCT TRANSACTION EXTRACT  - LINE SEQ   (READ)   *
002500*             OLD PRODUCT MASTER            - LINE SEQ   (READ)  *
002600*             NEW PRODUCT MASTER            - LINE SEQ  (OUTPUT) *
002700*             PRODUCT RESULT REPORT         - LINE SEQ  (OUTPUT) *
002800*                                                               *
002900* CALLS   :   NONE                                               *
003000*                                                               *
003100*****************************************************************
003200*             PROGRAM CHANGE LOG                                *
003300*             -------------------                               *
003400*                                                               *
003500*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003600*  --------   --------------------  --------------------------  *
003700*                                                               *
003800*  04/02/88   R MCCAULEY            ORIGINAL PROGRAM.  REGISTER  *
003900*                                   FUNCTION ONLY.              *
004000*                                                               *
004100*  09/14/90   R MCCAULEY             CR 1048 - ADDED FUNCTION     *
004200*                                   'U' UPDATE, CONDITIONALLY    *
004300*                                   OVERWRITING NAME/PRICE/      *
004400*                                   QUANTITY/RESERVED/CUSTOMER-  *
004500*                                   ID ONLY WHEN SUPPLIED.       *
004600*                                                               *
004700*  02/05/96   T WIERSEMA            CR 1389 - ADDED FUNCTION 'Q'  *
004800*                                   SET-QUANTITY FOR NIGHTLY     *
004900*                                   CYCLE-COUNT CORRECTIONS.      *
005000*                                                               *
005100*  01/18/99   D OKAFOR              Y2K READINESS REVIEW - THE    *
005200*                                   CREATED-AT/UPDATED-AT FIELDS *
005300*                                   ARE CALLER-SUPPLIED X(26)     *
005400*                                   TIMESTAMP TEXT, NOT 2-DIGIT   *
005500*                                   YEAR FIELDS.  NO CHANGE       *
005600*                                   REQUIRED.                    *
005700*                                                               *
005800*  06/20/03   S PELLETIER           CR 2287 - NAME IS NOW         *
005900*                                   TRIMMED OF TRAILING BLANKS    *
006000*                                   BEFORE IT IS STORED, AS       *
006100*                                   AGREED WITH THE WEB TEAM.    *
006200*                                                               *
006300*  11/03/03   S PELLETIER           CR 2314 - AUDIT FOUND THE     *
006400*                                   MASTER RECORD WAS CARRYING    *
006500*                                   PRICE/QUANTITY/RESERVED AS    *
006600*                                   COMP-3 ON THE EXTRACT ITSELF. *
006700*                                   CORRECTED TO DISPLAY NUMERIC   *
006800*                                   ON DISK; THE TABLE ENTRY IN    *
006900*                                   STORAGE IS STILL PACKED FOR    *
007000*                                   ARITHMETIC.  RECORD LENGTH     *
007100*                                   CHANGES FROM 182 TO 192.       *
007200*                                                               *
007300*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
007400*                                                               *
007500*****************************************************************
007600     EJECT
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100*
008200 INPUT-OUTPUT SECTION.
008300*
008400 FILE-CONTROL.
008500*
008600     SELECT PROD-TRANS-IN        ASSIGN TO PRODTRNI
008700                                 ORGANIZATION IS LINE SEQUENTIAL
008800                                 FILE STATUS IS WS-PTI-STATUS.
008900*
009000     SELECT PROD-MASTR-IN        ASSIGN TO PRODMSTI
009100                                 ORGANIZATION IS LINE SEQUENTIAL
009200                                 FILE STATUS IS WS-PMI-STATUS.
009300*
009400     SELECT PROD-MASTR-OUT       ASSIGN TO PRODMSTO
009500                                 ORGANIZATION IS LINE SEQUENTIAL
009600                                 FILE STATUS IS WS-PMO-STATUS.
009700*
009800     SELECT PROD-RESULT-OUT      ASSIGN TO PRODRSLO
009900                                 ORGANIZATION IS LINE SEQUENTIAL
010000                                 FILE STATUS IS WS-PRO-STATUS.
010100     EJECT
010200 DATA DIVISION.
010300*
010400 FILE SECTION.
010500*
010600 FD  PROD-TRANS-IN
010700     LABEL RECORDS ARE STANDARD
010800     RECORDING MODE IS F
010900     RECORD CONTAINS 146 CHARACTERS.
011000*
011100 01  PROD-TRANS-REC.
011200     05  PTR-FUNCTION             PIC X(01).
011300         88  PTR-FN-REGISTER                  VALUE 'R'.
011400         88  PTR-FN-UPDATE                     VALUE 'U'.
011500         88  PTR-FN-SET-QUANTITY               VALUE 'Q'.
011600     05  PTR-PROD-ID              PIC 9(09).
011700     05  PTR-NAME                 PIC X(100).
011800     05  PTR-PRICE-PRESENT-SW     PIC X(01).
011900         88  PTR-PRICE-PRESENT                 VALUE 'Y'.
012000     05  PTR-PRICE                PIC S9(07)V99.
012100     05  PTR-QUANTITY-PRESENT-SW  PIC X(01).
012200         88  PTR-QUANTITY-PRESENT              VALUE 'Y'.
012300     05  PTR-QUANTITY             PIC S9(07).
012400     05  PTR-RESERVED-PRESENT-SW  PIC X(01).
012500         88  PTR-RESERVED-PRESENT              VALUE 'Y'.
012600     05  PTR-RESERVED             PIC S9(07).
012700     05  PTR-CUSTOMER-ID-PRES-SW  PIC X(01).
012800         88  PTR-CUSTOMER-ID-PRESENT            VALUE 'Y'.
012900     05  PTR-CUSTOMER-ID          PIC X(06).
013000     05  FILLER                  PIC X(02).
013100     EJECT
013200 FD  PROD-MASTR-IN
013300     LABEL RECORDS ARE STANDARD
013400     RECORDING MODE IS F
013500     RECORD CONTAINS 192 CHARACTERS.
013600*
013700 01  PROD-MSTR-IN-REC            PIC X(192).
013800     EJECT
013900 FD  PROD-MASTR-OUT
014000     LABEL RECORDS ARE STANDARD
014100     RECORDING MODE IS F
014200     RECORD CONTAINS 192 CHARACTERS.
014300*
014400 01  PROD-MSTR-OUT-REC           PIC X(192).
014500     EJECT
014600 FD  PROD-RESULT-OUT
014700     LABEL RECORDS ARE STANDARD
014800     RECORDING MODE IS F
014900     RECORD CONTAINS 133 CHARACTERS.
015000*
015100 01  PROD-RESULT-OUT-REC         PIC X(133).
015200     EJECT
015300 WORKING-STORAGE SECTION.
015400*
015500*****************************************************************
015600*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
015700*****************************************************************
015800*
015900 77  WS-PROD-COUNT                PIC S9(4)  COMP VALUE +0.
016000 77  WS-PROD-SUB                  PIC S9(4)  COMP VALUE +0.
016100 77  WS-FOUND-SUB                 PIC S9(4)  COMP VALUE +0.
016200 77  WS-MAX-PRODUCTS              PIC S9(4)  COMP VALUE +5000.
016300*
016400*****************************************************************
016500*    SWITCHES                                                   *
016600*****************************************************************
016700*
016800 01  WS-SWITCHES.
016900     05  WS-PTI-STATUS            PIC XX    VALUE SPACES.
017000         88  PTI-OK                         VALUE '00'.
017100         88  PTI-END                        VALUE '10'.
017200     05  WS-PMI-STATUS            PIC XX    VALUE SPACES.
017300         88  PMI-OK                         VALUE '00'.
017400         88  PMI-END                        VALUE '10'.
017500     05  WS-PMO-STATUS            PIC XX    VALUE SPACES.
017600         88  PMO-OK                         VALUE '00'.
017700     05  WS-PRO-STATUS            PIC XX    VALUE SPACES.
017800         88  PRO-OK                         VALUE '00'.
017900     05  WS-FOUND-SW              PIC X     VALUE 'N'.
018000         88  RECORD-WAS-FOUND               VALUE 'Y'.
018100     05  WS-VALID-SW              PIC X     VALUE 'Y'.
018200         88  TRANSACTION-IS-VALID            VALUE 'Y'.
018300         88  TRANSACTION-IS-INVALID          VALUE 'N'.
018400*
018500*****************************************************************
018600*    MISCELLANEOUS WORK FIELDS                                  *
018700*****************************************************************
018800*
018900 01  WS-MISCELLANEOUS-FIELDS.
019000     05  WMF-REJECT-REASON        PIC X(50)  VALUE SPACES.
019100     05  WMF-NEXT-PROD-ID         PIC 9(09)  VALUE ZEROES.
019200     05  WMF-NEXT-PROD-ID-X REDEFINES WMF-NEXT-PROD-ID
019300                                 PIC X(09).
019400     05  WMF-SCAN-SUB             PIC S9(4)  COMP VALUE +0.
019500     05  WMF-NAME-LEN             PIC S9(4)  COMP VALUE +0.
019600*
019700*****************************************************************
019800*    TRIMMED NAME WORK FIELD - TRAILING BLANKS REMOVED BEFORE    *
019900*    STORAGE, PER CR 2287                                        *
020000*****************************************************************
020100*
020200 01  WMF-TRIMMED-NAME-GRP.
020300     05  WMF-TRIMMED-NAME         PIC X(100) VALUE SPACES.
020400     05  WMF-TRIMMED-NAME-TBL REDEFINES WMF-TRIMMED-NAME
020500                                 PIC X OCCURS 100 TIMES.
020600*
020700*****************************************************************
020800*    WORKING-STORAGE COPY OF THE PRODUCT RECORD FOR THE          *
020900*    TRANSACTION CURRENTLY BEING APPLIED.  THE MASTER EXTRACT    *
021000*    IS DISPLAY NUMERIC END TO END, SO PROD-RECORD'S FIELDS ARE  *
021100*    READ DIRECTLY WITHOUT ANY REPACK -- REPACKING TO COMP-3     *
021200*    HAPPENS ONLY WHEN THE VALUE MOVES INTO THE IN-MEMORY TABLE. *
021300*****************************************************************
021400*
021500     COPY CPRODCT.
021600     EJECT
021700*
021800*****************************************************************
021900*    PRODUCT MASTER TABLE - LOADED FROM THE OLD MASTER AT START  *
022000*    OF RUN, UPDATED IN PLACE, REWRITTEN AT END OF RUN           *
022100*****************************************************************
022200*
022300 01  WS-PROD-TABLE-AREA.
022400     05  WPT-ENTRY OCCURS 1 TO 5000 TIMES
022500                   DEPENDING ON WS-PROD-COUNT
022600                   INDEXED BY WPT-IDX.
022700         10  WPT-PROD-ID          PIC 9(09).
022800         10  WPT-NAME             PIC X(100).
022900         10  WPT-PRICE            PIC S9(07)V99 COMP-3.
023000         10  WPT-QUANTITY         PIC S9(07)    COMP-3.
023100         10  WPT-RESERVED         PIC S9(07)    COMP-3.
023200         10  WPT-CUSTOMER-ID      PIC X(06).
023300         10  WPT-CREATED-AT       PIC X(26).
023400         10  WPT-UPDATED-AT       PIC X(26).
023500         10  FILLER               PIC X(02).
023600     EJECT
023700*
023800*****************************************************************
023900*    SYSTEM TIMESTAMP WORK FIELDS - BUILT FROM ACCEPT FROM        *
024000*    DATE/TIME RATHER THAN A LIBRARY DATE FUNCTION                *
024100*****************************************************************
024200*
024300 01  WMF-TIMESTAMP-FIELDS.
024400     05  WMF-SYS-DATE             PIC 9(06).
024500     05  WMF-SYS-DATE-R REDEFINES WMF-SYS-DATE.
024600         10  WMF-SD-YY            PIC 9(02).
024700         10  WMF-SD-MM            PIC 9(02).
024800         10  WMF-SD-DD            PIC 9(02).
024900     05  WMF-SYS-TIME             PIC 9(08).
025000     05  WMF-SYS-TIME-R REDEFINES WMF-SYS-TIME.
025100         10  WMF-ST-HH            PIC 9(02).
025200         10  WMF-ST-MM            PIC 9(02).
025300         10  WMF-ST-SS            PIC 9(02).
025400         10  WMF-ST-HS            PIC 9(02).
025500     05  WMF-CENTURY              PIC 9(02).
025600     05  WMF-TIMESTAMP            PIC X(26).
025700*
025800*****************************************************************
025900*    SHARED BATCH ERROR / REJECT WORK AREA                       *
026000*****************************************************************
026100*
026200     COPY CERRWS.
026300     EJECT
026400 PROCEDURE DIVISION.
026500*
026600*****************************************************************
026700*                                                               *
026800*    PARAGRAPH:  P00000-MAINLINE                                *
026900*                                                               *
027000*    FUNCTION :  PROGRAM ENTRY.  LOAD THE OLD MASTER INTO THE   *
027100*                TABLE, APPLY ALL TRANSACTIONS, WRITE THE NEW   *
027200*                MASTER.                                        *
027300*                                                               *
027400*    CALLED BY:  NONE                                           *
027500*                                                               *
027600*****************************************************************
027700*
027800 P00000-MAINLINE.
027900*
028000     OPEN INPUT  PROD-TRANS-IN
028100                 PROD-MASTR-IN
028200          OUTPUT PROD-MASTR-OUT
028300                 PROD-RESULT-OUT.
028400*
028500     MOVE ZEROES                  TO WS-PROD-COUNT WMF-NEXT-PROD-ID.
028600*
028700     PERFORM P01000-LOAD-MASTER THRU P01000-EXIT
028800         UNTIL PMI-END.
028900*
029000     ADD 1 TO WMF-NEXT-PROD-ID.
029100*
029200     PERFORM P10000-TRANS-LOOP THRU P10000-EXIT
029300         UNTIL PTI-END.
029400*
029500     PERFORM P90000-WRITE-MASTER THRU P90000-EXIT
029600         VARYING WS-PROD-SUB FROM 1 BY 1
029700         UNTIL WS-PROD-SUB > WS-PROD-COUNT.
029800*
029900     CLOSE PROD-TRANS-IN
030000           PROD-MASTR-IN
030100           PROD-MASTR-OUT
030200           PROD-RESULT-OUT.
030300*
030400     GOBACK.
030500*
030600 P00000-EXIT.
030700     EXIT.
030800     EJECT
030900*****************************************************************
031000*                                                               *
031100*    PARAGRAPH:  P01000-LOAD-MASTER                             *
031200*                                                               *
031300*    FUNCTION :  READ ONE OLD MASTER RECORD, APPEND IT TO THE   *
031400*                TABLE, AND TRACK THE HIGHEST PROD-ID SEEN.     *
031500*                                                               *
031600*    CALLED BY:  P00000-MAINLINE                                *
031700*                                                               *
031800*****************************************************************
031900*
032000 P01000-LOAD-MASTER.
032100*
032200     READ PROD-MASTR-IN INTO PROD-RECORD.
032300*
032400     IF PMI-END
032500         GO TO P01000-EXIT
032600     END-IF.
032700*
032800     ADD 1 TO WS-PROD-COUNT.
032900     MOVE PROD-ID                TO WPT-PROD-ID (WS-PROD-COUNT).
033000     MOVE PROD-NAME               TO WPT-NAME (WS-PROD-COUNT).
033100     MOVE PROD-PRICE              TO WPT-PRICE (WS-PROD-COUNT).
033200     MOVE PROD-QUANTITY           TO WPT-QUANTITY (WS-PROD-COUNT).
033300     MOVE PROD-RESERVED           TO WPT-RESERVED (WS-PROD-COUNT).
033400     MOVE PROD-CUSTOMER-ID        TO WPT-CUSTOMER-ID (WS-PROD-COUNT).
033500     MOVE PROD-CREATED-AT         TO WPT-CREATED-AT (WS-PROD-COUNT).
033600     MOVE PROD-UPDATED-AT         TO WPT-UPDATED-AT (WS-PROD-COUNT).
033700*
033800     IF PROD-ID > WMF-NEXT-PROD-ID
033900         MOVE PROD-ID             TO WMF-NEXT-PROD-ID
034000     END-IF.
034100*
034200 P01000-EXIT.
034300     EXIT.
034400     EJECT
034500*****************************************************************
034600*                                                               *
034700*    PARAGRAPH:  P10000-TRANS-LOOP                              *
034800*                                                               *
034900*    FUNCTION :  READ ONE TRANSACTION AND DISPATCH IT BY        *
035000*                FUNCTION CODE.                                  *
035100*                                                               *
035200*    CALLED BY:  P00000-MAINLINE                                *
035300*                                                               *
035400*****************************************************************
035500*
035600 P10000-TRANS-LOOP.
035700*
035800     READ PROD-TRANS-IN.
035900*
036000     IF PTI-END
036100         GO TO P10000-EXIT
036200     END-IF.
036300*
036400     IF PTR-FN-REGISTER
036500         PERFORM P20000-REGISTER-PRODUCT THRU P20000-EXIT
036600     ELSE
036700     IF PTR-FN-UPDATE
036800         PERFORM P30000-UPDATE-PRODUCT THRU P30000-EXIT
036900     ELSE
037000     IF PTR-FN-SET-QUANTITY
037100         PERFORM P40000-SET-QUANTITY THRU P40000-EXIT
037200     ELSE
037300         MOVE 'UNKNOWN TRANSACTION FUNCTION CODE'
037400                                 TO WMF-REJECT-REASON
037500         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
037600     END-IF
037700     END-IF
037800     END-IF.
037900*
038000 P10000-EXIT.
038100     EXIT.
038200     EJECT
038300*****************************************************************
038400*                                                               *
038500*    PARAGRAPH:  P05000-EDIT-PRODUCT                            *
038600*                                                               *
038700*    FUNCTION :  EDIT A REGISTER TRANSACTION AGAINST THE        *
038800*                PRODUCT FIELD RULES.  SETS                     *
038900*                TRANSACTION-IS-INVALID AND WMF-REJECT-REASON    *
039000*                ON THE FIRST RULE VIOLATED.                     *
039100*                                                               *
039200*    CALLED BY:  P20000-REGISTER-PRODUCT                        *
039300*                                                               *
039400*****************************************************************
039500*
039600 P05000-EDIT-PRODUCT.
039700*
039800     SET TRANSACTION-IS-VALID    TO TRUE.
039900*
040000     IF PTR-NAME = SPACES
040100         MOVE 'PRODUCT NAME IS REQUIRED'
040200                                 TO WMF-REJECT-REASON
040300         SET TRANSACTION-IS-INVALID TO TRUE
040400         GO TO P05000-EXIT
040500     END-IF.
040600*
040700     IF NOT PTR-PRICE-PRESENT OR PTR-PRICE NOT > ZERO
040800         MOVE 'PRICE MUST BE GREATER THAN ZERO'
040900                                 TO WMF-REJECT-REASON
041000         SET TRANSACTION-IS-INVALID TO TRUE
041100         GO TO P05000-EXIT
041200     END-IF.
041300*
041400     IF NOT PTR-QUANTITY-PRESENT OR PTR-QUANTITY < ZERO
041500         MOVE 'QUANTITY IS REQUIRED AND MUST NOT BE NEGATIVE'
041600                                 TO WMF-REJECT-REASON
041700         SET TRANSACTION-IS-INVALID TO TRUE
041800         GO TO P05000-EXIT
041900     END-IF.
042000*
042100     IF PTR-RESERVED-PRESENT AND PTR-RESERVED < ZERO
042200         MOVE 'RESERVED QUANTITY MUST NOT BE NEGATIVE'
042300                                 TO WMF-REJECT-REASON
042400         SET TRANSACTION-IS-INVALID TO TRUE
042500         GO TO P05000-EXIT
042600     END-IF.
042700*
042800 P05000-EXIT.
042900     EXIT.
043000     EJECT
043100*****************************************************************
043200*                                                               *
043300*    PARAGRAPH:  P20000-REGISTER-PRODUCT                        *
043400*                                                               *
043500*    FUNCTION :  VALIDATE A NEW PRODUCT, ASSIGN THE NEXT         *
043600*                SEQUENTIAL PROD-ID, DEFAULT RESERVED TO ZERO   *
043700*                IF ABSENT, AND APPEND IT TO THE TABLE.          *
043800*                                                               *
043900*    CALLED BY:  P10000-TRANS-LOOP                              *
044000*                                                               *
044100*****************************************************************
044200*
044300 P20000-REGISTER-PRODUCT.
044400*
044500     PERFORM P05000-EDIT-PRODUCT THRU P05000-EXIT.
044600*
044700     IF TRANSACTION-IS-INVALID
044800         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
044900         GO TO P20000-EXIT
045000     END-IF.
045100*
045200     IF WS-PROD-COUNT >= WS-MAX-PRODUCTS
045300         MOVE 'PRODUCT MASTER TABLE IS FULL'
045400                                 TO WMF-REJECT-REASON
045500         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
045600         GO TO P20000-EXIT
045700     END-IF.
045800*
045900     PERFORM P06000-TRIM-NAME THRU P06000-EXIT.
046000*
046100     ADD 1 TO WS-PROD-COUNT.
046200     MOVE WMF-NEXT-PROD-ID       TO WPT-PROD-ID (WS-PROD-COUNT).
046300     MOVE WMF-TRIMMED-NAME       TO WPT-NAME (WS-PROD-COUNT).
046400     MOVE PTR-PRICE              TO WPT-PRICE (WS-PROD-COUNT).
046500     MOVE PTR-QUANTITY           TO WPT-QUANTITY (WS-PROD-COUNT).
046600*
046700     IF PTR-RESERVED-PRESENT
046800         MOVE PTR-RESERVED       TO WPT-RESERVED (WS-PROD-COUNT)
046900     ELSE
047000         MOVE ZERO               TO WPT-RESERVED (WS-PROD-COUNT)
047100     END-IF.
047200*
047300     IF PTR-CUSTOMER-ID-PRESENT
047400         MOVE PTR-CUSTOMER-ID    TO WPT-CUSTOMER-ID (WS-PROD-COUNT)
047500     ELSE
047600         MOVE SPACES             TO WPT-CUSTOMER-ID (WS-PROD-COUNT)
047700     END-IF.
047800*
047900     PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
048000     MOVE WMF-TIMESTAMP          TO WPT-CREATED-AT (WS-PROD-COUNT).
048100     MOVE WMF-TIMESTAMP          TO WPT-UPDATED-AT (WS-PROD-COUNT).
048200*
048300     ADD 1 TO WMF-NEXT-PROD-ID.
048400*
048500 P20000-EXIT.
048600     EXIT.
048700     EJECT
048800*****************************************************************
048900*                                                               *
049000*    PARAGRAPH:  P06000-TRIM-NAME                               *
049100*                                                               *
049200*    FUNCTION :  COPY PTR-NAME TO THE TRIMMED-NAME WORK FIELD   *
049300*                (TRAILING BLANKS ARE ALREADY IMPLICIT IN THE   *
049400*                FIXED-LENGTH FIELD, SO TRIM IS A NO-OP BEYOND   *
049500*                THE MOVE -- KEPT AS ITS OWN PARAGRAPH SINCE     *
049600*                CR 2287 CALLS IT OUT AS A DISTINCT STEP).       *
049700*                                                               *
049800*    CALLED BY:  P20000-REGISTER-PRODUCT, P30000-UPDATE-PRODUCT *
049900*                                                               *
050000*****************************************************************
050100*
050200 P06000-TRIM-NAME.
050300*
050400     MOVE PTR-NAME                TO WMF-TRIMMED-NAME.
050500*
050600 P06000-EXIT.
050700     EXIT.
050800     EJECT
050900*****************************************************************
051000*                                                               *
051100*    PARAGRAPH:  P30000-UPDATE-PRODUCT                          *
051200*                                                               *
051300*    FUNCTION :  LOCATE THE PRODUCT BY PROD-ID AND               *
051400*                CONDITIONALLY OVERWRITE NAME/PRICE/QUANTITY/   *
051500*                RESERVED/CUSTOMER-ID.                           *
051600*                                                               *
051700*    CALLED BY:  P10000-TRANS-LOOP                              *
051800*                                                               *
051900*****************************************************************
052000*
052100 P30000-UPDATE-PRODUCT.
052200*
052300     PERFORM P31000-FIND-BY-ID THRU P31000-EXIT.
052400*
052500     IF NOT RECORD-WAS-FOUND
052600         MOVE 'PRODUCT ID NOT FOUND ON MASTER'
052700                                 TO WMF-REJECT-REASON
052800         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
052900         GO TO P30000-EXIT
053000     END-IF.
053100*
053200     IF PTR-NAME NOT = SPACES
053300         PERFORM P06000-TRIM-NAME THRU P06000-EXIT
053400         MOVE WMF-TRIMMED-NAME   TO WPT-NAME (WS-FOUND-SUB)
053500     END-IF.
053600*
053700     IF PTR-PRICE-PRESENT
053800         IF PTR-PRICE NOT > ZERO
053900             MOVE 'PRICE MUST BE GREATER THAN ZERO'
054000                                 TO WMF-REJECT-REASON
054100             PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
054200             GO TO P30000-EXIT
054300         END-IF
054400         MOVE PTR-PRICE          TO WPT-PRICE (WS-FOUND-SUB)
054500     END-IF.
054600*
054700     IF PTR-QUANTITY-PRESENT
054800         IF PTR-QUANTITY < ZERO
054900             MOVE 'QUANTITY MUST NOT BE NEGATIVE'
055000                                 TO WMF-REJECT-REASON
055100             PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
055200             GO TO P30000-EXIT
055300         END-IF
055400         MOVE PTR-QUANTITY       TO WPT-QUANTITY (WS-FOUND-SUB)
055500     END-IF.
055600*
055700     IF PTR-RESERVED-PRESENT
055800         IF PTR-RESERVED < ZERO
055900             MOVE 'RESERVED QUANTITY MUST NOT BE NEGATIVE'
056000                                 TO WMF-REJECT-REASON
056100             PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
056200             GO TO P30000-EXIT
056300         END-IF
056400         MOVE PTR-RESERVED       TO WPT-RESERVED (WS-FOUND-SUB)
056500     END-IF.
056600*
056700     IF PTR-CUSTOMER-ID-PRESENT
056800         MOVE PTR-CUSTOMER-ID    TO WPT-CUSTOMER-ID (WS-FOUND-SUB)
056900     END-IF.
057000*
057100     PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
057200     MOVE WMF-TIMESTAMP          TO WPT-UPDATED-AT (WS-FOUND-SUB).
057300*
057400 P30000-EXIT.
057500     EXIT.
057600     EJECT
057700*****************************************************************
057800*                                                               *
057900*    PARAGRAPH:  P31000-FIND-BY-ID                              *
058000*                                                               *
058100*    FUNCTION :  SCAN THE PRODUCT TABLE FOR PTR-PROD-ID.  SETS  *
058200*                WS-FOUND-SUB WHEN FOUND.                        *
058300*                                                               *
058400*    CALLED BY:  P30000-UPDATE-PRODUCT, P40000-SET-QUANTITY     *
058500*                                                               *
058600*****************************************************************
058700*
058800 P31000-FIND-BY-ID.
058900*
059000     SET RECORD-WAS-FOUND        TO FALSE.
059100     MOVE ZEROES                 TO WS-FOUND-SUB.
059200     IF WS-PROD-COUNT > ZERO
059300         PERFORM P32000-SCAN-ONE-ID THRU P32000-EXIT
059400             VARYING WS-PROD-SUB FROM 1 BY 1
059500             UNTIL WS-PROD-SUB > WS-PROD-COUNT
059600                OR RECORD-WAS-FOUND
059700     END-IF.
059800*
059900 P31000-EXIT.
060000     EXIT.
060100     EJECT
060200*****************************************************************
060300*                                                               *
060400*    PARAGRAPH:  P32000-SCAN-ONE-ID                             *
060500*                                                               *
060600*    FUNCTION :  COMPARE ONE TABLE ENTRY'S PROD-ID TO            *
060700*                PTR-PROD-ID.                                   *
060800*                                                               *
060900*    CALLED BY:  P31000-FIND-BY-ID                              *
061000*                                                               *
061100*****************************************************************
061200*
061300 P32000-SCAN-ONE-ID.
061400*
061500     IF WPT-PROD-ID (WS-PROD-SUB) = PTR-PROD-ID
061600         SET RECORD-WAS-FOUND    TO TRUE
061700         MOVE WS-PROD-SUB        TO WS-FOUND-SUB
061800     END-IF.
061900*
062000 P32000-EXIT.
062100     EXIT.
062200     EJECT
062300*****************************************************************
062400*                                                               *
062500*    PARAGRAPH:  P40000-SET-QUANTITY                            *
062600*                                                               *
062700*    FUNCTION :  LOCATE THE PRODUCT AND OVERWRITE                *
062800*                PROD-QUANTITY.  REJECTS A NEGATIVE QUANTITY OR *
062900*                A PRODUCT NOT FOUND.                            *
063000*                                                               *
063100*    CALLED BY:  P10000-TRANS-LOOP                              *
063200*                                                               *
063300*****************************************************************
063400*
063500 P40000-SET-QUANTITY.
063600*
063700     PERFORM P31000-FIND-BY-ID THRU P31000-EXIT.
063800*
063900     IF NOT RECORD-WAS-FOUND
064000         MOVE 'PRODUCT ID NOT FOUND ON MASTER'
064100                                 TO WMF-REJECT-REASON
064200         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
064300         GO TO P40000-EXIT
064400     END-IF.
064500*
064600     IF PTR-QUANTITY < ZERO
064700         MOVE 'QUANTITY MUST NOT BE NEGATIVE'
064800                                 TO WMF-REJECT-REASON
064900         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
065000         GO TO P40000-EXIT
065100     END-IF.
065200*
065300     MOVE PTR-QUANTITY           TO WPT-QUANTITY (WS-FOUND-SUB).
065400     PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
065500     MOVE WMF-TIMESTAMP          TO WPT-UPDATED-AT (WS-FOUND-SUB).
065600*
065700 P40000-EXIT.
065800     EXIT.
065900     EJECT
066000*****************************************************************
066100*                                                               *
066200*    PARAGRAPH:  P80000-BUILD-TIMESTAMP                         *
066300*                                                               *
066400*    FUNCTION :  BUILD A 26-BYTE TIMESTAMP TEXT VALUE FROM THE   *
066500*                SYSTEM DATE AND TIME.  THE CENTURY IS DERIVED   *
066600*                BY A SLIDING WINDOW ON THE 2-DIGIT YEAR, PER    *
066700*                THE Y2K REMEDIATION STANDARD.                  *
066800*                                                               *
066900*    CALLED BY:  P20000-REGISTER-PRODUCT, P30000-UPDATE-PRODUCT, *
067000*                P40000-SET-QUANTITY                             *
067100*                                                               *
067200*****************************************************************
067300*
067400 P80000-BUILD-TIMESTAMP.
067500*
067600     ACCEPT WMF-SYS-DATE          FROM DATE.
067700     ACCEPT WMF-SYS-TIME          FROM TIME.
067800*
067900     IF WMF-SD-YY < 50
068000         MOVE 20                 TO WMF-CENTURY
068100     ELSE
068200         MOVE 19                 TO WMF-CENTURY
068300     END-IF.
068400*
068500     STRING WMF-CENTURY  WMF-SD-YY  '-'  WMF-SD-MM  '-'  WMF-SD-DD
068600            '-'  WMF-ST-HH  '.'  WMF-ST-MM  '.'  WMF-ST-SS  '.'
068700            WMF-ST-HS  '0000'
068800            DELIMITED BY SIZE INTO WMF-TIMESTAMP.
068900*
069000 P80000-EXIT.
069100     EXIT.
069200     EJECT
069300*****************************************************************
069400*                                                               *
069500*    PARAGRAPH:  P90000-WRITE-MASTER                            *
069600*                                                               *
069700*    FUNCTION :  WRITE ONE TABLE ENTRY TO THE NEW PRODUCT        *
069800*                MASTER.                                        *
069900*                                                               *
070000*    CALLED BY:  P00000-MAINLINE                                *
070100*                                                               *
070200*****************************************************************
070300*
070400 P90000-WRITE-MASTER.
070500*
070600     MOVE WPT-PROD-ID (WS-PROD-SUB)       TO PROD-ID.
070700     MOVE WPT-NAME (WS-PROD-SUB)          TO PROD-NAME.
070800     MOVE WPT-PRICE (WS-PROD-SUB)         TO PROD-PRICE.
070900     MOVE WPT-QUANTITY (WS-PROD-SUB)      TO PROD-QUANTITY.
071000     MOVE WPT-RESERVED (WS-PROD-SUB)      TO PROD-RESERVED.
071100     MOVE WPT-CUSTOMER-ID (WS-PROD-SUB)   TO PROD-CUSTOMER-ID.
071200     MOVE WPT-CREATED-AT (WS-PROD-SUB)    TO PROD-CREATED-AT.
071300     MOVE WPT-UPDATED-AT (WS-PROD-SUB)    TO PROD-UPDATED-AT.
071400*
071500     WRITE PROD-MASTR-OUT-REC FROM PROD-RECORD.
071600*
071700 P90000-EXIT.
071800     EXIT.
071900     EJECT
072000*****************************************************************
072100*                                                               *
072200*    PARAGRAPH:  P95000-WRITE-REJECT                            *
072300*                                                               *
072400*    FUNCTION :  WRITE A THREE-LINE REJECT MESSAGE TO THE        *
072500*                RESULT REPORT.                                 *
072600*                                                               *
072700*    CALLED BY:  VARIOUS                                        *
072800*                                                               *
072900*****************************************************************
073000*
073100 P95000-WRITE-REJECT.
073200*
073300     MOVE 'OGOB02'                TO WROL-PROGRAM-ID.
073400     MOVE 'MAIN'                  TO WROL-PARAGRAPH.
073500     MOVE WMF-REJECT-REASON       TO WROL-REASON.
073600     MOVE PTR-PROD-ID             TO WMF-NEXT-PROD-ID-X.
073700     MOVE WMF-NEXT-PROD-ID-X      TO WROL-TRANS-KEY.
073800*
073900     WRITE PROD-RESULT-OUT-REC   FROM WS-OGO-REJECT-LINE-01.
074000     WRITE PROD-RESULT-OUT-REC   FROM WS-OGO-REJECT-LINE-02.
074100     WRITE PROD-RESULT-OUT-REC   FROM WS-OGO-REJECT-LINE-03.
074200*
074300 P95000-EXIT.
074400     EXIT.
