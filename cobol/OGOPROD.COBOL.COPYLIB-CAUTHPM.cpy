000100******************************************************************
000200*    OGOSP2 PARAMETER PASS AREA                                  *
000300*    SHARED BY ADMIN AND CUSTOMER CREDENTIAL PROCESSING.         *
000400*    FUNCTION 'P' -- CHECK PASSWORD AGAINST STRENGTH POLICY.     *
000500*    FUNCTION 'E' -- ENCODE A PASSWORD FOR STORAGE.               *
000600*    FUNCTION 'M' -- MATCH A CANDIDATE AGAINST A STORED (ENCODED)*
000700*                    PASSWORD.                                   *
000800******************************************************************
000900 01  OGOSP2-PARMS.
001000     03  OGOSP2-FUNCTION          PIC X(1)    VALUE SPACE.
001100         88  OGOSP2-FN-CHECK-POLICY           VALUE 'P'.
001200         88  OGOSP2-FN-ENCODE                 VALUE 'E'.
001300         88  OGOSP2-FN-MATCH-PASSWORD         VALUE 'M'.
001400     03  OGOSP2-CANDIDATE-PASSWORD
001500                                 PIC X(100)  VALUE SPACES.
001600     03  OGOSP2-STORED-PASSWORD   PIC X(100)  VALUE SPACES.
001700     03  OGOSP2-ENCODED-PASSWORD  PIC X(100)  VALUE SPACES.
001800     03  OGOSP2-RETURN-CODE       PIC 9(4)    VALUE ZEROES COMP.
001900         88  OGOSP2-OK                        VALUE 0.
002000         88  OGOSP2-FAILED                    VALUE 8.
