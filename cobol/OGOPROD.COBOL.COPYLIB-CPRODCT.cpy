000100******************************************************************
000200* PRODUCT RECORD -- PRODUCT-MASTER (LINE SEQUENTIAL EXTRACT)     *
000300*                                                                *
000400*   ONE RECORD PER CATALOG ITEM.  PROD-ID IS SYSTEM-ASSIGNED,    *
000500*   SEQUENTIAL.  PROD-RESERVED IS HELD AGAINST PENDING ORDERS;   *
000600*   AVAILABLE QUANTITY (PROD-QUANTITY MINUS PROD-RESERVED,       *
000700*   FLOORED AT ZERO) IS NEVER STORED -- IT IS COMPUTED BY OGOSP1 *
000800*   EVERY TIME IT IS NEEDED.  PROD-PRICE/QUANTITY/RESERVED ARE   *
000900*   CARRIED AS DISPLAY NUMERIC ON THE EXTRACT -- THE MASTER IS A *
001000*   PLAIN CHARACTER FILE WITH NO PACKED-DECIMAL BYTES ON DISK.   *
001100*   PROGRAMS REPACK THESE FIELDS TO COMP-3 IN WORKING STORAGE    *
001200*   FOR ARITHMETIC AND UNPACK THEM AGAIN BEFORE THE REWRITE.     *
001300******************************************************************
001400 01  PROD-RECORD.
001500     05  PROD-ID                  PIC 9(09).
001600     05  PROD-ID-X                REDEFINES
001700         PROD-ID                  PIC X(09).
001800     05  PROD-NAME                PIC X(100).
001900     05  PROD-PRICE                PIC S9(07)V99.
002000     05  PROD-QUANTITY             PIC S9(07).
002100     05  PROD-RESERVED             PIC S9(07).
002200     05  PROD-CUSTOMER-ID          PIC X(06).
002300     05  PROD-CREATED-AT           PIC X(26).
002400     05  PROD-UPDATED-AT           PIC X(26).
002500     05  FILLER                    PIC X(02).
