000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OGOB03.
000300 AUTHOR. T WIERSEMA.
000400 INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
000500 DATE-WRITTEN. 05/16/88.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
001100*                GREENFIELD GROCERY DISTRIBUTING                *
001200*                                                               *
001300* PROGRAM :   OGOB03                                            *
001400*                                                               *
001500* FUNCTION:   PROGRAM OGOB03 IS A BATCH PROGRAM THAT MAINTAINS  *
001600*             THE ORDER MASTER.  IT LOADS THE CUSTOMER-ID KEY    *
001700*             LIST, THE PRODUCT MASTER, AND THE ORDER MASTER     *
001800*             INTO WORKING-STORAGE TABLES, APPLIES EACH ORDER    *
001900*             TRANSACTION (CREATE, STATUS UPDATE, CANCEL, OR     *
002000*             DELETE) AGAINST THOSE TABLES, AND WRITES A NEW     *
002100*             PRODUCT MASTER AND A NEW ORDER MASTER AT END OF    *
002200*             RUN.  PRODUCT STOCK RESERVATION ARITHMETIC IS      *
002300*             DELEGATED TO OGOSP1.                                *
002400*                                                               *
002500* FILES   :   ORDER TRANSACTION EXTRACT    - LINE SEQ   (READ)   *
002600*             CUSTOMER MASTER               - LINE SEQ   (READ)  *
002700*             OLD PRODUCT MASTER             - LINE SEQ  (READ)  *
002800*             NEW PRODUCT MASTER             - LINE SEQ (OUTPUT) *
002900*             OLD ORDER MASTER               - LINE SEQ  (READ)  *
003000*             NEW ORDER MASTER               - LINE SEQ (OUTPUT) *
003100*             ORDER RESULT REPORT            - LINE SEQ (OUTPUT) *
003200*                                                               *
003300* CALLS   :   OGOSP1 - RESERVE/RELEASE PRODUCT STOCK             *
003400*                                                               *
003500*****************************************************************
003600*             PROGRAM CHANGE LOG                                *
003700*             -------------------                               *
003800*                                                               *
003900*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
004000*  --------   --------------------  --------------------------  *
004100*                                                               *
004200*  05/16/88   T WIERSEMA            ORIGINAL PROGRAM.  CREATE    *
004300*                                   ORDER FUNCTION ONLY.        *
004400*                                                               *
004500*  11/02/90   R MCCAULEY            CR 1062 - ADDED FUNCTION 'U' *
004600*                                   UPDATE STATUS, WITH THE      *
004700*                                   TRANSITION TABLE ENFORCED    *
004800*                                   IN P25000-VALIDATE-          *
004900*                                   TRANSITION.                  *
005000*                                                               *
005100*  03/19/94   L FENWICK            CR 1298 - ADDED FUNCTIONS 'X' *
005200*                                   CANCEL AND 'D' DELETE, EACH  *
005300*                                   RELEASING RESERVED STOCK     *
005400*                                   WHEN STOCK WAS STILL HELD.   *
005500*                                                               *
005600*  01/21/99   D OKAFOR              Y2K READINESS REVIEW - ORD-   *
005700*                                   DATE IS A CALLER-SUPPLIED     *
005800*                                   X(26) TIMESTAMP, NOT A 2-     *
005900*                                   DIGIT YEAR FIELD.  NO CHANGE  *
006000*                                   REQUIRED.                    *
006100*                                                               *
006200*  11/10/03   S PELLETIER           CR 2314 - ORDER AND PRODUCT   *
006300*                                   MASTER EXTRACTS CARRY         *
006400*                                   AMOUNT/QUANTITY/PRICE AS      *
006500*                                   DISPLAY NUMERIC, NOT COMP-3,  *
006600*                                   PER THE SAME AUDIT THAT       *
006700*                                   TOUCHED OGOB02.                *
006800*                                                               *
006900*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
007000*                                                               *
007100*****************************************************************
007200     EJECT
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*
007800 INPUT-OUTPUT SECTION.
007900*
008000 FILE-CONTROL.
008100*
008200     SELECT ORD-TRANS-IN         ASSIGN TO ORDTRNI
008300                                 ORGANIZATION IS LINE SEQUENTIAL
008400                                 FILE STATUS IS WS-OTI-STATUS.
008500*
008600     SELECT CUST-MASTR-IN        ASSIGN TO CUSTMSTI
008700                                 ORGANIZATION IS LINE SEQUENTIAL
008800                                 FILE STATUS IS WS-CMI-STATUS.
008900*
009000     SELECT PROD-MASTR-IN        ASSIGN TO PRODMSTI
009100                                 ORGANIZATION IS LINE SEQUENTIAL
009200                                 FILE STATUS IS WS-PMI-STATUS.
009300*
009400     SELECT PROD-MASTR-OUT       ASSIGN TO PRODMSTO
009500                                 ORGANIZATION IS LINE SEQUENTIAL
009600                                 FILE STATUS IS WS-PMO-STATUS.
009700*
009800     SELECT ORD-MASTR-IN         ASSIGN TO ORDMSTI
009900                                 ORGANIZATION IS LINE SEQUENTIAL
010000                                 FILE STATUS IS WS-OMI-STATUS.
010100*
010200     SELECT ORD-MASTR-OUT        ASSIGN TO ORDMSTO
010300                                 ORGANIZATION IS LINE SEQUENTIAL
010400                                 FILE STATUS IS WS-OMO-STATUS.
010500*
010600     SELECT ORD-RESULT-OUT       ASSIGN TO ORDRSLO
010700                                 ORGANIZATION IS LINE SEQUENTIAL
010800                                 FILE STATUS IS WS-ORO-STATUS.
010900     EJECT
011000 DATA DIVISION.
011100*
011200 FILE SECTION.
011300*
011400 FD  ORD-TRANS-IN
011500     LABEL RECORDS ARE STANDARD
011600     RECORDING MODE IS F
011700     RECORD CONTAINS 56 CHARACTERS.
011800*
011900 01  ORD-TRANS-REC.
012000     05  OTR-FUNCTION             PIC X(01).
012100         88  OTR-FN-CREATE                    VALUE 'C'.
012200         88  OTR-FN-UPDATE-STATUS              VALUE 'U'.
012300         88  OTR-FN-CANCEL                     VALUE 'X'.
012400         88  OTR-FN-DELETE                     VALUE 'D'.
012500     05  OTR-ORD-ID               PIC 9(09).
012600     05  OTR-CUSTOMER-ID          PIC X(06).
012700     05  OTR-PRODUCT-ID           PIC 9(09).
012800     05  OTR-QTY                  PIC S9(07).
012900     05  OTR-AMOUNT-PRES-SW       PIC X(01).
013000         88  OTR-AMOUNT-PRESENT                VALUE 'Y'.
013100     05  OTR-AMOUNT               PIC S9(09)V99.
013200     05  OTR-NEW-STATUS           PIC X(09).
013300     05  FILLER                  PIC X(03).
013400     EJECT
013500 FD  CUST-MASTR-IN
013600     LABEL RECORDS ARE STANDARD
013700     RECORDING MODE IS F
013800     RECORD CONTAINS 870 CHARACTERS.
013900*
014000 01  CUST-MSTR-IN-REC            PIC X(870).
014100     EJECT
014200 FD  PROD-MASTR-IN
014300     LABEL RECORDS ARE STANDARD
014400     RECORDING MODE IS F
014500     RECORD CONTAINS 192 CHARACTERS.
014600*
014700 01  PROD-MSTR-IN-REC            PIC X(192).
014800     EJECT
014900 FD  PROD-MASTR-OUT
015000     LABEL RECORDS ARE STANDARD
015100     RECORDING MODE IS F
015200     RECORD CONTAINS 192 CHARACTERS.
015300*
015400 01  PROD-MSTR-OUT-REC           PIC X(192).
015500     EJECT
015600 FD  ORD-MASTR-IN
015700     LABEL RECORDS ARE STANDARD
015800     RECORDING MODE IS F
015900     RECORD CONTAINS 80 CHARACTERS.
016000*
016100 01  ORD-MSTR-IN-REC             PIC X(80).
016200     EJECT
016300 FD  ORD-MASTR-OUT
016400     LABEL RECORDS ARE STANDARD
016500     RECORDING MODE IS F
016600     RECORD CONTAINS 80 CHARACTERS.
016700*
016800 01  ORD-MSTR-OUT-REC            PIC X(80).
016900     EJECT
017000 FD  ORD-RESULT-OUT
017100     LABEL RECORDS ARE STANDARD
017200     RECORDING MODE IS F
017300     RECORD CONTAINS 133 CHARACTERS.
017400*
017500 01  ORD-RESULT-OUT-REC          PIC X(133).
017600     EJECT
017700 WORKING-STORAGE SECTION.
017800*
017900*****************************************************************
018000*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
018100*****************************************************************
018200*
018300 77  WS-CKT-COUNT                 PIC S9(4)  COMP VALUE +0.
018400 77  WS-PROD-COUNT                PIC S9(4)  COMP VALUE +0.
018500 77  WS-ORD-COUNT                 PIC S9(4)  COMP VALUE +0.
018600 77  WS-SCAN-SUB                  PIC S9(4)  COMP VALUE +0.
018700 77  WS-FOUND-SUB                 PIC S9(4)  COMP VALUE +0.
018800 77  WS-ORDER-SUB-SAVE             PIC S9(4) COMP VALUE +0.
018900 77  WS-MAX-ENTRIES                PIC S9(4) COMP VALUE +5000.
019000*
019100*****************************************************************
019200*    SWITCHES                                                   *
019300*****************************************************************
019400*
019500 01  WS-SWITCHES.
019600     05  WS-OTI-STATUS            PIC XX    VALUE SPACES.
019700         88  OTI-OK                         VALUE '00'.
019800         88  OTI-END                        VALUE '10'.
019900     05  WS-CMI-STATUS            PIC XX    VALUE SPACES.
020000         88  CMI-OK                         VALUE '00'.
020100         88  CMI-END                        VALUE '10'.
020200     05  WS-PMI-STATUS            PIC XX    VALUE SPACES.
020300         88  PMI-OK                         VALUE '00'.
020400         88  PMI-END                        VALUE '10'.
020500     05  WS-PMO-STATUS            PIC XX    VALUE SPACES.
020600         88  PMO-OK                         VALUE '00'.
020700     05  WS-OMI-STATUS            PIC XX    VALUE SPACES.
020800         88  OMI-OK                         VALUE '00'.
020900         88  OMI-END                        VALUE '10'.
021000     05  WS-OMO-STATUS            PIC XX    VALUE SPACES.
021100         88  OMO-OK                         VALUE '00'.
021200     05  WS-ORO-STATUS            PIC XX    VALUE SPACES.
021300         88  ORO-OK                         VALUE '00'.
021400     05  WS-FOUND-SW              PIC X     VALUE 'N'.
021500         88  RECORD-WAS-FOUND               VALUE 'Y'.
021600     05  WS-VALID-SW              PIC X     VALUE 'Y'.
021700         88  TRANSACTION-IS-VALID            VALUE 'Y'.
021800         88  TRANSACTION-IS-INVALID          VALUE 'N'.
021900     05  WS-TRANSITION-SW         PIC X     VALUE 'Y'.
022000         88  TRANSITION-IS-LEGAL             VALUE 'Y'.
022100         88  TRANSITION-IS-ILLEGAL           VALUE 'N'.
022200*
022300*****************************************************************
022400*    MISCELLANEOUS WORK FIELDS                                  *
022500*****************************************************************
022600*
022700 01  WS-MISCELLANEOUS-FIELDS.
022800     05  WMF-REJECT-REASON        PIC X(50)  VALUE SPACES.
022900     05  WMF-NEXT-ORD-ID          PIC 9(09)  VALUE ZEROES.
023000     05  WMF-NEXT-ORD-ID-X REDEFINES WMF-NEXT-ORD-ID
023100                                 PIC X(09).
023200     05  WMF-AVAILABLE-QTY        PIC S9(07) COMP-3 VALUE +0.
023300     05  WMF-COMPUTED-AMOUNT      PIC S9(09)V99 COMP-3 VALUE +0.
023400*
023500*    EDITED VIEWS OF THE AVAILABLE/ORDERED QUANTITIES, BUILT SO
023600*    THE REJECT-REASON TEXT BELOW CAN STRING READABLE DIGITS
023700*    RATHER THAN JUST A STATIC MESSAGE.
023800     05  WMF-AVAIL-QTY-EDIT        PIC ZZZZZZ9.
023900     05  WMF-ORDERED-QTY-EDIT      PIC ZZZZZZ9.
024000*
024100*****************************************************************
024200*    SYSTEM TIMESTAMP WORK FIELDS - BUILT FROM ACCEPT FROM        *
024300*    DATE/TIME RATHER THAN A LIBRARY DATE FUNCTION                *
024400*****************************************************************
024500*
024600 01  WMF-TIMESTAMP-FIELDS.
024700     05  WMF-SYS-DATE             PIC 9(06).
024800     05  WMF-SYS-DATE-R REDEFINES WMF-SYS-DATE.
024900         10  WMF-SD-YY            PIC 9(02).
025000         10  WMF-SD-MM            PIC 9(02).
025100         10  WMF-SD-DD            PIC 9(02).
025200     05  WMF-SYS-TIME             PIC 9(08).
025300     05  WMF-SYS-TIME-R REDEFINES WMF-SYS-TIME.
025400         10  WMF-ST-HH            PIC 9(02).
025500         10  WMF-ST-MM            PIC 9(02).
025600         10  WMF-ST-SS            PIC 9(02).
025700         10  WMF-ST-HS            PIC 9(02).
025800     05  WMF-CENTURY              PIC 9(02).
025900     05  WMF-TIMESTAMP            PIC X(26).
026000*
026100*****************************************************************
026200*    CUSTOMER-ID KEY LIST -- EXISTENCE CHECK ONLY                *
026300*****************************************************************
026400*
026500 01  WS-CUST-KEY-TABLE-AREA.
026600     05  WCK-ENTRY OCCURS 1 TO 5000 TIMES
026700                   DEPENDING ON WS-CKT-COUNT
026800                   INDEXED BY WCK-IDX
026900                   PIC X(06).
027000*
027100*****************************************************************
027200*    WORKING-STORAGE COPY OF THE PRODUCT RECORD FOR ONE          *
027300*    TRANSACTION'S PRODUCT LOOKUP                                *
027400*****************************************************************
027500*
027600     COPY CPRODCT.
027700     EJECT
027800*
027900*****************************************************************
028000*    PRODUCT MASTER TABLE - SAME PATTERN AS OGOB02               *
028100*****************************************************************
028200*
028300 01  WS-PROD-TABLE-AREA.
028400     05  OPT-ENTRY OCCURS 1 TO 5000 TIMES
028500                   DEPENDING ON WS-PROD-COUNT
028600                   INDEXED BY OPT-IDX.
028700         10  OPT-PROD-ID           PIC 9(09).
028800         10  OPT-NAME              PIC X(100).
028900         10  OPT-PRICE             PIC S9(07)V99 COMP-3.
029000         10  OPT-QUANTITY          PIC S9(07)    COMP-3.
029100         10  OPT-RESERVED          PIC S9(07)    COMP-3.
029200         10  OPT-CUSTOMER-ID       PIC X(06).
029300         10  OPT-CREATED-AT        PIC X(26).
029400         10  OPT-UPDATED-AT        PIC X(26).
029500         10  FILLER                PIC X(02).
029600     EJECT
029700*
029800*****************************************************************
029900*    WORKING-STORAGE COPY OF THE ORDER RECORD                    *
030000*****************************************************************
030100*
030200     COPY CORDERM.
030300     EJECT
030400*
030500*****************************************************************
030600*    ORDER MASTER TABLE.  OOT-DELETED-SW MARKS AN ENTRY AS        *
030700*    LOGICALLY DELETED SO THE TABLE STAYS FLAT -- IT IS SKIPPED  *
030800*    WHEN THE NEW ORDER MASTER IS WRITTEN.                       *
030900*****************************************************************
031000*
031100 01  WS-ORDER-TABLE-AREA.
031200     05  OOT-ENTRY OCCURS 1 TO 5000 TIMES
031300                   DEPENDING ON WS-ORD-COUNT
031400                   INDEXED BY OOT-IDX.
031500         10  OOT-ORD-ID            PIC 9(09).
031600         10  OOT-CUSTOMER-ID       PIC X(06).
031700         10  OOT-PRODUCT-ID        PIC 9(09).
031800         10  OOT-DATE              PIC X(26).
031900         10  OOT-AMOUNT            PIC S9(09)V99 COMP-3.
032000         10  OOT-QTY               PIC S9(07)    COMP-3.
032100         10  OOT-STATUS            PIC X(09).
032200         10  OOT-DELETED-SW        PIC X.
032300             88  OOT-IS-DELETED             VALUE 'Y'.
032400         10  FILLER                PIC X(02).
032500     EJECT
032600*
032700*****************************************************************
032800*    OGOSP1 PARAMETER AREA                                      *
032900*****************************************************************
033000*
033100     COPY CSTKPRM.
033200     EJECT
033300*
033400*****************************************************************
033500*    SHARED BATCH ERROR / REJECT WORK AREA                       *
033600*****************************************************************
033700*
033800     COPY CERRWS.
033900     EJECT
034000 PROCEDURE DIVISION.
034100*
034200*****************************************************************
034300*                                                               *
034400*    PARAGRAPH:  P00000-MAINLINE                                *
034500*                                                               *
034600*    FUNCTION :  PROGRAM ENTRY.  LOAD THE THREE MASTER TABLES,  *
034700*                APPLY ALL TRANSACTIONS, WRITE THE NEW PRODUCT  *
034800*                AND ORDER MASTERS.                              *
034900*                                                               *
035000*    CALLED BY:  NONE                                           *
035100*                                                               *
035200*****************************************************************
035300*
035400 P00000-MAINLINE.
035500*
035600     OPEN INPUT  ORD-TRANS-IN
035700                 CUST-MASTR-IN
035800                 PROD-MASTR-IN
035900                 ORD-MASTR-IN
036000          OUTPUT PROD-MASTR-OUT
036100                 ORD-MASTR-OUT
036200                 ORD-RESULT-OUT.
036300*
036400     MOVE ZEROES TO WS-CKT-COUNT WS-PROD-COUNT WS-ORD-COUNT
036500                    WMF-NEXT-ORD-ID.
036600*
036700     PERFORM P01000-LOAD-CUSTOMERS THRU P01000-EXIT
036800         UNTIL CMI-END.
036900*
037000     PERFORM P02000-LOAD-PRODUCTS THRU P02000-EXIT
037100         UNTIL PMI-END.
037200*
037300     PERFORM P03000-LOAD-ORDERS THRU P03000-EXIT
037400         UNTIL OMI-END.
037500*
037600     ADD 1 TO WMF-NEXT-ORD-ID.
037700*
037800     PERFORM P10000-TRANS-LOOP THRU P10000-EXIT
037900         UNTIL OTI-END.
038000*
038100     PERFORM P90000-WRITE-PRODUCTS THRU P90000-EXIT
038200         VARYING WS-SCAN-SUB FROM 1 BY 1
038300         UNTIL WS-SCAN-SUB > WS-PROD-COUNT.
038400*
038500     PERFORM P91000-WRITE-ORDERS THRU P91000-EXIT
038600         VARYING WS-SCAN-SUB FROM 1 BY 1
038700         UNTIL WS-SCAN-SUB > WS-ORD-COUNT.
038800*
038900     CLOSE ORD-TRANS-IN
039000           CUST-MASTR-IN
039100           PROD-MASTR-IN
039200           PROD-MASTR-OUT
039300           ORD-MASTR-IN
039400           ORD-MASTR-OUT
039500           ORD-RESULT-OUT.
039600*
039700     GOBACK.
039800*
039900 P00000-EXIT.
040000     EXIT.
040100     EJECT
040200*****************************************************************
040300*                                                               *
040400*    PARAGRAPH:  P01000-LOAD-CUSTOMERS                          *
040500*                                                               *
040600*    FUNCTION :  READ ONE CUSTOMER MASTER RECORD AND APPEND     *
040700*                ITS CUST-ID TO THE KEY LIST.                   *
040800*                                                               *
040900*    CALLED BY:  P00000-MAINLINE                                *
041000*                                                               *
041100*****************************************************************
041200*
041300 P01000-LOAD-CUSTOMERS.
041400*
041500     READ CUST-MASTR-IN.
041600*
041700     IF CMI-END
041800         GO TO P01000-EXIT
041900     END-IF.
042000*
042100     ADD 1 TO WS-CKT-COUNT.
042200     MOVE CUST-MSTR-IN-REC (1:6) TO WCK-ENTRY (WS-CKT-COUNT).
042300*
042400 P01000-EXIT.
042500     EXIT.
042600     EJECT
042700*****************************************************************
042800*                                                               *
042900*    PARAGRAPH:  P02000-LOAD-PRODUCTS                           *
043000*                                                               *
043100*    FUNCTION :  READ ONE PRODUCT MASTER RECORD, UNPACK ITS     *
043200*                DISPLAY-NUMERIC FIELDS, AND APPEND IT TO THE   *
043300*                PRODUCT TABLE.                                  *
043400*                                                               *
043500*    CALLED BY:  P00000-MAINLINE                                *
043600*                                                               *
043700*****************************************************************
043800*
043900 P02000-LOAD-PRODUCTS.
044000*
044100     READ PROD-MASTR-IN INTO PROD-RECORD.
044200*
044300     IF PMI-END
044400         GO TO P02000-EXIT
044500     END-IF.
044600*
044700     ADD 1 TO WS-PROD-COUNT.
044800     MOVE PROD-ID                 TO OPT-PROD-ID (WS-PROD-COUNT).
044900     MOVE PROD-NAME                TO OPT-NAME (WS-PROD-COUNT).
045000     MOVE PROD-PRICE                TO OPT-PRICE (WS-PROD-COUNT).
045100     MOVE PROD-QUANTITY             TO OPT-QUANTITY (WS-PROD-COUNT).
045200     MOVE PROD-RESERVED             TO OPT-RESERVED (WS-PROD-COUNT).
045300     MOVE PROD-CUSTOMER-ID           TO OPT-CUSTOMER-ID (WS-PROD-COUNT).
045400     MOVE PROD-CREATED-AT            TO OPT-CREATED-AT (WS-PROD-COUNT).
045500     MOVE PROD-UPDATED-AT            TO OPT-UPDATED-AT (WS-PROD-COUNT).
045600*
045700 P02000-EXIT.
045800     EXIT.
045900     EJECT
046000*****************************************************************
046100*                                                               *
046200*    PARAGRAPH:  P03000-LOAD-ORDERS                             *
046300*                                                               *
046400*    FUNCTION :  READ ONE ORDER MASTER RECORD, UNPACK ITS       *
046500*                DISPLAY-NUMERIC FIELDS, APPEND IT TO THE ORDER *
046600*                TABLE, AND TRACK THE HIGHEST ORD-ID SEEN.       *
046700*                                                               *
046800*    CALLED BY:  P00000-MAINLINE                                *
046900*                                                               *
047000*****************************************************************
047100*
047200 P03000-LOAD-ORDERS.
047300*
047400     READ ORD-MASTR-IN INTO ORD-RECORD.
047500*
047600     IF OMI-END
047700         GO TO P03000-EXIT
047800     END-IF.
047900*
048000     ADD 1 TO WS-ORD-COUNT.
048100     MOVE ORD-ID                  TO OOT-ORD-ID (WS-ORD-COUNT).
048200     MOVE ORD-CUSTOMER-ID          TO OOT-CUSTOMER-ID (WS-ORD-COUNT).
048300     MOVE ORD-PRODUCT-ID            TO OOT-PRODUCT-ID (WS-ORD-COUNT).
048400     MOVE ORD-DATE                  TO OOT-DATE (WS-ORD-COUNT).
048500     MOVE ORD-AMOUNT                 TO OOT-AMOUNT (WS-ORD-COUNT).
048600     MOVE ORD-QTY                    TO OOT-QTY (WS-ORD-COUNT).
048700     MOVE ORD-STATUS                 TO OOT-STATUS (WS-ORD-COUNT).
048800     MOVE 'N'                        TO OOT-DELETED-SW (WS-ORD-COUNT).
048900*
049000     IF ORD-ID > WMF-NEXT-ORD-ID
049100         MOVE ORD-ID               TO WMF-NEXT-ORD-ID
049200     END-IF.
049300*
049400 P03000-EXIT.
049500     EXIT.
049600     EJECT
049700*****************************************************************
049800*                                                               *
049900*    PARAGRAPH:  P10000-TRANS-LOOP                              *
050000*                                                               *
050100*    FUNCTION :  READ ONE TRANSACTION AND DISPATCH IT BY        *
050200*                FUNCTION CODE.                                  *
050300*                                                               *
050400*    CALLED BY:  P00000-MAINLINE                                *
050500*                                                               *
050600*****************************************************************
050700*
050800 P10000-TRANS-LOOP.
050900*
051000     READ ORD-TRANS-IN.
051100*
051200     IF OTI-END
051300         GO TO P10000-EXIT
051400     END-IF.
051500*
051600     IF OTR-FN-CREATE
051700         PERFORM P20000-CREATE-ORDER THRU P20000-EXIT
051800     ELSE
051900     IF OTR-FN-UPDATE-STATUS
052000         PERFORM P30000-UPDATE-STATUS THRU P30000-EXIT
052100     ELSE
052200     IF OTR-FN-CANCEL
052300         PERFORM P40000-CANCEL-ORDER THRU P40000-EXIT
052400     ELSE
052500     IF OTR-FN-DELETE
052600         PERFORM P50000-DELETE-ORDER THRU P50000-EXIT
052700     ELSE
052800         MOVE 'UNKNOWN TRANSACTION FUNCTION CODE'
052900                                 TO WMF-REJECT-REASON
053000         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
053100     END-IF
053200     END-IF
053300     END-IF
053400     END-IF.
053500*
053600 P10000-EXIT.
053700     EXIT.
053800     EJECT
053900*****************************************************************
054000*                                                               *
054100*    PARAGRAPH:  P20000-CREATE-ORDER                            *
054200*                                                               *
054300*    FUNCTION :  VALIDATE CUSTOMER, PRODUCT, QUANTITY, AND      *
054400*                AVAILABILITY; COMPUTE THE ORDER AMOUNT WHEN    *
054500*                NOT SUPPLIED; RESERVE PRODUCT STOCK; APPEND A  *
054600*                NEW PENDING ORDER.  IF THE APPEND WOULD        *
054700*                OVERFLOW THE TABLE (THE "WRITE FAILED"         *
054800*                ANALOGUE FOR THIS RUN), RELEASE THE JUST-       *
054900*                RESERVED STOCK AND REJECT.                      *
055000*                                                               *
055100*    CALLED BY:  P10000-TRANS-LOOP                              *
055200*                                                               *
055300*****************************************************************
055400*
055500 P20000-CREATE-ORDER.
055600*
055700     PERFORM P21000-FIND-CUSTOMER THRU P21000-EXIT.
055800     IF NOT RECORD-WAS-FOUND
055900         MOVE 'CUSTOMER ID NOT FOUND'
056000                                 TO WMF-REJECT-REASON
056100         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
056200         GO TO P20000-EXIT
056300     END-IF.
056400*
056500     PERFORM P22000-FIND-PRODUCT THRU P22000-EXIT.
056600     IF NOT RECORD-WAS-FOUND
056700         MOVE 'PRODUCT ID NOT FOUND'
056800                                 TO WMF-REJECT-REASON
056900         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
057000         GO TO P20000-EXIT
057100     END-IF.
057200*
057300     IF OTR-QTY NOT > ZERO
057400         MOVE 'QUANTITY ORDERED MUST BE GREATER THAN ZERO'
057500                                 TO WMF-REJECT-REASON
057600         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
057700         GO TO P20000-EXIT
057800     END-IF.
057900*
058000     SUBTRACT OPT-RESERVED (WS-FOUND-SUB) FROM
058100         OPT-QUANTITY (WS-FOUND-SUB) GIVING WMF-AVAILABLE-QTY.
058200     IF WMF-AVAILABLE-QTY < ZERO
058300         MOVE ZERO                TO WMF-AVAILABLE-QTY
058400     END-IF.
058500*
058600     IF WMF-AVAILABLE-QTY < OTR-QTY
058700         MOVE WMF-AVAILABLE-QTY   TO WMF-AVAIL-QTY-EDIT
058800         MOVE OTR-QTY             TO WMF-ORDERED-QTY-EDIT
058900         MOVE SPACES              TO WMF-REJECT-REASON
059000         STRING 'AVAIL QTY '       DELIMITED BY SIZE
059100                WMF-AVAIL-QTY-EDIT DELIMITED BY SIZE
059200                ' LESS THAN ORD QTY '
059300                                  DELIMITED BY SIZE
059400                WMF-ORDERED-QTY-EDIT
059500                                  DELIMITED BY SIZE
059600             INTO WMF-REJECT-REASON
059700         END-STRING
059800         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
059900         GO TO P20000-EXIT
060000     END-IF.
060100*
060200     IF OTR-AMOUNT-PRESENT
060300         MOVE OTR-AMOUNT          TO WMF-COMPUTED-AMOUNT
060400     ELSE
060500         COMPUTE WMF-COMPUTED-AMOUNT ROUNDED =
060600             OPT-PRICE (WS-FOUND-SUB) * OTR-QTY
060700     END-IF.
060800*
060900     IF WMF-COMPUTED-AMOUNT NOT > ZERO
061000         MOVE 'ORDER AMOUNT MUST BE GREATER THAN ZERO'
061100                                 TO WMF-REJECT-REASON
061200         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
061300         GO TO P20000-EXIT
061400     END-IF.
061500*
061600     MOVE OPT-QUANTITY (WS-FOUND-SUB)
061700                                 TO OGOSP1-QUANTITY-ON-HAND.
061800     MOVE OPT-RESERVED (WS-FOUND-SUB)
061900                                 TO OGOSP1-QUANTITY-RESERVED.
062000     MOVE OTR-QTY                TO OGOSP1-REQUESTED-QTY.
062100     SET OGOSP1-FN-RESERVE       TO TRUE.
062200     CALL 'OGOSP1' USING OGOSP1-PARMS.
062300*
062400     IF OGOSP1-FAILED
062500         MOVE 'STOCK RESERVATION FAILED'
062600                                 TO WMF-REJECT-REASON
062700         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
062800         GO TO P20000-EXIT
062900     END-IF.
063000*
063100     IF WS-ORD-COUNT >= WS-MAX-ENTRIES
063200         MOVE OPT-QUANTITY (WS-FOUND-SUB)
063300                                 TO OGOSP1-QUANTITY-ON-HAND
063400         MOVE OGOSP1-QUANTITY-RESERVED
063500                                 TO OGOSP1-QUANTITY-RESERVED
063600         MOVE OTR-QTY             TO OGOSP1-REQUESTED-QTY
063700         SET OGOSP1-FN-RELEASE   TO TRUE
063800         CALL 'OGOSP1' USING OGOSP1-PARMS
063900         MOVE OGOSP1-QUANTITY-RESERVED
064000                                 TO OPT-RESERVED (WS-FOUND-SUB)
064100         MOVE 'ORDER MASTER TABLE IS FULL'
064200                                 TO WMF-REJECT-REASON
064300         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
064400         GO TO P20000-EXIT
064500     END-IF.
064600*
064700     MOVE OGOSP1-QUANTITY-RESERVED
064800                                 TO OPT-RESERVED (WS-FOUND-SUB).
064900*
065000     PERFORM P80000-BUILD-TIMESTAMP THRU P80000-EXIT.
065100*
065200     ADD 1 TO WS-ORD-COUNT.
065300     MOVE WMF-NEXT-ORD-ID        TO OOT-ORD-ID (WS-ORD-COUNT).
065400     MOVE OTR-CUSTOMER-ID        TO OOT-CUSTOMER-ID (WS-ORD-COUNT).
065500     MOVE OTR-PRODUCT-ID         TO OOT-PRODUCT-ID (WS-ORD-COUNT).
065600     MOVE WMF-TIMESTAMP          TO OOT-DATE (WS-ORD-COUNT).
065700     MOVE WMF-COMPUTED-AMOUNT    TO OOT-AMOUNT (WS-ORD-COUNT).
065800     MOVE OTR-QTY                TO OOT-QTY (WS-ORD-COUNT).
065900     MOVE 'PENDING   '           TO OOT-STATUS (WS-ORD-COUNT).
066000     MOVE 'N'                    TO OOT-DELETED-SW (WS-ORD-COUNT).
066100*
066200     ADD 1 TO WMF-NEXT-ORD-ID.
066300*
066400 P20000-EXIT.
066500     EXIT.
066600     EJECT
066700*****************************************************************
066800*                                                               *
066900*    PARAGRAPH:  P21000-FIND-CUSTOMER                           *
067000*                                                               *
067100*    FUNCTION :  SCAN THE CUSTOMER KEY LIST FOR                  *
067200*                OTR-CUSTOMER-ID.                                *
067300*                                                               *
067400*    CALLED BY:  P20000-CREATE-ORDER                            *
067500*                                                               *
067600*****************************************************************
067700*
067800 P21000-FIND-CUSTOMER.
067900*
068000     SET RECORD-WAS-FOUND        TO FALSE.
068100     IF WS-CKT-COUNT > ZERO
068200         PERFORM P21100-SCAN-ONE-CUSTOMER THRU P21100-EXIT
068300             VARYING WS-SCAN-SUB FROM 1 BY 1
068400             UNTIL WS-SCAN-SUB > WS-CKT-COUNT
068500                OR RECORD-WAS-FOUND
068600     END-IF.
068700*
068800 P21000-EXIT.
068900     EXIT.
069000     EJECT
069100*****************************************************************
069200*                                                               *
069300*    PARAGRAPH:  P21100-SCAN-ONE-CUSTOMER                       *
069400*                                                               *
069500*    FUNCTION :  COMPARE ONE KEY LIST ENTRY TO                  *
069600*                OTR-CUSTOMER-ID.                                *
069700*                                                               *
069800*    CALLED BY:  P21000-FIND-CUSTOMER                           *
069900*                                                               *
070000*****************************************************************
070100*
070200 P21100-SCAN-ONE-CUSTOMER.
070300*
070400     IF WCK-ENTRY (WS-SCAN-SUB) = OTR-CUSTOMER-ID
070500         SET RECORD-WAS-FOUND    TO TRUE
070600     END-IF.
070700*
070800 P21100-EXIT.
070900     EXIT.
071000     EJECT
071100*****************************************************************
071200*                                                               *
071300*    PARAGRAPH:  P22000-FIND-PRODUCT                            *
071400*                                                               *
071500*    FUNCTION :  SCAN THE PRODUCT TABLE FOR                      *
071600*                OTR-PRODUCT-ID.  SETS WS-FOUND-SUB.            *
071700*                                                               *
071800*    CALLED BY:  P20000-CREATE-ORDER                            *
071900*                                                               *
072000*****************************************************************
072100*
072200 P22000-FIND-PRODUCT.
072300*
072400     SET RECORD-WAS-FOUND        TO FALSE.
072500     MOVE ZEROES                 TO WS-FOUND-SUB.
072600     IF WS-PROD-COUNT > ZERO
072700         PERFORM P22100-SCAN-ONE-PRODUCT THRU P22100-EXIT
072800             VARYING WS-SCAN-SUB FROM 1 BY 1
072900             UNTIL WS-SCAN-SUB > WS-PROD-COUNT
073000                OR RECORD-WAS-FOUND
073100     END-IF.
073200*
073300 P22000-EXIT.
073400     EXIT.
073500     EJECT
073600*****************************************************************
073700*                                                               *
073800*    PARAGRAPH:  P22100-SCAN-ONE-PRODUCT                        *
073900*                                                               *
074000*    FUNCTION :  COMPARE ONE TABLE ENTRY'S PROD-ID TO            *
074100*                OTR-PRODUCT-ID.                                 *
074200*                                                               *
074300*    CALLED BY:  P22000-FIND-PRODUCT                            *
074400*                                                               *
074500*****************************************************************
074600*
074700 P22100-SCAN-ONE-PRODUCT.
074800*
074900     IF OPT-PROD-ID (WS-SCAN-SUB) = OTR-PRODUCT-ID
075000         SET RECORD-WAS-FOUND    TO TRUE
075100         MOVE WS-SCAN-SUB        TO WS-FOUND-SUB
075200     END-IF.
075300*
075400 P22100-EXIT.
075500     EXIT.
075600     EJECT
075700*****************************************************************
075800*                                                               *
075900*    PARAGRAPH:  P30000-UPDATE-STATUS                           *
076000*                                                               *
076100*    FUNCTION :  LOCATE THE ORDER, VALIDATE THE REQUESTED       *
076200*                STATUS TRANSITION, RELEASE RESERVED STOCK IF    *
076300*                THE TRANSITION IS TO CANCELLED, AND STORE THE  *
076400*                NEW STATUS.                                    *
076500*                                                               *
076600*    CALLED BY:  P10000-TRANS-LOOP                              *
076700*                                                               *
076800*****************************************************************
076900*
077000 P30000-UPDATE-STATUS.
077100*
077200     PERFORM P31000-FIND-ORDER THRU P31000-EXIT.
077300     IF NOT RECORD-WAS-FOUND
077400         MOVE 'ORDER ID NOT FOUND'
077500                                 TO WMF-REJECT-REASON
077600         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
077700         GO TO P30000-EXIT
077800     END-IF.
077900*
078000     PERFORM P25000-VALIDATE-TRANSITION THRU P25000-EXIT.
078100     IF TRANSITION-IS-ILLEGAL
078200         MOVE 'ILLEGAL ORDER STATUS TRANSITION'
078300                                 TO WMF-REJECT-REASON
078400         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
078500         GO TO P30000-EXIT
078600     END-IF.
078700*
078800     IF OTR-NEW-STATUS = 'CANCELLED'
078900         AND OOT-STATUS (WS-FOUND-SUB) NOT = 'CANCELLED'
079000         PERFORM P35000-RELEASE-ORDER-STOCK THRU P35000-EXIT
079100     END-IF.
079200*
079300     MOVE OTR-NEW-STATUS         TO OOT-STATUS (WS-FOUND-SUB).
079400*
079500 P30000-EXIT.
079600     EXIT.
079700     EJECT
079800*****************************************************************
079900*                                                               *
080000*    PARAGRAPH:  P31000-FIND-ORDER                              *
080100*                                                               *
080200*    FUNCTION :  SCAN THE ORDER TABLE FOR OTR-ORD-ID, SKIPPING  *
080300*                ENTRIES ALREADY MARKED DELETED.  SETS           *
080400*                WS-FOUND-SUB.                                   *
080500*                                                               *
080600*    CALLED BY:  P30000-UPDATE-STATUS, P40000-CANCEL-ORDER,      *
080700*                P50000-DELETE-ORDER                            *
080800*                                                               *
080900*****************************************************************
081000*
081100 P31000-FIND-ORDER.
081200*
081300     SET RECORD-WAS-FOUND        TO FALSE.
081400     MOVE ZEROES                 TO WS-FOUND-SUB.
081500     IF WS-ORD-COUNT > ZERO
081600         PERFORM P31100-SCAN-ONE-ORDER THRU P31100-EXIT
081700             VARYING WS-SCAN-SUB FROM 1 BY 1
081800             UNTIL WS-SCAN-SUB > WS-ORD-COUNT
081900                OR RECORD-WAS-FOUND
082000     END-IF.
082100*
082200 P31000-EXIT.
082300     EXIT.
082400     EJECT
082500*****************************************************************
082600*                                                               *
082700*    PARAGRAPH:  P31100-SCAN-ONE-ORDER                          *
082800*                                                               *
082900*    FUNCTION :  COMPARE ONE TABLE ENTRY'S ORD-ID TO             *
083000*                OTR-ORD-ID.                                    *
083100*                                                               *
083200*    CALLED BY:  P31000-FIND-ORDER                              *
083300*                                                               *
083400*****************************************************************
083500*
083600 P31100-SCAN-ONE-ORDER.
083700*
083800     IF NOT OOT-IS-DELETED (WS-SCAN-SUB)
083900         AND OOT-ORD-ID (WS-SCAN-SUB) = OTR-ORD-ID
084000         SET RECORD-WAS-FOUND    TO TRUE
084100         MOVE WS-SCAN-SUB        TO WS-FOUND-SUB
084200     END-IF.
084300*
084400 P31100-EXIT.
084500     EXIT.
084600     EJECT
084700*****************************************************************
084800*                                                               *
084900*    PARAGRAPH:  P25000-VALIDATE-TRANSITION                     *
085000*                                                               *
085100*    FUNCTION :  ENFORCE THE ORDER STATUS STATE MACHINE.  A     *
085200*                NO-OP TRANSITION TO THE SAME STATUS IS ALWAYS  *
085300*                LEGAL.  ANY TRANSITION NOT LISTED BELOW IS     *
085400*                ILLEGAL.                                       *
085500*                                                               *
085600*    CALLED BY:  P30000-UPDATE-STATUS                           *
085700*                                                               *
085800*****************************************************************
085900*
086000 P25000-VALIDATE-TRANSITION.
086100*
086200     SET TRANSITION-IS-ILLEGAL   TO TRUE.
086300*
086400     IF OTR-NEW-STATUS = OOT-STATUS (WS-FOUND-SUB)
086500         SET TRANSITION-IS-LEGAL TO TRUE
086600         GO TO P25000-EXIT
086700     END-IF.
086800*
086900     IF OOT-STATUS (WS-FOUND-SUB) = 'PENDING  '
087000         AND (OTR-NEW-STATUS = 'CONFIRMED' OR
087100              OTR-NEW-STATUS = 'CANCELLED')
087200         SET TRANSITION-IS-LEGAL TO TRUE
087300         GO TO P25000-EXIT
087400     END-IF.
087500*
087600     IF OOT-STATUS (WS-FOUND-SUB) = 'CONFIRMED'
087700         AND (OTR-NEW-STATUS = 'SHIPPED  ' OR
087800              OTR-NEW-STATUS = 'CANCELLED')
087900         SET TRANSITION-IS-LEGAL TO TRUE
088000         GO TO P25000-EXIT
088100     END-IF.
088200*
088300     IF OOT-STATUS (WS-FOUND-SUB) = 'SHIPPED  '
088400         AND (OTR-NEW-STATUS = 'DELIVERED' OR
088500              OTR-NEW-STATUS = 'CANCELLED')
088600         SET TRANSITION-IS-LEGAL TO TRUE
088700         GO TO P25000-EXIT
088800     END-IF.
088900*
089000 P25000-EXIT.
089100     EXIT.
089200     EJECT
089300*****************************************************************
089400*                                                               *
089500*    PARAGRAPH:  P35000-RELEASE-ORDER-STOCK                     *
089600*                                                               *
089700*    FUNCTION :  RELEASE THE PRODUCT QUANTITY RESERVED FOR THE  *
089800*                ORDER AT WS-FOUND-SUB, CALLING OGOSP1.  IF     *
089900*                THE PRODUCT IS NO LONGER ON THE MASTER, THE    *
090000*                RELEASE IS SIMPLY SKIPPED.                      *
090100*                                                               *
090200*    CALLED BY:  P30000-UPDATE-STATUS, P40000-CANCEL-ORDER,      *
090300*                P50000-DELETE-ORDER                            *
090400*                                                               *
090500*****************************************************************
090600*
090700 P35000-RELEASE-ORDER-STOCK.
090800*
090900     MOVE WS-FOUND-SUB            TO WS-ORDER-SUB-SAVE.
091000     MOVE OOT-PRODUCT-ID (WS-ORDER-SUB-SAVE) TO OTR-PRODUCT-ID.
091100     PERFORM P22000-FIND-PRODUCT THRU P22000-EXIT.
091200*
091300     IF NOT RECORD-WAS-FOUND
091400         MOVE WS-ORDER-SUB-SAVE   TO WS-FOUND-SUB
091500         GO TO P35000-EXIT
091600     END-IF.
091700*
091800     MOVE OPT-QUANTITY (WS-FOUND-SUB)
091900                                 TO OGOSP1-QUANTITY-ON-HAND.
092000     MOVE OPT-RESERVED (WS-FOUND-SUB)
092100                                 TO OGOSP1-QUANTITY-RESERVED.
092200     MOVE OOT-QTY (WS-ORDER-SUB-SAVE) TO OGOSP1-REQUESTED-QTY.
092300     SET OGOSP1-FN-RELEASE       TO TRUE.
092400     CALL 'OGOSP1' USING OGOSP1-PARMS.
092500*
092600     MOVE OGOSP1-QUANTITY-RESERVED TO OPT-RESERVED (WS-FOUND-SUB).
092700*
092800     MOVE WS-ORDER-SUB-SAVE       TO WS-FOUND-SUB.
092900*
093000 P35000-EXIT.
093100     EXIT.
093200     EJECT
093300*****************************************************************
093400*                                                               *
093500*    PARAGRAPH:  P40000-CANCEL-ORDER                            *
093600*                                                               *
093700*    FUNCTION :  LOCATE THE ORDER, REJECT IF ALREADY DELIVERED  *
093800*                OR CANCELLED, RELEASE RESERVED STOCK, AND SET  *
093900*                STATUS CANCELLED.                               *
094000*                                                               *
094100*    CALLED BY:  P10000-TRANS-LOOP                              *
094200*                                                               *
094300*****************************************************************
094400*
094500 P40000-CANCEL-ORDER.
094600*
094700     PERFORM P31000-FIND-ORDER THRU P31000-EXIT.
094800     IF NOT RECORD-WAS-FOUND
094900         MOVE 'ORDER ID NOT FOUND'
095000                                 TO WMF-REJECT-REASON
095100         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
095200         GO TO P40000-EXIT
095300     END-IF.
095400*
095500     IF OOT-STATUS (WS-FOUND-SUB) = 'DELIVERED'
095600         OR OOT-STATUS (WS-FOUND-SUB) = 'CANCELLED'
095700         MOVE 'ORDER IS ALREADY DELIVERED OR CANCELLED'
095800                                 TO WMF-REJECT-REASON
095900         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
096000         GO TO P40000-EXIT
096100     END-IF.
096200*
096300     PERFORM P35000-RELEASE-ORDER-STOCK THRU P35000-EXIT.
096400     MOVE 'CANCELLED'            TO OOT-STATUS (WS-FOUND-SUB).
096500*
096600 P40000-EXIT.
096700     EXIT.
096800     EJECT
096900*****************************************************************
097000*                                                               *
097100*    PARAGRAPH:  P50000-DELETE-ORDER                            *
097200*                                                               *
097300*    FUNCTION :  LOCATE THE ORDER; IF STOCK IS STILL HELD       *
097400*                (STATUS NOT DELIVERED AND NOT CANCELLED),       *
097500*                RELEASE IT; MARK THE ENTRY LOGICALLY DELETED.   *
097600*                                                               *
097700*    CALLED BY:  P10000-TRANS-LOOP                              *
097800*                                                               *
097900*****************************************************************
098000*
098100 P50000-DELETE-ORDER.
098200*
098300     PERFORM P31000-FIND-ORDER THRU P31000-EXIT.
098400     IF NOT RECORD-WAS-FOUND
098500         MOVE 'ORDER ID NOT FOUND'
098600                                 TO WMF-REJECT-REASON
098700         PERFORM P95000-WRITE-REJECT THRU P95000-EXIT
098800         GO TO P50000-EXIT
098900     END-IF.
099000*
099100     IF OOT-STATUS (WS-FOUND-SUB) NOT = 'DELIVERED'
099200         AND OOT-STATUS (WS-FOUND-SUB) NOT = 'CANCELLED'
099300         PERFORM P35000-RELEASE-ORDER-STOCK THRU P35000-EXIT
099400     END-IF.
099500*
099600     MOVE 'Y'                    TO OOT-DELETED-SW (WS-FOUND-SUB).
099700*
099800 P50000-EXIT.
099900     EXIT.
100000     EJECT
100100*****************************************************************
100200*                                                               *
100300*    PARAGRAPH:  P80000-BUILD-TIMESTAMP                         *
100400*                                                               *
100500*    FUNCTION :  BUILD A 26-BYTE TIMESTAMP TEXT VALUE FROM THE   *
100600*                SYSTEM DATE AND TIME.  THE CENTURY IS DERIVED   *
100700*                BY A SLIDING WINDOW ON THE 2-DIGIT YEAR, PER    *
100800*                THE Y2K REMEDIATION STANDARD.                  *
100900*                                                               *
101000*    CALLED BY:  P20000-CREATE-ORDER                            *
101100*                                                               *
101200*****************************************************************
101300*
101400 P80000-BUILD-TIMESTAMP.
101500*
101600     ACCEPT WMF-SYS-DATE          FROM DATE.
101700     ACCEPT WMF-SYS-TIME          FROM TIME.
101800*
101900     IF WMF-SD-YY < 50
102000         MOVE 20                 TO WMF-CENTURY
102100     ELSE
102200         MOVE 19                 TO WMF-CENTURY
102300     END-IF.
102400*
102500     STRING WMF-CENTURY  WMF-SD-YY  '-'  WMF-SD-MM  '-'  WMF-SD-DD
102600            '-'  WMF-ST-HH  '.'  WMF-ST-MM  '.'  WMF-ST-SS  '.'
102700            WMF-ST-HS  '0000'
102800            DELIMITED BY SIZE INTO WMF-TIMESTAMP.
102900*
103000 P80000-EXIT.
103100     EXIT.
103200     EJECT
103300*****************************************************************
103400*                                                               *
103500*    PARAGRAPH:  P90000-WRITE-PRODUCTS                          *
103600*                                                               *
103700*    FUNCTION :  REPACK ONE PRODUCT TABLE ENTRY TO DISPLAY       *
103800*                NUMERIC AND WRITE IT TO THE NEW PRODUCT         *
103900*                MASTER.                                        *
104000*                                                               *
104100*    CALLED BY:  P00000-MAINLINE                                *
104200*                                                               *
104300*****************************************************************
104400*
104500 P90000-WRITE-PRODUCTS.
104600*
104700     MOVE OPT-PROD-ID (WS-SCAN-SUB)      TO PROD-ID.
104800     MOVE OPT-NAME (WS-SCAN-SUB)         TO PROD-NAME.
104900     MOVE OPT-PRICE (WS-SCAN-SUB)        TO PROD-PRICE.
105000     MOVE OPT-QUANTITY (WS-SCAN-SUB)     TO PROD-QUANTITY.
105100     MOVE OPT-RESERVED (WS-SCAN-SUB)     TO PROD-RESERVED.
105200     MOVE OPT-CUSTOMER-ID (WS-SCAN-SUB)  TO PROD-CUSTOMER-ID.
105300     MOVE OPT-CREATED-AT (WS-SCAN-SUB)   TO PROD-CREATED-AT.
105400     MOVE OPT-UPDATED-AT (WS-SCAN-SUB)   TO PROD-UPDATED-AT.
105500*
105600     WRITE PROD-MASTR-OUT-REC FROM PROD-RECORD.
105700*
105800 P90000-EXIT.
105900     EXIT.
106000     EJECT
106100*****************************************************************
106200*                                                               *
106300*    PARAGRAPH:  P91000-WRITE-ORDERS                            *
106400*                                                               *
106500*    FUNCTION :  REPACK ONE ORDER TABLE ENTRY TO DISPLAY         *
106600*                NUMERIC AND WRITE IT TO THE NEW ORDER MASTER,  *
106700*                UNLESS THE ENTRY IS MARKED LOGICALLY DELETED.  *
106800*                                                               *
106900*    CALLED BY:  P00000-MAINLINE                                *
107000*                                                               *
107100*****************************************************************
107200*
107300 P91000-WRITE-ORDERS.
107400*
107500     IF OOT-IS-DELETED (WS-SCAN-SUB)
107600         GO TO P91000-EXIT
107700     END-IF.
107800*
107900     MOVE OOT-ORD-ID (WS-SCAN-SUB)       TO ORD-ID.
108000     MOVE OOT-CUSTOMER-ID (WS-SCAN-SUB)  TO ORD-CUSTOMER-ID.
108100     MOVE OOT-PRODUCT-ID (WS-SCAN-SUB)   TO ORD-PRODUCT-ID.
108200     MOVE OOT-DATE (WS-SCAN-SUB)         TO ORD-DATE.
108300     MOVE OOT-AMOUNT (WS-SCAN-SUB)       TO ORD-AMOUNT.
108400     MOVE OOT-QTY (WS-SCAN-SUB)          TO ORD-QTY.
108500     MOVE OOT-STATUS (WS-SCAN-SUB)       TO ORD-STATUS.
108600*
108700     WRITE ORD-MASTR-OUT-REC FROM ORD-RECORD.
108800*
108900 P91000-EXIT.
109000     EXIT.
109100     EJECT
109200*****************************************************************
109300*                                                               *
109400*    PARAGRAPH:  P95000-WRITE-REJECT                            *
109500*                                                               *
109600*    FUNCTION :  WRITE A THREE-LINE REJECT MESSAGE TO THE        *
109700*                RESULT REPORT.                                 *
109800*                                                               *
109900*    CALLED BY:  VARIOUS                                        *
110000*                                                               *
110100*****************************************************************
110200*
110300 P95000-WRITE-REJECT.
110400*
110500     MOVE 'OGOB03'                TO WROL-PROGRAM-ID.
110600     MOVE 'MAIN'                  TO WROL-PARAGRAPH.
110700     MOVE WMF-REJECT-REASON       TO WROL-REASON.
110800     MOVE OTR-ORD-ID              TO WMF-NEXT-ORD-ID-X.
110900     MOVE WMF-NEXT-ORD-ID-X       TO WROL-TRANS-KEY.
111000*
111100     WRITE ORD-RESULT-OUT-REC    FROM WS-OGO-REJECT-LINE-01.
111200     WRITE ORD-RESULT-OUT-REC    FROM WS-OGO-REJECT-LINE-02.
111300     WRITE ORD-RESULT-OUT-REC    FROM WS-OGO-REJECT-LINE-03.
111400*
111500 P95000-EXIT.
111600     EXIT.
