000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OGOSP1.
000300 AUTHOR. R A MCCAULEY.
000400 INSTALLATION. GREENFIELD GROCERY DISTRIBUTING - IT-BATCH.
000500 DATE-WRITTEN. 03/21/88.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*               ONLINE GROCERY ORDERING SYSTEM (OGO)            *
001100*                GREENFIELD GROCERY DISTRIBUTING                *
001200*                                                               *
001300* PROGRAM :   OGOSP1                                            *
001400*                                                               *
001500* FUNCTION:   PROGRAM OGOSP1 IS A CALLED SUBROUTINE THAT        *
001600*             PERFORMS ALL PRODUCT-RESERVED-QUANTITY ARITHMETIC *
001700*             FOR THE CATALOG.  FUNCTION 'R' RESERVES STOCK     *
001800*             AGAINST A PENDING ORDER (FAILS IF NOT ENOUGH IS   *
001900*             AVAILABLE); FUNCTION 'L' RELEASES PREVIOUSLY      *
002000*             RESERVED STOCK (NEVER BELOW ZERO); FUNCTION 'A'   *
002100*             SIMPLY RETURNS THE CURRENT AVAILABLE QUANTITY.    *
002200*             THE CALLER OWNS THE PRODUCT RECORD AND MUST       *
002300*             REWRITE PROD-RESERVED FROM THE RETURNED PARM.     *
002400*                                                               *
002500* FILES   :   NONE - CALLER SUPPLIES THE ON-HAND AND RESERVED   *
002600*             QUANTITIES FROM THE PRODUCT MASTER RECORD IT HAS  *
002700*             ALREADY READ.                                    *
002800*                                                               *
002900* CALLED BY:  OGOB03                                             *
003000*                                                               *
003100*****************************************************************
003200*             PROGRAM CHANGE LOG                                *
003300*             -------------------                               *
003400*                                                               *
003500*  DATE       UPDATED BY            CHANGE DESCRIPTION          *
003600*  --------   --------------------  --------------------------  *
003700*                                                               *
003800*  03/21/88   R MCCAULEY            ORIGINAL PROGRAM.  RESERVE  *
003900*                                   AND RELEASE FUNCTIONS ONLY. *
004000*                                                               *
004100*  05/09/92   R MCCAULEY            CR 1140 - ADDED FUNCTION 'A' *
004200*                                   (AVAILABLE QUANTITY ONLY)   *
004300*                                   SO CALLERS THAT ONLY NEED   *
004400*                                   TO DISPLAY AVAILABILITY     *
004500*                                   DO NOT HAVE TO FAKE A       *
004600*                                   ZERO-QUANTITY RESERVE CALL. *
004700*                                                               *
004800*  01/14/99   D OKAFOR              Y2K READINESS REVIEW - NO    *
004900*                                   DATE FIELDS IN THIS PROGRAM.*
005000*                                   NO CHANGE REQUIRED.         *
005100*                                                               *
005200*  06/06/03   S PELLETIER           CR 2287 - RELEASE NOW FLOORS *
005300*                                   AT ZERO EXPLICITLY RATHER   *
005400*                                   THAN RELYING ON THE CALLER  *
005500*                                   NEVER OVER-RELEASING.       *
005600*                                                               *
005700*  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  *
005800*                                                               *
005900*****************************************************************
006000     EJECT
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 DATA DIVISION.
006600     EJECT
006700 WORKING-STORAGE SECTION.
006800*
006900*****************************************************************
007000*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *
007100*****************************************************************
007200*
007300*    CALL-COUNT IS RETAINED ACROSS INVOCATIONS FOR THE LIFE OF
007400*    THE RUN UNIT -- USED ONLY WHEN TRACING A RUN OF REPEATED
007500*    RESERVE/RELEASE CALLS UNDER SNAPAID.
007600 77  WS-CALL-COUNT                PIC S9(4)  COMP VALUE +0.
007700*
007800*****************************************************************
007900*    SUBROUTINE PARAMETER AREA                                  *
008000*****************************************************************
008100*
008200     COPY CSTKPRM.
008300     EJECT
008400*
008500*****************************************************************
008600*    MISCELLANEOUS WORK FIELDS                                  *
008700*****************************************************************
008800*
008900 01  WS-MISCELLANEOUS-FIELDS.
009000     05  WMF-ALREADY-AVAILABLE    PIC S9(7)  COMP-3 VALUE +0.
009100     05  WMF-ALREADY-AVAIL-X      REDEFINES
009200         WMF-ALREADY-AVAILABLE    PIC S9(7).
009300*
009400*    DISPLAY-NUMERIC TRACE VIEWS OF THE REQUEST AND RESULT, SO A
009500*    SNAPAID DUMP SHOWS READABLE DIGITS INSTEAD OF PACKED BYTES.
009600     05  WMF-TRACE-REQUESTED-QTY  PIC S9(7)  COMP-3 VALUE +0.
009700     05  WMF-TRACE-REQ-QTY-X      REDEFINES
009800         WMF-TRACE-REQUESTED-QTY  PIC S9(7).
009900     05  WMF-TRACE-AVAILABLE-QTY  PIC S9(7)  COMP-3 VALUE +0.
010000     05  WMF-TRACE-AVAIL-QTY-X    REDEFINES
010100         WMF-TRACE-AVAILABLE-QTY  PIC S9(7).
010200*
010300*****************************************************************
010400*    L I N K A G E     S E C T I O N                            *
010500*****************************************************************
010600*
010700 LINKAGE SECTION.
010800*
010900 01  LS-OGOSP1-PARMS             PIC X(29).
011000*
011100*****************************************************************
011200*    P R O C E D U R E    D I V I S I O N                       *
011300*****************************************************************
011400*
011500 PROCEDURE DIVISION USING LS-OGOSP1-PARMS.
011600*
011700*****************************************************************
011800*                                                               *
011900*    PARAGRAPH:  P00000-MAINLINE                                *
012000*                                                               *
012100*    FUNCTION :  SUBROUTINE ENTRY.  DISPATCH ON THE REQUESTED   *
012200*                FUNCTION CODE.                                 *
012300*                                                               *
012400*    CALLED BY:  NONE                                           *
012500*                                                               *
012600*****************************************************************
012700*
012800 P00000-MAINLINE.
012900*
013000     MOVE LS-OGOSP1-PARMS        TO OGOSP1-PARMS.
013100     SET OGOSP1-OK               TO TRUE.
013200     ADD 1 TO WS-CALL-COUNT.
013300*
013400     IF OGOSP1-FN-RESERVE
013500         PERFORM P10000-RESERVE-QUANTITY THRU P10000-EXIT
013600     ELSE
013700     IF OGOSP1-FN-RELEASE
013800         PERFORM P20000-RELEASE-QUANTITY THRU P20000-EXIT
013900     ELSE
014000     IF OGOSP1-FN-AVAILABLE
014100         PERFORM P30000-AVAILABLE-QUANTITY THRU P30000-EXIT
014200     ELSE
014300         SET OGOSP1-FAILED       TO TRUE
014400     END-IF
014500     END-IF
014600     END-IF.
014700*
014800     MOVE OGOSP1-PARMS           TO LS-OGOSP1-PARMS.
014900*
015000     GOBACK.
015100*
015200 P00000-EXIT.
015300     EXIT.
015400     EJECT
015500*****************************************************************
015600*                                                               *
015700*    PARAGRAPH:  P10000-RESERVE-QUANTITY                        *
015800*                                                               *
015900*    FUNCTION :  RESERVE IS A CONDITIONAL UPDATE.  IT SUCCEEDS  *
016000*                ONLY WHEN THE REQUESTED QUANTITY DOES NOT      *
016100*                EXCEED (ON-HAND MINUS ALREADY RESERVED).  IF   *
016200*                IT FAILS, OGOSP1-QUANTITY-RESERVED IS RETURNED *
016300*                UNCHANGED AND THE CALLER MUST TREAT THE ORDER  *
016400*                AS REJECTED.                                   *
016500*                                                               *
016600*    CALLED BY:  P00000-MAINLINE                                *
016700*                                                               *
016800*****************************************************************
016900*
017000 P10000-RESERVE-QUANTITY.
017100*
017200     SUBTRACT OGOSP1-QUANTITY-RESERVED FROM
017300         OGOSP1-QUANTITY-ON-HAND GIVING WMF-ALREADY-AVAILABLE.
017400*
017500     IF WMF-ALREADY-AVAILABLE < OGOSP1-REQUESTED-QTY
017600         SET OGOSP1-FAILED       TO TRUE
017700         MOVE WMF-ALREADY-AVAILABLE
017800                                 TO OGOSP1-AVAILABLE-QTY
017900         GO TO P10000-EXIT
018000     END-IF.
018100*
018200     ADD OGOSP1-REQUESTED-QTY TO OGOSP1-QUANTITY-RESERVED.
018300     SUBTRACT OGOSP1-QUANTITY-RESERVED FROM
018400         OGOSP1-QUANTITY-ON-HAND GIVING OGOSP1-AVAILABLE-QTY.
018500*
018600 P10000-EXIT.
018700     EXIT.
018800     EJECT
018900*****************************************************************
019000*                                                               *
019100*    PARAGRAPH:  P20000-RELEASE-QUANTITY                        *
019200*                                                               *
019300*    FUNCTION :  RELEASE DECREASES RESERVED BY THE REQUESTED    *
019400*                QUANTITY, FLOORED AT ZERO.  RELEASE NEVER      *
019500*                FAILS.                                         *
019600*                                                               *
019700*    CALLED BY:  P00000-MAINLINE                                *
019800*                                                               *
019900*****************************************************************
020000*
020100 P20000-RELEASE-QUANTITY.
020200*
020300     SUBTRACT OGOSP1-REQUESTED-QTY FROM OGOSP1-QUANTITY-RESERVED.
020400*
020500     IF OGOSP1-QUANTITY-RESERVED < ZERO
020600         MOVE ZERO                TO OGOSP1-QUANTITY-RESERVED
020700     END-IF.
020800*
020900     SUBTRACT OGOSP1-QUANTITY-RESERVED FROM
021000         OGOSP1-QUANTITY-ON-HAND GIVING OGOSP1-AVAILABLE-QTY.
021100*
021200     IF OGOSP1-AVAILABLE-QTY < ZERO
021300         MOVE ZERO                TO OGOSP1-AVAILABLE-QTY
021400     END-IF.
021500*
021600 P20000-EXIT.
021700     EXIT.
021800     EJECT
021900*****************************************************************
022000*                                                               *
022100*    PARAGRAPH:  P30000-AVAILABLE-QUANTITY                      *
022200*                                                               *
022300*    FUNCTION :  RETURN THE AVAILABLE QUANTITY (ON-HAND MINUS   *
022400*                RESERVED, FLOORED AT ZERO) WITHOUT CHANGING    *
022500*                EITHER CONTROL FIELD.                          *
022600*                                                               *
022700*    CALLED BY:  P00000-MAINLINE                                *
022800*                                                               *
022900*****************************************************************
023000*
023100 P30000-AVAILABLE-QUANTITY.
023200*
023300     SUBTRACT OGOSP1-QUANTITY-RESERVED FROM
023400         OGOSP1-QUANTITY-ON-HAND GIVING OGOSP1-AVAILABLE-QTY.
023500*
023600     IF OGOSP1-AVAILABLE-QTY < ZERO
023700         MOVE ZERO                TO OGOSP1-AVAILABLE-QTY
023800     END-IF.
023900*
024000 P30000-EXIT.
024100     EXIT.
